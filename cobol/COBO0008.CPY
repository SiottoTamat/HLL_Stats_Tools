000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA - ANALISE-ARMA - LRECL 070 BYTES     *
000500******************************************************************
000600* NOME DO BOOK    - COBO0008 - ABATES POR ARMA NA PARTIDA       *
000700* OBSERVACAO      - DETALHE DA DISTRIBUICAO DE ABATES POR ARMA  *
000800*                   DE UM JOGADOR EM UMA PARTIDA; UM REGISTRO   *
000900*                   POR (PARTIDA, JOGADOR, ARMA) COM QTDE > 0   *
001000******************************************************************
001100* REG-ANALISE-ARMA - PIC X(070)       - REG. TOTAL DO ARQUIVO   *
001200******************************************************************
001300* ARM-CHAVE-PARTIDA- PIC X(012)       - CHAVE DA PARTIDA        *
001400* ARM-JOGADOR-ID   - PIC X(017)       - ID DO JOGADOR (AUTOR DO *
001500*                                       ABATE)                  *
001600* ARM-ARMA         - PIC X(030)       - NOME DA ARMA            *
001700* ARM-QTD-ABATES   - PIC 9(004)       - QTDE. DE ABATES COM A   *
001800*                                       ARMA NA PARTIDA         *
001900* FILLER           - PIC X(007)       - AREA LIVRE              *
002000******************************************************************
002100*
002200 01          REG-ANALISE-ARMA.
002300   03        ARM-CHAVE-PARTIDA   PIC     X(012).
002400   03        ARM-JOGADOR-ID      PIC     X(017).
002500   03        ARM-ARMA            PIC     X(030).
002600   03        ARM-QTD-ABATES      PIC     9(004).
002700   03        FILLER              PIC     X(007).
002800*
002900******************************************************************
003000* FIM DO BOOK DO ARQUIVO DE SAIDA    SEQ. - OUTPUT - ANL-ARMA   *
003100******************************************************************
