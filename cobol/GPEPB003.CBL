000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB003.
000600 AUTHOR.                     CARLOS ANDRADE
000650 INSTALLATION.               SIGPE - NUCLEO DE ESTATISTICA
000700 DATE-WRITTEN.               02/04/1991.
000800 DATE-COMPILED.
000900 SECURITY.                   USO INTERNO SIGPE
001000*
001100*****************************************************************
001200* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001300*****************************************************************
001400* ANALISTA.....: CARLOS ANDRADE                                 *
001500* LINGUAGEM....: COBOL/BATCH                                    *
001600* PROGRAMADOR..: CARLOS ANDRADE                                 *
001700* DATA.........: 02/04/1991                                     *
001800*****************************************************************
001900* OBJETIVO.....: A PARTIR DAS PARTIDAS VALIDADAS PELO GPEPB002, *
002000*                CALCULAR POR JOGADOR OS ABATES, MORTES, FOGO   *
002100*                AMIGO, TEMPO DE JOGO, TAXAS POR MINUTO, INDICE *
002200*                ABATE/MORTE, ABATE/MIN PONDERADO E OS INDICES  *
002300*                "GF" E "GF APOLO"; E POR PARTIDA, O TEMPO DE   *
002400*                JOGO, PLACAR FINAL, SEEDING E JOGO INCOMPLETO. *
002500*****************************************************************
002600*        HISTORICO DE ALTERACOES                                *
002700*****************************************************************
002800* 02/04/1991 CAA REQ.SIGPE-004 - VERSAO INICIAL.                *
002900* 19/08/1991 CAA REQ.SIGPE-009 - INCLUSAO DO CALCULO DO INDICE  *
003000*                "GF APOLO", USANDO O GF DAS VITIMAS DE CADA    *
003100*                ABATE DO JOGADOR.                               *
003200* 03/02/1994 RGF REQ.SIGPE-031 - LIMITE DE JOGADORES POR        *
003300*                PARTIDA AMPLIADO DE 64 PARA 100.                *
003400* 17/06/1997 RGF REQ.SIGPE-048 - INCLUSAO DO ARQUIVO DE RETOMADA*
003500*                (PARMANL) PARA NAO REPROCESSAR PARTIDAS JA     *
003600*                ANALISADAS EM EXECUCOES ANTERIORES.             *
003700* 06/01/1999 LTS REQ.SIGPE-063 - REVISAO PRE-ANO 2000: ROTINA   *
003800*                DE DIAS CORRIDOS (GPEXP002) CONFIRMADA CORRETA *
003900*                PARA A VIRADA DO SECULO.                        *
004000* 21/08/2003 MFA REQ.SIGPE-079 - GRAVACAO DO RESUMO DA PARTIDA  *
004100*                (PARTANL) PARA USO DO AGREGADOR MENSAL          *
004200*                (GPEPB004) NA EXCLUSAO DE SEEDING/INCOMPLETAS. *
004300* 09/03/2011 WPS REQ.SIGPE-104 - CAMPOS DE TAXAS/MEDIAS E OS    *
004400*                PARAMETROS DE CHAMADA A GPEXP001/GPEXP002      *
004500*                PASSADOS DE COMP-3 PARA DISPLAY.                *
004550* 22/03/2011 WPS REQ.SIGPE-105 - INCLUSAO DO PARAGRAFO           *
004570*                INSTALLATION NO CABECALHO, PADRONIZANDO COM OS  *
004580*                DEMAIS PROGRAMAS DO NUCLEO.                     *
004600*****************************************************************
004700*
004800*****************************************************************
004900 ENVIRONMENT                 DIVISION.
005000*****************************************************************
005100 CONFIGURATION               SECTION.
005200*****************************************************************
005300 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
005400                               WS-DEBUG-LIGADO
005500                               OFF     STATUS  IS
005600                               WS-DEBUG-DESLIGADO.
005700*****************************************************************
005800 INPUT-OUTPUT                SECTION.
005900*****************************************************************
006000 FILE-CONTROL.
006100*****************************************************************
006200* INPUT..: GAMEVAL  - PARTIDAS VALIDADAS             - LRECL 220*
006300*****************************************************************
006400*
006500     SELECT  GAMEVAL  ASSIGN  TO  UT-S-GAMEVAL
006600             FILE     STATUS  IS  WS-FS-GAMEVAL.
006700*
006800*****************************************************************
006900* INPUT..: PARMANL  - DATA DE RETOMADA DA ANALISE    - LRECL 19 *
007000*****************************************************************
007100*
007200     SELECT  PARMANL  ASSIGN  TO  UT-S-PARMANL
007300             FILE     STATUS  IS  WS-FS-PARMANL.
007400*
007500*****************************************************************
007600* OUTPUT.: ANALISE  - ANALISE POR JOGADOR/PARTIDA    - LRECL 80 *
007700*****************************************************************
007800*
007900     SELECT  ANALISE  ASSIGN  TO  UT-S-ANALISE
008000             FILE     STATUS  IS  WS-FS-ANALISE.
008100*
008200*****************************************************************
008300* OUTPUT.: ANLARMA  - ABATES POR ARMA/JOGADOR/PARTIDA- LRECL 70 *
008400*****************************************************************
008500*
008600     SELECT  ANLARMA  ASSIGN  TO  UT-S-ANLARMA
008700             FILE     STATUS  IS  WS-FS-ANLARMA.
008800*
008900*****************************************************************
009000* OUTPUT.: PARTANL  - RESUMO DA PARTIDA ANALISADA    - LRECL 70 *
009100*****************************************************************
009200*
009300     SELECT  PARTANL  ASSIGN  TO  UT-S-PARTANL
009400             FILE     STATUS  IS  WS-FS-PARTANL.
009500*
009600*****************************************************************
009700 DATA                        DIVISION.
009800*****************************************************************
009900 FILE                        SECTION.
010000*****************************************************************
010100* INPUT..: GAMEVAL  - PARTIDAS VALIDADAS             - LRECL 220*
010200*****************************************************************
010300*
010400 FD  GAMEVAL
010500     RECORDING  MODE      IS  F
010600     LABEL      RECORD    IS  STANDARD
010700     BLOCK      CONTAINS  0   RECORDS.
010800*
010900 01      REG-GAMEVAL         PIC     X(220).
011000*
011100*****************************************************************
011200* INPUT..: PARMANL  - DATA DE RETOMADA DA ANALISE    - LRECL 19 *
011300*****************************************************************
011400*
011500 FD  PARMANL
011600     RECORDING  MODE      IS  F
011700     LABEL      RECORD    IS  STANDARD
011800     BLOCK      CONTAINS  0   RECORDS.
011900*
012000 01      REG-PARMANL         PIC     X(019).
012100*
012200*****************************************************************
012300* OUTPUT.: ANALISE  - ANALISE POR JOGADOR/PARTIDA    - LRECL 80 *
012400*****************************************************************
012500*
012600 FD  ANALISE
012700     RECORDING  MODE      IS  F
012800     LABEL      RECORD    IS  STANDARD
012900     BLOCK      CONTAINS  0   RECORDS.
013000*
013100 01      REG-SAIDA-ANALISE   PIC     X(080).
013200*
013300*****************************************************************
013400* OUTPUT.: ANLARMA  - ABATES POR ARMA/JOGADOR/PARTIDA- LRECL 70 *
013500*****************************************************************
013600*
013700 FD  ANLARMA
013800     RECORDING  MODE      IS  F
013900     LABEL      RECORD    IS  STANDARD
014000     BLOCK      CONTAINS  0   RECORDS.
014100*
014200 01      REG-ANLARMA         PIC     X(070).
014300*
014400*****************************************************************
014500* OUTPUT.: PARTANL  - RESUMO DA PARTIDA ANALISADA    - LRECL 70 *
014600*****************************************************************
014700*
014800 FD  PARTANL
014900     RECORDING  MODE      IS  F
015000     LABEL      RECORD    IS  STANDARD
015100     BLOCK      CONTAINS  0   RECORDS.
015200*
015300 01      REG-PARTANL         PIC     X(070).
015400*
015500*****************************************************************
015600 WORKING-STORAGE             SECTION.
015700*****************************************************************
015800*
015900 01      WS-FS-GAMEVAL       PIC     9(002)  VALUE   ZEROS.
016000 01      WS-FS-PARMANL       PIC     9(002)  VALUE   ZEROS.
016100 01      WS-FS-ANALISE       PIC     9(002)  VALUE   ZEROS.
016200 01      WS-FS-ANLARMA       PIC     9(002)  VALUE   ZEROS.
016300 01      WS-FS-PARTANL       PIC     9(002)  VALUE   ZEROS.
016400*
016500 01      WS-LID-GAMEVAL      PIC     9(007)  COMP    VALUE ZEROS.
016600 01      WS-GRV-ANALISE      PIC     9(007)  COMP    VALUE ZEROS.
016700 01      WS-GRV-ANLARMA      PIC     9(007)  COMP    VALUE ZEROS.
016800 01      WS-GRV-PARTANL      PIC     9(007)  COMP    VALUE ZEROS.
016900 01      WS-QTD-PARTIDAS     PIC     9(007)  COMP    VALUE ZEROS.
017000 01      WS-DESC-RETOMA      PIC     9(007)  COMP    VALUE ZEROS.
017100*
017200 01      WS-GRV-ANALISE-R    REDEFINES       WS-GRV-ANALISE
017300                             PIC     X(004).
017400*
017500 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
017600*
017700 01      WS-PARM-RETOMA      PIC     X(019)  VALUE LOW-VALUES.
017800*
017900******************************************************************
018000*        SUB-ROTINAS CHAMADAS (POTENCIA E DIA CORRIDO)           *
018100******************************************************************
018200*
018300 01      WS-GPEXP001         PIC     X(008)  VALUE 'GPEXP001'.
018400 01      WS-GPEXP002         PIC     X(008)  VALUE 'GPEXP002'.
018500*
018600 01      WS-PARM-MATE.
018700   03    WS-PM-BASE          PIC     S9(003)V9(006).
018800   03    WS-PM-EXPOENTE      PIC     S9(003)V9(006).
018900   03    WS-PM-RESULTADO     PIC     S9(003)V9(006).
019000*
019100 01      WS-PARM-DATA.
019200   03    WS-PD-DATA-HORA     PIC     X(019).
019300   03    WS-PD-SEGUNDOS      PIC     S9(011).
019400*
019500******************************************************************
019600*        TABELA DE ACUMULACAO DOS EVENTOS DA PARTIDA CORRENTE    *
019700******************************************************************
019800*
019900 01      TAB-IND-PARTIDA     PIC     9(004)  COMP    VALUE ZEROS.
020000 01      TAB-MAX-PARTIDA     PIC     9(004)  COMP    VALUE 3000.
020100 01      TAB-IND-EVT         PIC     9(004)  COMP    VALUE ZEROS.
020200*
020300 01      TAB-PARTIDA.
020400   03    TAB-EVT             OCCURS  3000    TIMES.
020500     05  TAB-EVT-ID          PIC     9(010).
020600     05  TAB-EVT-DTHR        PIC     X(019).
020700     05  TAB-EVT-TIPO        PIC     X(012).
020800     05  TAB-EVT-SERVIDOR    PIC     X(002).
020900     05  TAB-EVT-JOG1-ID     PIC     X(017).
021000     05  TAB-EVT-JOG1-NOME   PIC     X(025).
021100     05  TAB-EVT-JOG2-ID     PIC     X(017).
021200     05  TAB-EVT-JOG2-NOME   PIC     X(025).
021300     05  TAB-EVT-ARMA        PIC     X(030).
021400     05  TAB-EVT-CONTEUDO    PIC     X(060).
021500     05  FILLER              PIC     X(003).
021600*
021700 01      TAB-PARTIDA-R       REDEFINES       TAB-PARTIDA.
021800   03    TAB-EVT-R           OCCURS  3000    TIMES
021900                             PIC     X(220).
022000*
022100******************************************************************
022200*        TABELA DE JOGADORES DA PARTIDA CORRENTE                 *
022300******************************************************************
022400*
022500 01      TAB-IND-JOG         PIC     9(003)  COMP    VALUE ZEROS.
022600 01      TAB-MAX-JOG         PIC     9(003)  COMP    VALUE 100.
022700 01      WS-QTD-JOGADORES    PIC     9(003)  COMP    VALUE ZEROS.
022800 01      WS-IND-ACHADO       PIC     9(003)  COMP    VALUE ZEROS.
022900 01      WS-IND-JOG-BUSCA    PIC     9(003)  COMP    VALUE ZEROS.
023000 01      WS-ID-PROCURADO     PIC     X(017)  VALUE SPACES.
023100 01      WS-ID-PROCURADO-2   PIC     X(017)  VALUE SPACES.
023200*
023300 01      TAB-JOGADOR.
023400   03    TAB-JOG             OCCURS  100     TIMES.
023500     05  TAB-JOG-ID          PIC     X(017).
023600     05  TAB-JOG-TOT-ABATES  PIC     9(004)  COMP.
023700     05  TAB-JOG-TOT-MORTES  PIC     9(004)  COMP.
023800     05  TAB-JOG-TOT-FA      PIC     9(003)  COMP.
023900     05  TAB-JOG-TOT-MRT-FA  PIC     9(003)  COMP.
024000     05  TAB-JOG-TEMPO       PIC     9(006)  COMP.
024100     05  TAB-JOG-KPM         PIC     S9(003)V9(006).
024200     05  TAB-JOG-DPM         PIC     S9(003)V9(006).
024300     05  TAB-JOG-RATIO       PIC     S9(003)V9(006).
024400     05  TAB-JOG-WKPM        PIC     S9(003)V9(006).
024500     05  TAB-JOG-GF          PIC     S9(003)V9(006).
024600     05  TAB-JOG-GF-APOLO    PIC     S9(003)V9(006).
024700     05  FILLER              PIC     X(010).
024800*
024900******************************************************************
025000*        TABELA DE ABATES POR ARMA DA PARTIDA CORRENTE           *
025100******************************************************************
025200*
025300 01      TAB-IND-ARMA        PIC     9(003)  COMP    VALUE ZEROS.
025400 01      TAB-MAX-ARMA        PIC     9(003)  COMP    VALUE 500.
025500 01      WS-QTD-ARMAS        PIC     9(003)  COMP    VALUE ZEROS.
025600 01      WS-IND-ARMA-BUSCA   PIC     9(003)  COMP    VALUE ZEROS.
025700 01      WS-IND-ARMA-ACHADO  PIC     9(003)  COMP    VALUE ZEROS.
025800*
025900 01      TAB-ARMAS.
026000   03    TAB-ARM             OCCURS  500     TIMES.
026100     05  TAB-ARM-JOG-ID      PIC     X(017).
026200     05  TAB-ARM-ARMA        PIC     X(030).
026300     05  TAB-ARM-QTD         PIC     9(004)  COMP.
026400     05  FILLER              PIC     X(005).
026500*
026600******************************************************************
026700*        TABELA DE CONEXAO/DESCONEXAO DE UM JOGADOR (TEMPO JOGO) *
026800******************************************************************
026900*
027000 01      TAB-IND-CD          PIC     9(003)  COMP    VALUE ZEROS.
027100 01      TAB-MAX-CD          PIC     9(003)  COMP    VALUE 20.
027200*
027300 01      TAB-CONEC-DESCONEC.
027400   03    TAB-CD              OCCURS  22      TIMES.
027500     05  TAB-CD-TIPO         PIC     X(001).
027600     05  TAB-CD-SEG          PIC     S9(007) COMP.
027700     05  FILLER              PIC     X(002).
027800*
027900******************************************************************
028000*        AREA DE DADOS DA PARTIDA CORRENTE                       *
028100******************************************************************
028200*
028300 01      WS-DTHR-INICIO      PIC     X(019)  VALUE SPACES.
028400 01      WS-DTHR-INICIO-R    REDEFINES       WS-DTHR-INICIO.
028500   03    WS-DTI-ANO          PIC     X(004).
028600   03    FILLER              PIC     X(001).
028700   03    WS-DTI-MES          PIC     X(002).
028800   03    FILLER              PIC     X(001).
028900   03    WS-DTI-DIA          PIC     X(002).
029000   03    FILLER              PIC     X(009).
029100 01      WS-DTHR-FIM         PIC     X(019)  VALUE SPACES.
029200 01      WS-CHAVE-PARTIDA    PIC     X(012)  VALUE SPACES.
029300 01      WS-MAPA-PARTIDA     PIC     X(020)  VALUE SPACES.
029400 01      WS-MODO-PARTIDA     PIC     X(010)  VALUE SPACES.
029500 01      WS-CI-RESTO         PIC     X(048)  VALUE SPACES.
029600*
029700 01      WS-SEG-INICIO       PIC     S9(011)         VALUE ZEROS.
029800 01      WS-SEG-FIM          PIC     S9(011)         VALUE ZEROS.
029900 01      WS-SEG-EVENTO       PIC     S9(011)         VALUE ZEROS.
030000 01      WS-DURACAO          PIC     9(006)  COMP    VALUE ZEROS.
030100*
030200 01      WS-CF-ANTES         PIC     X(060)  VALUE SPACES.
030300 01      WS-CF-DEPOIS        PIC     X(060)  VALUE SPACES.
030400 01      WS-CF-PLACAR        PIC     X(010)  VALUE SPACES.
030500 01      WS-CF-RESTO         PIC     X(060)  VALUE SPACES.
030600 01      WS-PLACAR-ALIADOS   PIC     9(001)  VALUE ZEROS.
030700 01      WS-PLACAR-EIXO      PIC     9(001)  VALUE ZEROS.
030800*
030900 01      WS-SEEDING          PIC     X(001)  VALUE 'N'.
031000   88    PARTIDA-SEEDING                     VALUE 'S'.
031100 01      WS-INCOMPLETA       PIC     X(001)  VALUE 'N'.
031200   88    PARTIDA-INCOMPLETA                  VALUE 'S'.
031300 01      WS-QTD-SEED-MSG     PIC     9(003)  COMP    VALUE ZEROS.
031400 01      WS-QTD-ACHOU        PIC     9(003)  COMP    VALUE ZEROS.
031500*
031600******************************************************************
031700*        AREAS DE CALCULO DE TAXAS E MEDIAS DA PARTIDA           *
031800******************************************************************
031900*
032000 01      WS-SOMA-ABATES      PIC     9(007)  COMP    VALUE ZEROS.
032100 01      WS-MEDIA-ABATES     PIC     S9(003)V9(006)
032200                             VALUE   ZEROS.
032300 01      WS-QTD-MENOR-KPM    PIC     9(003)  COMP    VALUE ZEROS.
032400 01      WS-PERCENTIL        PIC     S9(003)V9(006)
032500                             VALUE   ZEROS.
032600 01      WS-SOMA-GF-VITIMA   PIC     S9(007)V9(006)
032700                             VALUE   ZEROS.
032800*
032900******************************************************************
033000*        AREAS DE EDICAO DOS CAMPOS DE SAIDA (ANALISE)           *
033100******************************************************************
033200*
033300 01      WS-OUT-KPM          PIC     9(003)V99.
033400 01      WS-OUT-DPM          PIC     9(003)V99.
033500 01      WS-OUT-RATIO        PIC     9(004)V9.
033600 01      WS-OUT-WKPM         PIC     9(004)V99.
033700*
033800*****************************************************************
033900*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
034000*****************************************************************
034100*
034200 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
034300 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
034400 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
034500 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
034600*
034700     COPY    COBW0001.
034800     COPY    COBO0002.
034900     COPY    COBO0008.
035000     COPY    COBO0009.
035100*
035200*****************************************************************
035300 LINKAGE                     SECTION.
035400*****************************************************************
035500 PROCEDURE                   DIVISION.
035600*****************************************************************
035700*
035800     PERFORM 0100-00-PROCED-INICIAIS.
035900
036000     PERFORM 1000-00-PROCED-PRINCIPAIS
036100       UNTIL WS-FS-GAMEVAL   EQUAL   10.
036200
036300     PERFORM 3000-00-PROCED-FINAIS.
036400
036500     GOBACK.
036600*
036700*****************************************************************
036800 0100-00-PROCED-INICIAIS     SECTION.
036900*****************************************************************
037000*
037100     OPEN    INPUT   GAMEVAL
037200                     PARMANL
037300             OUTPUT  ANALISE
037400                     ANLARMA
037500                     PARTANL.
037600
037700     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
037800     MOVE    001             TO      WS-PTO-ERRO.
037900     PERFORM 0200-00-TESTA-FILE-STATUS.
038000
038100     PERFORM 0250-00-LEITURA-PARAMETROS.
038200
038300     MOVE    ZEROS           TO      TAB-IND-PARTIDA.
038400
038500     PERFORM 0500-00-LEITURA-GAMEVAL.
038600*
038700 0100-99-EXIT.
038800     EXIT.
038900*
039000*****************************************************************
039100 0200-00-TESTA-FILE-STATUS   SECTION.
039200*****************************************************************
039300*
039400     PERFORM 0300-00-TESTA-FS-GAMEVAL.
039500     PERFORM 0320-00-TESTA-FS-PARMANL.
039600     PERFORM 0400-00-TESTA-FS-ANALISE.
039700     PERFORM 0410-00-TESTA-FS-ANLARMA.
039800     PERFORM 0420-00-TESTA-FS-PARTANL.
039900*
040000 0200-99-EXIT.
040100     EXIT.
040200*
040300*****************************************************************
040400 0300-00-TESTA-FS-GAMEVAL    SECTION.
040500*****************************************************************
040600*
040700     IF      WS-FS-GAMEVAL   NOT EQUAL 00 AND 10
040800             MOVE 'GAMEVAL'  TO      WS-DDNAME-ARQ
040900             MOVE  WS-FS-GAMEVAL
041000                             TO      WS-FS-ARQ
041100             PERFORM         0999-00-ABEND-ARQ
041200     END-IF.
041300*
041400 0300-99-EXIT.
041500     EXIT.
041600*
041700*****************************************************************
041800 0320-00-TESTA-FS-PARMANL    SECTION.
041900*****************************************************************
042000*
042100     IF      WS-FS-PARMANL   NOT EQUAL 00 AND 10
042200             MOVE 'PARMANL'  TO      WS-DDNAME-ARQ
042300             MOVE  WS-FS-PARMANL
042400                             TO      WS-FS-ARQ
042500             PERFORM         0999-00-ABEND-ARQ
042600     END-IF.
042700*
042800 0320-99-EXIT.
042900     EXIT.
043000*
043100*****************************************************************
043200 0400-00-TESTA-FS-ANALISE    SECTION.
043300*****************************************************************
043400*
043500     IF      WS-FS-ANALISE   NOT EQUAL 00
043600             MOVE 'ANALISE'  TO      WS-DDNAME-ARQ
043700             MOVE  WS-FS-ANALISE
043800                             TO      WS-FS-ARQ
043900             PERFORM         0999-00-ABEND-ARQ
044000     END-IF.
044100*
044200 0400-99-EXIT.
044300     EXIT.
044400*
044500*****************************************************************
044600 0410-00-TESTA-FS-ANLARMA    SECTION.
044700*****************************************************************
044800*
044900     IF      WS-FS-ANLARMA   NOT EQUAL 00
045000             MOVE 'ANLARMA'  TO      WS-DDNAME-ARQ
045100             MOVE  WS-FS-ANLARMA
045200                             TO      WS-FS-ARQ
045300             PERFORM         0999-00-ABEND-ARQ
045400     END-IF.
045500*
045600 0410-99-EXIT.
045700     EXIT.
045800*
045900*****************************************************************
046000 0420-00-TESTA-FS-PARTANL    SECTION.
046100*****************************************************************
046200*
046300     IF      WS-FS-PARTANL   NOT EQUAL 00
046400             MOVE 'PARTANL'  TO      WS-DDNAME-ARQ
046500             MOVE  WS-FS-PARTANL
046600                             TO      WS-FS-ARQ
046700             PERFORM         0999-00-ABEND-ARQ
046800     END-IF.
046900*
047000 0420-99-EXIT.
047100     EXIT.
047200*
047300*****************************************************************
047400 0250-00-LEITURA-PARAMETROS  SECTION.
047500*****************************************************************
047600*
047700     READ    PARMANL         INTO    REG-PARMANL.
047800
047900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
048000     MOVE    002             TO      WS-PTO-ERRO.
048100     PERFORM 0320-00-TESTA-FS-PARMANL.
048200
048300     IF      WS-FS-PARMANL   EQUAL   00
048400             MOVE    REG-PARMANL     TO      WS-PARM-RETOMA
048500     END-IF.
048600*
048700 0250-99-EXIT.
048800     EXIT.
048900*
049000*****************************************************************
049100 0500-00-LEITURA-GAMEVAL     SECTION.
049200*****************************************************************
049300*
049400     READ    GAMEVAL         INTO    REG-EVENTO.
049500
049600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
049700     MOVE    003             TO      WS-PTO-ERRO.
049800     PERFORM 0300-00-TESTA-FS-GAMEVAL.
049900
050000     IF      WS-FS-GAMEVAL   EQUAL   00
050100             ADD 001         TO      WS-LID-GAMEVAL
050200     END-IF.
050300*
050400 0500-99-EXIT.
050500     EXIT.
050600*
050700*****************************************************************
050800 1000-00-PROCED-PRINCIPAIS   SECTION.
050900*****************************************************************
051000*
051100     IF      EVT-TIPO        EQUAL   'MATCH START'
051200       AND   TAB-IND-PARTIDA GREATER ZEROS
051300             PERFORM         1300-00-ANALISA-PARTIDA
051400             MOVE    ZEROS   TO      TAB-IND-PARTIDA
051500     END-IF.
051600
051700     PERFORM 1200-00-ACUMULA-EVENTO.
051800
051900     PERFORM 0500-00-LEITURA-GAMEVAL.
052000*
052100 1000-99-EXIT.
052200     EXIT.
052300*
052400*****************************************************************
052500 1200-00-ACUMULA-EVENTO      SECTION.
052600*****************************************************************
052700*
052800     IF      TAB-IND-PARTIDA NOT LESS TAB-MAX-PARTIDA
052900             MOVE 'GAMEVAL'  TO      WS-DDNAME-ARQ
053000             MOVE    999     TO      WS-FS-ARQ
053100             MOVE    004     TO      WS-PTO-ERRO
053200             PERFORM         0999-00-ABEND-ARQ
053300     ELSE
053400             ADD     001     TO      TAB-IND-PARTIDA
053500             MOVE    REG-EVENTO
053600                             TO      TAB-EVT-R(TAB-IND-PARTIDA)
053700     END-IF.
053800*
053900 1200-99-EXIT.
054000     EXIT.
054100*
054200*****************************************************************
054300*   PARAGRAFO PRINCIPAL DE ANALISE DE UMA PARTIDA COMPLETA       *
054400*****************************************************************
054500 1300-00-ANALISA-PARTIDA     SECTION.
054600*****************************************************************
054700*
054800     IF      TAB-EVT-DTHR(1) LESS    WS-PARM-RETOMA
054900             ADD     001     TO      WS-DESC-RETOMA
055000     ELSE
055100             PERFORM 1310-00-LOCALIZA-INICIO-FIM
055200             PERFORM 1320-00-MONTA-ROSTER
055300               VARYING TAB-IND-EVT FROM 1 BY 1
055400                 UNTIL TAB-IND-EVT GREATER TAB-IND-PARTIDA
055500             MOVE    TAB-IND-JOG     TO      WS-QTD-JOGADORES
055600             PERFORM 1330-00-CALCULA-TOTAIS
055700               VARYING TAB-IND-EVT FROM 1 BY 1
055800                 UNTIL TAB-IND-EVT GREATER TAB-IND-PARTIDA
055900             MOVE    TAB-IND-ARMA    TO      WS-QTD-ARMAS
056000             PERFORM 1340-00-CALCULA-TEMPO-JOGO
056100               VARYING TAB-IND-JOG FROM 1 BY 1
056200                 UNTIL TAB-IND-JOG GREATER WS-QTD-JOGADORES
056300             PERFORM 1350-00-CALCULA-TAXAS
056400               VARYING TAB-IND-JOG FROM 1 BY 1
056500                 UNTIL TAB-IND-JOG GREATER WS-QTD-JOGADORES
056600             PERFORM 1360-00-CALCULA-MEDIA-ABATES
056700             PERFORM 1370-00-CALCULA-PERCENTIL-WKPM
056800               VARYING TAB-IND-JOG FROM 1 BY 1
056900                 UNTIL TAB-IND-JOG GREATER WS-QTD-JOGADORES
057000             PERFORM 1380-00-CALCULA-GF
057100               VARYING TAB-IND-JOG FROM 1 BY 1
057200                 UNTIL TAB-IND-JOG GREATER WS-QTD-JOGADORES
057300             PERFORM 1390-00-CALCULA-GF-APOLO
057400               VARYING TAB-IND-JOG FROM 1 BY 1
057500                 UNTIL TAB-IND-JOG GREATER WS-QTD-JOGADORES
057600             PERFORM 1500-00-GRAVA-ANALISE-JOGADOR
057700               VARYING TAB-IND-JOG FROM 1 BY 1
057800                 UNTIL TAB-IND-JOG GREATER WS-QTD-JOGADORES
057900             PERFORM 1600-00-GRAVA-ANLARMA
058000               VARYING TAB-IND-ARMA FROM 1 BY 1
058100                 UNTIL TAB-IND-ARMA GREATER WS-QTD-ARMAS
058200             PERFORM 1700-00-GRAVA-PARTANL
058300             ADD     001     TO      WS-QTD-PARTIDAS
058400     END-IF.
058500*
058600 1300-99-EXIT.
058700     EXIT.
058800*
058900*****************************************************************
059000*   LOCALIZA MATCH START/MATCH ENDED, MAPA, PLACAR E DURACAO    *
059100*****************************************************************
059200 1310-00-LOCALIZA-INICIO-FIM SECTION.
059300*****************************************************************
059400*
059500     MOVE    ZEROS           TO      TAB-IND-JOG
059600                                     TAB-IND-ARMA
059700                                     WS-QTD-SEED-MSG.
059800
059900     MOVE    TAB-EVT-DTHR(1) TO      WS-DTHR-INICIO.
060000
060100     MOVE    TAB-EVT-CONTEUDO(1)(13:48)      TO      WS-CI-RESTO.
060200     MOVE    SPACES          TO      WS-MAPA-PARTIDA
060300                                     WS-MODO-PARTIDA.
060400     UNSTRING WS-CI-RESTO    DELIMITED BY ALL SPACES
060500              INTO WS-MAPA-PARTIDA WS-MODO-PARTIDA.
060600
060700     MOVE    WS-DTHR-INICIO(1:4)     TO      WS-CHAVE-PARTIDA(1:4).
060800     MOVE    WS-DTHR-INICIO(6:2)     TO      WS-CHAVE-PARTIDA(5:2).
060900     MOVE    WS-DTHR-INICIO(9:2)     TO      WS-CHAVE-PARTIDA(7:2).
061000     MOVE    WS-DTHR-INICIO(12:2)    TO      WS-CHAVE-PARTIDA(9:2).
061100     MOVE    WS-DTHR-INICIO(15:2)    TO      WS-CHAVE-PARTIDA(11:2).
061200
061300     PERFORM 1315-00-LOCALIZA-FIM
061400       VARYING TAB-IND-EVT   FROM    1       BY      1
061500         UNTIL TAB-IND-EVT   GREATER TAB-IND-PARTIDA.
061600
061700     MOVE    WS-DTHR-INICIO  TO      WS-PD-DATA-HORA.
061800     CALL    WS-GPEXP002     USING   WS-PARM-DATA
061900     END-CALL.
062000     MOVE    WS-PD-SEGUNDOS  TO      WS-SEG-INICIO.
062100
062200     MOVE    WS-DTHR-FIM     TO      WS-PD-DATA-HORA.
062300     CALL    WS-GPEXP002     USING   WS-PARM-DATA
062400     END-CALL.
062500     MOVE    WS-PD-SEGUNDOS  TO      WS-SEG-FIM.
062600
062700     COMPUTE WS-DURACAO      =       WS-SEG-FIM - WS-SEG-INICIO.
062800
062900     IF      WS-PLACAR-ALIADOS       EQUAL   WS-PLACAR-EIXO
063000             MOVE    'S'     TO      WS-INCOMPLETA
063100     ELSE
063200             MOVE    'N'     TO      WS-INCOMPLETA
063300     END-IF.
063400
063500     IF      WS-QTD-SEED-MSG GREATER 3
063600             MOVE    'S'     TO      WS-SEEDING
063700     ELSE
063800             MOVE    'N'     TO      WS-SEEDING
063900     END-IF.
064000*
064100 1310-99-EXIT.
064200     EXIT.
064300*
064400*****************************************************************
064500 1315-00-LOCALIZA-FIM        SECTION.
064600*****************************************************************
064700*
064800     IF      TAB-EVT-TIPO(TAB-IND-EVT) EQUAL 'MATCH ENDED'
064900             MOVE    TAB-EVT-DTHR(TAB-IND-EVT) TO WS-DTHR-FIM
065000             MOVE    SPACES  TO      WS-CF-ANTES WS-CF-DEPOIS
065100                                     WS-CF-PLACAR WS-CF-RESTO
065200             UNSTRING TAB-EVT-CONTEUDO(TAB-IND-EVT)
065300                      DELIMITED BY '('
065400                      INTO WS-CF-ANTES WS-CF-DEPOIS
065500             UNSTRING WS-CF-DEPOIS  DELIMITED BY ')'
065600                      INTO WS-CF-PLACAR WS-CF-RESTO
065700             MOVE    WS-CF-PLACAR(1:1)       TO WS-PLACAR-ALIADOS
065800             MOVE    WS-CF-PLACAR(5:1)       TO WS-PLACAR-EIXO
065900     END-IF.
066000
066100     IF      TAB-EVT-TIPO(TAB-IND-EVT) EQUAL 'MESSAGE'
066200             MOVE    ZEROS   TO      WS-QTD-ACHOU
066300             INSPECT TAB-EVT-CONTEUDO(TAB-IND-EVT)
066400                     TALLYING WS-QTD-ACHOU
066500                     FOR ALL 'THANK YOU FOR SEEDING'
066600             IF      WS-QTD-ACHOU    GREATER ZEROS
066700                     ADD     001     TO      WS-QTD-SEED-MSG
066800             END-IF
066900     END-IF.
067000*
067100 1315-99-EXIT.
067200     EXIT.
067300*
067400*****************************************************************
067500*   MONTA O ELENCO DE JOGADORES QUE APARECEM NA PARTIDA          *
067600*****************************************************************
067700 1320-00-MONTA-ROSTER        SECTION.
067800*****************************************************************
067900*
068000     IF      TAB-EVT-JOG1-ID(TAB-IND-EVT) NOT EQUAL SPACES
068100             MOVE    TAB-EVT-JOG1-ID(TAB-IND-EVT)
068200                             TO      WS-ID-PROCURADO
068300             PERFORM 9100-00-LOCALIZA-JOGADOR
068400             IF      WS-IND-ACHADO   EQUAL   ZEROS
068500                     PERFORM 9110-00-INCLUI-JOGADOR
068600             END-IF
068700     END-IF.
068800
068900     IF      TAB-EVT-JOG2-ID(TAB-IND-EVT) NOT EQUAL SPACES
069000             MOVE    TAB-EVT-JOG2-ID(TAB-IND-EVT)
069100                             TO      WS-ID-PROCURADO
069200             PERFORM 9100-00-LOCALIZA-JOGADOR
069300             IF      WS-IND-ACHADO   EQUAL   ZEROS
069400                     MOVE    TAB-EVT-JOG2-ID(TAB-IND-EVT)
069500                             TO      WS-ID-PROCURADO
069600                     PERFORM 9110-00-INCLUI-JOGADOR
069700             END-IF
069800     END-IF.
069900*
070000 1320-99-EXIT.
070100     EXIT.
070200*
070300*****************************************************************
070400*   ACUMULA ABATES / MORTES / FOGO AMIGO E ABATES POR ARMA       *
070500*****************************************************************
070600 1330-00-CALCULA-TOTAIS      SECTION.
070700*****************************************************************
070800*
070900     IF      TAB-EVT-TIPO(TAB-IND-EVT) EQUAL 'KILL'
071000             MOVE    TAB-EVT-JOG1-ID(TAB-IND-EVT)
071100                             TO      WS-ID-PROCURADO
071200             PERFORM 9100-00-LOCALIZA-JOGADOR
071300             IF      WS-IND-ACHADO   GREATER ZEROS
071400                     ADD 1 TO TAB-JOG-TOT-ABATES(WS-IND-ACHADO)
071500             END-IF
071600             MOVE    TAB-EVT-JOG2-ID(TAB-IND-EVT)
071700                             TO      WS-ID-PROCURADO
071800             PERFORM 9100-00-LOCALIZA-JOGADOR
071900             IF      WS-IND-ACHADO   GREATER ZEROS
072000                     ADD 1 TO TAB-JOG-TOT-MORTES(WS-IND-ACHADO)
072100             END-IF
072200             PERFORM 9200-00-ACUMULA-ARMA
072300     END-IF.
072400
072500     IF      TAB-EVT-TIPO(TAB-IND-EVT) EQUAL 'TEAM KILL'
072600             MOVE    TAB-EVT-JOG1-ID(TAB-IND-EVT)
072700                             TO      WS-ID-PROCURADO
072800             PERFORM 9100-00-LOCALIZA-JOGADOR
072900             IF      WS-IND-ACHADO   GREATER ZEROS
073000                     ADD 1 TO TAB-JOG-TOT-FA(WS-IND-ACHADO)
073100             END-IF
073200             MOVE    TAB-EVT-JOG2-ID(TAB-IND-EVT)
073300                             TO      WS-ID-PROCURADO
073400             PERFORM 9100-00-LOCALIZA-JOGADOR
073500             IF      WS-IND-ACHADO   GREATER ZEROS
073600                     ADD 1 TO TAB-JOG-TOT-MRT-FA(WS-IND-ACHADO)
073700             END-IF
073800     END-IF.
073900*
074000 1330-99-EXIT.
074100     EXIT.
074200*
074300*****************************************************************
074400*   CALCULA O TEMPO DE JOGO DE UM JOGADOR (PARES CONEC/DESCONEC) *
074500*****************************************************************
074600 1340-00-CALCULA-TEMPO-JOGO  SECTION.
074700*****************************************************************
074800*
074900     MOVE    ZEROS           TO      TAB-IND-CD.
075000
075100     MOVE    TAB-JOG-ID(TAB-IND-JOG) TO WS-ID-PROCURADO.
075200
075300     PERFORM 9300-00-MONTA-TAB-CD
075400       VARYING TAB-IND-EVT   FROM    1       BY      1
075500         UNTIL TAB-IND-EVT   GREATER TAB-IND-PARTIDA.
075600
075700     IF      TAB-IND-CD      EQUAL   ZEROS
075800             MOVE    WS-DURACAO      TO
075900                             TAB-JOG-TEMPO(TAB-IND-JOG)
076000     ELSE
076100             PERFORM 9310-00-AJUSTA-TAB-CD
076200             PERFORM 9320-00-SOMA-PARES-CD
076300     END-IF.
076400*
076500 1340-99-EXIT.
076600     EXIT.
076700*
076800*****************************************************************
076900*   CALCULA KPM, DPM E RATIO DE UM JOGADOR                       *
077000*****************************************************************
077100 1350-00-CALCULA-TAXAS       SECTION.
077200*****************************************************************
077300*
077400     IF      TAB-JOG-TEMPO(TAB-IND-JOG) GREATER ZEROS
077500             COMPUTE TAB-JOG-KPM(TAB-IND-JOG) ROUNDED =
077600                     TAB-JOG-TOT-ABATES(TAB-IND-JOG) /
077700                     (TAB-JOG-TEMPO(TAB-IND-JOG) / 60)
077800             COMPUTE TAB-JOG-DPM(TAB-IND-JOG) ROUNDED =
077900                     TAB-JOG-TOT-MORTES(TAB-IND-JOG) /
078000                     (TAB-JOG-TEMPO(TAB-IND-JOG) / 60)
078100     ELSE
078200             MOVE    ZEROS   TO      TAB-JOG-KPM(TAB-IND-JOG)
078300                                     TAB-JOG-DPM(TAB-IND-JOG)
078400     END-IF.
078500
078600     IF      TAB-JOG-TOT-MORTES(TAB-IND-JOG) GREATER ZEROS
078700             COMPUTE TAB-JOG-RATIO(TAB-IND-JOG) ROUNDED =
078800                     TAB-JOG-TOT-ABATES(TAB-IND-JOG) /
078900                     TAB-JOG-TOT-MORTES(TAB-IND-JOG)
079000     ELSE
079100             MOVE    ZEROS   TO      TAB-JOG-RATIO(TAB-IND-JOG)
079200     END-IF.
079300*
079400 1350-99-EXIT.
079500     EXIT.
079600*
079700*****************************************************************
079800*   CALCULA A MEDIA DE ABATES DA PARTIDA (TODOS OS JOGADORES)    *
079900*****************************************************************
080000 1360-00-CALCULA-MEDIA-ABATES SECTION.
080100*****************************************************************
080200*
080300     MOVE    ZEROS           TO      WS-SOMA-ABATES.
080400
080500     PERFORM 1365-00-SOMA-ABATES-JOGADOR
080600       VARYING TAB-IND-JOG   FROM    1       BY      1
080700         UNTIL TAB-IND-JOG   GREATER WS-QTD-JOGADORES.
080800
080900     IF      WS-QTD-JOGADORES GREATER ZEROS
081000             COMPUTE WS-MEDIA-ABATES =
081100                     WS-SOMA-ABATES / WS-QTD-JOGADORES
081200     ELSE
081300             MOVE    ZEROS   TO      WS-MEDIA-ABATES
081400     END-IF.
081500*
081600 1360-99-EXIT.
081700     EXIT.
081800*
081900 1365-00-SOMA-ABATES-JOGADOR SECTION.
082000*****************************************************************
082100*
082200     ADD     TAB-JOG-TOT-ABATES(TAB-IND-JOG)
082300                             TO      WS-SOMA-ABATES.
082400*
082500 1365-99-EXIT.
082600     EXIT.
082700*
082800*****************************************************************
082900*   CALCULA O PERCENTIL DE POSICAO E O ABATE/MIN PONDERADO       *
083000*****************************************************************
083100 1370-00-CALCULA-PERCENTIL-WKPM SECTION.
083200*****************************************************************
083300*
083400     MOVE    ZEROS           TO      WS-QTD-MENOR-KPM.
083500
083600     PERFORM 1375-00-CONTA-MENOR-KPM
083700       VARYING WS-IND-ACHADO FROM    1       BY      1
083800         UNTIL WS-IND-ACHADO GREATER WS-QTD-JOGADORES.
083900
084000     IF      WS-QTD-JOGADORES GREATER ZEROS
084100             COMPUTE WS-PERCENTIL =
084200                     WS-QTD-MENOR-KPM / WS-QTD-JOGADORES
084300     ELSE
084400             MOVE    ZEROS   TO      WS-PERCENTIL
084500     END-IF.
084600
084700     IF      WS-MEDIA-ABATES GREATER ZEROS
084800             COMPUTE TAB-JOG-WKPM(TAB-IND-JOG) ROUNDED =
084900                 (1 - ((WS-PERCENTIL - 1) / 100))
085000               * (TAB-JOG-TOT-ABATES(TAB-IND-JOG) /
085100                  WS-MEDIA-ABATES)
085200               *  TAB-JOG-KPM(TAB-IND-JOG)
085300     ELSE
085400             MOVE    ZEROS   TO      TAB-JOG-WKPM(TAB-IND-JOG)
085500     END-IF.
085600*
085700 1370-99-EXIT.
085800     EXIT.
085900*
086000 1375-00-CONTA-MENOR-KPM     SECTION.
086100*****************************************************************
086200*
086300     IF      TAB-JOG-KPM(WS-IND-ACHADO)
086400                             LESS    TAB-JOG-KPM(TAB-IND-JOG)
086500             ADD     001     TO      WS-QTD-MENOR-KPM
086600     END-IF.
086700*
086800 1375-99-EXIT.
086900     EXIT.
087000*
087100*****************************************************************
087200*   CALCULA O INDICE "GF" = (TEMPO/DURACAO)**0.45 * KPM          *
087300*****************************************************************
087400 1380-00-CALCULA-GF          SECTION.
087500*****************************************************************
087600*
087700     IF      WS-DURACAO      GREATER ZEROS
087800             COMPUTE WS-PM-BASE = TAB-JOG-TEMPO(TAB-IND-JOG) /
087900                                  WS-DURACAO
088000             MOVE    0.450000        TO      WS-PM-EXPOENTE
088100             CALL    WS-GPEXP001     USING   WS-PARM-MATE
088200             END-CALL
088300             COMPUTE TAB-JOG-GF(TAB-IND-JOG) ROUNDED =
088400                     WS-PM-RESULTADO * TAB-JOG-KPM(TAB-IND-JOG)
088500     ELSE
088600             MOVE    ZEROS   TO      TAB-JOG-GF(TAB-IND-JOG)
088700     END-IF.
088800*
088900 1380-99-EXIT.
089000     EXIT.
089100*
089200*****************************************************************
089300*   CALCULA O INDICE "GF APOLO" A PARTIR DO GF DAS VITIMAS       *
089400*****************************************************************
089500 1390-00-CALCULA-GF-APOLO    SECTION.
089600*****************************************************************
089700*
089800     IF      TAB-JOG-TOT-ABATES(TAB-IND-JOG) GREATER ZEROS
089900             MOVE    ZEROS   TO      WS-SOMA-GF-VITIMA
090000             MOVE    TAB-JOG-ID(TAB-IND-JOG) TO WS-ID-PROCURADO
090100             PERFORM 9400-00-SOMA-GF-VITIMAS
090200               VARYING TAB-IND-EVT FROM 1 BY 1
090300                 UNTIL TAB-IND-EVT GREATER TAB-IND-PARTIDA
090400             COMPUTE WS-PM-BASE =
090500                     WS-SOMA-GF-VITIMA /
090600                     TAB-JOG-TOT-ABATES(TAB-IND-JOG)
090700             MOVE    0.650000        TO      WS-PM-EXPOENTE
090800             CALL    WS-GPEXP001     USING   WS-PARM-MATE
090900             END-CALL
091000             COMPUTE TAB-JOG-GF-APOLO(TAB-IND-JOG) ROUNDED =
091100                     WS-PM-RESULTADO * TAB-JOG-GF(TAB-IND-JOG)
091200     ELSE
091300             MOVE    ZEROS   TO      TAB-JOG-GF-APOLO(TAB-IND-JOG)
091400     END-IF.
091500*
091600 1390-99-EXIT.
091700     EXIT.
091800*
091900*****************************************************************
092000 1500-00-GRAVA-ANALISE-JOGADOR SECTION.
092100*****************************************************************
092200*
092300     MOVE    SPACES          TO      REG-ANALISE.
092400     MOVE    WS-CHAVE-PARTIDA        TO      ANL-CHAVE-PARTIDA.
092500     MOVE    TAB-JOG-ID(TAB-IND-JOG) TO      ANL-JOGADOR-ID.
092600     MOVE    TAB-JOG-TOT-ABATES(TAB-IND-JOG)
092700                             TO      ANL-TOT-ABATES.
092800     MOVE    TAB-JOG-TOT-MORTES(TAB-IND-JOG)
092900                             TO      ANL-TOT-MORTES.
093000     MOVE    TAB-JOG-TOT-FA(TAB-IND-JOG)
093100                             TO      ANL-TOT-FOGO-AMIGO.
093200     MOVE    TAB-JOG-TOT-MRT-FA(TAB-IND-JOG)
093300                             TO      ANL-TOT-MORTE-FA.
093400     MOVE    TAB-JOG-KPM(TAB-IND-JOG)        TO      WS-OUT-KPM.
093500     MOVE    WS-OUT-KPM              TO      ANL-ABT-MIN.
093600     MOVE    TAB-JOG-DPM(TAB-IND-JOG)        TO      WS-OUT-DPM.
093700     MOVE    WS-OUT-DPM              TO      ANL-MRT-MIN.
093800     MOVE    TAB-JOG-RATIO(TAB-IND-JOG)      TO      WS-OUT-RATIO.
093900     MOVE    WS-OUT-RATIO            TO      ANL-INDICE.
094000     MOVE    TAB-JOG-TEMPO(TAB-IND-JOG)
094100                             TO      ANL-TEMPO-JOGO.
094200     MOVE    TAB-JOG-WKPM(TAB-IND-JOG)       TO      WS-OUT-WKPM.
094300     MOVE    WS-OUT-WKPM             TO      ANL-ABT-MIN-POND.
094400
094500     WRITE   REG-SAIDA-ANALISE       FROM    REG-ANALISE.
094600
094700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
094800     MOVE    005             TO      WS-PTO-ERRO.
094900     PERFORM 0400-00-TESTA-FS-ANALISE.
095000
095100     ADD     001             TO      WS-GRV-ANALISE.
095200*
095300 1500-99-EXIT.
095400     EXIT.
095500*
095600*****************************************************************
095700 1600-00-GRAVA-ANLARMA       SECTION.
095800*****************************************************************
095900*
096000     MOVE    SPACES          TO      REG-ANALISE-ARMA.
096100     MOVE    WS-CHAVE-PARTIDA        TO      ARM-CHAVE-PARTIDA.
096200     MOVE    TAB-ARM-JOG-ID(TAB-IND-ARMA)    TO ARM-JOGADOR-ID.
096300     MOVE    TAB-ARM-ARMA(TAB-IND-ARMA)      TO ARM-ARMA.
096400     MOVE    TAB-ARM-QTD(TAB-IND-ARMA)       TO ARM-QTD-ABATES.
096500
096600     WRITE   REG-ANLARMA     FROM    REG-ANALISE-ARMA.
096700
096800     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
096900     MOVE    006             TO      WS-PTO-ERRO.
097000     PERFORM 0410-00-TESTA-FS-ANLARMA.
097100
097200     ADD     001             TO      WS-GRV-ANLARMA.
097300*
097400 1600-99-EXIT.
097500     EXIT.
097600*
097700*****************************************************************
097800 1700-00-GRAVA-PARTANL       SECTION.
097900*****************************************************************
098000*
098100     MOVE    SPACES          TO      REG-PARTIDA-ANALISE.
098200     MOVE    WS-CHAVE-PARTIDA        TO      PTA-CHAVE-PARTIDA.
098300     MOVE    WS-MAPA-PARTIDA         TO      PTA-MAPA.
098400     MOVE    WS-DTHR-INICIO          TO      PTA-DTHR-INICIO.
098500     MOVE    WS-DURACAO              TO      PTA-DURACAO.
098600     MOVE    WS-PLACAR-ALIADOS       TO      PTA-PLACAR-ALIADOS.
098700     MOVE    WS-PLACAR-EIXO          TO      PTA-PLACAR-EIXO.
098800     MOVE    WS-SEEDING              TO      PTA-SEEDING.
098900     MOVE    WS-INCOMPLETA           TO      PTA-INCOMPLETA.
099000
099100     WRITE   REG-PARTANL     FROM    REG-PARTIDA-ANALISE.
099200
099300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
099400     MOVE    007             TO      WS-PTO-ERRO.
099500     PERFORM 0420-00-TESTA-FS-PARTANL.
099600
099700     ADD     001             TO      WS-GRV-PARTANL.
099800*
099900 1700-99-EXIT.
100000     EXIT.
100100*
100200*****************************************************************
100300*   9100 - LOCALIZA UM JOGADOR NA TABELA PELO ID (WS-ID-PROCURADO)*
100400*****************************************************************
100500 9100-00-LOCALIZA-JOGADOR    SECTION.
100600*****************************************************************
100700*
100800     MOVE    ZEROS           TO      WS-IND-ACHADO.
100900
101000     PERFORM 9105-00-COMPARA-JOGADOR
101100       VARYING WS-IND-JOG-BUSCA FROM 1        BY      1
101200         UNTIL WS-IND-JOG-BUSCA GREATER TAB-IND-JOG
101300            OR WS-IND-ACHADO    GREATER ZEROS.
101400*
101500 9100-99-EXIT.
101600     EXIT.
101700*
101800 9105-00-COMPARA-JOGADOR     SECTION.
101900*****************************************************************
102000*
102100     IF      TAB-JOG-ID(WS-IND-JOG-BUSCA) EQUAL WS-ID-PROCURADO
102200             MOVE    WS-IND-JOG-BUSCA        TO      WS-IND-ACHADO
102300     END-IF.
102400*
102500 9105-99-EXIT.
102600     EXIT.
102700*
102800*****************************************************************
102900 9110-00-INCLUI-JOGADOR      SECTION.
103000*****************************************************************
103100*
103200     IF      TAB-IND-JOG             NOT LESS TAB-MAX-JOG
103300             MOVE 'ANALISE'  TO      WS-DDNAME-ARQ
103400             MOVE    999     TO      WS-FS-ARQ
103500             MOVE    008     TO      WS-PTO-ERRO
103600             PERFORM         0999-00-ABEND-ARQ
103700     ELSE
103800             ADD     001     TO      TAB-IND-JOG
103900             MOVE    SPACES  TO      TAB-JOG(TAB-IND-JOG)
104000             MOVE    WS-ID-PROCURADO TO
104100                             TAB-JOG-ID(TAB-IND-JOG)
104200             MOVE    ZEROS   TO
104300                     TAB-JOG-TOT-ABATES(TAB-IND-JOG)
104400                     TAB-JOG-TOT-MORTES(TAB-IND-JOG)
104500                     TAB-JOG-TOT-FA(TAB-IND-JOG)
104600                     TAB-JOG-TOT-MRT-FA(TAB-IND-JOG)
104700                     TAB-JOG-TEMPO(TAB-IND-JOG)
104800                     TAB-JOG-KPM(TAB-IND-JOG)
104900                     TAB-JOG-DPM(TAB-IND-JOG)
105000                     TAB-JOG-RATIO(TAB-IND-JOG)
105100                     TAB-JOG-WKPM(TAB-IND-JOG)
105200                     TAB-JOG-GF(TAB-IND-JOG)
105300                     TAB-JOG-GF-APOLO(TAB-IND-JOG)
105400     END-IF.
105500*
105600 9110-99-EXIT.
105700     EXIT.
105800*
105900*****************************************************************
106000*   9200 - ACUMULA O ABATE POR ARMA DO AUTOR DE UM EVENTO KILL   *
106100*****************************************************************
106200 9200-00-ACUMULA-ARMA        SECTION.
106300*****************************************************************
106400*
106500     MOVE    ZEROS           TO      WS-IND-ARMA-ACHADO.
106600
106700     PERFORM 9210-00-COMPARA-ARMA
106800       VARYING WS-IND-ARMA-BUSCA FROM 1       BY      1
106900         UNTIL WS-IND-ARMA-BUSCA GREATER TAB-IND-ARMA
107000            OR WS-IND-ARMA-ACHADO GREATER ZEROS.
107100
107200     IF      WS-IND-ARMA-ACHADO GREATER ZEROS
107300             ADD     001     TO
107400                     TAB-ARM-QTD(WS-IND-ARMA-ACHADO)
107500     ELSE
107600             IF      TAB-IND-ARMA    NOT LESS TAB-MAX-ARMA
107700                     MOVE 'ANLARMA'  TO      WS-DDNAME-ARQ
107800                     MOVE    999     TO      WS-FS-ARQ
107900                     MOVE    009     TO      WS-PTO-ERRO
108000                     PERFORM 0999-00-ABEND-ARQ
108100             ELSE
108200                     ADD     001     TO      TAB-IND-ARMA
108300                     MOVE TAB-EVT-JOG1-ID(TAB-IND-EVT) TO
108400                             TAB-ARM-JOG-ID(TAB-IND-ARMA)
108500                     MOVE TAB-EVT-ARMA(TAB-IND-EVT) TO
108600                             TAB-ARM-ARMA(TAB-IND-ARMA)
108700                     MOVE    1       TO
108800                             TAB-ARM-QTD(TAB-IND-ARMA)
108900             END-IF
109000     END-IF.
109100*
109200 9200-99-EXIT.
109300     EXIT.
109400*
109500 9210-00-COMPARA-ARMA        SECTION.
109600*****************************************************************
109700*
109800     IF      TAB-ARM-JOG-ID(WS-IND-ARMA-BUSCA)
109900                             EQUAL TAB-EVT-JOG1-ID(TAB-IND-EVT)
110000       AND   TAB-ARM-ARMA(WS-IND-ARMA-BUSCA)
110100                             EQUAL TAB-EVT-ARMA(TAB-IND-EVT)
110200             MOVE    WS-IND-ARMA-BUSCA       TO
110300                             WS-IND-ARMA-ACHADO
110400     END-IF.
110500*
110600 9210-99-EXIT.
110700     EXIT.
110800*
110900*****************************************************************
111000*   9300 - MONTA A TABELA DE CONEXAO/DESCONEXAO DE UM JOGADOR    *
111100*****************************************************************
111200 9300-00-MONTA-TAB-CD        SECTION.
111300*****************************************************************
111400*
111500     IF      (TAB-EVT-TIPO(TAB-IND-EVT) EQUAL 'CONNECTED'
111600        OR    TAB-EVT-TIPO(TAB-IND-EVT) EQUAL 'DISCONNECTED')
111700       AND   TAB-EVT-JOG1-ID(TAB-IND-EVT) EQUAL WS-ID-PROCURADO
111800             IF      TAB-IND-CD      NOT LESS TAB-MAX-CD
111900                     MOVE 'ANALISE'  TO      WS-DDNAME-ARQ
112000                     MOVE    999     TO      WS-FS-ARQ
112100                     MOVE    010     TO      WS-PTO-ERRO
112200                     PERFORM 0999-00-ABEND-ARQ
112300             ELSE
112400                     ADD     001     TO      TAB-IND-CD
112500                     IF      TAB-EVT-TIPO(TAB-IND-EVT)
112600                                             EQUAL 'CONNECTED'
112700                             MOVE 'C' TO
112800                                  TAB-CD-TIPO(TAB-IND-CD)
112900                     ELSE
113000                             MOVE 'D' TO
113100                                  TAB-CD-TIPO(TAB-IND-CD)
113200                     END-IF
113300                     MOVE    TAB-EVT-DTHR(TAB-IND-EVT) TO
113400                             WS-PD-DATA-HORA
113500                     CALL    WS-GPEXP002 USING WS-PARM-DATA
113600                     END-CALL
113700                     MOVE    WS-PD-SEGUNDOS  TO      WS-SEG-EVENTO
113800                     COMPUTE TAB-CD-SEG(TAB-IND-CD) =
113900                             WS-SEG-EVENTO - WS-SEG-INICIO
114000             END-IF
114100     END-IF.
114200*
114300 9300-99-EXIT.
114400     EXIT.
114500*
114600*****************************************************************
114700*   9310 - COMPLETA OS PARES CONEC/DESCONEC INICIAL E FINAL      *
114800*****************************************************************
114900 9310-00-AJUSTA-TAB-CD       SECTION.
115000*****************************************************************
115100*
115200     IF      TAB-CD-TIPO(1) EQUAL 'D'
115300             PERFORM 9315-00-DESLOCA-TAB-CD
115400               VARYING WS-IND-ACHADO FROM TAB-IND-CD BY -1
115500                 UNTIL WS-IND-ACHADO LESS 1
115600             ADD     001     TO      TAB-IND-CD
115700             MOVE    'C'     TO      TAB-CD-TIPO(1)
115800             MOVE    ZEROS   TO      TAB-CD-SEG(1)
115900     END-IF.
116000
116100     IF      TAB-CD-TIPO(TAB-IND-CD) EQUAL 'C'
116200             ADD     001     TO      TAB-IND-CD
116300             MOVE    'D'     TO      TAB-CD-TIPO(TAB-IND-CD)
116400             MOVE    WS-DURACAO      TO
116500                             TAB-CD-SEG(TAB-IND-CD)
116600     END-IF.
116700*
116800 9310-99-EXIT.
116900     EXIT.
117000*
117100 9315-00-DESLOCA-TAB-CD      SECTION.
117200*****************************************************************
117300*
117400     MOVE    TAB-CD(WS-IND-ACHADO)  TO
117500                             TAB-CD(WS-IND-ACHADO + 1).
117600*
117700 9315-99-EXIT.
117800     EXIT.
117900*
118000*****************************************************************
118100*   9320 - SOMA A DURACAO DE CADA PAR CONECTADO/DESCONECTADO     *
118200*****************************************************************
118300 9320-00-SOMA-PARES-CD       SECTION.
118400*****************************************************************
118500*
118600     MOVE    ZEROS           TO      TAB-JOG-TEMPO(TAB-IND-JOG).
118700
118800     PERFORM 9325-00-SOMA-UM-PAR
118900       VARYING WS-IND-ACHADO FROM    1       BY      2
119000         UNTIL WS-IND-ACHADO NOT LESS TAB-IND-CD.
119100*
119200 9320-99-EXIT.
119300     EXIT.
119400*
119500 9325-00-SOMA-UM-PAR         SECTION.
119600*****************************************************************
119700*
119800     COMPUTE TAB-JOG-TEMPO(TAB-IND-JOG) =
119900             TAB-JOG-TEMPO(TAB-IND-JOG)
120000           + (TAB-CD-SEG(WS-IND-ACHADO + 1)
120100            - TAB-CD-SEG(WS-IND-ACHADO)).
120200*
120300 9325-99-EXIT.
120400     EXIT.
120500*
120600*****************************************************************
120700*   9400 - SOMA O GF DAS VITIMAS DE CADA ABATE DO JOGADOR        *
120800*****************************************************************
120900 9400-00-SOMA-GF-VITIMAS     SECTION.
121000*****************************************************************
121100*
121200     IF      TAB-EVT-TIPO(TAB-IND-EVT) EQUAL 'KILL'
121300       AND   TAB-EVT-JOG1-ID(TAB-IND-EVT) EQUAL WS-ID-PROCURADO
121400             MOVE    TAB-EVT-JOG2-ID(TAB-IND-EVT) TO
121500                             WS-ID-PROCURADO-2
121600             MOVE    ZEROS   TO      WS-IND-ACHADO
121700             PERFORM 9410-00-COMPARA-VITIMA
121800               VARYING WS-IND-JOG-BUSCA FROM 1 BY 1
121900                 UNTIL WS-IND-JOG-BUSCA GREATER WS-QTD-JOGADORES
122000                    OR WS-IND-ACHADO    GREATER ZEROS
122100             IF      WS-IND-ACHADO   GREATER ZEROS
122200                     ADD     TAB-JOG-GF(WS-IND-ACHADO) TO
122300                             WS-SOMA-GF-VITIMA
122400             END-IF
122500     END-IF.
122600*
122700 9400-99-EXIT.
122800     EXIT.
122900*
123000 9410-00-COMPARA-VITIMA      SECTION.
123100*****************************************************************
123200*
123300     IF      TAB-JOG-ID(WS-IND-JOG-BUSCA) EQUAL
123400                             WS-ID-PROCURADO-2
123500             MOVE    WS-IND-JOG-BUSCA        TO      WS-IND-ACHADO
123600     END-IF.
123700*
123800 9410-99-EXIT.
123900     EXIT.
124000*
124100*****************************************************************
124200 3000-00-PROCED-FINAIS       SECTION.
124300*****************************************************************
124400*
124500     IF      TAB-IND-PARTIDA GREATER ZEROS
124600             PERFORM         1300-00-ANALISA-PARTIDA
124700     END-IF.
124800
124900     CLOSE   GAMEVAL
125000             PARMANL
125100             ANALISE
125200             ANLARMA
125300             PARTANL.
125400
125500     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
125600     MOVE    011             TO      WS-PTO-ERRO.
125700     PERFORM 0200-00-TESTA-FILE-STATUS.
125800
125900     PERFORM 3100-00-MONTA-ESTATISTICA.
126000*
126100 3000-99-EXIT.
126200     EXIT.
126300*
126400*****************************************************************
126500 3100-00-MONTA-ESTATISTICA   SECTION.
126600*****************************************************************
126700*
126800     DISPLAY '******************* GPEPB003 ******************'.
126900     DISPLAY '*                                             *'.
127000     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
127100     DISPLAY '*                                             *'.
127200     DISPLAY '******************* GPEPB003 ******************'.
127300     DISPLAY '*                                             *'.
127400     MOVE    WS-LID-GAMEVAL  TO      WS-EDICAO.
127500     DISPLAY '* EVENTOS LIDOS.........: ' WS-EDICAO ' *'.
127600     MOVE    WS-DESC-RETOMA  TO      WS-EDICAO.
127700     DISPLAY '* PARTIDAS-RETOMADA.....: ' WS-EDICAO ' *'.
127800     MOVE    WS-QTD-PARTIDAS TO      WS-EDICAO.
127900     DISPLAY '* PARTIDAS ANALISADAS...: ' WS-EDICAO ' *'.
128000     MOVE    WS-GRV-ANALISE  TO      WS-EDICAO.
128100     DISPLAY '* ANALISES GRAVADAS.....: ' WS-EDICAO ' *'.
128200     MOVE    WS-GRV-ANLARMA  TO      WS-EDICAO.
128300     DISPLAY '* ANALISES-ARMA GRAVADAS: ' WS-EDICAO ' *'.
128400     DISPLAY '*                                             *'.
128500     DISPLAY '******************* GPEPB003 ******************'.
128600*
128700 3100-99-EXIT.
128800     EXIT.
128900*
129000*****************************************************************
129100 0999-00-ABEND-ARQ           SECTION.
129200*****************************************************************
129300*
129400     MOVE    12              TO      RETURN-CODE.
129500
129600     DISPLAY '******************* GPEPB003 ******************'.
129700     DISPLAY '*                                             *'.
129800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
129900     DISPLAY '*                                             *'.
130000     DISPLAY '******************* GPEPB003 ******************'.
130100     DISPLAY '*                                             *'.
130200     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
130300     WS-DDNAME-ARQ ' *'.
130400     DISPLAY '*                                             *'.
130500     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
130600     '             *'.
130700     DISPLAY '*                                             *'.
130800     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
130900     '            *'.
131000     DISPLAY '*                                             *'.
131100     IF      WS-DEBUG-LIGADO
131200             DISPLAY '* GRAVADOS-CONTADOR(HEXA)....: '
131300                      WS-GRV-ANALISE-R
131400     END-IF.
131500     DISPLAY '*                                             *'.
131600     DISPLAY '******************* GPEPB003 ******************'.
131700     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
131800     DISPLAY '******************* GPEPB003 ******************'.
131900
132000     GOBACK.
132100*
132200 0999-99-EXIT.
132300     EXIT.
132400*
132500*****************************************************************
132600*                   FIM DO PROGRAMA - GPEPB003                  *
132700*****************************************************************
