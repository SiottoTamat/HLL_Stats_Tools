000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEXP002.
000600 AUTHOR.                     CARLOS ANDRADE
000700 INSTALLATION.               SIGPE - NUCLEO DE ESTATISTICA
000800 DATE-WRITTEN.               22/03/1991.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: CARLOS ANDRADE                                 *
001600* LINGUAGEM....: COBOL/BATCH (SUB-ROTINA)                       *
001700* PROGRAMADOR..: CARLOS ANDRADE                                 *
001800* DATA.........: 22/03/1991                                     *
001900*****************************************************************
002000* OBJETIVO.....: ROTINA COMUM DE DATA/HORA - CONVERTE UM CAMPO  *
002100*                DATA-HORA NO FORMATO AAAA-MM-DDTHH:MM:SS EM    *
002200*                UM NUMERO DE SEGUNDOS CORRIDOS A PARTIR DE UMA *
002300*                ORIGEM FIXA, PARA PERMITIR O CALCULO DE        *
002400*                DURACAO ENTRE DOIS EVENTOS POR SIMPLES         *
002500*                SUBTRACAO. USADA PELO ANALISADOR DE PARTIDAS   *
002600*                (GPEPB003) E PELO INGESTOR SQL (GPEPB006).      *
002700*****************************************************************
002800*        HISTORICO DE ALTERACOES                                *
002900*****************************************************************
003000* 22/03/1991 CAA REQ.SIGPE-003 - VERSAO INICIAL DA ROTINA.      *
003100* 30/08/1991 CAA REQ.SIGPE-010 - CORRECAO NO AJUSTE DE          *
003200*                ANO-BISSEXTO PARA MESES POSTERIORES A FEVEREIRO*
003300* 06/01/1999 LTS REQ.SIGPE-062 - REVISAO PRE-ANO 2000: O CAMPO  *
003400*                DE ANO JA TRAFEGA COM 4 DIGITOS (AAAA-MM-DD),  *
003500*                CALCULO DE BISSEXTO CONFIRMADO CORRETO PARA O  *
003600*                ANO 2000 (DIVISIVEL POR 400).                   *
003700* 14/11/2006 MFA REQ.SIGPE-091 - COMENTARIOS DE MANUTENCAO.     *
003800* 09/03/2011 WPS REQ.SIGPE-104 - CAMPO DE SEGUNDOS DE TRABALHO  *
003900*                E DE LKG PASSADOS DE COMP-3 PARA DISPLAY, JUNTO*
004000*                COM A REVISAO DO GPEXP001.                     *
004100*****************************************************************
004200*
004300*****************************************************************
004400 ENVIRONMENT                 DIVISION.
004500*****************************************************************
004600 CONFIGURATION               SECTION.
004700*****************************************************************
004800 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
004900                               WS-DEBUG-LIGADO
005000                               OFF     STATUS  IS
005100                               WS-DEBUG-DESLIGADO.
005200*****************************************************************
005300 DATA                        DIVISION.
005400*****************************************************************
005500 WORKING-STORAGE             SECTION.
005600*****************************************************************
005700*
005800******************************************************************
005900*        AREA DE TRABALHO - QUEBRA DA DATA-HORA RECEBIDA         *
006000******************************************************************
006100*
006200 01      WS-DATA-HORA        PIC     X(019)  VALUE SPACES.
006300 01      WS-DATA-HORA-R      REDEFINES       WS-DATA-HORA.
006400   03    WS-DH-ANO           PIC     9(004).
006500   03    FILLER              PIC     X(001).
006600   03    WS-DH-MES           PIC     9(002).
006700   03    FILLER              PIC     X(001).
006800   03    WS-DH-DIA           PIC     9(002).
006900   03    FILLER              PIC     X(001).
007000   03    WS-DH-HORA          PIC     9(002).
007100   03    FILLER              PIC     X(001).
007200   03    WS-DH-MINUTO        PIC     9(002).
007300   03    FILLER              PIC     X(001).
007400   03    WS-DH-SEGUNDO       PIC     9(002).
007500*
007600******************************************************************
007700*        TABELA DE DIAS ACUMULADOS ANTES DO MES (ANO NORMAL)     *
007800******************************************************************
007900*
008000 01      TAB-DIAS-ACUM.
008100   03    FILLER              PIC     9(003)  VALUE 000.
008200   03    FILLER              PIC     9(003)  VALUE 031.
008300   03    FILLER              PIC     9(003)  VALUE 059.
008400   03    FILLER              PIC     9(003)  VALUE 090.
008500   03    FILLER              PIC     9(003)  VALUE 120.
008600   03    FILLER              PIC     9(003)  VALUE 151.
008700   03    FILLER              PIC     9(003)  VALUE 181.
008800   03    FILLER              PIC     9(003)  VALUE 212.
008900   03    FILLER              PIC     9(003)  VALUE 243.
009000   03    FILLER              PIC     9(003)  VALUE 273.
009100   03    FILLER              PIC     9(003)  VALUE 304.
009200   03    FILLER              PIC     9(003)  VALUE 334.
009300*
009400 01      TAB-DIAS-ACUM-R     REDEFINES       TAB-DIAS-ACUM.
009500   03    TAB-DIAS-MES        PIC     9(003)  OCCURS  12  TIMES.
009600*
009700******************************************************************
009800*        AREAS DE TRABALHO DO CALCULO DO DIA CORRIDO             *
009900******************************************************************
010000*
010100 01      WS-BISSEXTO         PIC     X(001)  VALUE 'N'.
010200   88    ANO-BISSEXTO                        VALUE 'S'.
010300*
010400 01      WS-DIA-CORRIDO      PIC     S9(007) COMP    VALUE ZEROS.
010500 01      WS-SEGUNDOS-CALC    PIC     S9(011)         VALUE ZEROS.
010600 01      WS-SEGUNDOS-CALC-R  REDEFINES       WS-SEGUNDOS-CALC
010700                             PIC     X(011).
010800*
010900 01      WS-BIS-QUOCIENTE    PIC     9(007)  COMP    VALUE ZEROS.
011000 01      WS-BIS-RESTO        PIC     9(003)  COMP    VALUE ZEROS.
011100*
011200 01      WS-DIA-QUAD-ANO     PIC     9(007)  COMP    VALUE ZEROS.
011300 01      WS-DIA-CEM-ANO      PIC     9(007)  COMP    VALUE ZEROS.
011400 01      WS-DIA-QUAT-ANO     PIC     9(007)  COMP    VALUE ZEROS.
011500*
011600*****************************************************************
011700 LINKAGE                     SECTION.
011800*****************************************************************
011900*
012000 01      LK-PARM-DATA.
012100   03    LK-DATA-HORA        PIC     X(019).
012200   03    LK-SEGUNDOS         PIC     S9(011).
012300*
012400*****************************************************************
012500 PROCEDURE                   DIVISION     USING     LK-PARM-DATA.
012600*****************************************************************
012700*
012800     PERFORM 0100-00-PROCED-INICIAIS.
012900
013000     PERFORM 1000-00-CALCULA-DIA-CORRIDO.
013100
013200     COMPUTE WS-SEGUNDOS-CALC = (WS-DIA-CORRIDO * 86400)
013300                              + (WS-DH-HORA      * 3600)
013400                              + (WS-DH-MINUTO     *   60)
013500                              +  WS-DH-SEGUNDO.
013600
013700     MOVE    WS-SEGUNDOS-CALC TO      LK-SEGUNDOS.
013800
013900     IF      WS-DEBUG-LIGADO
014000             DISPLAY 'GPEXP002 - SEGUNDOS-CALC (HEXA) '
014100                      WS-SEGUNDOS-CALC-R
014200     END-IF.
014300
014400     GOBACK.
014500*
014600*****************************************************************
014700 0100-00-PROCED-INICIAIS     SECTION.
014800*****************************************************************
014900*
015000     MOVE    LK-DATA-HORA    TO      WS-DATA-HORA.
015100     MOVE    'N'             TO      WS-BISSEXTO.
015200     MOVE    ZEROS           TO      WS-DIA-CORRIDO
015300                                     WS-SEGUNDOS-CALC.
015400*
015500 0100-99-EXIT.
015600     EXIT.
015700*
015800******************************************************************
015900*   DIA-CORRIDO = 365*ANO + ANO/4 - ANO/100 + ANO/400            *
016000*               + DIAS-ACUMULADOS(MES) + DIA                     *
016100*               + 1 (SE MES > FEVEREIRO E ANO BISSEXTO)          *
016200******************************************************************
016300 1000-00-CALCULA-DIA-CORRIDO SECTION.
016400*****************************************************************
016500*
016600     PERFORM 1100-00-VERIFICA-BISSEXTO.
016700
016800     DIVIDE  WS-DH-ANO       BY      4
016900             GIVING  WS-DIA-QUAD-ANO
017000             REMAINDER       WS-BIS-RESTO.
017100     DIVIDE  WS-DH-ANO       BY      100
017200             GIVING  WS-DIA-CEM-ANO
017300             REMAINDER       WS-BIS-RESTO.
017400     DIVIDE  WS-DH-ANO       BY      400
017500             GIVING  WS-DIA-QUAT-ANO
017600             REMAINDER       WS-BIS-RESTO.
017700
017800     COMPUTE WS-DIA-CORRIDO = (365 * WS-DH-ANO)
017900                             +  WS-DIA-QUAD-ANO
018000                             -  WS-DIA-CEM-ANO
018100                             +  WS-DIA-QUAT-ANO
018200                             +  TAB-DIAS-MES(WS-DH-MES)
018300                             +  WS-DH-DIA.
018400
018500     IF      WS-DH-MES       GREATER 2
018600       AND   ANO-BISSEXTO
018700             ADD     1       TO      WS-DIA-CORRIDO
018800     END-IF.
018900*
019000 1000-99-EXIT.
019100     EXIT.
019200*
019300*****************************************************************
019400 1100-00-VERIFICA-BISSEXTO   SECTION.
019500*****************************************************************
019600*
019700     MOVE    'N'             TO      WS-BISSEXTO.
019800
019900     DIVIDE  WS-DH-ANO       BY      4
020000             GIVING  WS-BIS-QUOCIENTE
020100             REMAINDER       WS-BIS-RESTO.
020200     IF      WS-BIS-RESTO    EQUAL   ZEROS
020300             MOVE    'S'     TO      WS-BISSEXTO
020400     END-IF.
020500
020600     DIVIDE  WS-DH-ANO       BY      100
020700             GIVING  WS-BIS-QUOCIENTE
020800             REMAINDER       WS-BIS-RESTO.
020900     IF      WS-BIS-RESTO    EQUAL   ZEROS
021000             MOVE    'N'     TO      WS-BISSEXTO
021100     END-IF.
021200
021300     DIVIDE  WS-DH-ANO       BY      400
021400             GIVING  WS-BIS-QUOCIENTE
021500             REMAINDER       WS-BIS-RESTO.
021600     IF      WS-BIS-RESTO    EQUAL   ZEROS
021700             MOVE    'S'     TO      WS-BISSEXTO
021800     END-IF.
021900*
022000 1100-99-EXIT.
022100     EXIT.
022200*
022300*****************************************************************
022400*                   FIM DO PROGRAMA - GPEXP002                  *
022500*****************************************************************
