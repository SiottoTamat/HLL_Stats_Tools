000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE CONTROLE - ARQ-PROC - LRECL 070 BYTES      *
000500******************************************************************
000600* NOME DO BOOK    - COBW0007 - CHECKPOINT DE ARQUIVOS INGERIDOS*
000700******************************************************************
000800* REG-ARQ-PROC     - PIC X(070)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* ARQ-NOME-ARQUIVO - PIC X(044)       - NOME DO ARQUIVO DE      *
001100*                                       EVENTOS JA INGERIDO     *
001200* ARQ-DTHR-INGESTAO- PIC X(019)       - DATA/HORA DA INGESTAO   *
001300* FILLER           - PIC X(007)       - AREA LIVRE              *
001400******************************************************************
001500*
001600 01          REG-ARQ-PROC.
001700   03        ARQ-NOME-ARQUIVO    PIC     X(044).
001800   03        ARQ-DTHR-INGESTAO   PIC     X(019).
001900   03        FILLER              PIC     X(007).
002000*
002100******************************************************************
002200* FIM DO BOOK DE CONTROLE               SEQ. - CKPT - ARQ-PROC *
002300******************************************************************
