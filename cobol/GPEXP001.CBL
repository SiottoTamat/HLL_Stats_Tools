000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEXP001.
000600 AUTHOR.                     CARLOS ANDRADE
000700 INSTALLATION.               SIGPE - NUCLEO DE ESTATISTICA
000800 DATE-WRITTEN.               08/03/1991.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: CARLOS ANDRADE                                 *
001600* LINGUAGEM....: COBOL/BATCH (SUB-ROTINA)                       *
001700* PROGRAMADOR..: CARLOS ANDRADE                                 *
001800* DATA.........: 08/03/1991                                     *
001900*****************************************************************
002000* OBJETIVO.....: ROTINA MATEMATICA COMUM - CALCULA BASE ELEVADA *
002100*                A UM EXPOENTE FRACIONARIO (BASE ** EXPOENTE),  *
002200*                USADA PELO ANALISADOR DE PARTIDAS (GPEPB003)   *
002300*                NO CALCULO DOS INDICES "GF" E "GF APOLO".      *
002400*                CALCULA POR  BASE**EXP = EXP(EXP*LN(BASE))     *
002500*                POIS ESTE COMPILADOR NAO DISPOE DE FUNCAO      *
002600*                INTRINSECA DE POTENCIA.                        *
002700*****************************************************************
002800*        HISTORICO DE ALTERACOES                                *
002900*****************************************************************
003000* 08/03/1991 CAA REQ.SIGPE-001 - VERSAO INICIAL DA ROTINA.      *
003100* 15/03/1991 CAA REQ.SIGPE-004 - AJUSTE NO NUMERO DE TERMOS DA  *
003200*                SERIE DE LN PARA GANHAR PRECISAO NA 2A CASA.   *
003300* 02/09/1991 CAA REQ.SIGPE-011 - TRATAMENTO DE BASE ZERO E      *
003400*                EXPOENTE ZERO SEM CHAMAR A SERIE.               *
003500* 19/01/1994 RGF REQ.SIGPE-030 - DUMP DE DIAGNOSTICO EM HEXA    *
003600*                DOS PARAMETROS QUANDO A BASE E NEGATIVA.        *
003700* 11/07/1998 LTS REQ.SIGPE-058 - VIRADA DE SECULO: DATA-ESCRITA *
003800*                CONFIRMADA COMO SOMENTE HISTORICO, SEM CALCULO *
003900*                DE DATA NESTA ROTINA. NENHUM IMPACTO NO ANO2000*
004000* 04/02/1999 LTS REQ.SIGPE-059 - REVISAO GERAL PRE-ANO 2000,    *
004100*                NENHUM CAMPO DE DATA NESTA SUB-ROTINA.          *
004200* 23/05/2001 MFA REQ.SIGPE-071 - AUMENTO DE ITERACOES DA SERIE  *
004300*                DE EXP PARA COBRIR EXPOENTES ATE 3,000000.     *
004400* 14/11/2006 MFA REQ.SIGPE-090 - COMENTARIOS DE MANUTENCAO.     *
004500* 09/03/2011 WPS REQ.SIGPE-104 - CAMPOS DE TRABALHO E DE LKG    *
004600*                PASSADOS DE COMP-3 PARA DISPLAY, PADRONIZANDO  *
004700*                COM O RESTO DO NUCLEO (NUNCA USOU EMPACOTADO). *
004800*****************************************************************
004900*
005000*****************************************************************
005100 ENVIRONMENT                 DIVISION.
005200*****************************************************************
005300 CONFIGURATION               SECTION.
005400*****************************************************************
005500 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
005600                               WS-DEBUG-LIGADO
005700                               OFF     STATUS  IS
005800                               WS-DEBUG-DESLIGADO.
005900*****************************************************************
006000 DATA                        DIVISION.
006100*****************************************************************
006200 WORKING-STORAGE             SECTION.
006300*****************************************************************
006400*
006500******************************************************************
006600*        PARAMETROS DE TRABALHO (COPIA DOS PARAMETROS DE LKG)   *
006700******************************************************************
006800*
006900 01      WS-BASE             PIC     S9(003)V9(006).
007000 01      WS-BASE-R           REDEFINES       WS-BASE
007100                             PIC     X(009).
007200*
007300 01      WS-EXPOENTE         PIC     S9(003)V9(006).
007400 01      WS-EXPOENTE-R       REDEFINES       WS-EXPOENTE
007500                             PIC     X(009).
007600*
007700 01      WS-RESULTADO        PIC     S9(003)V9(006).
007800 01      WS-RESULTADO-R      REDEFINES       WS-RESULTADO
007900                             PIC     X(009).
008000*
008100******************************************************************
008200*        AREAS DE TRABALHO DO LOGARITMO NATURAL (SERIE ATANH)    *
008300******************************************************************
008400*
008500 01      WS-LN-Z             PIC     S9(003)V9(009)
008600                             VALUE   ZEROS.
008700 01      WS-LN-Z2            PIC     S9(003)V9(009)
008800                             VALUE   ZEROS.
008900 01      WS-LN-TERMO         PIC     S9(003)V9(009)
009000                             VALUE   ZEROS.
009100 01      WS-LN-SOMA          PIC     S9(003)V9(009)
009200                             VALUE   ZEROS.
009300 01      WS-LN-RESULTADO     PIC     S9(003)V9(009)
009400                             VALUE   ZEROS.
009500 01      WS-LN-DENOM         PIC     9(003)
009600                             VALUE   ZEROS.
009700 01      WS-LN-IND           PIC     9(003)          COMP
009800                             VALUE   ZEROS.
009900*
010000******************************************************************
010100*        AREAS DE TRABALHO DA EXPONENCIAL (SERIE DE MACLAURIN)   *
010200******************************************************************
010300*
010400 01      WS-EXP-ARG          PIC     S9(003)V9(009)
010500                             VALUE   ZEROS.
010600 01      WS-EXP-TERMO        PIC     S9(003)V9(009)
010700                             VALUE   ZEROS.
010800 01      WS-EXP-SOMA         PIC     S9(003)V9(009)
010900                             VALUE   ZEROS.
011000 01      WS-EXP-IND          PIC     9(003)          COMP
011100                             VALUE   ZEROS.
011200*
011300*****************************************************************
011400 LINKAGE                     SECTION.
011500*****************************************************************
011600*
011700 01      LK-PARM-MATE.
011800   03    LK-BASE             PIC     S9(003)V9(006).
011900   03    LK-EXPOENTE         PIC     S9(003)V9(006).
012000   03    LK-RESULTADO        PIC     S9(003)V9(006).
012100*
012200*****************************************************************
012300 PROCEDURE                   DIVISION     USING     LK-PARM-MATE.
012400*****************************************************************
012500*
012600     PERFORM 0100-00-PROCED-INICIAIS.
012700
012800     IF      WS-BASE         NOT GREATER ZEROS
012900             MOVE    ZEROS   TO      WS-RESULTADO
013000             IF      WS-DEBUG-LIGADO
013100                     DISPLAY 'GPEXP001 - BASE INVALIDA (HEXA) '
013200                              WS-BASE-R ' EXP(HEXA) '
013300                              WS-EXPOENTE-R
013400             END-IF
013500     ELSE
013600         IF  WS-EXPOENTE     EQUAL   ZEROS
013700             MOVE    1               TO      WS-RESULTADO
013800         ELSE
013900             PERFORM 1000-00-CALCULA-LN-BASE
014000             PERFORM 2000-00-CALCULA-EXPONENCIAL
014100         END-IF
014200     END-IF.
014300
014400     MOVE    WS-RESULTADO    TO      LK-RESULTADO.
014500
014600     IF      WS-DEBUG-LIGADO
014700             DISPLAY 'GPEXP001 - RESULTADO (HEXA) '
014800                      WS-RESULTADO-R
014900     END-IF.
015000
015100     GOBACK.
015200*
015300*****************************************************************
015400 0100-00-PROCED-INICIAIS     SECTION.
015500*****************************************************************
015600*
015700     MOVE    LK-BASE         TO      WS-BASE.
015800     MOVE    LK-EXPOENTE     TO      WS-EXPOENTE.
015900     MOVE    ZEROS           TO      WS-RESULTADO.
016000*
016100 0100-99-EXIT.
016200     EXIT.
016300*
016400******************************************************************
016500*   LN(BASE) = 2 * ATANH((BASE-1)/(BASE+1))                      *
016600*            = 2 * ( Z + Z**3/3 + Z**5/5 + ... + Z**19/19 )      *
016700******************************************************************
016800 1000-00-CALCULA-LN-BASE     SECTION.
016900*****************************************************************
017000*
017100     COMPUTE WS-LN-Z         = (WS-BASE - 1) / (WS-BASE + 1).
017200
017300     COMPUTE WS-LN-Z2        = WS-LN-Z * WS-LN-Z.
017400
017500     MOVE    WS-LN-Z         TO      WS-LN-TERMO.
017600     MOVE    WS-LN-Z         TO      WS-LN-SOMA.
017700     MOVE    1               TO      WS-LN-DENOM.
017800     MOVE    1               TO      WS-LN-IND.
017900
018000     PERFORM 1100-00-SOMA-TERMO-LN
018100       VARYING WS-LN-IND     FROM    2       BY      1
018200         UNTIL WS-LN-IND     GREATER 9.
018300
018400     COMPUTE WS-LN-RESULTADO = 2 * WS-LN-SOMA.
018500*
018600 1000-99-EXIT.
018700     EXIT.
018800*
018900*****************************************************************
019000 1100-00-SOMA-TERMO-LN       SECTION.
019100*****************************************************************
019200*
019300     COMPUTE WS-LN-DENOM     = WS-LN-DENOM + 2.
019400
019500     COMPUTE WS-LN-TERMO     = WS-LN-TERMO * WS-LN-Z2.
019600
019700     COMPUTE WS-LN-SOMA      = WS-LN-SOMA +
019800                              (WS-LN-TERMO / WS-LN-DENOM).
019900*
020000 1100-99-EXIT.
020100     EXIT.
020200*
020300******************************************************************
020400*   RESULTADO = EXP(EXPOENTE * LN(BASE))                         *
020500*   EXP(ARG)  = 1 + ARG + ARG**2/2! + ... + ARG**12/12!          *
020600******************************************************************
020700 2000-00-CALCULA-EXPONENCIAL SECTION.
020800*****************************************************************
020900*
021000     COMPUTE WS-EXP-ARG      = WS-EXPOENTE * WS-LN-RESULTADO.
021100
021200     MOVE    1               TO      WS-EXP-TERMO.
021300     MOVE    1               TO      WS-EXP-SOMA.
021400     MOVE    1               TO      WS-EXP-IND.
021500
021600     PERFORM 2100-00-SOMA-TERMO-EXP
021700       VARYING WS-EXP-IND    FROM    1       BY      1
021800         UNTIL WS-EXP-IND    GREATER 12.
021900
022000     MOVE    WS-EXP-SOMA     TO      WS-RESULTADO.
022100*
022200 2000-99-EXIT.
022300     EXIT.
022400*
022500*****************************************************************
022600 2100-00-SOMA-TERMO-EXP      SECTION.
022700*****************************************************************
022800*
022900     COMPUTE WS-EXP-TERMO    = (WS-EXP-TERMO * WS-EXP-ARG)
023000                               / WS-EXP-IND.
023100
023200     COMPUTE WS-EXP-SOMA     = WS-EXP-SOMA + WS-EXP-TERMO.
023300*
023400 2100-99-EXIT.
023500     EXIT.
023600*
023700*****************************************************************
023800*                   FIM DO PROGRAMA - GPEXP001                  *
023900*****************************************************************
