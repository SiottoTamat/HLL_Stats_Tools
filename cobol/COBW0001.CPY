000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO - EVENTOS / GAMELOG DE PARTIDA - LRECL 220    *
000500******************************************************************
000600* NOME DO BOOK    - COBW0001 - REGISTRO DE EVENTO DE PARTIDA    *
000700******************************************************************
000800* REG-EVENTO       - PIC X(220)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* EVT-ID           - PIC 9(010)       - ID SEQUENCIAL DO EVENTO *
001100* EVT-DTHR         - PIC X(019)       - DATA/HORA AAAA-MM-DDTHH:*
001200*                                       MM:SS DO EVENTO         *
001300* EVT-TIPO         - PIC X(012)       - TIPO DO EVENTO (ABATE,  *
001400*                                       ABATE ALIADO, CONECTOU, *
001500*                                       DESCONECTOU, INICIO DE  *
001600*                                       PARTIDA, FIM DE PARTIDA,*
001700*                                       MENSAGEM)               *
001800* EVT-SERVIDOR     - PIC X(002)       - IDENTIFICADOR DO SERVIDOR
001900* EVT-JOG1-ID      - PIC X(017)       - ID DO JOGADOR 1 (QUEM   *
002000*                                       ABATEU / CONECTOU)      *
002100* EVT-JOG1-NOME    - PIC X(025)       - NOME EXIBIDO DO JOGADOR1*
002200* EVT-JOG2-ID      - PIC X(017)       - ID DO JOGADOR 2 (VITIMA)*
002300* EVT-JOG2-NOME    - PIC X(025)       - NOME EXIBIDO DO JOGADOR2*
002400* EVT-ARMA         - PIC X(030)       - ARMA (ABATE/ABATE ALIADO
002500* EVT-CONTEUDO     - PIC X(060)       - TEXTO LIVRE DO EVENTO   *
002600* FILLER           - PIC X(003)       - AREA LIVRE              *
002700******************************************************************
002800*
002900 01          REG-EVENTO.
003000   03        EVT-ID              PIC     9(010).
003100   03        EVT-DTHR            PIC     X(019).
003200   03        EVT-TIPO            PIC     X(012).
003300   03        EVT-SERVIDOR        PIC     X(002).
003400   03        EVT-JOG1-ID         PIC     X(017).
003500   03        EVT-JOG1-NOME       PIC     X(025).
003600   03        EVT-JOG2-ID         PIC     X(017).
003700   03        EVT-JOG2-NOME       PIC     X(025).
003800   03        EVT-ARMA            PIC     X(030).
003900   03        EVT-CONTEUDO        PIC     X(060).
004000   03        FILLER              PIC     X(003).
004100*
004200******************************************************************
004300* FIM DO BOOK                       SEQ. - EVENTOS / GAMELOG    *
004400******************************************************************
