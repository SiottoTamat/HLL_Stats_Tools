000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - PARM9      - LRECL 060 BYTES     *
000500******************************************************************
000600* NOME DO BOOK    - COBI0014 - CARTAO DE PARAMETRO DA MEDIA      *
000700*                   DIARIA DE METRICA POR JOGADOR (GPEPB009)     *
000800******************************************************************
000900* OBSERVACAO      - CARTAO UNICO, SEM REGISTRO DE CONTROLE, JA    *
001000*                   QUE O PROGRAMA SO PROCESSA UM JOGADOR, UMA   *
001100*                   METRICA E UM PERIODO POR EXECUCAO.            *
001200******************************************************************
001300* REG-PARM9        - PIC X(060)       - REG. TOTAL DO ARQUIVO   *
001400******************************************************************
001500* P9-JOGADOR-ID    - PIC X(017)       - ID DO JOGADOR A APURAR  *
001600* P9-METRICA       - PIC X(020)       - NOME DA METRICA (ABT-MIN
001700*                                       MRT-MIN, INDICE,        *
001800*                                       ABT-MIN-POND)           *
001900* P9-DATA-INI      - PIC X(010)       - AAAA-MM-DD (INCLUSIVE)  *
002000* P9-DATA-FIM      - PIC X(010)       - AAAA-MM-DD (INCLUSIVE)  *
002100* FILLER           - PIC X(003)       - AREA LIVRE               *
002200******************************************************************
002300*
002400 01          REG-PARM9.
002500   03        P9-JOGADOR-ID       PIC     X(017).
002600   03        P9-METRICA          PIC     X(020).
002700   03        P9-DATA-INI         PIC     X(010).
002800   03        P9-DATA-FIM         PIC     X(010).
002900   03        FILLER              PIC     X(003).
003000*
003100******************************************************************
003200* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - PARM9   *
003300******************************************************************
