000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - PARM8      - LRECL 050 BYTES     *
000500******************************************************************
000600* NOME DO BOOK    - COBI0013 - CARTAO DE PARAMETRO DO CONTADOR   *
000700*                   DE ABATES/MORTES POR PERIODO (GPEPB008)      *
000800******************************************************************
000900* OBSERVACAO      - CARTAO UNICO, SEM REGISTRO DE CONTROLE, JA    *
001000*                   QUE O PROGRAMA SO PROCESSA UM JOGADOR E UM   *
001100*                   PERIODO POR EXECUCAO; O PERIODO E FECHADO NO *
001200*                   INICIO E ABERTO NO FIM (P8-DATA-FIM NAO      *
001300*                   ENTRA NA CONTAGEM).                          *
001400******************************************************************
001500* REG-PARM8        - PIC X(050)       - REG. TOTAL DO ARQUIVO   *
001600******************************************************************
001700* P8-JOGADOR-ID    - PIC X(017)       - ID DO JOGADOR A APURAR  *
001800* P8-DATA-INI      - PIC X(010)       - AAAA-MM-DD (INCLUSIVE)  *
001900* P8-DATA-FIM      - PIC X(010)       - AAAA-MM-DD (EXCLUSIVE)  *
002000* FILLER           - PIC X(013)       - AREA LIVRE               *
002100******************************************************************
002200*
002300 01          REG-PARM8.
002400   03        P8-JOGADOR-ID       PIC     X(017).
002500   03        P8-DATA-INI         PIC     X(010).
002600   03        P8-DATA-FIM         PIC     X(010).
002700   03        FILLER              PIC     X(013).
002800*
002900******************************************************************
003000* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - PARM8   *
003100******************************************************************
