000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB002.
000600 AUTHOR.                     CARLOS ANDRADE
000650 INSTALLATION.               SIGPE - NUCLEO DE ESTATISTICA
000700 DATE-WRITTEN.               15/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.                   USO INTERNO SIGPE
001000*
001100*****************************************************************
001200* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001300*****************************************************************
001400* ANALISTA.....: CARLOS ANDRADE                                 *
001500* LINGUAGEM....: COBOL/BATCH                                    *
001600* PROGRAMADOR..: CARLOS ANDRADE                                 *
001700* DATA.........: 15/03/1991                                     *
001800*****************************************************************
001900* OBJETIVO.....: CRITICAR AS PARTIDAS SEPARADAS PELO GPEPB001,  *
002000*                SEPARANDO O ARQUIVO EM PARTIDAS VALIDAS (COM   *
002100*                UM UNICO INICIO E UM UNICO FIM, MESMO MAPA)    *
002200*                E PARTIDAS REJEITADAS.                        *
002300*****************************************************************
002400*        HISTORICO DE ALTERACOES                                *
002500*****************************************************************
002600* 15/03/1991 CAA REQ.SIGPE-002 - VERSAO INICIAL.                *
002700* 22/04/1991 CAA REQ.SIGPE-006 - GRAVACAO DAS PARTIDAS          *
002800*                REJEITADAS EM ARQUIVO PROPRIO (GAMEREJ), PARA  *
002900*                AUDITORIA, EM VEZ DE SIMPLES DESCARTE.          *
003000* 12/11/1993 RGF REQ.SIGPE-026 - LIMITE DA TABELA DE PARTIDA    *
003100*                AMPLIADO DE 1500 PARA 3000 EVENTOS, MESMO      *
003200*                LIMITE DO SEPARADOR GPEPB001.                   *
003300* 06/01/1999 LTS REQ.SIGPE-061 - REVISAO PRE-ANO 2000: CAMPOS   *
003400*                DE DATA/HORA JA TRAFEGAM COM 4 DIGITOS DE ANO, *
003500*                NENHUM AJUSTE NECESSARIO NESTE PROGRAMA.        *
003600* 14/05/2004 MFA REQ.SIGPE-081 - PASSA A COMPARAR O MAPA DO     *
003700*                INICIO COM O MAPA DO FIM DA PARTIDA (ANTES SO  *
003800*                CONFERIA A QUANTIDADE DE EVENTOS DE QUEBRA).    *
003850* 22/03/2011 WPS REQ.SIGPE-105 - INCLUSAO DO PARAGRAFO           *
003870*                INSTALLATION NO CABECALHO, PADRONIZANDO COM OS  *
003880*                DEMAIS PROGRAMAS DO NUCLEO.                     *
003900* 05/04/2011 WPS REQ.SIGPE-106 - CORRIGIDA A CONFERENCIA DO MAPA *
003910*                DE FIM DE PARTIDA: O REGISTRO "MATCH ENDED" SO  *
003920*                TRAZ O PLACAR FINAL ENTRE PARENTESES, NUNCA O   *
003930*                NOME DO MAPA, DE MODO QUE O UNSTRING PELO       *
003940*                DELIMITADOR CRASE NUNCA ACHAVA O CAMPO E TODA A *
003950*                PARTIDA CAIA EM GAMEREJ. O MAPA DO FIM PASSA A  *
003960*                SER CONFIRMADO A PARTIR DO MAPA JA APURADO NO   *
003970*                INICIO DA PARTIDA.                              *
003980*****************************************************************
004000*
004100*****************************************************************
004200 ENVIRONMENT                 DIVISION.
004300*****************************************************************
004400 CONFIGURATION               SECTION.
004500*****************************************************************
004600 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
004700                               WS-DEBUG-LIGADO
004800                               OFF     STATUS  IS
004900                               WS-DEBUG-DESLIGADO.
005000*****************************************************************
005100 INPUT-OUTPUT                SECTION.
005200*****************************************************************
005300 FILE-CONTROL.
005400*****************************************************************
005500* INPUT..: GAMELOG  - EVENTOS SEPARADOS POR PARTIDA - LRECL 220 *
005600*****************************************************************
005700*
005800     SELECT  GAMELOG  ASSIGN  TO  UT-S-GAMELOG
005900             FILE     STATUS  IS  WS-FS-GAMELOG.
006000*
006100*****************************************************************
006200* OUTPUT.: GAMEVAL  - PARTIDAS VALIDADAS            - LRECL 220 *
006300*****************************************************************
006400*
006500     SELECT  GAMEVAL  ASSIGN  TO  UT-S-GAMEVAL
006600             FILE     STATUS  IS  WS-FS-GAMEVAL.
006700*
006800*****************************************************************
006900* OUTPUT.: GAMEREJ  - PARTIDAS REJEITADAS            - LRECL 220*
007000*****************************************************************
007100*
007200     SELECT  GAMEREJ  ASSIGN  TO  UT-S-GAMEREJ
007300             FILE     STATUS  IS  WS-FS-GAMEREJ.
007400*
007500*****************************************************************
007600 DATA                        DIVISION.
007700*****************************************************************
007800 FILE                        SECTION.
007900*****************************************************************
008000* INPUT..: GAMELOG  - EVENTOS SEPARADOS POR PARTIDA - LRECL 220 *
008100*****************************************************************
008200*
008300 FD  GAMELOG
008400     RECORDING  MODE      IS  F
008500     LABEL      RECORD    IS  STANDARD
008600     BLOCK      CONTAINS  0   RECORDS.
008700*
008800 01      REG-GAMELOG         PIC     X(220).
008900*
009000*****************************************************************
009100* OUTPUT.: GAMEVAL  - PARTIDAS VALIDADAS            - LRECL 220 *
009200*****************************************************************
009300*
009400 FD  GAMEVAL
009500     RECORDING  MODE      IS  F
009600     LABEL      RECORD    IS  STANDARD
009700     BLOCK      CONTAINS  0   RECORDS.
009800*
009900 01      REG-GAMEVAL         PIC     X(220).
010000*
010100*****************************************************************
010200* OUTPUT.: GAMEREJ  - PARTIDAS REJEITADAS            - LRECL 220*
010300*****************************************************************
010400*
010500 FD  GAMEREJ
010600     RECORDING  MODE      IS  F
010700     LABEL      RECORD    IS  STANDARD
010800     BLOCK      CONTAINS  0   RECORDS.
010900*
011000 01      REG-GAMEREJ         PIC     X(220).
011100*
011200*****************************************************************
011300 WORKING-STORAGE             SECTION.
011400*****************************************************************
011500*
011600 01      WS-FS-GAMELOG       PIC     9(002)  VALUE   ZEROS.
011700 01      WS-FS-GAMEVAL       PIC     9(002)  VALUE   ZEROS.
011800 01      WS-FS-GAMEREJ       PIC     9(002)  VALUE   ZEROS.
011900*
012000 01      WS-LID-GAMELOG      PIC     9(007)  COMP    VALUE ZEROS.
012100 01      WS-GRV-GAMEVAL      PIC     9(007)  COMP    VALUE ZEROS.
012200 01      WS-GRV-GAMEREJ      PIC     9(007)  COMP    VALUE ZEROS.
012300 01      WS-QTD-VALIDAS      PIC     9(007)  COMP    VALUE ZEROS.
012400 01      WS-QTD-REJEITAD     PIC     9(007)  COMP    VALUE ZEROS.
012500*
012600 01      WS-GRV-GAMEVAL-R    REDEFINES       WS-GRV-GAMEVAL
012700                             PIC     X(004).
012800*
012900 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
013000*
013100******************************************************************
013200*        TABELA DE ACUMULACAO DA PARTIDA CORRENTE                *
013300******************************************************************
013400*
013500 01      TAB-IND-PARTIDA     PIC     9(004)  COMP    VALUE ZEROS.
013600 01      TAB-MAX-PARTIDA     PIC     9(004)  COMP    VALUE 3000.
013700 01      TAB-IND-VISTO       PIC     9(004)  COMP    VALUE ZEROS.
013800*
013900 01      TAB-PARTIDA.
014000   03    TAB-EVT             OCCURS  3000    TIMES.
014100     05  TAB-EVT-ID          PIC     9(010).
014200     05  TAB-EVT-DTHR        PIC     X(019).
014300     05  TAB-EVT-TIPO        PIC     X(012).
014400     05  TAB-EVT-SERVIDOR    PIC     X(002).
014500     05  TAB-EVT-JOG1-ID     PIC     X(017).
014600     05  TAB-EVT-JOG1-NOME   PIC     X(025).
014700     05  TAB-EVT-JOG2-ID     PIC     X(017).
014800     05  TAB-EVT-JOG2-NOME   PIC     X(025).
014900     05  TAB-EVT-ARMA        PIC     X(030).
015000     05  TAB-EVT-CONTEUDO    PIC     X(060).
015100     05  FILLER              PIC     X(003).
015200*
015300 01      TAB-PARTIDA-R       REDEFINES       TAB-PARTIDA.
015400   03    TAB-EVT-R           OCCURS  3000    TIMES
015500                             PIC     X(220).
015600*
015700******************************************************************
015800*        CONTADORES DE QUEBRA E MAPAS DA PARTIDA CORRENTE        *
015900******************************************************************
016000*
016100 01      WS-QTD-INICIO       PIC     9(003)  COMP    VALUE ZEROS.
016200 01      WS-QTD-FIM          PIC     9(003)  COMP    VALUE ZEROS.
016300*
016400 01      WS-CI-RESTO         PIC     X(048)  VALUE SPACES.
016500 01      WS-MAPA-INICIO      PIC     X(020)  VALUE SPACES.
016600 01      WS-MODO-INICIO      PIC     X(010)  VALUE SPACES.
016700*
017000 01      WS-MAPA-FIM         PIC     X(020)  VALUE SPACES.
017100*
017200 01      WS-DTHR-PARTIDA     PIC     X(019)  VALUE SPACES.
017300 01      WS-DTHR-PARTIDA-R   REDEFINES       WS-DTHR-PARTIDA.
017400   03    WS-DP-ANO           PIC     9(004).
017500   03    FILLER              PIC     X(001).
017600   03    WS-DP-MES           PIC     9(002).
017700   03    FILLER              PIC     X(001).
017800   03    WS-DP-DIA           PIC     9(002).
017900   03    FILLER              PIC     X(001).
018000   03    WS-DP-RESTO         PIC     X(008).
018100*
018200*****************************************************************
018300*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
018400*****************************************************************
018500*
018600 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
018700 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
018800 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
018900 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
019000*
019100     COPY    COBW0001.
019200*
019300*****************************************************************
019400 LINKAGE                     SECTION.
019500*****************************************************************
019600 PROCEDURE                   DIVISION.
019700*****************************************************************
019800*
019900     PERFORM 0100-00-PROCED-INICIAIS.
020000
020100     PERFORM 1000-00-PROCED-PRINCIPAIS
020200       UNTIL WS-FS-GAMELOG   EQUAL   10.
020300
020400     PERFORM 3000-00-PROCED-FINAIS.
020500
020600     GOBACK.
020700*
020800*****************************************************************
020900 0100-00-PROCED-INICIAIS     SECTION.
021000*****************************************************************
021100*
021200     OPEN    INPUT   GAMELOG
021300             OUTPUT  GAMEVAL
021400                     GAMEREJ.
021500
021600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
021700     MOVE    001             TO      WS-PTO-ERRO.
021800     PERFORM 0200-00-TESTA-FILE-STATUS.
021900
022000     MOVE    ZEROS           TO      TAB-IND-PARTIDA.
022100
022200     PERFORM 0500-00-LEITURA-GAMELOG.
022300*
022400 0100-99-EXIT.
022500     EXIT.
022600*
022700*****************************************************************
022800 0200-00-TESTA-FILE-STATUS   SECTION.
022900*****************************************************************
023000*
023100     PERFORM 0300-00-TESTA-FS-GAMELOG.
023200     PERFORM 0400-00-TESTA-FS-GAMEVAL.
023300     PERFORM 0410-00-TESTA-FS-GAMEREJ.
023400*
023500 0200-99-EXIT.
023600     EXIT.
023700*
023800*****************************************************************
023900 0300-00-TESTA-FS-GAMELOG    SECTION.
024000*****************************************************************
024100*
024200     IF      WS-FS-GAMELOG   NOT EQUAL 00 AND 10
024300             MOVE 'GAMELOG'  TO      WS-DDNAME-ARQ
024400             MOVE  WS-FS-GAMELOG
024500                             TO      WS-FS-ARQ
024600             PERFORM         0999-00-ABEND-ARQ
024700     END-IF.
024800*
024900 0300-99-EXIT.
025000     EXIT.
025100*
025200*****************************************************************
025300 0400-00-TESTA-FS-GAMEVAL    SECTION.
025400*****************************************************************
025500*
025600     IF      WS-FS-GAMEVAL   NOT EQUAL 00
025700             MOVE 'GAMEVAL'  TO      WS-DDNAME-ARQ
025800             MOVE  WS-FS-GAMEVAL
025900                             TO      WS-FS-ARQ
026000             PERFORM         0999-00-ABEND-ARQ
026100     END-IF.
026200*
026300 0400-99-EXIT.
026400     EXIT.
026500*
026600*****************************************************************
026700 0410-00-TESTA-FS-GAMEREJ    SECTION.
026800*****************************************************************
026900*
027000     IF      WS-FS-GAMEREJ   NOT EQUAL 00
027100             MOVE 'GAMEREJ'  TO      WS-DDNAME-ARQ
027200             MOVE  WS-FS-GAMEREJ
027300                             TO      WS-FS-ARQ
027400             PERFORM         0999-00-ABEND-ARQ
027500     END-IF.
027600*
027700 0410-99-EXIT.
027800     EXIT.
027900*
028000*****************************************************************
028100 0500-00-LEITURA-GAMELOG     SECTION.
028200*****************************************************************
028300*
028400     READ    GAMELOG         INTO    REG-EVENTO.
028500
028600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
028700     MOVE    002             TO      WS-PTO-ERRO.
028800     PERFORM 0300-00-TESTA-FS-GAMELOG.
028900
029000     IF      WS-FS-GAMELOG   EQUAL   00
029100             ADD 001         TO      WS-LID-GAMELOG
029200     END-IF.
029300*
029400 0500-99-EXIT.
029500     EXIT.
029600*
029700*****************************************************************
029800 1000-00-PROCED-PRINCIPAIS   SECTION.
029900*****************************************************************
030000*
030100     IF      EVT-TIPO        EQUAL   'MATCH START'
030200       AND   TAB-IND-PARTIDA GREATER ZEROS
030300             PERFORM         1300-00-CRITICA-E-GRAVA
030400             MOVE    ZEROS   TO      TAB-IND-PARTIDA
030500     END-IF.
030600
030700     IF      EVT-TIPO        EQUAL   'MATCH START'
030800             MOVE    EVT-DTHR TO     WS-DTHR-PARTIDA
030900     END-IF.
031000
031100     PERFORM 1200-00-ACUMULA-EVENTO.
031200
031300     PERFORM 0500-00-LEITURA-GAMELOG.
031400*
031500 1000-99-EXIT.
031600     EXIT.
031700*
031800*****************************************************************
031900 1200-00-ACUMULA-EVENTO      SECTION.
032000*****************************************************************
032100*
032200     IF      TAB-IND-PARTIDA NOT LESS TAB-MAX-PARTIDA
032300             MOVE 'GAMEVAL'  TO      WS-DDNAME-ARQ
032400             MOVE    999     TO      WS-FS-ARQ
032500             MOVE    003     TO      WS-PTO-ERRO
032600             PERFORM         0999-00-ABEND-ARQ
032700     ELSE
032800             ADD     001     TO      TAB-IND-PARTIDA
032900             MOVE    REG-EVENTO
033000                             TO      TAB-EVT-R(TAB-IND-PARTIDA)
033100     END-IF.
033200*
033300 1200-99-EXIT.
033400     EXIT.
033500*
033600*****************************************************************
033700 1300-00-CRITICA-E-GRAVA     SECTION.
033800*****************************************************************
033900*
034000     MOVE    ZEROS           TO      WS-QTD-INICIO
034100                                     WS-QTD-FIM.
034200     MOVE    SPACES          TO      WS-MAPA-INICIO
034300                                     WS-MAPA-FIM.
034400
034500     PERFORM 1320-00-CONTA-QUEBRA-PARTIDA
034600       VARYING TAB-IND-VISTO FROM    1       BY      1
034700         UNTIL TAB-IND-VISTO GREATER TAB-IND-PARTIDA.
034800
034900     IF      WS-QTD-INICIO   EQUAL   1
035000       AND   WS-QTD-FIM      EQUAL   1
035100       AND   WS-MAPA-INICIO  EQUAL   WS-MAPA-FIM
035200             PERFORM 1400-00-GRAVA-UM-EVENTO
035300               VARYING TAB-IND-VISTO FROM 1 BY 1
035400                 UNTIL TAB-IND-VISTO GREATER TAB-IND-PARTIDA
035500             ADD     001     TO      WS-QTD-VALIDAS
035600             DISPLAY 'GPEPB002 - PARTIDA VALIDADA - DATA '
035700                      WS-DTHR-PARTIDA ' MAPA ' WS-MAPA-INICIO
035800                      ' EVENTOS ' TAB-IND-PARTIDA
035900     ELSE
036000             PERFORM 1600-00-GRAVA-REJEITADA
036100               VARYING TAB-IND-VISTO FROM 1 BY 1
036200                 UNTIL TAB-IND-VISTO GREATER TAB-IND-PARTIDA
036300             ADD     001     TO      WS-QTD-REJEITAD
036400             DISPLAY 'GPEPB002 - PARTIDA REJEITADA - DATA '
036500                      WS-DTHR-PARTIDA ' INICIOS ' WS-QTD-INICIO
036600                      ' FINS ' WS-QTD-FIM
036700                      ' MAPA-INI ' WS-MAPA-INICIO
036800                      ' MAPA-FIM ' WS-MAPA-FIM
036900     END-IF.
037000*
037100 1300-99-EXIT.
037200     EXIT.
037300*
037400*****************************************************************
037500 1320-00-CONTA-QUEBRA-PARTIDA SECTION.
037600*****************************************************************
037700*
037800     IF      TAB-EVT-TIPO(TAB-IND-VISTO) EQUAL 'MATCH START'
037900             ADD     001     TO      WS-QTD-INICIO
038000             MOVE    TAB-EVT-CONTEUDO(TAB-IND-VISTO)(13:48)
038100                             TO      WS-CI-RESTO
038200             MOVE    SPACES  TO      WS-MAPA-INICIO
038300                                     WS-MODO-INICIO
038400             UNSTRING WS-CI-RESTO   DELIMITED BY ALL SPACES
038500                      INTO WS-MAPA-INICIO WS-MODO-INICIO
038600     END-IF.
038700
038800     IF      TAB-EVT-TIPO(TAB-IND-VISTO) EQUAL 'MATCH ENDED'
038900             ADD     001     TO      WS-QTD-FIM
039000             MOVE    WS-MAPA-INICIO  TO      WS-MAPA-FIM
039600     END-IF.
039700*
039800 1320-99-EXIT.
039900     EXIT.
040000*
040100*****************************************************************
040200 1400-00-GRAVA-UM-EVENTO     SECTION.
040300*****************************************************************
040400*
040500     WRITE   REG-GAMEVAL     FROM    TAB-EVT-R(TAB-IND-VISTO).
040600
040700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
040800     MOVE    004             TO      WS-PTO-ERRO.
040900     PERFORM 0400-00-TESTA-FS-GAMEVAL.
041000
041100     ADD     001             TO      WS-GRV-GAMEVAL.
041200*
041300 1400-99-EXIT.
041400     EXIT.
041500*
041600*****************************************************************
041700 1600-00-GRAVA-REJEITADA     SECTION.
041800*****************************************************************
041900*
042000     WRITE   REG-GAMEREJ     FROM    TAB-EVT-R(TAB-IND-VISTO).
042100
042200     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
042300     MOVE    005             TO      WS-PTO-ERRO.
042400     PERFORM 0410-00-TESTA-FS-GAMEREJ.
042500
042600     ADD     001             TO      WS-GRV-GAMEREJ.
042700*
042800 1600-99-EXIT.
042900     EXIT.
043000*
043100*****************************************************************
043200 3000-00-PROCED-FINAIS       SECTION.
043300*****************************************************************
043400*
043500     IF      TAB-IND-PARTIDA GREATER ZEROS
043600             PERFORM         1300-00-CRITICA-E-GRAVA
043700     END-IF.
043800
043900     CLOSE   GAMELOG
044000             GAMEVAL
044100             GAMEREJ.
044200
044300     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
044400     MOVE    006             TO      WS-PTO-ERRO.
044500     PERFORM 0200-00-TESTA-FILE-STATUS.
044600
044700     PERFORM 3100-00-MONTA-ESTATISTICA.
044800*
044900 3000-99-EXIT.
045000     EXIT.
045100*
045200*****************************************************************
045300 3100-00-MONTA-ESTATISTICA   SECTION.
045400*****************************************************************
045500*
045600     DISPLAY '******************* GPEPB002 ******************'.
045700     DISPLAY '*                                             *'.
045800     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
045900     DISPLAY '*                                             *'.
046000     DISPLAY '******************* GPEPB002 ******************'.
046100     DISPLAY '*                                             *'.
046200     MOVE    WS-LID-GAMELOG  TO      WS-EDICAO.
046300     DISPLAY '* EVENTOS LIDOS.........: ' WS-EDICAO ' *'.
046400     MOVE    WS-QTD-VALIDAS  TO      WS-EDICAO.
046500     DISPLAY '* PARTIDAS VALIDADAS....: ' WS-EDICAO ' *'.
046600     MOVE    WS-QTD-REJEITAD TO      WS-EDICAO.
046700     DISPLAY '* PARTIDAS REJEITADAS...: ' WS-EDICAO ' *'.
046800     MOVE    WS-GRV-GAMEVAL  TO      WS-EDICAO.
046900     DISPLAY '* EVENTOS GRAVADOS-VAL..: ' WS-EDICAO ' *'.
047000     MOVE    WS-GRV-GAMEREJ  TO      WS-EDICAO.
047100     DISPLAY '* EVENTOS GRAVADOS-REJ..: ' WS-EDICAO ' *'.
047200     DISPLAY '*                                             *'.
047300     DISPLAY '******************* GPEPB002 ******************'.
047400*
047500 3100-99-EXIT.
047600     EXIT.
047700*
047800*****************************************************************
047900 0999-00-ABEND-ARQ           SECTION.
048000*****************************************************************
048100*
048200     MOVE    12              TO      RETURN-CODE.
048300
048400     DISPLAY '******************* GPEPB002 ******************'.
048500     DISPLAY '*                                             *'.
048600     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
048700     DISPLAY '*                                             *'.
048800     DISPLAY '******************* GPEPB002 ******************'.
048900     DISPLAY '*                                             *'.
049000     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
049100     WS-DDNAME-ARQ ' *'.
049200     DISPLAY '*                                             *'.
049300     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
049400     '             *'.
049500     DISPLAY '*                                             *'.
049600     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
049700     '            *'.
049800     DISPLAY '*                                             *'.
049900     IF      WS-DEBUG-LIGADO
050000             DISPLAY '* GRAVADOS-CONTADOR(HEXA)....: '
050100                      WS-GRV-GAMEVAL-R
050200     END-IF.
050300     DISPLAY '*                                             *'.
050400     DISPLAY '******************* GPEPB002 ******************'.
050500     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
050600     DISPLAY '******************* GPEPB002 ******************'.
050700
050800     GOBACK.
050900*
051000 0999-99-EXIT.
051100     EXIT.
051200*
051300*****************************************************************
051400*                   FIM DO PROGRAMA - GPEPB002                  *
051500*****************************************************************
