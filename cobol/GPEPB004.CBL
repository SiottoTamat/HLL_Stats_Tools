000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB004.
000600 AUTHOR.                     RENATO GOMES FARIA
000700 INSTALLATION.               SIGPE - NUCLEO DE ESTATISTICA
000800 DATE-WRITTEN.               14/03/1994.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: RENATO GOMES FARIA                             *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: RENATO GOMES FARIA                             *
001800* DATA.........: 14/03/1994                                     *
001900*****************************************************************
002000* OBJETIVO.....: A PARTIR DO ARQUIVO DE ANALISE POR JOGADOR/    *
002100*                PARTIDA (ANALISE) E DO RESUMO DA PARTIDA       *
002200*                (PARTANL), GERAR O ARQUIVO MENSAL DE PONTOS DE *
002300*                GRAFICO (PONTOMES) PARA CADA JOGADOR DO ELENCO *
002400*                ACOMPANHADO, EXCLUINDO PARTIDAS DE SEEDING E   *
002500*                PARTIDAS COM PLACAR EMPATADO (INCOMPLETAS).    *
002600*                O MES A GERAR E O PROXIMO APOS O ULTIMO MES JA *
002700*                PLOTADO (CARTAO PARMPLOT), LIMITADO AO ULTIMO  *
002800*                MES TOTALMENTE ANALISADO; SE NAO HOUVER MES    *
002900*                PENDENTE, O PROGRAMA APENAS INFORMA E ENCERRA. *
003000*****************************************************************
003100*        HISTORICO DE ALTERACOES                                *
003200*****************************************************************
003300* 14/03/1994 RGF REQ.SIGPE-033 - VERSAO INICIAL DO AGREGADOR    *
003400*                MENSAL DE PONTOS DE GRAFICO.                   *
003500* 02/09/1994 RGF REQ.SIGPE-037 - INCLUSAO DO FILTRO DE ELENCO   *
003600*                (COBI0006); SEM ELENCO INFORMADO, TODOS OS     *
003700*                JOGADORES DA PARTIDA SAO CONSIDERADOS.         *
003800* 20/01/1997 CAA REQ.SIGPE-052 - CORRECAO NA REGRA DO ULTIMO    *
003900*                MES TOTALMENTE ANALISADO QUANDO A PARTIDA MAIS *
004000*                RECENTE CAI NO ULTIMO DIA DO MES.              *
004100* 06/01/1999 LTS REQ.SIGPE-064 - REVISAO PRE-ANO 2000: CHAVE DE *
004200*                PARTIDA E CARTAO PARMPLOT JA TRAFEGAM COM ANO  *
004300*                DE 4 DIGITOS; BISSEXTO CONFIRMADO CORRETO PARA *
004400*                O ANO 2000.                                    *
004500* 11/05/2001 CAA REQ.SIGPE-071 - AUMENTO DO ELENCO MAXIMO       *
004600*                ACOMPANHADO DE 100 PARA 200 JOGADORES.         *
004700* 14/11/2006 MFA REQ.SIGPE-092 - COMENTARIOS DE MANUTENCAO E    *
004800*                REVISAO GERAL DO PROGRAMA.                     *
004900*****************************************************************
005000*
005100*****************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*****************************************************************
005400 CONFIGURATION               SECTION.
005500*****************************************************************
005600 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
005700                               WS-DEBUG-LIGADO
005800                               OFF     STATUS  IS
005900                               WS-DEBUG-DESLIGADO.
006000*****************************************************************
006100 INPUT-OUTPUT                SECTION.
006200*****************************************************************
006300 FILE-CONTROL.
006400*****************************************************************
006500* INPUT..: PARMPLOT - CARTAO DE CONTROLE DO MES     - LRECL 10  *
006600*****************************************************************
006700*
006800     SELECT  PARMPLOT ASSIGN  TO  UT-S-PARMPLOT
006900             FILE     STATUS  IS  WS-FS-PARMPLOT.
007000*
007100*****************************************************************
007200* INPUT..: ELENCO   - JOGADORES ACOMPANHADOS         - LRECL 50 *
007300*****************************************************************
007400*
007500     SELECT  ELENCO   ASSIGN  TO  UT-S-ELENCO
007600             FILE     STATUS  IS  WS-FS-ELENCO.
007700*
007800*****************************************************************
007900* INPUT..: ANALISE  - ANALISE POR JOGADOR/PARTIDA    - LRECL 80 *
008000*****************************************************************
008100*
008200     SELECT  ANALISE  ASSIGN  TO  UT-S-ANALISE
008300             FILE     STATUS  IS  WS-FS-ANALISE.
008400*
008500*****************************************************************
008600* INPUT..: PARTANL  - RESUMO DA PARTIDA ANALISADA    - LRECL 70 *
008700*****************************************************************
008800*
008900     SELECT  PARTANL  ASSIGN  TO  UT-S-PARTANL
009000             FILE     STATUS  IS  WS-FS-PARTANL.
009100*
009200*****************************************************************
009300* OUTPUT.: PONTOMES - PONTOS DE GRAFICO DO MES       - LRECL 70 *
009400*****************************************************************
009500*
009600     SELECT  PONTOMES ASSIGN  TO  UT-S-PONTOMES
009700             FILE     STATUS  IS  WS-FS-PONTOMES.
009800*
009900*****************************************************************
010000 DATA                        DIVISION.
010100*****************************************************************
010200 FILE                        SECTION.
010300*****************************************************************
010400* INPUT..: PARMPLOT - CARTAO DE CONTROLE DO MES     - LRECL 10  *
010500*****************************************************************
010600*
010700 FD  PARMPLOT
010800     RECORDING  MODE      IS  F
010900     LABEL      RECORD    IS  STANDARD
011000     BLOCK      CONTAINS  0   RECORDS.
011100*
011200 01      REG-PARMPLOT        PIC     X(010).
011300*
011400*****************************************************************
011500* INPUT..: ELENCO   - JOGADORES ACOMPANHADOS         - LRECL 50 *
011600*****************************************************************
011700*
011800 FD  ELENCO
011900     RECORDING  MODE      IS  F
012000     LABEL      RECORD    IS  STANDARD
012100     BLOCK      CONTAINS  0   RECORDS.
012200*
012300 01      REG-ENTRA-ELENCO    PIC     X(050).
012400*
012500*****************************************************************
012600* INPUT..: ANALISE  - ANALISE POR JOGADOR/PARTIDA    - LRECL 80 *
012700*****************************************************************
012800*
012900 FD  ANALISE
013000     RECORDING  MODE      IS  F
013100     LABEL      RECORD    IS  STANDARD
013200     BLOCK      CONTAINS  0   RECORDS.
013300*
013400 01      REG-ENTRA-ANALISE   PIC     X(080).
013500*
013600*****************************************************************
013700* INPUT..: PARTANL  - RESUMO DA PARTIDA ANALISADA    - LRECL 70 *
013800*****************************************************************
013900*
014000 FD  PARTANL
014100     RECORDING  MODE      IS  F
014200     LABEL      RECORD    IS  STANDARD
014300     BLOCK      CONTAINS  0   RECORDS.
014400*
014500 01      REG-ENTRA-PARTANL   PIC     X(070).
014600*
014700*****************************************************************
014800* OUTPUT.: PONTOMES - PONTOS DE GRAFICO DO MES       - LRECL 70 *
014900*****************************************************************
015000*
015100 FD  PONTOMES
015200     RECORDING  MODE      IS  F
015300     LABEL      RECORD    IS  STANDARD
015400     BLOCK      CONTAINS  0   RECORDS.
015500*
015600 01      REG-SAIDA-PONTO     PIC     X(070).
015700*
015800*****************************************************************
015900 WORKING-STORAGE             SECTION.
016000*****************************************************************
016100*
016200 01      WS-FS-PARMPLOT      PIC     9(002)  VALUE   ZEROS.
016300 01      WS-FS-ELENCO        PIC     9(002)  VALUE   ZEROS.
016400 01      WS-FS-ANALISE       PIC     9(002)  VALUE   ZEROS.
016500 01      WS-FS-PARTANL       PIC     9(002)  VALUE   ZEROS.
016600 01      WS-FS-PONTOMES      PIC     9(002)  VALUE   ZEROS.
016700*
016800 01      WS-LID-ELENCO       PIC     9(007)  COMP    VALUE ZEROS.
016900 01      WS-LID-ANALISE      PIC     9(007)  COMP    VALUE ZEROS.
017000 01      WS-LID-PARTANL      PIC     9(007)  COMP    VALUE ZEROS.
017100 01      WS-GRV-PONTOMES     PIC     9(007)  COMP    VALUE ZEROS.
017200 01      WS-QTD-PART-INCL    PIC     9(007)  COMP    VALUE ZEROS.
017300 01      WS-QTD-PART-EXCL    PIC     9(007)  COMP    VALUE ZEROS.
017400*
017500 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
017600*
017700******************************************************************
017800*        CARTAO DE CONTROLE DO MES A GERAR (PARMPLOT)            *
017900******************************************************************
018000*
018100 01      WS-PARM-PLOT        PIC     X(010)  VALUE SPACES.
018200 01      WS-PARM-PLOT-R      REDEFINES       WS-PARM-PLOT.
018300   03    WS-PLP-SOBREGRAVA   PIC     X(001).
018400     88  PLOT-SOBREGRAVA                     VALUE 'S'.
018500   03    WS-PLP-ULT-MES      PIC     9(006).
018600   03    FILLER              PIC     X(003).
018700*
018800 01      WS-ARQ-ELENCO-EXISTE PIC    X(001)  VALUE 'S'.
018900   88    NAO-VEIO-ELENCO                     VALUE 'N'.
019000*
019100 01      WS-NADA-A-FAZER     PIC     X(001)  VALUE 'N'.
019200   88    NADA-A-FAZER                        VALUE 'S'.
019300*
019400 01      WS-ARQS-PRINC-ABERT PIC     X(001)  VALUE 'N'.
019500   88    ARQS-PRINCIPAIS-ABERTAS             VALUE 'S'.
019600*
019700 01      WS-MES-ALVO         PIC     9(006)  COMP    VALUE ZEROS.
019800 01      WS-MES-ULTIMA-ANL   PIC     9(006)  COMP    VALUE ZEROS.
019900 01      WS-MES-GRUPO        PIC     9(006)  COMP    VALUE ZEROS.
020000*
020100 01      WS-PLP-ANO          PIC     9(004)          VALUE ZEROS.
020200 01      WS-PLP-MES          PIC     9(002)          VALUE ZEROS.
020300*
020400******************************************************************
020500*        CHAVE DA PARTIDA MAIS RECENTE ENCONTRADA EM PARTANL     *
020600******************************************************************
020700*
020800 01      WS-CHAVE-MAIOR      PIC     X(012)  VALUE LOW-VALUES.
020900 01      WS-CHAVE-MAIOR-R    REDEFINES       WS-CHAVE-MAIOR.
021000   03    WS-CM-ANO           PIC     9(004).
021100   03    WS-CM-MES           PIC     9(002).
021200   03    WS-CM-DIA           PIC     9(002).
021300   03    FILLER              PIC     X(004).
021400*
021500 01      WS-ULT-DIA-MES      PIC     9(002)  COMP    VALUE ZEROS.
021600 01      WS-BISSEXTO         PIC     X(001)  VALUE 'N'.
021700   88    ANO-BISSEXTO                        VALUE 'S'.
021800*
021900 01      WS-BIS-QUOCIENTE    PIC     9(007)  COMP    VALUE ZEROS.
022000 01      WS-BIS-RESTO        PIC     9(003)  COMP    VALUE ZEROS.
022100*
022200******************************************************************
022300*        TABELA DE DIAS POR MES (ANO NORMAL)                     *
022400******************************************************************
022500*
022600 01      TAB-DIAS-MES-N.
022700   03    FILLER              PIC     9(002)  VALUE 31.
022800   03    FILLER              PIC     9(002)  VALUE 28.
022900   03    FILLER              PIC     9(002)  VALUE 31.
023000   03    FILLER              PIC     9(002)  VALUE 30.
023100   03    FILLER              PIC     9(002)  VALUE 31.
023200   03    FILLER              PIC     9(002)  VALUE 30.
023300   03    FILLER              PIC     9(002)  VALUE 31.
023400   03    FILLER              PIC     9(002)  VALUE 31.
023500   03    FILLER              PIC     9(002)  VALUE 30.
023600   03    FILLER              PIC     9(002)  VALUE 31.
023700   03    FILLER              PIC     9(002)  VALUE 30.
023800   03    FILLER              PIC     9(002)  VALUE 31.
023900*
024000 01      TAB-DIAS-MES-N-R    REDEFINES       TAB-DIAS-MES-N.
024100   03    TAB-DIA-MES         PIC     9(002)  OCCURS  12  TIMES.
024200*
024300******************************************************************
024400*        TRATAMENTO DE CHAVE DE QUEBRA - PARTIDA (ANALISE)       *
024500******************************************************************
024600*
024700 01      WS-CHV-ATU          PIC     X(012)  VALUE LOW-VALUES.
024800 01      WS-CHV-ANT          PIC     X(012)  VALUE LOW-VALUES.
024900 01      WS-CHV-ANT-R        REDEFINES       WS-CHV-ANT.
025000   03    WS-CA-ANO           PIC     9(004).
025100   03    WS-CA-MES           PIC     9(002).
025200   03    FILLER              PIC     X(006).
025300*
025400******************************************************************
025500*        ELENCO DE JOGADORES ACOMPANHADOS (FILTRO)               *
025600******************************************************************
025700*
025800 01      TAB-ELENCO.
025900   03    TAB-ELC             OCCURS  200 TIMES.
026000     05  TAB-ELC-ID          PIC     X(017).
026100     05  FILLER              PIC     X(008).
026200*
026300 01      TAB-IND-ELENCO      PIC     9(003)  COMP    VALUE ZEROS.
026400 01      TAB-MAX-ELENCO      PIC     9(003)  COMP    VALUE 200.
026500 01      WS-QTD-ELENCO       PIC     9(003)  COMP    VALUE ZEROS.
026600 01      WS-JOG-NO-ELENCO    PIC     X(001)  VALUE 'N'.
026700*
026800******************************************************************
026900*        JOGADORES ACUMULADOS DA PARTIDA CORRENTE (ANALISE)      *
027000******************************************************************
027100*
027200 01      TAB-JOGADOR-PARTIDA.
027300   03    TAB-JGP             OCCURS  100 TIMES.
027400     05  TJP-ID              PIC     X(017).
027500     05  TJP-KPM             PIC     9(003)V99.
027600     05  TJP-DPM             PIC     9(003)V99.
027700     05  TJP-RATIO           PIC     9(004)V9.
027800     05  TJP-WKPM            PIC     9(004)V99.
027900     05  FILLER              PIC     X(010).
028000*
028100 01      TAB-IND-JGP         PIC     9(003)  COMP    VALUE ZEROS.
028200 01      TAB-MAX-JGP         PIC     9(003)  COMP    VALUE 100.
028300 01      WS-QTD-JOG-GRUPO    PIC     9(003)  COMP    VALUE ZEROS.
028400*
028500******************************************************************
028600*        AREAS DE TRABALHO PARA GRAVACAO DO PONTO DE GRAFICO     *
028700******************************************************************
028800*
028900 01      WS-PONTO-JOGADOR    PIC     X(017)  VALUE SPACES.
029000 01      WS-PONTO-METRICA    PIC     X(020)  VALUE SPACES.
029100 01      WS-PONTO-DATA       PIC     X(019)  VALUE SPACES.
029200 01      WS-PONTO-VALOR      PIC     9(004)V99      VALUE ZEROS.
029300*
029400*****************************************************************
029500*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
029600*****************************************************************
029700*
029800 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
029900 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
030000 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
030100*
030200 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
030300*
030400*****************************************************************
030500* INPUT..: ELENCO   - JOGADORES ACOMPANHADOS         - LRECL 50 *
030600*****************************************************************
030700*
030800     COPY    COBI0006.
030900*
031000*****************************************************************
031100* INPUT..: ANALISE  - ANALISE POR JOGADOR/PARTIDA    - LRECL 80 *
031200*****************************************************************
031300*
031400     COPY    COBO0002.
031500*
031600*****************************************************************
031700* INPUT..: PARTANL  - RESUMO DA PARTIDA ANALISADA    - LRECL 70 *
031800*****************************************************************
031900*
032000     COPY    COBO0009.
032100*
032200*****************************************************************
032300* OUTPUT.: PONTOMES - PONTOS DE GRAFICO DO MES       - LRECL 70 *
032400*****************************************************************
032500*
032600     COPY    COBO0005.
032700*
032800*****************************************************************
032900 LINKAGE                     SECTION.
033000*****************************************************************
033100 PROCEDURE                   DIVISION.
033200*****************************************************************
033300*
033400     PERFORM 0100-00-PROCED-INICIAIS.
033500
033600     IF      NADA-A-FAZER
033700             CONTINUE
033800     ELSE
033900             PERFORM 1000-00-PROCED-PRINCIPAIS
034000               UNTIL WS-FS-ANALISE EQUAL 10
034100     END-IF.
034200
034300     PERFORM 3000-00-PROCED-FINAIS.
034400
034500     GOBACK.
034600*
034700*****************************************************************
034800 0100-00-PROCED-INICIAIS     SECTION.
034900*****************************************************************
035000*
035100     PERFORM 0150-00-LEITURA-PARMPLOT.
035200
035300     PERFORM 0160-00-CARGA-ELENCO.
035400
035500     PERFORM 0200-00-DETERMINA-MES-ANALISE.
035600
035700     PERFORM 0220-00-CALCULA-MES-ALVO.
035800
035900     IF      NOT NADA-A-FAZER
036000             OPEN    INPUT   ANALISE
036100                     INPUT   PARTANL
036200                     OUTPUT  PONTOMES
036300
036400             MOVE    'S'     TO      WS-ARQS-PRINC-ABERT
036500
036600             MOVE   ' NA ABERTURA '
036700                             TO      WS-ACESSO-ARQ
036800
036900             MOVE    001     TO      WS-PTO-ERRO
037000
037100             PERFORM         0350-00-TESTA-FILE-STATUS
037200
037300             PERFORM         0500-00-LEITURA-ANALISE
037400
037500             IF      WS-FS-ANALISE NOT EQUAL 10
037600                     PERFORM 0510-00-MONTA-CHAVE
037700             END-IF
037800     END-IF.
037900*
038000 0100-99-EXIT.
038100     EXIT.
038200*
038300*****************************************************************
038400 0150-00-LEITURA-PARMPLOT    SECTION.
038500*****************************************************************
038600*
038700     OPEN    INPUT   PARMPLOT.
038800
038900     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
039000
039100     MOVE    010             TO      WS-PTO-ERRO.
039200
039300     PERFORM 0300-00-TESTA-FS-PARMPLOT.
039400
039500     READ    PARMPLOT        INTO    WS-PARM-PLOT.
039600
039700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
039800
039900     MOVE    011             TO      WS-PTO-ERRO.
040000
040100     PERFORM 0300-00-TESTA-FS-PARMPLOT.
040200
040300     IF      WS-FS-PARMPLOT  EQUAL   10
040400             MOVE    SPACES  TO      WS-PARM-PLOT
040500             MOVE    ZEROS   TO      WS-PLP-ULT-MES
040600     END-IF.
040700
040800     CLOSE   PARMPLOT.
040900*
041000 0150-99-EXIT.
041100     EXIT.
041200*
041300*****************************************************************
041400 0160-00-CARGA-ELENCO        SECTION.
041500*****************************************************************
041600*
041700     OPEN    INPUT   ELENCO.
041800
041900     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
042000
042100     MOVE    012             TO      WS-PTO-ERRO.
042200
042300     PERFORM 0310-00-TESTA-FS-ELENCO.
042400
042500     READ    ELENCO          INTO    REG-ELENCO.
042600
042700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
042800
042900     MOVE    013             TO      WS-PTO-ERRO.
043000
043100     PERFORM 0310-00-TESTA-FS-ELENCO.
043200
043300     PERFORM 0165-00-ACUMULA-ELENCO
043400       UNTIL WS-FS-ELENCO    EQUAL   10.
043500
043600     CLOSE   ELENCO.
043700
043800     IF      WS-LID-ELENCO   EQUAL   ZEROS
043900             MOVE    'N'     TO      WS-ARQ-ELENCO-EXISTE
044000     END-IF.
044100
044200     MOVE    TAB-IND-ELENCO  TO      WS-QTD-ELENCO.
044300*
044400 0160-99-EXIT.
044500     EXIT.
044600*
044700*****************************************************************
044800 0165-00-ACUMULA-ELENCO      SECTION.
044900*****************************************************************
045000*
045100     ADD     001             TO      WS-LID-ELENCO.
045200
045300     IF      TAB-IND-ELENCO  LESS    TAB-MAX-ELENCO
045400             ADD     001             TO      TAB-IND-ELENCO
045500             MOVE    ELC-JOGADOR-ID
045600                             TO      TAB-ELC-ID(TAB-IND-ELENCO)
045700     END-IF.
045800
045900     READ    ELENCO          INTO    REG-ELENCO.
046000
046100     PERFORM 0310-00-TESTA-FS-ELENCO.
046200*
046300 0165-99-EXIT.
046400     EXIT.
046500*
046600*****************************************************************
046700 0200-00-DETERMINA-MES-ANALISE SECTION.
046800*****************************************************************
046900*
047000     OPEN    INPUT   PARTANL.
047100
047200     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
047300
047400     MOVE    020             TO      WS-PTO-ERRO.
047500
047600     PERFORM 0320-00-TESTA-FS-PARTANL.
047700
047800     READ    PARTANL         INTO    REG-PARTIDA-ANALISE.
047900
048000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
048100
048200     MOVE    021             TO      WS-PTO-ERRO.
048300
048400     PERFORM 0320-00-TESTA-FS-PARTANL.
048500
048600     PERFORM 0205-00-VARRE-PARTANL
048700       UNTIL WS-FS-PARTANL   EQUAL   10.
048800
048900     CLOSE   PARTANL.
049000
049100     IF      WS-CHAVE-MAIOR  EQUAL   LOW-VALUES
049200             MOVE    ZEROS   TO      WS-MES-ULTIMA-ANL
049300     ELSE
049400             PERFORM         0230-00-CALCULA-MES-ULTIMA
049500     END-IF.
049600*
049700 0200-99-EXIT.
049800     EXIT.
049900*
050000*****************************************************************
050100 0205-00-VARRE-PARTANL       SECTION.
050200*****************************************************************
050300*
050400     IF      PTA-CHAVE-PARTIDA GREATER WS-CHAVE-MAIOR
050500             MOVE    PTA-CHAVE-PARTIDA
050600                             TO      WS-CHAVE-MAIOR
050700     END-IF.
050800
050900     READ    PARTANL         INTO    REG-PARTIDA-ANALISE.
051000
051100     PERFORM 0320-00-TESTA-FS-PARTANL.
051200*
051300 0205-99-EXIT.
051400     EXIT.
051500*
051600*****************************************************************
051700 0210-00-VERIFICA-BISSEXTO   SECTION.
051800*****************************************************************
051900*
052000     MOVE    'N'             TO      WS-BISSEXTO.
052100
052200     DIVIDE  WS-CM-ANO       BY      4
052300             GIVING  WS-BIS-QUOCIENTE
052400             REMAINDER       WS-BIS-RESTO.
052500     IF      WS-BIS-RESTO    EQUAL   ZEROS
052600             MOVE    'S'     TO      WS-BISSEXTO
052700     END-IF.
052800
052900     DIVIDE  WS-CM-ANO       BY      100
053000             GIVING  WS-BIS-QUOCIENTE
053100             REMAINDER       WS-BIS-RESTO.
053200     IF      WS-BIS-RESTO    EQUAL   ZEROS
053300             MOVE    'N'     TO      WS-BISSEXTO
053400     END-IF.
053500
053600     DIVIDE  WS-CM-ANO       BY      400
053700             GIVING  WS-BIS-QUOCIENTE
053800             REMAINDER       WS-BIS-RESTO.
053900     IF      WS-BIS-RESTO    EQUAL   ZEROS
054000             MOVE    'S'     TO      WS-BISSEXTO
054100     END-IF.
054200*
054300 0210-99-EXIT.
054400     EXIT.
054500*
054600******************************************************************
054700*   SE A PARTIDA MAIS RECENTE ESTA NO ULTIMO DIA DO MES, ESSE     *
054800*   MES ESTA TOTALMENTE ANALISADO; SENAO, RECUA UM MES.           *
054900******************************************************************
055000 0230-00-CALCULA-MES-ULTIMA  SECTION.
055100*****************************************************************
055200*
055300     PERFORM 0210-00-VERIFICA-BISSEXTO.
055400
055500     MOVE    TAB-DIA-MES(WS-CM-MES)
055600                             TO      WS-ULT-DIA-MES.
055700
055800     IF      WS-CM-MES       EQUAL   2
055900       AND   ANO-BISSEXTO
056000             ADD     1       TO      WS-ULT-DIA-MES
056100     END-IF.
056200
056300     IF      WS-CM-DIA       EQUAL   WS-ULT-DIA-MES
056400             COMPUTE WS-MES-ULTIMA-ANL = (WS-CM-ANO * 100)
056500                                        +  WS-CM-MES
056600     ELSE
056700       IF    WS-CM-MES       EQUAL   1
056800             COMPUTE WS-MES-ULTIMA-ANL = ((WS-CM-ANO - 1) * 100)
056900                                        +  12
057000       ELSE
057100             COMPUTE WS-MES-ULTIMA-ANL = (WS-CM-ANO * 100)
057200                                        + (WS-CM-MES - 1)
057300       END-IF
057400     END-IF.
057500*
057600 0230-99-EXIT.
057700     EXIT.
057800*
057900******************************************************************
058000*   MES ALVO = PROX. MES APOS O ULTIMO PLOTADO (OU MAR/2022 SE    *
058100*   FOR A PRIMEIRA VEZ OU SE SOBREGRAVANDO); SE O ALVO PASSAR DO  *
058200*   ULTIMO MES TOTALMENTE ANALISADO, NAO HA NADA A FAZER.         *
058300******************************************************************
058400 0220-00-CALCULA-MES-ALVO    SECTION.
058500*****************************************************************
058600*
058700     IF      PLOT-SOBREGRAVA
058800       OR    WS-PLP-ULT-MES  EQUAL   ZEROS
058900             MOVE    202203  TO      WS-MES-ALVO
059000     ELSE
059100             MOVE    WS-PLP-ULT-MES(1:4)
059200                             TO      WS-PLP-ANO
059300             MOVE    WS-PLP-ULT-MES(5:2)
059400                             TO      WS-PLP-MES
059500             IF      WS-PLP-MES      EQUAL   12
059600                     COMPUTE WS-MES-ALVO = ((WS-PLP-ANO + 1) * 100)
059700                                          +  1
059800             ELSE
059900                     COMPUTE WS-MES-ALVO = (WS-PLP-ANO * 100)
060000                                          + (WS-PLP-MES + 1)
060100             END-IF
060200     END-IF.
060300
060400     MOVE    'N'             TO      WS-NADA-A-FAZER.
060500
060600     IF      WS-MES-ALVO     GREATER WS-MES-ULTIMA-ANL
060700             MOVE    'S'     TO      WS-NADA-A-FAZER
060800     END-IF.
060900*
061000 0220-99-EXIT.
061100     EXIT.
061200*
061300*****************************************************************
061400 0300-00-TESTA-FS-PARMPLOT   SECTION.
061500*****************************************************************
061600*
061700     IF      WS-FS-PARMPLOT  NOT EQUAL 00 AND 10
061800             MOVE 'PARMPLOT' TO      WS-DDNAME-ARQ
061900             MOVE  WS-FS-PARMPLOT
062000                             TO      WS-FS-ARQ
062100             PERFORM         0999-00-ABEND-ARQ
062200     END-IF.
062300*
062400 0300-99-EXIT.
062500     EXIT.
062600*
062700*****************************************************************
062800 0310-00-TESTA-FS-ELENCO     SECTION.
062900*****************************************************************
063000*
063100     IF      WS-FS-ELENCO    NOT EQUAL 00 AND 10
063200             MOVE 'ELENCO'   TO      WS-DDNAME-ARQ
063300             MOVE  WS-FS-ELENCO
063400                             TO      WS-FS-ARQ
063500             PERFORM         0999-00-ABEND-ARQ
063600     END-IF.
063700*
063800 0310-99-EXIT.
063900     EXIT.
064000*
064100*****************************************************************
064200 0320-00-TESTA-FS-PARTANL    SECTION.
064300*****************************************************************
064400*
064500     IF      WS-FS-PARTANL   NOT EQUAL 00 AND 10
064600             MOVE 'PARTANL'  TO      WS-DDNAME-ARQ
064700             MOVE  WS-FS-PARTANL
064800                             TO      WS-FS-ARQ
064900             PERFORM         0999-00-ABEND-ARQ
065000     END-IF.
065100*
065200 0320-99-EXIT.
065300     EXIT.
065400*
065500*****************************************************************
065600 0330-00-TESTA-FS-ANALISE    SECTION.
065700*****************************************************************
065800*
065900     IF      WS-FS-ANALISE   NOT EQUAL 00 AND 10
066000             MOVE 'ANALISE'  TO      WS-DDNAME-ARQ
066100             MOVE  WS-FS-ANALISE
066200                             TO      WS-FS-ARQ
066300             PERFORM         0999-00-ABEND-ARQ
066400     END-IF.
066500*
066600 0330-99-EXIT.
066700     EXIT.
066800*
066900*****************************************************************
067000 0340-00-TESTA-FS-PONTOMES   SECTION.
067100*****************************************************************
067200*
067300     IF      WS-FS-PONTOMES  NOT EQUAL 00
067400             MOVE 'PONTOMES' TO      WS-DDNAME-ARQ
067500             MOVE  WS-FS-PONTOMES
067600                             TO      WS-FS-ARQ
067700             PERFORM         0999-00-ABEND-ARQ
067800     END-IF.
067900*
068000 0340-99-EXIT.
068100     EXIT.
068200*
068300*****************************************************************
068400 0350-00-TESTA-FILE-STATUS   SECTION.
068500*****************************************************************
068600*
068700     PERFORM 0330-00-TESTA-FS-ANALISE.
068800
068900     PERFORM 0320-00-TESTA-FS-PARTANL.
069000
069100     PERFORM 0340-00-TESTA-FS-PONTOMES.
069200*
069300 0350-99-EXIT.
069400     EXIT.
069500*
069600*****************************************************************
069700 0500-00-LEITURA-ANALISE     SECTION.
069800*****************************************************************
069900*
070000     READ    ANALISE         INTO    REG-ANALISE.
070100
070200     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
070300
070400     MOVE    050             TO      WS-PTO-ERRO.
070500
070600     PERFORM 0330-00-TESTA-FS-ANALISE.
070700
070800     IF      WS-FS-ANALISE   EQUAL   00
070900             ADD     001     TO      WS-LID-ANALISE
071000             MOVE    ANL-CHAVE-PARTIDA
071100                             TO      WS-CHV-ATU
071200     END-IF.
071300*
071400 0500-99-EXIT.
071500     EXIT.
071600*
071700*****************************************************************
071800 0510-00-MONTA-CHAVE         SECTION.
071900*****************************************************************
072000*
072100     MOVE    WS-CHV-ATU      TO      WS-CHV-ANT.
072200
072300     MOVE    ZEROS           TO      TAB-IND-JGP.
072400*
072500 0510-99-EXIT.
072600     EXIT.
072700*
072800*****************************************************************
072900 0600-00-LEITURA-PARTANL     SECTION.
073000*****************************************************************
073100*
073200     READ    PARTANL         INTO    REG-PARTIDA-ANALISE.
073300
073400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
073500
073600     MOVE    060             TO      WS-PTO-ERRO.
073700
073800     PERFORM 0320-00-TESTA-FS-PARTANL.
073900
074000     IF      WS-FS-PARTANL   EQUAL   00
074100             ADD     001     TO      WS-LID-PARTANL
074200     END-IF.
074300*
074400 0600-99-EXIT.
074500     EXIT.
074600*
074700*****************************************************************
074800 1000-00-PROCED-PRINCIPAIS   SECTION.
074900*****************************************************************
075000*
075100     IF      WS-CHV-ATU      NOT EQUAL WS-CHV-ANT
075200             PERFORM         1300-00-PROCESSA-PARTIDA
075300             PERFORM         0510-00-MONTA-CHAVE
075400     END-IF.
075500
075600     PERFORM 1100-00-ACUMULA-JOGADOR.
075700
075800     PERFORM 0500-00-LEITURA-ANALISE.
075900*
076000 1000-99-EXIT.
076100     EXIT.
076200*
076300*****************************************************************
076400 1100-00-ACUMULA-JOGADOR     SECTION.
076500*****************************************************************
076600*
076700     IF      TAB-IND-JGP     LESS    TAB-MAX-JGP
076800             ADD     001             TO      TAB-IND-JGP
076900             MOVE    ANL-JOGADOR-ID
077000                             TO      TJP-ID(TAB-IND-JGP)
077100             MOVE    ANL-ABT-MIN     TO      TJP-KPM(TAB-IND-JGP)
077200             MOVE    ANL-MRT-MIN     TO      TJP-DPM(TAB-IND-JGP)
077300             MOVE    ANL-INDICE      TO   TJP-RATIO(TAB-IND-JGP)
077400             MOVE    ANL-ABT-MIN-POND
077500                             TO      TJP-WKPM(TAB-IND-JGP)
077600     ELSE
077700             MOVE 'JOGADOR'  TO      WS-DDNAME-ARQ
077800             MOVE    99      TO      WS-FS-ARQ
077900             MOVE    110     TO      WS-PTO-ERRO
078000             PERFORM         0999-00-ABEND-ARQ
078100     END-IF.
078200*
078300 1100-99-EXIT.
078400     EXIT.
078500*
078600******************************************************************
078700*   FECHA O GRUPO DE JOGADORES DA PARTIDA WS-CHV-ANT; LE O        *
078800*   REGISTRO PARTANL CORRESPONDENTE E, SE A PARTIDA FOR DO MES    *
078900*   ALVO, NAO FOR SEEDING NEM INCOMPLETA, GRAVA OS PONTOS.        *
079000******************************************************************
079100 1300-00-PROCESSA-PARTIDA    SECTION.
079200*****************************************************************
079300*
079400     PERFORM 0600-00-LEITURA-PARTANL.
079500
079600     IF      PTA-CHAVE-PARTIDA NOT EQUAL WS-CHV-ANT
079700             MOVE 'PARTANL'  TO      WS-DDNAME-ARQ
079800             MOVE    98      TO      WS-FS-ARQ
079900             MOVE    130     TO      WS-PTO-ERRO
080000             PERFORM         0999-00-ABEND-ARQ
080100     END-IF.
080200
080300     COMPUTE WS-MES-GRUPO = (WS-CA-ANO * 100) + WS-CA-MES.
080400
080500     MOVE    TAB-IND-JGP     TO      WS-QTD-JOG-GRUPO.
080600
080700     IF      WS-MES-GRUPO    EQUAL   WS-MES-ALVO
080800       AND   PTA-SEEDING     EQUAL   'N'
080900       AND   PTA-INCOMPLETA  EQUAL   'N'
081000             MOVE    PTA-DTHR-INICIO TO      WS-PONTO-DATA
081100             PERFORM         1400-00-GRAVA-PONTOS-GRUPO
081200             ADD     001     TO      WS-QTD-PART-INCL
081300     ELSE
081400             ADD     001     TO      WS-QTD-PART-EXCL
081500     END-IF.
081600*
081700 1300-99-EXIT.
081800     EXIT.
081900*
082000*****************************************************************
082100 1400-00-GRAVA-PONTOS-GRUPO  SECTION.
082200*****************************************************************
082300*
082400     PERFORM 1410-00-GRAVA-UM-JOGADOR
082500       VARYING TAB-IND-JGP FROM 1 BY 1
082600         UNTIL TAB-IND-JGP GREATER WS-QTD-JOG-GRUPO.
082700*
082800 1400-99-EXIT.
082900     EXIT.
083000*
083100*****************************************************************
083200 1410-00-GRAVA-UM-JOGADOR    SECTION.
083300*****************************************************************
083400*
083500     IF      NAO-VEIO-ELENCO
083600             MOVE    'S'     TO      WS-JOG-NO-ELENCO
083700     ELSE
083800             PERFORM         1420-00-LOCALIZA-ELENCO
083900     END-IF.
084000
084100     IF      WS-JOG-NO-ELENCO EQUAL  'S'
084200             MOVE    TJP-ID(TAB-IND-JGP)
084300                             TO      WS-PONTO-JOGADOR
084400             MOVE    'ABT-MIN'       TO      WS-PONTO-METRICA
084500             MOVE    TJP-KPM(TAB-IND-JGP)
084600                             TO      WS-PONTO-VALOR
084700             PERFORM         1430-00-GRAVA-PONTO
084800
084900             MOVE    'MRT-MIN'       TO      WS-PONTO-METRICA
085000             MOVE    TJP-DPM(TAB-IND-JGP)
085100                             TO      WS-PONTO-VALOR
085200             PERFORM         1430-00-GRAVA-PONTO
085300
085400             MOVE    'INDICE'        TO      WS-PONTO-METRICA
085500             MOVE    TJP-RATIO(TAB-IND-JGP)
085600                             TO      WS-PONTO-VALOR
085700             PERFORM         1430-00-GRAVA-PONTO
085800
085900             MOVE    'ABT-MIN-POND'  TO      WS-PONTO-METRICA
086000             MOVE    TJP-WKPM(TAB-IND-JGP)
086100                             TO      WS-PONTO-VALOR
086200             PERFORM         1430-00-GRAVA-PONTO
086300     END-IF.
086400*
086500 1410-99-EXIT.
086600     EXIT.
086700*
086800*****************************************************************
086900 1420-00-LOCALIZA-ELENCO     SECTION.
087000*****************************************************************
087100*
087200     MOVE    'N'             TO      WS-JOG-NO-ELENCO.
087300
087400     PERFORM 1425-00-COMPARA-ELENCO
087500       VARYING TAB-IND-ELENCO FROM 1 BY 1
087600         UNTIL TAB-IND-ELENCO GREATER WS-QTD-ELENCO
087700            OR WS-JOG-NO-ELENCO EQUAL 'S'.
087800*
087900 1420-99-EXIT.
088000     EXIT.
088100*
088200*****************************************************************
088300 1425-00-COMPARA-ELENCO      SECTION.
088400*****************************************************************
088500*
088600     IF      TAB-ELC-ID(TAB-IND-ELENCO)
088700                             EQUAL   TJP-ID(TAB-IND-JGP)
088800             MOVE    'S'     TO      WS-JOG-NO-ELENCO
088900     END-IF.
089000*
089100 1425-99-EXIT.
089200     EXIT.
089300*
089400*****************************************************************
089500 1430-00-GRAVA-PONTO         SECTION.
089600*****************************************************************
089700*
089800     MOVE    SPACES          TO      REG-PONTO.
089900
090000     MOVE    WS-PONTO-JOGADOR TO     PNT-JOGADOR-ID.
090100     MOVE    WS-PONTO-METRICA TO     PNT-METRICA.
090200     MOVE    WS-PONTO-DATA    TO     PNT-DATA.
090300     MOVE    WS-PONTO-VALOR   TO     PNT-VALOR.
090400
090500     WRITE   REG-SAIDA-PONTO FROM    REG-PONTO.
090600
090700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
090800
090900     MOVE    143             TO      WS-PTO-ERRO.
091000
091100     PERFORM 0340-00-TESTA-FS-PONTOMES.
091200
091300     ADD     001             TO      WS-GRV-PONTOMES.
091400*
091500 1430-99-EXIT.
091600     EXIT.
091700*
091800*****************************************************************
091900 3000-00-PROCED-FINAIS       SECTION.
092000*****************************************************************
092100*
092200     IF      ARQS-PRINCIPAIS-ABERTAS
092300             IF      TAB-IND-JGP     GREATER ZEROS
092400                     PERFORM         1300-00-PROCESSA-PARTIDA
092500             END-IF
092600
092700             CLOSE   ANALISE
092800                     PARTANL
092900                     PONTOMES
093000
093100             MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ
093200
093300             MOVE    300             TO      WS-PTO-ERRO
093400
093500             PERFORM 0350-00-TESTA-FILE-STATUS
093600     END-IF.
093700
093800     PERFORM 3100-00-MONTA-ESTATISTICA.
093900*
094000 3000-99-EXIT.
094100     EXIT.
094200*
094300*****************************************************************
094400 3100-00-MONTA-ESTATISTICA   SECTION.
094500*****************************************************************
094600*
094700     DISPLAY '******************* GPEPB004 ******************'.
094800     DISPLAY '*                                             *'.
094900     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
095000     DISPLAY '*                                             *'.
095100     DISPLAY '******************* GPEPB004 ******************'.
095200     DISPLAY '*                                             *'.
095300
095400     IF      NADA-A-FAZER
095500             DISPLAY
095600             '*   NAO HA MES PENDENTE DE GERACAO DE PONTOS  *'
095700     ELSE
095800             MOVE    WS-MES-ALVO     TO      WS-EDICAO
095900             DISPLAY '* MES DE PONTOS GERADO..............: '
096000             WS-MES-ALVO '     *'
096100             MOVE    WS-LID-ELENCO   TO      WS-EDICAO
096200             DISPLAY '* JOGADORES NO ELENCO...............: '
096300             WS-EDICAO '  *'
096400             MOVE    WS-LID-ANALISE  TO      WS-EDICAO
096500             DISPLAY '* REGISTROS LIDOS.......- ANALISE...: '
096600             WS-EDICAO '  *'
096700             MOVE    WS-QTD-PART-INCL
096800                             TO      WS-EDICAO
096900             DISPLAY '* PARTIDAS INCLUIDAS NO MES.........: '
097000             WS-EDICAO '  *'
097100             MOVE    WS-QTD-PART-EXCL
097200                             TO      WS-EDICAO
097300             DISPLAY '* PARTIDAS EXCLUIDAS (SEED/EMPATE/OUT: '
097400             WS-EDICAO '  *'
097500             MOVE    WS-GRV-PONTOMES TO      WS-EDICAO
097600             DISPLAY '* REGISTROS GRAVADOS....- PONTOMES..: '
097700             WS-EDICAO '  *'
097800     END-IF.
097900
098000     DISPLAY '*                                             *'.
098100     DISPLAY '******************* GPEPB004 ******************'.
098200*
098300 3100-99-EXIT.
098400     EXIT.
098500*
098600*****************************************************************
098700 0999-00-ABEND-ARQ           SECTION.
098800*****************************************************************
098900*
099000     MOVE    12              TO      RETURN-CODE.
099100
099200     DISPLAY '******************* GPEPB004 ******************'.
099300     DISPLAY '*                                             *'.
099400     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
099500     DISPLAY '*                                             *'.
099600     DISPLAY '******************* GPEPB004 ******************'.
099700     DISPLAY '*                                             *'.
099800     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
099900     WS-DDNAME-ARQ ' *'.
100000     DISPLAY '*                                             *'.
100100     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
100200     '             *'.
100300     DISPLAY '*                                             *'.
100400     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
100500     '            *'.
100600     DISPLAY '*                                             *'.
100700     DISPLAY '******************* GPEPB004 ******************'.
100800     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
100900     DISPLAY '******************* GPEPB004 ******************'.
101000
101100*    CALL    'IBM'.
101200
101300     GOBACK.
101400*
101500 0999-99-EXIT.
101600     EXIT.
101700*
101800*****************************************************************
101900*                   FIM DO PROGRAMA - GPEPB004                  *
102000*****************************************************************
