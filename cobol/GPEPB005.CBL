000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB005.
000600 AUTHOR.                     PATRICIA LIMA COSTA
000700 INSTALLATION.               SIGPE - NUCLEO DE ESTATISTICA
000800 DATE-WRITTEN.               02/06/1994.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: PATRICIA LIMA COSTA                            *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: PATRICIA LIMA COSTA                            *
001800* DATA.........: 02/06/1994                                     *
001900*****************************************************************
002000* OBJETIVO.....: A PARTIR DA SERIE MENSAL DE PONTOS DE GRAFICO  *
002100*                (PLOTIN - VARIOS MESES CONCATENADOS PELO JCL   *
002200*                EM ORDEM CRESCENTE), EXTRAIR A SERIE DE UM     *
002300*                JOGADOR PARA UMA OU MAIS METRICAS (MODO E =    *
002400*                EXTRATOR) OU CALCULAR A MEDIA DIARIA* DE UM    *
002500*                GRUPO DE JOGADORES PARA UMA METRICA (MODO G =  *
002600*                MEDIA DE GRUPO), CONFORME O CARTAO PARM5.      *
002700*                (*) NA VERDADE POR DATA/HORA DE INICIO DE      *
002800*                PARTIDA, NAO POR DIA CALENDARIO - VIDE U9.     *
002900*                REGISTROS REPETIDOS (MESMA METRICA/DATA) SAO   *
003000*                MESCLADOS, PREVALECENDO O ULTIMO ENCONTRADO.   *
003100*****************************************************************
003200*        HISTORICO DE ALTERACOES                                *
003300*****************************************************************
003400* 02/06/1994 PLC REQ.SIGPE-038 - VERSAO INICIAL DO EXTRATOR DE  *
003500*                SERIE DE METRICAS POR JOGADOR.                 *
003600* 19/10/1994 PLC REQ.SIGPE-041 - INCLUSAO DO MODO MEDIA DE      *
003700*                GRUPO (VARIOS JOGADORES, UMA METRICA).         *
003800* 15/03/1996 CAA REQ.SIGPE-048 - CORRECAO NO CARTAO PARM5: O    *
003900*                TAMANHO DA LISTA DE JOGADORES NAO ESTAVA SENDO *
004000*                LIMITADO, CAUSANDO ESTOURO DA TABELA.          *
004100* 06/01/1999 LTS REQ.SIGPE-065 - REVISAO PRE-ANO 2000: DATA DE  *
004200*                HOJE (QUANDO O CARTAO NAO INFORMA A DATA FIM)  *
004300*                PASSA A SER OBTIDA COM JANELA DE SECULO SOBRE  *
004400*                O REGISTRO ESPECIAL DATE, ASSUMINDO SECULO 20  *
004500*                CORRENTE (2000+).                              *
004600* 08/07/2003 CAA REQ.SIGPE-078 - CORRECAO NA MESCLAGEM: QUANDO  *
004700*                A MESMA CHAVE METRICA/DATA APARECIA EM DOIS    *
004800*                ARQUIVOS MENSAIS DIFERENTES (REPROCESSAMENTO   *
004900*                COM SOBREGRAVA), O VALOR MAIS ANTIGO PREVALECIA*
005000*                EM VEZ DO MAIS RECENTE.                        *
005100* 14/11/2006 MFA REQ.SIGPE-093 - COMENTARIOS DE MANUTENCAO E    *
005200*                REVISAO GERAL DO PROGRAMA.                     *
005300* 09/03/2011 WPS REQ.SIGPE-104 - DUMP DE DIAGNOSTICO EM HEXA DO *
005400*                CONTADOR DE GRAVACAO DO EXTRATO, LIGADO PELA   *
005500*                MESMA UPSI-0 JA USADA NOS DEMAIS PROGRAMAS.    *
005600*****************************************************************
005700*
005800*****************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*****************************************************************
006100 CONFIGURATION               SECTION.
006200*****************************************************************
006300 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
006400                               WS-DEBUG-LIGADO
006500                               OFF     STATUS  IS
006600                               WS-DEBUG-DESLIGADO.
006700*****************************************************************
006800 INPUT-OUTPUT                SECTION.
006900*****************************************************************
007000 FILE-CONTROL.
007100*****************************************************************
007200* INPUT..: PARM5    - CARTAO DE PARAMETRO DO EXTRATOR- LRECL 111*
007300*****************************************************************
007400*
007500     SELECT  PARM5    ASSIGN  TO  UT-S-PARM5
007600             FILE     STATUS  IS  WS-FS-PARM5.
007700*
007800*****************************************************************
007900* INPUT..: PLOTIN   - PONTOS DE GRAFICO (MESES CONCAT)- LRECL 70*
008000*****************************************************************
008100*
008200     SELECT  PLOTIN   ASSIGN  TO  UT-S-PLOTIN
008300             FILE     STATUS  IS  WS-FS-PLOTIN.
008400*
008500*****************************************************************
008600* OUTPUT.: EXTRATO  - SERIE EXTRAIDA / MEDIA DE GRUPO - LRECL 70*
008700*****************************************************************
008800*
008900     SELECT  EXTRATO  ASSIGN  TO  UT-S-EXTRATO
009000             FILE     STATUS  IS  WS-FS-EXTRATO.
009100*
009200*****************************************************************
009300 DATA                        DIVISION.
009400*****************************************************************
009500 FILE                        SECTION.
009600*****************************************************************
009700* INPUT..: PARM5    - CARTAO DE PARAMETRO DO EXTRATOR- LRECL 111*
009800*****************************************************************
009900*
010000 FD  PARM5
010100     RECORDING  MODE      IS  F
010200     LABEL      RECORD    IS  STANDARD
010300     BLOCK      CONTAINS  0   RECORDS.
010400*
010500 01      REG-ENTRA-PARM5     PIC     X(111).
010600*
010700*****************************************************************
010800* INPUT..: PLOTIN   - PONTOS DE GRAFICO (MESES CONCAT)- LRECL 70*
010900*****************************************************************
011000*
011100 FD  PLOTIN
011200     RECORDING  MODE      IS  F
011300     LABEL      RECORD    IS  STANDARD
011400     BLOCK      CONTAINS  0   RECORDS.
011500*
011600 01      REG-ENTRA-PONTO     PIC     X(070).
011700*
011800*****************************************************************
011900* OUTPUT.: EXTRATO  - SERIE EXTRAIDA / MEDIA DE GRUPO - LRECL 70*
012000*****************************************************************
012100*
012200 FD  EXTRATO
012300     RECORDING  MODE      IS  F
012400     LABEL      RECORD    IS  STANDARD
012500     BLOCK      CONTAINS  0   RECORDS.
012600*
012700 01      REG-SAIDA-EXTRATO   PIC     X(070).
012800*
012900*****************************************************************
013000 WORKING-STORAGE             SECTION.
013100*****************************************************************
013200*
013300 01      WS-FS-PARM5         PIC     9(002)  VALUE   ZEROS.
013400 01      WS-FS-PLOTIN        PIC     9(002)  VALUE   ZEROS.
013500 01      WS-FS-EXTRATO       PIC     9(002)  VALUE   ZEROS.
013600*
013700 01      WS-LID-PARM5        PIC     9(007)  COMP    VALUE ZEROS.
013800 01      WS-LID-PLOTIN       PIC     9(007)  COMP    VALUE ZEROS.
013900 01      WS-SEL-PLOTIN       PIC     9(007)  COMP    VALUE ZEROS.
014000 01      WS-GRV-EXTRATO      PIC     9(007)  COMP    VALUE ZEROS.
014100 01      WS-GRV-EXTRATO-R    REDEFINES       WS-GRV-EXTRATO
014200                             PIC     X(004).
014300*
014400 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
014500*
014600******************************************************************
014700*        AREA DE TRABALHO - CARTAO DE CONTROLE JA LIDO           *
014800******************************************************************
014900*
015000 01      WS-MODO             PIC     X(001)  VALUE SPACES.
015100   88    WS-MODO-EXTRATOR            VALUE 'E'.
015200   88    WS-MODO-MEDIA-GRUPO         VALUE 'G'.
015300*
015400 01      WS-DATA-INI         PIC     X(010)  VALUE SPACES.
015500 01      WS-DATA-FIM         PIC     X(010)  VALUE SPACES.
015600 01      WS-QTD-METRICAS     PIC     9(002)  VALUE ZEROS.
015700 01      WS-METRICAS         PIC     X(020)  OCCURS  4  TIMES.
015800*
015900******************************************************************
016000*        AREA DE TRABALHO - DATA DE HOJE (JANELA DE SECULO)      *
016100******************************************************************
016200*
016300 01      WS-DATA-SISTEMA     PIC     9(006)  VALUE   ZEROS.
016400 01      WS-DATA-SISTEMA-R   REDEFINES        WS-DATA-SISTEMA.
016500   03    WS-DS-ANO-2         PIC     9(002).
016600   03    WS-DS-MES           PIC     9(002).
016700   03    WS-DS-DIA           PIC     9(002).
016800*
016900 01      WS-DATA-HOJE        PIC     X(010)  VALUE SPACES.
017000 01      WS-DATA-HOJE-R      REDEFINES       WS-DATA-HOJE.
017100   03    WS-DH-ANO           PIC     9(004).
017200   03    WS-DH-TRACO1        PIC     X(001).
017300   03    WS-DH-MES           PIC     X(002).
017400   03    WS-DH-TRACO2        PIC     X(001).
017500   03    WS-DH-DIA           PIC     X(002).
017600*
017700******************************************************************
017800*        TABELA DE JOGADORES DO CARTAO PARM5 (LIDOS ATE O EOF)   *
017900******************************************************************
018000*
018100 01      TAB-JOGADORES.
018200   03    TAB-JOG             OCCURS  100  TIMES.
018300     05  TAB-JOG-ID          PIC     X(017).
018400     05  FILLER              PIC     X(003).
018500*
018600 01      TAB-IND-JOG         PIC     9(003)  COMP    VALUE ZEROS.
018700 01      TAB-MAX-JOG         PIC     9(003)  COMP    VALUE 100.
018800 01      WS-QTD-JOGADORES    PIC     9(003)  COMP    VALUE ZEROS.
018900 01      WS-JOG-ACHADO       PIC     X(001)  VALUE 'N'.
019000   88    JOG-ACHADO-NA-LISTA         VALUE 'S'.
019100*
019200******************************************************************
019300*        TABELA DE METRICAS PEDIDAS (CARTAO DE CONTROLE)         *
019400******************************************************************
019500*
019600 01      TAB-IND-MET         PIC     9(002)  COMP    VALUE ZEROS.
019700*
019800******************************************************************
019900*        TABELA DE MESCLAGEM - MODO EXTRATOR (METRICA/DATA)      *
020000******************************************************************
020100*
020200 01      TAB-EXTRATO.
020300   03    TAB-EXT             OCCURS  5000  TIMES.
020400     05  TAB-EXT-METRICA     PIC     X(020).
020500     05  TAB-EXT-DATA        PIC     X(019).
020600     05  TAB-EXT-VALOR       PIC     S9(005)V99.
020700     05  FILLER              PIC     X(005).
020800*
020900 01      TAB-IND-EXT         PIC     9(004)  COMP    VALUE ZEROS.
021000 01      TAB-MAX-EXT         PIC     9(004)  COMP    VALUE 5000.
021100 01      TAB-QTD-EXT         PIC     9(004)  COMP    VALUE ZEROS.
021200 01      WS-POS-EXT          PIC     9(004)  COMP    VALUE ZEROS.
021300*
021400******************************************************************
021500*        TABELA DE ACUMULACAO - MODO MEDIA DE GRUPO (POR DATA)   *
021600******************************************************************
021700*
021800 01      TAB-GRUPO.
021900   03    TAB-GRP             OCCURS  5000  TIMES.
022000     05  TAB-GRP-DATA        PIC     X(019).
022100     05  TAB-GRP-SOMA        PIC     S9(007)V99.
022200     05  TAB-GRP-QTD         PIC     9(005)      COMP.
022300     05  FILLER              PIC     X(005).
022400*
022500 01      TAB-IND-GRP         PIC     9(004)  COMP    VALUE ZEROS.
022600 01      TAB-MAX-GRP         PIC     9(004)  COMP    VALUE 5000.
022700 01      TAB-QTD-GRP         PIC     9(004)  COMP    VALUE ZEROS.
022800 01      WS-POS-GRP          PIC     9(004)  COMP    VALUE ZEROS.
022900*
023000******************************************************************
023100*        AREAS AUXILIARES DIVERSAS                                *
023200******************************************************************
023300*
023400 01      WS-DATA-PONTO-CMP   PIC     X(010)  VALUE SPACES.
023500 01      WS-VALOR-MEDIA      PIC     S9(005)V99  VALUE ZEROS.
023600 01      WS-ARQS-PRINC-ABERT PIC     X(001)  VALUE 'N'.
023700   88    ARQS-PRINCIPAIS-ABERTAS     VALUE 'S'.
023800*
023900******************************************************************
024000*        VARIAVEIS PARA TRATAMENTO DE ABEND                      *
024100******************************************************************
024200*
024300 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
024400 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
024500 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
024600*
024700 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
024800*
024900*****************************************************************
025000* INPUT..: PARM5    - CARTAO DE PARAMETRO DO EXTRATOR- LRECL 111*
025100*****************************************************************
025200*
025300     COPY    COBI0010.
025400*
025500*****************************************************************
025600* INPUT/OUTPUT..: PONTO DE SERIE MENSAL DE METRICA   - LRECL 70 *
025700*****************************************************************
025800*
025900     COPY    COBO0005.
026000*
026100*****************************************************************
026200 LINKAGE                     SECTION.
026300*****************************************************************
026400*
026500*****************************************************************
026600 PROCEDURE                   DIVISION.
026700*****************************************************************
026800*
026900     PERFORM 0100-00-PROCED-INICIAIS.
027000
027100     PERFORM 1000-00-PROCED-PRINCIPAIS
027200       UNTIL WS-FS-PLOTIN    EQUAL   10.
027300
027400     PERFORM 3000-00-PROCED-FINAIS.
027500
027600     GOBACK.
027700*
027800*****************************************************************
027900 0100-00-PROCED-INICIAIS     SECTION.
028000*****************************************************************
028100*
028200     OPEN    INPUT   PARM5.
028300
028400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
028500
028600     MOVE    010             TO      WS-PTO-ERRO.
028700
028800     PERFORM 0200-00-TESTA-FS-PARM5.
028900
029000     PERFORM 0110-00-LEITURA-PARM5.
029100
029200     PERFORM 0120-00-CARGA-CONTROLE.
029300
029400     PERFORM 0130-00-CARGA-JOGADORES
029500       UNTIL WS-FS-PARM5     EQUAL   10.
029600
029700     MOVE    TAB-IND-JOG     TO      WS-QTD-JOGADORES.
029800
029900     CLOSE   PARM5.
030000
030100     PERFORM 0140-00-DEFAULT-DATAS.
030200
030300     OPEN    INPUT   PLOTIN
030400             OUTPUT  EXTRATO.
030500
030600     MOVE    'S'             TO      WS-ARQS-PRINC-ABERT.
030700
030800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
030900
031000     MOVE    015             TO      WS-PTO-ERRO.
031100
031200     PERFORM 0210-00-TESTA-FS-PLOTIN.
031300     PERFORM 0220-00-TESTA-FS-EXTRATO.
031400
031500     PERFORM 0500-00-LEITURA-PLOTIN.
031600*
031700 0100-99-EXIT.
031800     EXIT.
031900*
032000*****************************************************************
032100 0110-00-LEITURA-PARM5       SECTION.
032200*****************************************************************
032300*
032400     READ    PARM5           INTO    REG-PARM5.
032500
032600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
032700
032800     MOVE    011             TO      WS-PTO-ERRO.
032900
033000     PERFORM 0200-00-TESTA-FS-PARM5.
033100
033200     IF      WS-FS-PARM5     EQUAL   00
033300             ADD     001     TO      WS-LID-PARM5
033400     END-IF.
033500*
033600 0110-99-EXIT.
033700     EXIT.
033800*
033900*****************************************************************
034000 0120-00-CARGA-CONTROLE      SECTION.
034100*****************************************************************
034200*
034300     MOVE    P5-MODO         TO      WS-MODO.
034400     MOVE    P5-DATA-INI     TO      WS-DATA-INI.
034500     MOVE    P5-DATA-FIM     TO      WS-DATA-FIM.
034600     MOVE    P5-QTD-METRICAS TO      WS-QTD-METRICAS.
034700     MOVE    P5-METRICAS(1)  TO      WS-METRICAS(1).
034800     MOVE    P5-METRICAS(2)  TO      WS-METRICAS(2).
034900     MOVE    P5-METRICAS(3)  TO      WS-METRICAS(3).
035000     MOVE    P5-METRICAS(4)  TO      WS-METRICAS(4).
035100
035200     PERFORM 0110-00-LEITURA-PARM5.
035300*
035400 0120-99-EXIT.
035500     EXIT.
035600*
035700*****************************************************************
035800 0130-00-CARGA-JOGADORES     SECTION.
035900*****************************************************************
036000*
036100     IF      TAB-IND-JOG     LESS    TAB-MAX-JOG
036200             ADD     001             TO      TAB-IND-JOG
036300             MOVE    P5-JOGADOR-ID
036400                             TO      TAB-JOG-ID(TAB-IND-JOG)
036500     ELSE
036600             MOVE 'PARM5'    TO      WS-DDNAME-ARQ
036700             MOVE    99      TO      WS-FS-ARQ
036800             MOVE    130     TO      WS-PTO-ERRO
036900             PERFORM         0999-00-ABEND-ARQ
037000     END-IF.
037100
037200     PERFORM 0110-00-LEITURA-PARM5.
037300*
037400 0130-99-EXIT.
037500     EXIT.
037600*
037700*****************************************************************
037800 0140-00-DEFAULT-DATAS       SECTION.
037900*****************************************************************
038000*
038100     IF      WS-DATA-INI     EQUAL   SPACES
038200             MOVE    '2022-03-01'    TO      WS-DATA-INI
038300     END-IF.
038400
038500     IF      WS-DATA-FIM     EQUAL   SPACES
038600             ACCEPT  WS-DATA-SISTEMA FROM    DATE
038700
038800             IF      WS-DS-ANO-2     LESS    070
038900                     MOVE    2000    TO      WS-DH-ANO
039000             ELSE
039100                     MOVE    1900    TO      WS-DH-ANO
039200             END-IF
039300
039400             ADD     WS-DS-ANO-2     TO      WS-DH-ANO
039500
039600             MOVE    WS-DS-MES       TO      WS-DH-MES
039700             MOVE    WS-DS-DIA       TO      WS-DH-DIA
039800             MOVE    '-'             TO      WS-DH-TRACO1
039900                                               WS-DH-TRACO2
040000
040100             MOVE    WS-DATA-HOJE    TO      WS-DATA-FIM
040200     END-IF.
040300*
040400 0140-99-EXIT.
040500     EXIT.
040600*
040700*****************************************************************
040800 0200-00-TESTA-FS-PARM5      SECTION.
040900*****************************************************************
041000*
041100     IF      WS-FS-PARM5     NOT EQUAL 00 AND 10
041200             MOVE 'PARM5'    TO      WS-DDNAME-ARQ
041300             MOVE  WS-FS-PARM5
041400                             TO      WS-FS-ARQ
041500             PERFORM         0999-00-ABEND-ARQ
041600     END-IF.
041700*
041800 0200-99-EXIT.
041900     EXIT.
042000*
042100*****************************************************************
042200 0210-00-TESTA-FS-PLOTIN     SECTION.
042300*****************************************************************
042400*
042500     IF      WS-FS-PLOTIN    NOT EQUAL 00 AND 10
042600             MOVE 'PLOTIN'   TO      WS-DDNAME-ARQ
042700             MOVE  WS-FS-PLOTIN
042800                             TO      WS-FS-ARQ
042900             PERFORM         0999-00-ABEND-ARQ
043000     END-IF.
043100*
043200 0210-99-EXIT.
043300     EXIT.
043400*
043500*****************************************************************
043600 0220-00-TESTA-FS-EXTRATO    SECTION.
043700*****************************************************************
043800*
043900     IF      WS-FS-EXTRATO   NOT EQUAL 00
044000             MOVE 'EXTRATO'  TO      WS-DDNAME-ARQ
044100             MOVE  WS-FS-EXTRATO
044200                             TO      WS-FS-ARQ
044300             PERFORM         0999-00-ABEND-ARQ
044400     END-IF.
044500*
044600 0220-99-EXIT.
044700     EXIT.
044800*
044900*****************************************************************
045000 0230-00-TESTA-FILE-STATUS   SECTION.
045100*****************************************************************
045200*
045300     PERFORM 0210-00-TESTA-FS-PLOTIN.
045400
045500     PERFORM 0220-00-TESTA-FS-EXTRATO.
045600*
045700 0230-99-EXIT.
045800     EXIT.
045900*
046000*****************************************************************
046100 0500-00-LEITURA-PLOTIN      SECTION.
046200*****************************************************************
046300*
046400     READ    PLOTIN          INTO    REG-PONTO.
046500
046600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
046700
046800     MOVE    050             TO      WS-PTO-ERRO.
046900
047000     PERFORM 0210-00-TESTA-FS-PLOTIN.
047100
047200     IF      WS-FS-PLOTIN    EQUAL   00
047300             ADD     001     TO      WS-LID-PLOTIN
047400     END-IF.
047500*
047600 0500-99-EXIT.
047700     EXIT.
047800*
047900******************************************************************
048000*   PARA CADA PONTO LIDO, TESTA A FAIXA DE DATA E DESVIA PARA O   *
048100*   TRATAMENTO DO MODO CORRENTE (EXTRATOR OU MEDIA DE GRUPO).     *
048200******************************************************************
048300 1000-00-PROCED-PRINCIPAIS   SECTION.
048400*****************************************************************
048500*
048600     MOVE    PNT-DATA(1:10)  TO      WS-DATA-PONTO-CMP.
048700
048800     IF      WS-DATA-PONTO-CMP GREATER OR EQUAL WS-DATA-INI
048900       AND   WS-DATA-PONTO-CMP LESS   OR EQUAL WS-DATA-FIM
049000             IF      WS-MODO-EXTRATOR
049100                     PERFORM 1100-00-PROCESSA-EXTRATO
049200             ELSE
049300                     PERFORM 1200-00-PROCESSA-GRUPO
049400             END-IF
049500     END-IF.
049600
049700     PERFORM 0500-00-LEITURA-PLOTIN.
049800*
049900 1000-99-EXIT.
050000     EXIT.
050100*
050200*****************************************************************
050300 1100-00-PROCESSA-EXTRATO    SECTION.
050400*****************************************************************
050500*
050600     IF      PNT-JOGADOR-ID  EQUAL   TAB-JOG-ID(1)
050700             PERFORM         1120-00-LOCALIZA-METRICA
050800             IF      JOG-ACHADO-NA-LISTA
050900                     ADD     001     TO      WS-SEL-PLOTIN
051000                     PERFORM 1110-00-ACUMULA-PONTO-EXTRATO
051100             END-IF
051200     END-IF.
051300*
051400 1100-99-EXIT.
051500     EXIT.
051600*
051700******************************************************************
051800*   MESCLAGEM: PROCURA A CHAVE METRICA/DATA NA TABELA; SE JA      *
051900*   EXISTE, O VALOR MAIS RECENTE SUBSTITUI O ANTERIOR (O ARQUIVO  *
052000*   PLOTIN VEM COM OS MESES EM ORDEM CRESCENTE); SENAO, A CHAVE   *
052100*   E ACRESCENTADA AO FIM DA TABELA, MANTENDO A ORDEM DE DATA.    *
052200******************************************************************
052300 1110-00-ACUMULA-PONTO-EXTRATO SECTION.
052400*****************************************************************
052500*
052600     MOVE    ZEROS           TO      WS-POS-EXT.
052700
052800     PERFORM 1115-00-LOCALIZA-CHAVE-EXT
052900       VARYING TAB-IND-EXT FROM 1 BY 1
053000         UNTIL TAB-IND-EXT GREATER TAB-QTD-EXT
053100            OR WS-POS-EXT    GREATER ZEROS.
053200
053300     IF      WS-POS-EXT      GREATER ZEROS
053400             MOVE    PNT-VALOR
053500                             TO   TAB-EXT-VALOR(WS-POS-EXT)
053600     ELSE
053700             IF      TAB-QTD-EXT LESS   TAB-MAX-EXT
053800                     ADD     001         TO      TAB-QTD-EXT
053900                     MOVE    PNT-METRICA
054000                       TO      TAB-EXT-METRICA(TAB-QTD-EXT)
054100                     MOVE    PNT-DATA
054200                       TO      TAB-EXT-DATA(TAB-QTD-EXT)
054300                     MOVE    PNT-VALOR
054400                       TO      TAB-EXT-VALOR(TAB-QTD-EXT)
054500             ELSE
054600                     MOVE 'EXTRATO' TO      WS-DDNAME-ARQ
054700                     MOVE    99      TO      WS-FS-ARQ
054800                     MOVE    111     TO      WS-PTO-ERRO
054900                     PERFORM         0999-00-ABEND-ARQ
055000             END-IF
055100     END-IF.
055200*
055300 1110-99-EXIT.
055400     EXIT.
055500*
055600*****************************************************************
055700 1115-00-LOCALIZA-CHAVE-EXT  SECTION.
055800*****************************************************************
055900*
056000     IF      TAB-EXT-METRICA(TAB-IND-EXT) EQUAL PNT-METRICA
056100       AND   TAB-EXT-DATA(TAB-IND-EXT)    EQUAL PNT-DATA
056200             MOVE    TAB-IND-EXT     TO      WS-POS-EXT
056300     END-IF.
056400*
056500 1115-99-EXIT.
056600     EXIT.
056700*
056800*****************************************************************
056900 1120-00-LOCALIZA-METRICA    SECTION.
057000*****************************************************************
057100*
057200     MOVE    'N'             TO      WS-JOG-ACHADO.
057300
057400     PERFORM 1125-00-COMPARA-METRICA
057500       VARYING TAB-IND-MET FROM 1 BY 1
057600         UNTIL TAB-IND-MET GREATER WS-QTD-METRICAS
057700            OR JOG-ACHADO-NA-LISTA.
057800*
057900 1120-99-EXIT.
058000     EXIT.
058100*
058200*****************************************************************
058300 1125-00-COMPARA-METRICA     SECTION.
058400*****************************************************************
058500*
058600     IF      WS-METRICAS(TAB-IND-MET) EQUAL   PNT-METRICA
058700             MOVE    'S'     TO      WS-JOG-ACHADO
058800     END-IF.
058900*
059000 1125-99-EXIT.
059100     EXIT.
059200*
059300*****************************************************************
059400 1200-00-PROCESSA-GRUPO      SECTION.
059500*****************************************************************
059600*
059700     IF      PNT-METRICA     EQUAL   WS-METRICAS(1)
059800             PERFORM         1220-00-LOCALIZA-JOGADOR
059900             IF      JOG-ACHADO-NA-LISTA
060000                     ADD     001     TO      WS-SEL-PLOTIN
060100                     PERFORM 1210-00-ACUMULA-PONTO-GRUPO
060200             END-IF
060300     END-IF.
060400*
060500 1200-99-EXIT.
060600     EXIT.
060700*
060800*****************************************************************
060900 1210-00-ACUMULA-PONTO-GRUPO SECTION.
061000*****************************************************************
061100*
061200     MOVE    ZEROS           TO      WS-POS-GRP.
061300
061400     PERFORM 1215-00-LOCALIZA-CHAVE-GRP
061500       VARYING TAB-IND-GRP FROM 1 BY 1
061600         UNTIL TAB-IND-GRP GREATER TAB-QTD-GRP
061700            OR WS-POS-GRP    GREATER ZEROS.
061800
061900     IF      WS-POS-GRP      EQUAL   ZEROS
062000             IF      TAB-QTD-GRP LESS   TAB-MAX-GRP
062100                     ADD     001         TO      TAB-QTD-GRP
062200                     MOVE    TAB-QTD-GRP     TO      WS-POS-GRP
062300                     MOVE    PNT-DATA
062400                       TO      TAB-GRP-DATA(WS-POS-GRP)
062500                     MOVE    ZEROS
062600                       TO      TAB-GRP-SOMA(WS-POS-GRP)
062700                               TAB-GRP-QTD(WS-POS-GRP)
062800             ELSE
062900                     MOVE 'EXTRATO' TO      WS-DDNAME-ARQ
063000                     MOVE    99      TO      WS-FS-ARQ
063100                     MOVE    121     TO      WS-PTO-ERRO
063200                     PERFORM         0999-00-ABEND-ARQ
063300             END-IF
063400     END-IF.
063500
063600     ADD     PNT-VALOR       TO      TAB-GRP-SOMA(WS-POS-GRP).
063700     ADD     001             TO      TAB-GRP-QTD(WS-POS-GRP).
063800*
063900 1210-99-EXIT.
064000     EXIT.
064100*
064200*****************************************************************
064300 1215-00-LOCALIZA-CHAVE-GRP  SECTION.
064400*****************************************************************
064500*
064600     IF      TAB-GRP-DATA(TAB-IND-GRP) EQUAL   PNT-DATA
064700             MOVE    TAB-IND-GRP     TO      WS-POS-GRP
064800     END-IF.
064900*
065000 1215-99-EXIT.
065100     EXIT.
065200*
065300*****************************************************************
065400 1220-00-LOCALIZA-JOGADOR    SECTION.
065500*****************************************************************
065600*
065700     MOVE    'N'             TO      WS-JOG-ACHADO.
065800
065900     PERFORM 1225-00-COMPARA-JOGADOR
066000       VARYING TAB-IND-JOG FROM 1 BY 1
066100         UNTIL TAB-IND-JOG GREATER WS-QTD-JOGADORES
066200            OR JOG-ACHADO-NA-LISTA.
066300*
066400 1220-99-EXIT.
066500     EXIT.
066600*
066700*****************************************************************
066800 1225-00-COMPARA-JOGADOR     SECTION.
066900*****************************************************************
067000*
067100     IF      TAB-JOG-ID(TAB-IND-JOG) EQUAL   PNT-JOGADOR-ID
067200             MOVE    'S'     TO      WS-JOG-ACHADO
067300     END-IF.
067400*
067500 1225-99-EXIT.
067600     EXIT.
067700*
067800*****************************************************************
067900 3000-00-PROCED-FINAIS       SECTION.
068000*****************************************************************
068100*
068200     IF      ARQS-PRINCIPAIS-ABERTAS
068300             IF      WS-MODO-EXTRATOR
068400                     PERFORM 3100-00-GRAVA-EXTRATO
068500             ELSE
068600                     PERFORM 3200-00-GRAVA-GRUPO
068700             END-IF
068800
068900             CLOSE   PLOTIN
069000                     EXTRATO
069100
069200             MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ
069300
069400             MOVE    300             TO      WS-PTO-ERRO
069500
069600             PERFORM 0230-00-TESTA-FILE-STATUS
069700     END-IF.
069800
069900     PERFORM 3900-00-MONTA-ESTATISTICA.
070000*
070100 3000-99-EXIT.
070200     EXIT.
070300*
070400*****************************************************************
070500 3100-00-GRAVA-EXTRATO       SECTION.
070600*****************************************************************
070700*
070800     PERFORM 3110-00-GRAVA-UM-PONTO-EXTRATO
070900       VARYING TAB-IND-EXT FROM 1 BY 1
071000         UNTIL TAB-IND-EXT GREATER TAB-QTD-EXT.
071100*
071200 3100-99-EXIT.
071300     EXIT.
071400*
071500 3110-00-GRAVA-UM-PONTO-EXTRATO SECTION.
071600*****************************************************************
071700*
071800     MOVE    SPACES          TO      REG-PONTO.
071900
072000     MOVE    TAB-JOG-ID(1)   TO      PNT-JOGADOR-ID.
072100     MOVE    TAB-EXT-METRICA(TAB-IND-EXT)
072200                             TO      PNT-METRICA.
072300     MOVE    TAB-EXT-DATA(TAB-IND-EXT)
072400                             TO      PNT-DATA.
072500     MOVE    TAB-EXT-VALOR(TAB-IND-EXT)
072600                             TO      PNT-VALOR.
072700
072800     WRITE   REG-SAIDA-EXTRATO FROM REG-PONTO.
072900
073000     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
073100
073200     MOVE    311             TO      WS-PTO-ERRO.
073300
073400     PERFORM 0220-00-TESTA-FS-EXTRATO.
073500
073600     ADD     001             TO      WS-GRV-EXTRATO.
073700*
073800 3110-99-EXIT.
073900     EXIT.
074000*
074100*****************************************************************
074200 3200-00-GRAVA-GRUPO         SECTION.
074300*****************************************************************
074400*
074500     PERFORM 3210-00-GRAVA-UMA-MEDIA
074600       VARYING TAB-IND-GRP FROM 1 BY 1
074700         UNTIL TAB-IND-GRP GREATER TAB-QTD-GRP.
074800*
074900 3200-99-EXIT.
075000     EXIT.
075100*
075200 3210-00-GRAVA-UMA-MEDIA     SECTION.
075300*****************************************************************
075400*
075500     IF      TAB-GRP-QTD(TAB-IND-GRP) GREATER ZEROS
075600             COMPUTE WS-VALOR-MEDIA ROUNDED =
075700                     TAB-GRP-SOMA(TAB-IND-GRP)
075800                   / TAB-GRP-QTD(TAB-IND-GRP)
075900
076000             MOVE    SPACES  TO      REG-PONTO
076100
076200             MOVE    SPACES  TO      PNT-JOGADOR-ID
076300             MOVE    WS-METRICAS(1)  TO      PNT-METRICA
076400             MOVE    TAB-GRP-DATA(TAB-IND-GRP)
076500                             TO      PNT-DATA
076600             MOVE    WS-VALOR-MEDIA  TO      PNT-VALOR
076700
076800             WRITE   REG-SAIDA-EXTRATO FROM REG-PONTO
076900
077000             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ
077100
077200             MOVE    321             TO      WS-PTO-ERRO
077300
077400             PERFORM 0220-00-TESTA-FS-EXTRATO
077500
077600             ADD     001     TO      WS-GRV-EXTRATO
077700     END-IF.
077800*
077900 3210-99-EXIT.
078000     EXIT.
078100*
078200*****************************************************************
078300 3900-00-MONTA-ESTATISTICA   SECTION.
078400*****************************************************************
078500*
078600     DISPLAY '******************* GPEPB005 ******************'.
078700     DISPLAY '*                                             *'.
078800     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
078900     DISPLAY '*                                             *'.
079000     DISPLAY '******************* GPEPB005 ******************'.
079100     DISPLAY '*                                             *'.
079200
079300     IF      WS-MODO-EXTRATOR
079400             DISPLAY
079500             '* MODO...............................: EXTRATOR *'
079600     ELSE
079700             DISPLAY
079800             '* MODO..........................: MEDIA DE GRUPO *'
079900     END-IF.
080000
080100     MOVE    WS-LID-PLOTIN   TO      WS-EDICAO.
080200     DISPLAY '* REGISTROS LIDOS.......- PLOTIN....: ' WS-EDICAO
080300     '  *'.
080400     MOVE    WS-SEL-PLOTIN   TO      WS-EDICAO.
080500     DISPLAY '* REGISTROS SELECIONADOS............: ' WS-EDICAO
080600     '  *'.
080700     MOVE    WS-GRV-EXTRATO  TO      WS-EDICAO.
080800     DISPLAY '* REGISTROS GRAVADOS....- EXTRATO...: ' WS-EDICAO
080900     '  *'.
081000
081100     DISPLAY '*                                             *'.
081200     DISPLAY '******************* GPEPB005 ******************'.
081300
081400     IF      WS-DEBUG-LIGADO
081500             DISPLAY 'GPEPB005 - GRV-EXTRATO (HEXA) '
081600                      WS-GRV-EXTRATO-R
081700     END-IF.
081800*
081900 3900-99-EXIT.
082000     EXIT.
082100*
082200*****************************************************************
082300 0999-00-ABEND-ARQ           SECTION.
082400*****************************************************************
082500*
082600     MOVE    12              TO      RETURN-CODE.
082700
082800     DISPLAY '******************* GPEPB005 ******************'.
082900     DISPLAY '*                                             *'.
083000     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
083100     DISPLAY '*                                             *'.
083200     DISPLAY '******************* GPEPB005 ******************'.
083300     DISPLAY '*                                             *'.
083400     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
083500     WS-DDNAME-ARQ ' *'.
083600     DISPLAY '*                                             *'.
083700     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
083800     '             *'.
083900     DISPLAY '*                                             *'.
084000     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
084100     '            *'.
084200     DISPLAY '*                                             *'.
084300     DISPLAY '******************* GPEPB005 ******************'.
084400     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
084500     DISPLAY '******************* GPEPB005 ******************'.
084600
084700*    CALL    'IBM'.
084800
084900     GOBACK.
085000*
085100 0999-99-EXIT.
085200     EXIT.
085300*
085400*****************************************************************
085500*                   FIM DO PROGRAMA - GPEPB005                  *
085600*****************************************************************
