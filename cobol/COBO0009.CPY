000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA - PARTIDA-ANALISE - LRECL 070 BYTES  *
000500******************************************************************
000600* NOME DO BOOK    - COBO0009 - RESUMO DA PARTIDA ANALISADA      *
000700******************************************************************
000800* OBSERVACAO      - GRAVADO PELO ANALISADOR DE PARTIDAS         *
000900*                   (GPEPB003), UM REGISTRO POR PARTIDA, PARA   *
001000*                   USO DO AGREGADOR MENSAL (GPEPB004) NA       *
001100*                   EXCLUSAO DE PARTIDAS DE SEEDING E            *
001200*                   INCOMPLETAS.                                 *
001300******************************************************************
001400* REG-PARTIDA-ANALISE - PIC X(070) - REG. TOTAL DO ARQUIVO      *
001500******************************************************************
001600* PTA-CHAVE-PARTIDA- PIC X(012)       - CHAVE DA PARTIDA (DATA  *
001700*                                       DE INICIO COMPACTADA)   *
001800* PTA-MAPA         - PIC X(020)       - MAPA DA PARTIDA         *
001900* PTA-DTHR-INICIO  - PIC X(019)       - DATA/HORA DE INICIO     *
002000* PTA-DURACAO      - PIC 9(006)       - DURACAO EM SEGUNDOS     *
002100* PTA-PLACAR-ALIADOS-PIC 9(001)       - PLACAR FINAL ALIADOS    *
002200* PTA-PLACAR-EIXO  - PIC 9(001)       - PLACAR FINAL EIXO       *
002300* PTA-SEEDING      - PIC X(001)       - S/N - PARTIDA DE SEEDING*
002400* PTA-INCOMPLETA   - PIC X(001)       - S/N - PLACAR EMPATADO   *
002500* FILLER           - PIC X(009)       - AREA LIVRE              *
002600******************************************************************
002700*
002800 01          REG-PARTIDA-ANALISE.
002900   03        PTA-CHAVE-PARTIDA   PIC     X(012).
003000   03        PTA-MAPA            PIC     X(020).
003100   03        PTA-DTHR-INICIO     PIC     X(019).
003200   03        PTA-DURACAO         PIC     9(006).
003300   03        PTA-PLACAR-ALIADOS  PIC     9(001).
003400   03        PTA-PLACAR-EIXO     PIC     9(001).
003500   03        PTA-SEEDING         PIC     X(001).
003600   03        PTA-INCOMPLETA      PIC     X(001).
003700   03        FILLER              PIC     X(009).
003800*
003900******************************************************************
004000* FIM DO BOOK DO ARQUIVO DE SAIDA    SEQ. - OUTPUT - PART-ANL   *
004100******************************************************************
