000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB006.
000600 AUTHOR.                     PAULO HENRIQUE MOTTA.
000700 INSTALLATION.               SIGPE - CPD.
000800 DATE-WRITTEN.               30/11/1995.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: PAULO HENRIQUE MOTTA                           *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: PAULO HENRIQUE MOTTA                           *
001800* DATA.........: 30/11/1995                                     *
001900*****************************************************************
002000* OBJETIVO.....: INGESTAO "ON-LINE" DO ARQUIVO DE EVENTOS DIRETO*
002100*                NOS CADASTROS MESTRES (JOGADORES E PARTIDAS) E *
002200*                NA ANALISE POR JOGADOR/PARTIDA, SEM PASSAR     *
002300*                PELOS ARQUIVOS INTERMEDIARIOS DE GAMELOG DO    *
002400*                GPEPB001/GPEPB002/GPEPB003. MANTEM UM "JOGO    *
002500*                ATIVO" POR SERVIDOR E FECHA/ANALISA A PARTIDA  *
002600*                NO PROPRIO FIM DE PARTIDA (FIM DE PARTIDA).    *
002700*                O ARQUIVO E PROCESSADO UMA VEZ POR EXECUCAO,   *
002800*                NA ORDEM CRESCENTE DE NOME GARANTIDA PELO JCL, *
002900*                COM CONTROLE DE RETOMADA PELO CHECKPOINT       *
003000*                (ARQ-PROC), PARA NAO REINGERIR O MESMO ARQUIVO.*
003100*****************************************************************
003200*        HISTORICO DE ALTERACOES                                *
003300*****************************************************************
003400* 14/09/1998 PHM REQ.SIGPE-057 - VERSAO INICIAL DO INGESTOR     *
003500*                ESTILO SQL, SUBSTITUINDO EM PARALELO A CADEIA  *
003600*                GPEPB001/002/003 PARA OS CADASTROS MESTRES.    *
003700* 03/12/1998 PHM REQ.SIGPE-059 - INCLUSAO DO CHECKPOINT DE      *
003800*                ARQUIVOS JA INGERIDOS (ARQ-PROC) PARA PERMITIR *
003900*                RE-EXECUCAO SEGURA DO JCL SEM DUPLICAR DADOS.  *
004000* 22/01/1999 LTS REQ.SIGPE-063 - REVISAO PRE-ANO 2000: DATA/HORA*
004100*                DO SISTEMA (CARIMBO DO CHECKPOINT) AJUSTADA    *
004200*                PARA JANELA DE SECULO 19XX/20XX; ROTINA DE DIA *
004300*                CORRIDO (GPEXP002) JA CONFIRMADA CORRETA.      *
004400* 19/07/2001 RGF REQ.SIGPE-071 - CORRECAO NA APURACAO DO PROXIMO*
004500*                NUMERO DE JOGO POR SERVIDOR: PASSOU A LOCALIZAR*
004600*                O MAIOR PAR-NUMERO JA GRAVADO NO MESTRE, EM VEZ*
004700*                DE REINICIAR SEMPRE EM 1 A CADA EXECUCAO.      *
004800* 11/03/2004 MFA REQ.SIGPE-081 - TEMPO DE JOGO DO PARTICIPANTE  *
004900*                PASSOU A DESCONTAR OS 5 MINUTOS DE AQUECIMENTO *
005000*                (INICIO EFETIVO = INICIO DA PARTIDA + 300 SEG).*
005100* 08/10/2007 MFA REQ.SIGPE-088 - AVISO (SEM CANCELAR O JOB)     *
005200*                QUANDO A CONTAGEM DE CONEXAO/DESCONEXAO DE UM  *
005300*                JOGADOR FICA IMPAR APOS OS AJUSTES DE BORDA.   *
005400* 09/03/2011 WPS REQ.SIGPE-104 - CAMPOS DE SEGUNDOS DA TABELA   *
005500*                DE SERVIDORES E DO PARAMETRO DE CHAMADA A      *
005600*                GPEXP002 PASSADOS DE COMP-3 PARA DISPLAY.       *
005620* 12/04/2011 WPS REQ.SIGPE-107 - PREENCHIDO O PARAGRAFO SECURITY *
005640*                DO CABECALHO (CONSTAVA EM BRANCO), PADRONIZANDO *
005650*                COM OS DEMAIS PROGRAMAS DO NUCLEO.              *
005660* 12/04/2011 WPS REQ.SIGPE-107 - CORRIGIDA A DATA-ESCRITA DO     *
005670*                CABECALHO: CONSTAVA A DATA DE ENTRADA EM         *
005680*                PRODUCAO (14/09/1998, JA REGISTRADA NO HISTORICO*
005690*                ABAIXO); O PROJETO E A CODIFICACAO INICIAL DESTE*
005695*                INGESTOR SAO DE 30/11/1995.                     *
005700*****************************************************************
005800*
005900*****************************************************************
006000 ENVIRONMENT                 DIVISION.
006100*****************************************************************
006200 CONFIGURATION               SECTION.
006300*****************************************************************
006400 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
006500                               WS-DEBUG-LIGADO
006600                               OFF     STATUS  IS
006700                               WS-DEBUG-DESLIGADO.
006800*****************************************************************
006900 INPUT-OUTPUT                SECTION.
007000*****************************************************************
007100 FILE-CONTROL.
007200*****************************************************************
007300* INPUT..: PARM6    - NOME DO ARQUIVO DESTA EXECUCAO - LRECL 50 *
007400*****************************************************************
007500*
007600     SELECT  PARM6    ASSIGN  TO  UT-S-PARM6
007700             FILE     STATUS  IS  WS-FS-PARM6.
007800*
007900*****************************************************************
008000* INPUT..: EVENTOS  - ARQUIVO DE EVENTOS DA EXECUCAO - LRECL 220*
008100*****************************************************************
008200*
008300     SELECT  EVENTOS  ASSIGN  TO  UT-S-EVENTOS
008400             FILE     STATUS  IS  WS-FS-EVENTOS.
008500*
008600*****************************************************************
008700* I-O....: PARTIDAS - MESTRE DE PARTIDAS (INDEXADO)  - LRECL 110*
008800*****************************************************************
008900*
009000     SELECT  PARTIDAS ASSIGN  TO  UT-I-PARTIDAS
009100             ORGANIZATION     IS  INDEXED
009200             ACCESS   MODE    IS  DYNAMIC
009300             RECORD   KEY     IS  PAR-CHAVE
009400             FILE     STATUS  IS  WS-FS-PARTIDAS.
009500*
009600*****************************************************************
009700* I-O....: JOGADOR  - MESTRE DE JOGADORES (INDEXADO) - LRECL 090*
009800*****************************************************************
009900*
010000     SELECT  JOGADOR  ASSIGN  TO  UT-I-JOGADOR
010100             ORGANIZATION     IS  INDEXED
010200             ACCESS   MODE    IS  DYNAMIC
010300             RECORD   KEY     IS  JOG-ID
010400             FILE     STATUS  IS  WS-FS-JOGADOR.
010500*
010600*****************************************************************
010700* I-O....: ARQPROC  - CHECKPOINT DE ARQ. INGERIDOS   - LRECL 070*
010800*          (INDEXADO PELO NOME DO ARQUIVO)                      *
010900*****************************************************************
011000*
011100     SELECT  ARQPROC  ASSIGN  TO  UT-I-ARQPROC
011200             ORGANIZATION     IS  INDEXED
011300             ACCESS   MODE    IS  DYNAMIC
011400             RECORD   KEY     IS  ARQ-NOME-ARQUIVO
011500             FILE     STATUS  IS  WS-FS-ARQPROC.
011600*
011700*****************************************************************
011800* OUTPUT.: ANALISE  - ANALISE POR JOGADOR/PARTIDA    - LRECL 80 *
011900*****************************************************************
012000*
012100     SELECT  ANALISE  ASSIGN  TO  UT-S-ANALISE
012200             FILE     STATUS  IS  WS-FS-ANALISE.
012300*
012400*****************************************************************
012500 DATA                        DIVISION.
012600*****************************************************************
012700 FILE                        SECTION.
012800*****************************************************************
012900* INPUT..: PARM6    - NOME DO ARQUIVO DESTA EXECUCAO - LRECL 50 *
013000*****************************************************************
013100*
013200 FD  PARM6
013300     RECORDING  MODE      IS  F
013400     LABEL      RECORD    IS  STANDARD
013500     BLOCK      CONTAINS  0   RECORDS.
013600*
013700 01      REG-PARM6-ARQ       PIC     X(050).
013800*
013900*****************************************************************
014000* INPUT..: EVENTOS  - ARQUIVO DE EVENTOS DA EXECUCAO - LRECL 220*
014100*****************************************************************
014200*
014300 FD  EVENTOS
014400     RECORDING  MODE      IS  F
014500     LABEL      RECORD    IS  STANDARD
014600     BLOCK      CONTAINS  0   RECORDS.
014700*
014800 01      REG-EVENTOS-ARQ     PIC     X(220).
014900*
015000*****************************************************************
015100* I-O....: PARTIDAS - MESTRE DE PARTIDAS (INDEXADO)  - LRECL 110*
015200*****************************************************************
015300*
015400 FD  PARTIDAS
015500     LABEL      RECORD    IS  STANDARD.
015600*
015700     COPY    COBO0003.
015800*
015900*****************************************************************
016000* I-O....: JOGADOR  - MESTRE DE JOGADORES (INDEXADO) - LRECL 090*
016100*****************************************************************
016200*
016300 FD  JOGADOR
016400     LABEL      RECORD    IS  STANDARD.
016500*
016600     COPY    COBO0004.
016700*
016800*****************************************************************
016900* I-O....: ARQPROC  - CHECKPOINT DE ARQ. INGERIDOS   - LRECL 070*
017000*****************************************************************
017100*
017200 FD  ARQPROC
017300     LABEL      RECORD    IS  STANDARD.
017400*
017500     COPY    COBW0007.
017600*
017700*****************************************************************
017800* OUTPUT.: ANALISE  - ANALISE POR JOGADOR/PARTIDA    - LRECL 80 *
017900*****************************************************************
018000*
018100 FD  ANALISE
018200     RECORDING  MODE      IS  F
018300     LABEL      RECORD    IS  STANDARD
018400     BLOCK      CONTAINS  0   RECORDS.
018500*
018600 01      REG-SAIDA-ANALISE   PIC     X(080).
018700*
018800*****************************************************************
018900 WORKING-STORAGE             SECTION.
019000*****************************************************************
019100*
019200 01      WS-FS-PARM6         PIC     9(002)  VALUE   ZEROS.
019300 01      WS-FS-EVENTOS       PIC     9(002)  VALUE   ZEROS.
019400 01      WS-FS-PARTIDAS      PIC     9(002)  VALUE   ZEROS.
019500 01      WS-FS-JOGADOR       PIC     9(002)  VALUE   ZEROS.
019600 01      WS-FS-ARQPROC       PIC     9(002)  VALUE   ZEROS.
019700 01      WS-FS-ANALISE       PIC     9(002)  VALUE   ZEROS.
019800*
019900 01      WS-QTD-ARQ-LIDOS    PIC     9(005)  COMP    VALUE ZEROS.
020000 01      WS-QTD-ARQ-PULADOS  PIC     9(005)  COMP    VALUE ZEROS.
020100 01      WS-LID-EVENTOS      PIC     9(007)  COMP    VALUE ZEROS.
020200 01      WS-QTD-JOGOS-ABERT  PIC     9(007)  COMP    VALUE ZEROS.
020300 01      WS-QTD-JOGOS-FECHA  PIC     9(007)  COMP    VALUE ZEROS.
020400 01      WS-QTD-JOGOS-SEED   PIC     9(007)  COMP    VALUE ZEROS.
020500 01      WS-GRV-ANALISE      PIC     9(007)  COMP    VALUE ZEROS.
020600 01      WS-JOG-CRIADOS      PIC     9(007)  COMP    VALUE ZEROS.
020700 01      WS-JOG-ATUALIZ      PIC     9(007)  COMP    VALUE ZEROS.
020800*
020900 01      WS-GRV-ANALISE-R    REDEFINES       WS-GRV-ANALISE
021000                             PIC     X(004).
021100*
021200 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
021300*
021400 01      WS-NOME-ARQ-ATUAL   PIC     X(044)  VALUE SPACES.
021500 01      WS-ARQ-JA-PROC      PIC     X(001)  VALUE 'N'.
021600   88    ARQ-JA-PROCESSADO                   VALUE 'S'.
021700*
021800******************************************************************
021900*        SUB-ROTINA CHAMADA (CONVERSAO DATA/HORA EM SEGUNDOS)    *
022000******************************************************************
022100*
022200 01      WS-GPEXP002         PIC     X(008)  VALUE 'GPEXP002'.
022300*
022400 01      WS-PARM-DATA.
022500   03    WS-PD-DATA-HORA     PIC     X(019).
022600   03    WS-PD-SEGUNDOS      PIC     S9(011).
022700*
022800******************************************************************
022900*        DATA/HORA DO SISTEMA (CARIMBO DO CHECKPOINT)            *
023000******************************************************************
023100*
023200 01      WS-DATA-SISTEMA     PIC     9(006)  VALUE   ZEROS.
023300 01      WS-DATA-SISTEMA-R   REDEFINES       WS-DATA-SISTEMA.
023400   03    WS-DS-ANO-2         PIC     9(002).
023500   03    WS-DS-MES           PIC     9(002).
023600   03    WS-DS-DIA           PIC     9(002).
023700*
023800 01      WS-HORA-SISTEMA     PIC     9(008)  VALUE   ZEROS.
023900 01      WS-HORA-SISTEMA-R   REDEFINES       WS-HORA-SISTEMA.
024000   03    WS-HS-HORA          PIC     9(002).
024100   03    WS-HS-MINUTO        PIC     9(002).
024200   03    WS-HS-SEGUNDO       PIC     9(002).
024300   03    FILLER              PIC     9(002).
024400*
024500 01      WS-DTHR-AGORA       PIC     X(019)  VALUE SPACES.
024600 01      WS-DTHR-AGORA-R     REDEFINES       WS-DTHR-AGORA.
024700   03    WA-ANO              PIC     9(004).
024800   03    WA-TRACO1           PIC     X(001).
024900   03    WA-MES              PIC     9(002).
025000   03    WA-TRACO2           PIC     X(001).
025100   03    WA-DIA              PIC     9(002).
025200   03    WA-T                PIC     X(001).
025300   03    WA-HORA             PIC     9(002).
025400   03    WA-DPTO1            PIC     X(001).
025500   03    WA-MINUTO           PIC     9(002).
025600   03    WA-DPTO2            PIC     X(001).
025700   03    WA-SEGUNDO          PIC     9(002).
025800*
025900******************************************************************
026000*        AREA DE UPSERT DO JOGADOR (COMUM A EVT-JOG1 E EVT-JOG2) *
026100******************************************************************
026200*
026300 01      WS-UPS-ID           PIC     X(017)  VALUE SPACES.
026400 01      WS-UPS-NOME         PIC     X(025)  VALUE SPACES.
026500 01      WS-UPS-DTHR         PIC     X(019)  VALUE SPACES.
026600 01      WS-NOME-EFETIVO     PIC     X(025)  VALUE SPACES.
026700*
026800******************************************************************
026900*        MONTAGEM DA CHAVE DE PARTIDA (SERVIDOR_SEQUENCIAL)      *
027000******************************************************************
027100*
027200 01      WS-CHAVE-MONTA      PIC     X(012)  VALUE SPACES.
027300 01      WS-CHAVE-MONTA-R    REDEFINES       WS-CHAVE-MONTA.
027400   03    WCM-SERVIDOR        PIC     X(002).
027500   03    WCM-TRACO           PIC     X(001).
027600   03    WCM-NUMERO          PIC     9(006).
027700   03    FILLER              PIC     X(003).
027800*
027900******************************************************************
028000*        AREAS DE ANALISE DO CONTEUDO DE EVENTOS                 *
028100******************************************************************
028200*
028300 01      WS-CI-RESTO         PIC     X(048)  VALUE SPACES.
028400 01      WS-CI-TAM           PIC     9(003)  COMP    VALUE ZEROS.
028500 01      WS-CI-POS           PIC     9(003)  COMP    VALUE ZEROS.
028600 01      WS-CI-TAM-MAPA      PIC     9(003)  COMP    VALUE ZEROS.
028700 01      WS-CI-TAM-MODO      PIC     9(003)  COMP    VALUE ZEROS.
028800 01      WS-CI-POS-MODO      PIC     9(003)  COMP    VALUE ZEROS.
028900*
029000 01      WS-CF-PLACAR        PIC     X(005)  VALUE SPACES.
029100 01      WS-CF-RESTO         PIC     X(060)  VALUE SPACES.
029200 01      WS-PLACAR-ALIADOS   PIC     9(001)  VALUE ZEROS.
029300 01      WS-PLACAR-EIXO      PIC     9(001)  VALUE ZEROS.
029400*
029500 01      WS-QTD-ACHOU        PIC     9(003)  COMP    VALUE ZEROS.
029600*
029700******************************************************************
029800*        TABELA DE SERVIDORES COM "JOGO ATIVO" (ATE 10 SIMULT.)  *
029900******************************************************************
030000*
030100 01      TAB-IND-SRV         PIC     9(003)  COMP    VALUE ZEROS.
030200 01      TAB-MAX-SRV         PIC     9(003)  COMP    VALUE 10.
030300 01      WS-IND-SRV-ACHADO   PIC     9(003)  COMP    VALUE ZEROS.
030400 01      WS-IND-SRV-BUSCA    PIC     9(003)  COMP    VALUE ZEROS.
030500*
030600 01      TAB-SERVIDORES.
030700   03    TAB-SRV             OCCURS   10     TIMES.
030800     05  SRV-ID              PIC     X(002).
030900     05  SRV-ATIVO           PIC     X(001)  VALUE 'N'.
031000       88 SRV-COM-JOGO-ATIVO         VALUE 'S'.
031100     05  SRV-NUM-CONHECIDO   PIC     X(001)  VALUE 'N'.
031200       88 SRV-NUMERO-APURADO         VALUE 'S'.
031300     05  SRV-CHAVE-JOGO      PIC     X(012).
031400     05  SRV-NUMERO          PIC     9(006)  COMP.
031500     05  SRV-MAPA            PIC     X(020).
031600     05  SRV-MODO            PIC     X(010).
031700     05  SRV-SEEDING         PIC     X(001)  VALUE 'N'.
031800       88 SRV-EM-SEEDING             VALUE 'S'.
031900     05  SRV-SEG-INICIO      PIC     S9(011).
032000     05  SRV-SEG-EFETIVO     PIC     S9(011).
032100     05  SRV-SEG-FIM         PIC     S9(011).
032200     05  FILLER              PIC     X(010).
032300     05  TAB-IND-SJ          PIC     9(003)  COMP.
032400     05  TAB-MAX-SJ          PIC     9(003)  COMP    VALUE 64.
032500     05  TAB-SRV-JOG         OCCURS  64      TIMES.
032600       10 SRV-JOG-ID         PIC     X(017).
032700       10 SRV-JOG-ABATES     PIC     9(004)  COMP.
032800       10 SRV-JOG-MORTES     PIC     9(004)  COMP.
032900       10 SRV-JOG-FA         PIC     9(003)  COMP.
033000       10 SRV-JOG-MRT-FA     PIC     9(003)  COMP.
033100       10 SRV-JOG-QTD-CD     PIC     9(003)  COMP.
033200       10 SRV-JOG-1O-TIPO    PIC     X(001).
033300       10 SRV-JOG-1O-SEG     PIC     S9(011).
033400       10 SRV-JOG-ULT-TIPO   PIC     X(001).
033500       10 SRV-JOG-ULT-SEG    PIC     S9(011).
033600       10 FILLER             PIC     X(005).
033700*
033800 01      WS-IND-SJ-ACHADO    PIC     9(003)  COMP    VALUE ZEROS.
033900 01      WS-IND-JOG-BUSCA    PIC     9(003)  COMP    VALUE ZEROS.
034000*
034100******************************************************************
034200*        AREAS DE CALCULO DA ANALISE DE UM JOGADOR NO FECHAMENTO *
034300******************************************************************
034400*
034500 01      WS-TEMPO-JOGO       PIC     S9(007) COMP    VALUE ZEROS.
034600 01      WS-QTD-PARES-CD     PIC     9(003)  COMP    VALUE ZEROS.
034700 01      WS-1O-SEG-EFETIVO   PIC     S9(011)         VALUE ZEROS.
034800 01      WS-ULT-SEG-EFETIVO  PIC     S9(011)         VALUE ZEROS.
034900 01      WS-TEMPO-INVALIDO   PIC     X(001)  VALUE 'N'.
035000   88    TEMPO-JOGO-INVALIDO                VALUE 'S'.
035100*
035200 01      WS-OUT-KPM          PIC     9(003)V99.
035300 01      WS-OUT-DPM          PIC     9(003)V99.
035400 01      WS-OUT-RATIO        PIC     9(004)V9.
035500*
035600*****************************************************************
035700*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
035800*****************************************************************
035900*
036000 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
036100 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
036200 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
036300 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
036400*
036500     COPY    COBI0011.
036600     COPY    COBW0001.
036700     COPY    COBO0002.
036800*
036900*****************************************************************
037000 PROCEDURE                   DIVISION.
037100*****************************************************************
037200*
037300     PERFORM 0100-00-PROCED-INICIAIS.
037400
037500     IF      NOT ARQ-JA-PROCESSADO
037600             PERFORM 1000-00-PROCED-PRINCIPAIS
037700               UNTIL WS-FS-EVENTOS   EQUAL   10
037800             PERFORM 2000-00-GRAVA-ARQ-PROCESSADO
037900     END-IF.
038000
038100     PERFORM 3000-00-PROCED-FINAIS.
038200
038300     GOBACK.
038400*
038500*****************************************************************
038600 0100-00-PROCED-INICIAIS     SECTION.
038700*****************************************************************
038800*
038900     OPEN    INPUT   PARM6.
039000
039100     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
039200     MOVE    001             TO      WS-PTO-ERRO.
039300     PERFORM 0300-00-TESTA-FS-PARM6.
039400
039500     READ    PARM6           INTO    REG-PARM6.
039600
039700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
039800     MOVE    002             TO      WS-PTO-ERRO.
039900     PERFORM 0300-00-TESTA-FS-PARM6.
040000
040100     CLOSE   PARM6.
040200
040300     MOVE    P6-NOME-ARQUIVO TO      WS-NOME-ARQ-ATUAL.
040400
040500     OPEN    I-O     ARQPROC.
040600
040700     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
040800     MOVE    003             TO      WS-PTO-ERRO.
040900     PERFORM 0340-00-TESTA-FS-ARQPROC.
041000
041100     MOVE    WS-NOME-ARQ-ATUAL       TO      ARQ-NOME-ARQUIVO.
041200     READ    ARQPROC.
041300
041400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
041500     MOVE    004             TO      WS-PTO-ERRO.
041600     PERFORM 0340-00-TESTA-FS-ARQPROC.
041700
041800     IF      WS-FS-ARQPROC   EQUAL   00
041900             MOVE    'S'     TO      WS-ARQ-JA-PROC
042000             ADD     1       TO      WS-QTD-ARQ-PULADOS
042100     ELSE
042200             MOVE    'N'     TO      WS-ARQ-JA-PROC
042300             ADD     1       TO      WS-QTD-ARQ-LIDOS
042400     END-IF.
042500
042600     IF      NOT ARQ-JA-PROCESSADO
042700             OPEN    INPUT   EVENTOS
042800                     OUTPUT  ANALISE
042900             OPEN    I-O     PARTIDAS
043000                             JOGADOR
043100
043200             MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
043300             MOVE    005             TO      WS-PTO-ERRO.
043400             PERFORM 0310-00-TESTA-FS-EVENTOS.
043500             PERFORM 0320-00-TESTA-FS-PARTIDAS.
043600             PERFORM 0330-00-TESTA-FS-JOGADOR.
043700             PERFORM 0350-00-TESTA-FS-ANALISE.
043800
043900             PERFORM 0500-00-LEITURA-EVENTOS
044000     END-IF.
044100*
044200 0100-99-EXIT.
044300     EXIT.
044400*
044500*****************************************************************
044600 0300-00-TESTA-FS-PARM6      SECTION.
044700*****************************************************************
044800*
044900     IF      WS-FS-PARM6     NOT EQUAL 00
045000             MOVE 'PARM6'    TO      WS-DDNAME-ARQ
045100             MOVE  WS-FS-PARM6
045200                             TO      WS-FS-ARQ
045300             PERFORM         0999-00-ABEND-ARQ
045400     END-IF.
045500*
045600 0300-99-EXIT.
045700     EXIT.
045800*
045900*****************************************************************
046000 0310-00-TESTA-FS-EVENTOS    SECTION.
046100*****************************************************************
046200*
046300     IF      WS-FS-EVENTOS   NOT EQUAL 00
046400             MOVE 'EVENTOS'  TO      WS-DDNAME-ARQ
046500             MOVE  WS-FS-EVENTOS
046600                             TO      WS-FS-ARQ
046700             PERFORM         0999-00-ABEND-ARQ
046800     END-IF.
046900*
047000 0310-99-EXIT.
047100     EXIT.
047200*
047300*****************************************************************
047400 0320-00-TESTA-FS-PARTIDAS   SECTION.
047500*****************************************************************
047600*
047700     IF      WS-FS-PARTIDAS  NOT EQUAL 00 AND 23
047800             MOVE 'PARTIDAS' TO      WS-DDNAME-ARQ
047900             MOVE  WS-FS-PARTIDAS
048000                             TO      WS-FS-ARQ
048100             PERFORM         0999-00-ABEND-ARQ
048200     END-IF.
048300*
048400 0320-99-EXIT.
048500     EXIT.
048600*
048700*****************************************************************
048800 0330-00-TESTA-FS-JOGADOR    SECTION.
048900*****************************************************************
049000*
049100     IF      WS-FS-JOGADOR   NOT EQUAL 00 AND 23
049200             MOVE 'JOGADOR'  TO      WS-DDNAME-ARQ
049300             MOVE  WS-FS-JOGADOR
049400                             TO      WS-FS-ARQ
049500             PERFORM         0999-00-ABEND-ARQ
049600     END-IF.
049700*
049800 0330-99-EXIT.
049900     EXIT.
050000*
050100*****************************************************************
050200 0340-00-TESTA-FS-ARQPROC    SECTION.
050300*****************************************************************
050400*
050500     IF      WS-FS-ARQPROC   NOT EQUAL 00 AND 23
050600             MOVE 'ARQPROC'  TO      WS-DDNAME-ARQ
050700             MOVE  WS-FS-ARQPROC
050800                             TO      WS-FS-ARQ
050900             PERFORM         0999-00-ABEND-ARQ
051000     END-IF.
051100*
051200 0340-99-EXIT.
051300     EXIT.
051400*
051500*****************************************************************
051600 0350-00-TESTA-FS-ANALISE    SECTION.
051700*****************************************************************
051800*
051900     IF      WS-FS-ANALISE   NOT EQUAL 00
052000             MOVE 'ANALISE'  TO      WS-DDNAME-ARQ
052100             MOVE  WS-FS-ANALISE
052200                             TO      WS-FS-ARQ
052300             PERFORM         0999-00-ABEND-ARQ
052400     END-IF.
052500*
052600 0350-99-EXIT.
052700     EXIT.
052800*
052900*****************************************************************
053000 0500-00-LEITURA-EVENTOS     SECTION.
053100*****************************************************************
053200*
053300     READ    EVENTOS         INTO    REG-EVENTO.
053400
053500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
053600     MOVE    006             TO      WS-PTO-ERRO.
053700     PERFORM 0310-00-TESTA-FS-EVENTOS.
053800
053900     IF      WS-FS-EVENTOS   EQUAL   00
054000             ADD     1       TO      WS-LID-EVENTOS
054100     END-IF.
054200*
054300 0500-99-EXIT.
054400     EXIT.
054500*
054600*****************************************************************
054700 1000-00-PROCED-PRINCIPAIS   SECTION.
054800*****************************************************************
054900*
055000     PERFORM 0700-00-ATUALIZA-JOGADORES.
055100
055200     PERFORM 0710-00-LOCALIZA-SERVIDOR.
055300
055400     IF      WS-IND-SRV-ACHADO       GREATER ZEROS
055500       AND   SRV-COM-JOGO-ATIVO(WS-IND-SRV-ACHADO)
055600             PERFORM 0720-00-ACRESCENTA-MEMBROS
055700     END-IF.
055800
055900     IF      EVT-TIPO        EQUAL   'MATCH START'
056000             PERFORM 1100-00-TRATA-INICIO
056100     ELSE
056200       IF    EVT-TIPO        EQUAL   'MATCH ENDED'
056300             PERFORM 1200-00-TRATA-FIM
056400       ELSE
056500         IF  EVT-TIPO        EQUAL   'KILL'
056600             PERFORM 1300-00-TRATA-ABATE
056700         ELSE
056800           IF EVT-TIPO       EQUAL   'TEAM KILL'
056900             PERFORM 1310-00-TRATA-ABATE-ALIADO
057000           ELSE
057100             IF EVT-TIPO     EQUAL   'CONNECTED'
057200                OR EVT-TIPO  EQUAL   'DISCONNECTED'
057300               PERFORM 1400-00-TRATA-CONEC-DESC
057400             ELSE
057500               IF EVT-TIPO   EQUAL   'MESSAGE'
057600                 PERFORM 1500-00-TRATA-MENSAGEM
057700               END-IF
057800             END-IF
057900           END-IF
058000         END-IF
058100       END-IF
058200     END-IF.
058300
058400     PERFORM 0500-00-LEITURA-EVENTOS.
058500*
058600 1000-99-EXIT.
058700     EXIT.
058800*
058900*****************************************************************
059000*   ATUALIZA O CADASTRO MESTRE DE JOGADORES PARA JOG1 E JOG2     *
059100*****************************************************************
059200 0700-00-ATUALIZA-JOGADORES  SECTION.
059300*****************************************************************
059400*
059500     IF      EVT-JOG1-ID     NOT EQUAL SPACES
059600             MOVE    EVT-JOG1-ID     TO      WS-UPS-ID
059700             MOVE    EVT-JOG1-NOME   TO      WS-UPS-NOME
059800             MOVE    EVT-DTHR        TO      WS-UPS-DTHR
059900             PERFORM 0705-00-GRAVA-JOGADOR
060000     END-IF.
060100
060200     IF      EVT-JOG2-ID     NOT EQUAL SPACES
060300             MOVE    EVT-JOG2-ID     TO      WS-UPS-ID
060400             MOVE    EVT-JOG2-NOME   TO      WS-UPS-NOME
060500             MOVE    EVT-DTHR        TO      WS-UPS-DTHR
060600             PERFORM 0705-00-GRAVA-JOGADOR
060700     END-IF.
060800*
060900 0700-99-EXIT.
061000     EXIT.
061100*
061200*****************************************************************
061300 0705-00-GRAVA-JOGADOR       SECTION.
061400*****************************************************************
061500*
061600     IF      WS-UPS-NOME     EQUAL   SPACES
061700             MOVE    '<DESCONHECIDO>'        TO      WS-NOME-EFETIVO
061800     ELSE
061900             MOVE    WS-UPS-NOME     TO      WS-NOME-EFETIVO
062000     END-IF.
062100
062200     MOVE    WS-UPS-ID       TO      JOG-ID.
062300     READ    JOGADOR.
062400
062500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
062600     MOVE    007             TO      WS-PTO-ERRO.
062700     PERFORM 0330-00-TESTA-FS-JOGADOR.
062800
062900     IF      WS-FS-JOGADOR   EQUAL   23
063000             MOVE    WS-UPS-ID       TO      JOG-ID
063100             MOVE    WS-NOME-EFETIVO TO      JOG-NOME-ATUAL
063200             MOVE    WS-UPS-DTHR     TO      JOG-1A-VEZ
063300                                             JOG-ULT-VEZ
063400             MOVE    ZEROS           TO      JOG-QTD-APELIDOS
063500             WRITE   REG-JOGADOR
063600
063700             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ
063800             MOVE    008             TO      WS-PTO-ERRO
063900             PERFORM 0330-00-TESTA-FS-JOGADOR
064000
064100             ADD     1               TO      WS-JOG-CRIADOS
064200     ELSE
064300             IF      WS-NOME-EFETIVO NOT EQUAL JOG-NOME-ATUAL
064400                     MOVE    WS-NOME-EFETIVO TO      JOG-NOME-ATUAL
064500                     ADD     1       TO      JOG-QTD-APELIDOS
064600             END-IF
064700             MOVE    WS-UPS-DTHR     TO      JOG-ULT-VEZ
064800             REWRITE REG-JOGADOR
064900
065000             MOVE   ' NA REGRAVACAO' TO      WS-ACESSO-ARQ
065100             MOVE    009             TO      WS-PTO-ERRO
065200             PERFORM 0330-00-TESTA-FS-JOGADOR
065300
065400             ADD     1               TO      WS-JOG-ATUALIZ
065500     END-IF.
065600*
065700 0705-99-EXIT.
065800     EXIT.
065900*
066000*****************************************************************
066100*   LOCALIZA O SLOT DE SERVIDOR (JOGO ATIVO OU NAO) DO EVENTO    *
066200*****************************************************************
066300 0710-00-LOCALIZA-SERVIDOR   SECTION.
066400*****************************************************************
066500*
066600     MOVE    ZEROS           TO      WS-IND-SRV-ACHADO.
066700
066800     PERFORM 0715-00-COMPARA-SERVIDOR
066900       VARYING WS-IND-SRV-BUSCA        FROM    1       BY      1
067000         UNTIL WS-IND-SRV-BUSCA        GREATER TAB-IND-SRV
067100            OR WS-IND-SRV-ACHADO       GREATER ZEROS.
067200*
067300 0710-99-EXIT.
067400     EXIT.
067500*
067600*****************************************************************
067700 0715-00-COMPARA-SERVIDOR    SECTION.
067800*****************************************************************
067900*
068000     IF      SRV-ID(WS-IND-SRV-BUSCA)  EQUAL   EVT-SERVIDOR
068100             MOVE    WS-IND-SRV-BUSCA  TO      WS-IND-SRV-ACHADO
068200     END-IF.
068300*
068400 0715-99-EXIT.
068500     EXIT.
068600*
068700*****************************************************************
068800*   GARANTE UM SLOT PARA O SERVIDOR DO EVENTO (CRIA SE PRECISO)  *
068900*****************************************************************
069000 0716-00-ALOCA-SERVIDOR      SECTION.
069100*****************************************************************
069200*
069300     PERFORM 0710-00-LOCALIZA-SERVIDOR.
069400
069500     IF      WS-IND-SRV-ACHADO       EQUAL   ZEROS
069600             IF      TAB-IND-SRV     GREATER OR EQUAL TAB-MAX-SRV
069700                     MOVE 'TAB-SRV'  TO      WS-DDNAME-ARQ
069800                     MOVE  99        TO      WS-FS-ARQ
069900                     MOVE   ' NA TABELA '    TO      WS-ACESSO-ARQ
070000                     MOVE    010             TO      WS-PTO-ERRO
070100                     PERFORM         0999-00-ABEND-ARQ
070200             END-IF
070300             ADD     1               TO      TAB-IND-SRV
070400             MOVE    TAB-IND-SRV     TO      WS-IND-SRV-ACHADO
070500             MOVE    EVT-SERVIDOR    TO      SRV-ID(WS-IND-SRV-ACHADO)
070600             MOVE    'N'             TO      SRV-ATIVO(WS-IND-SRV-ACHADO)
070700             MOVE    ZEROS           TO      TAB-IND-SJ(WS-IND-SRV-ACHADO)
070800     END-IF.
070900*
071000 0716-99-EXIT.
071100     EXIT.
071200*
071300*****************************************************************
071400*   ACRESCENTA JOG1/JOG2 DO EVENTO AO CONJUNTO DE MEMBROS        *
071500*   (ELENCO) DO JOGO ATIVO DO SERVIDOR, IGNORANDO REPETICOES     *
071600*****************************************************************
071700 0720-00-ACRESCENTA-MEMBROS  SECTION.
071800*****************************************************************
071900*
072000     IF      EVT-JOG1-ID     NOT EQUAL SPACES
072100             MOVE    EVT-JOG1-ID     TO      WS-UPS-ID
072200             PERFORM 9100-00-LOCALIZA-JOGADOR-PARTIDA
072300             IF      WS-IND-SJ-ACHADO        EQUAL   ZEROS
072400                     PERFORM 9110-00-INCLUI-JOGADOR-PARTIDA
072500             END-IF
072600     END-IF.
072700
072800     IF      EVT-JOG2-ID     NOT EQUAL SPACES
072900             MOVE    EVT-JOG2-ID     TO      WS-UPS-ID
073000             PERFORM 9100-00-LOCALIZA-JOGADOR-PARTIDA
073100             IF      WS-IND-SJ-ACHADO        EQUAL   ZEROS
073200                     PERFORM 9110-00-INCLUI-JOGADOR-PARTIDA
073300             END-IF
073400     END-IF.
073500*
073600 0720-99-EXIT.
073700     EXIT.
073800*
073900*****************************************************************
074000*   MATCH START - ABRE UM NOVO JOGO NO SLOT DO SERVIDOR          *
074100*****************************************************************
074200 1100-00-TRATA-INICIO        SECTION.
074300*****************************************************************
074400*
074500     PERFORM 0716-00-ALOCA-SERVIDOR.
074600
074700     MOVE    'S'     TO      SRV-ATIVO(WS-IND-SRV-ACHADO).
074800     MOVE    'N'     TO      SRV-SEEDING(WS-IND-SRV-ACHADO).
074900     MOVE    ZEROS   TO      TAB-IND-SJ(WS-IND-SRV-ACHADO).
075000     MOVE    EVT-DTHR        TO      SRV-CHAVE-JOGO(WS-IND-SRV-ACHADO)
075100                                     WS-PD-DATA-HORA.
075200
075300     CALL    WS-GPEXP002     USING   WS-PARM-DATA
075400     END-CALL.
075500     MOVE    WS-PD-SEGUNDOS  TO      SRV-SEG-INICIO(WS-IND-SRV-ACHADO).
075600     COMPUTE SRV-SEG-EFETIVO(WS-IND-SRV-ACHADO) =
075700             SRV-SEG-INICIO(WS-IND-SRV-ACHADO) + 300.
075800
075900     IF      NOT SRV-NUMERO-APURADO(WS-IND-SRV-ACHADO)
076000             PERFORM 9300-00-APURA-NUMERO-JOGO
076100     END-IF.
076200     ADD     1       TO      SRV-NUMERO(WS-IND-SRV-ACHADO).
076300
076400     MOVE    EVT-SERVIDOR    TO      WCM-SERVIDOR.
076500     MOVE    '_'             TO      WCM-TRACO.
076600     MOVE    SRV-NUMERO(WS-IND-SRV-ACHADO)   TO      WCM-NUMERO.
076700     MOVE    SPACES          TO      WS-CHAVE-MONTA(10:3).
076800     MOVE    WS-CHAVE-MONTA  TO      SRV-CHAVE-JOGO(WS-IND-SRV-ACHADO).
076900
077000     PERFORM 1110-00-PARSE-MAPA-MODO.
077100
077200     MOVE    SRV-CHAVE-JOGO(WS-IND-SRV-ACHADO)      TO      PAR-CHAVE.
077300     MOVE    EVT-SERVIDOR                    TO      PAR-SERVIDOR.
077400     MOVE    SRV-NUMERO(WS-IND-SRV-ACHADO)   TO      PAR-NUMERO.
077500     MOVE    EVT-DTHR                        TO      PAR-DTHR-INICIO.
077600     MOVE    SPACES                          TO      PAR-DTHR-FIM.
077700     MOVE    SRV-MAPA(WS-IND-SRV-ACHADO)     TO      PAR-MAPA.
077800     MOVE    SRV-MODO(WS-IND-SRV-ACHADO)     TO      PAR-MODO.
077900     MOVE    ZEROS                           TO      PAR-DURACAO
078000                                                     PAR-PLACAR-ALIADOS
078100                                                     PAR-PLACAR-EIXO.
078200     MOVE    SPACES                          TO      PAR-VENCEDOR.
078300     MOVE    'N'                             TO      PAR-SEEDING
078400                                                     PAR-ENCERRADA.
078500     WRITE   REG-PARTIDA.
078600
078700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
078800     MOVE    011             TO      WS-PTO-ERRO.
078900     PERFORM 0320-00-TESTA-FS-PARTIDAS.
079000
079100     ADD     1       TO      WS-QTD-JOGOS-ABERT.
079200*
079300 1100-99-EXIT.
079400     EXIT.
079500*
079600*****************************************************************
079700*   MAPA/MODO: RETIRA O PREFIXO "MATCH START "; O MODO E O ULTIMO*
079800*   TOKEN, O MAPA E O RESTANTE. SE O PREFIXO NAO EXISTIR, AMBOS  *
079900*   FICAM "DESCONHECIDOS".                                      *
080000*****************************************************************
080100 1110-00-PARSE-MAPA-MODO     SECTION.
080200*****************************************************************
080300*
080400     MOVE    SPACES  TO      SRV-MAPA(WS-IND-SRV-ACHADO)
080500                             SRV-MODO(WS-IND-SRV-ACHADO).
080600
080700     IF      EVT-CONTEUDO(1:12)      EQUAL   'MATCH START '
080800             MOVE    EVT-CONTEUDO(13:48)     TO      WS-CI-RESTO
080900             MOVE    48              TO      WS-CI-TAM
081000             PERFORM 1111-00-ELIMINA-BRANCOS-FIM
081100               UNTIL WS-CI-TAM EQUAL ZEROS
081200                  OR WS-CI-RESTO(WS-CI-TAM:1) NOT EQUAL SPACE
081300
081400             IF      WS-CI-TAM       GREATER ZEROS
081500                     MOVE    WS-CI-TAM       TO      WS-CI-POS
081600                     PERFORM 1112-00-LOCALIZA-ULTIMO-BRANCO
081700                       UNTIL WS-CI-POS EQUAL ZEROS
081800                          OR WS-CI-RESTO(WS-CI-POS:1) EQUAL SPACE
081900
082000                     IF      WS-CI-POS       GREATER ZEROS
082100                             COMPUTE WS-CI-TAM-MAPA =
082200                                     WS-CI-POS - 1
082300                             MOVE    WS-CI-RESTO(1:WS-CI-TAM-MAPA)
082400                                             TO      SRV-MAPA(WS-IND-SRV-ACHADO)
082500                             COMPUTE WS-CI-TAM-MODO =
082600                                     WS-CI-TAM - WS-CI-POS
082700                             COMPUTE WS-CI-POS-MODO =
082800                                     WS-CI-POS + 1
082900                             MOVE    WS-CI-RESTO(WS-CI-POS-MODO :
083000                                     WS-CI-TAM-MODO)
083100                                             TO      SRV-MODO(WS-IND-SRV-ACHADO)
083200                     ELSE
083300                             MOVE    WS-CI-RESTO(1:WS-CI-TAM)
083400                                             TO      SRV-MAPA(WS-IND-SRV-ACHADO)
083500                             MOVE    'INDEFINIDO'
083600                                             TO      SRV-MODO(WS-IND-SRV-ACHADO)
083700                     END-IF
083800             END-IF
083900     END-IF.
084000
084100     IF      SRV-MAPA(WS-IND-SRV-ACHADO)     EQUAL   SPACES
084200             MOVE    'DESCONHECIDO'  TO      SRV-MAPA(WS-IND-SRV-ACHADO)
084300     END-IF.
084400     IF      SRV-MODO(WS-IND-SRV-ACHADO)     EQUAL   SPACES
084500             MOVE    'INDEFINIDO'    TO      SRV-MODO(WS-IND-SRV-ACHADO)
084600     END-IF.
084700*
084800 1110-99-EXIT.
084900     EXIT.
085000*
085100*****************************************************************
085200*   ELIMINA OS BRANCOS DE PREENCHIMENTO NO FIM DO CONTEUDO       *
085300*   RESTANTE (APOS RETIRAR O PREFIXO "MATCH START ")             *
085400*****************************************************************
085500 1111-00-ELIMINA-BRANCOS-FIM SECTION.
085600*****************************************************************
085700*
085800     SUBTRACT 1              FROM    WS-CI-TAM.
085900*
086000 1111-99-EXIT.
086100     EXIT.
086200*
086300*****************************************************************
086400*   LOCALIZA, DE TRAS PARA FRENTE, O ULTIMO BRANCO DO CONTEUDO   *
086500*   JA SEM PREENCHIMENTO (SEPARADOR ENTRE MAPA E MODO)           *
086600*****************************************************************
086700 1112-00-LOCALIZA-ULTIMO-BRANCO SECTION.
086800*****************************************************************
086900*
087000     SUBTRACT 1              FROM    WS-CI-POS.
087100*
087200 1112-99-EXIT.
087300     EXIT.
087400*
087500*****************************************************************
087600*   MATCH ENDED - FECHA O JOGO ATIVO DO SLOT DO SERVIDOR         *
087700*****************************************************************
087800 1200-00-TRATA-FIM           SECTION.
087900*****************************************************************
088000*
088100     PERFORM 0710-00-LOCALIZA-SERVIDOR.
088200
088300     IF      WS-IND-SRV-ACHADO       GREATER ZEROS
088400       AND   SRV-COM-JOGO-ATIVO(WS-IND-SRV-ACHADO)
088500
088600             PERFORM 1210-00-PARSE-PLACAR
088700
088800             MOVE    EVT-DTHR        TO      WS-PD-DATA-HORA
088900             CALL    WS-GPEXP002     USING   WS-PARM-DATA
089000             END-CALL
089100             MOVE    WS-PD-SEGUNDOS  TO      SRV-SEG-FIM(WS-IND-SRV-ACHADO)
089200
089300             MOVE    SRV-CHAVE-JOGO(WS-IND-SRV-ACHADO)      TO PAR-CHAVE
089400             READ    PARTIDAS
089500
089600             MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ
089700             MOVE    012             TO      WS-PTO-ERRO
089800             PERFORM 0320-00-TESTA-FS-PARTIDAS
089900
090000             MOVE    EVT-DTHR        TO      PAR-DTHR-FIM
090100             COMPUTE PAR-DURACAO     =
090200                     SRV-SEG-FIM(WS-IND-SRV-ACHADO) -
090300                     SRV-SEG-INICIO(WS-IND-SRV-ACHADO)
090400             MOVE    WS-PLACAR-ALIADOS       TO      PAR-PLACAR-ALIADOS
090500             MOVE    WS-PLACAR-EIXO          TO      PAR-PLACAR-EIXO
090600             IF      WS-PLACAR-ALIADOS       GREATER WS-PLACAR-EIXO
090700                     MOVE    'ALLIES' TO     PAR-VENCEDOR
090800             ELSE
090900                     MOVE    'AXIS'   TO     PAR-VENCEDOR
091000             END-IF
091100             IF      SRV-EM-SEEDING(WS-IND-SRV-ACHADO)
091200                     MOVE    'S'     TO      PAR-SEEDING
091300                     ADD     1       TO      WS-QTD-JOGOS-SEED
091400             END-IF
091500             MOVE    'S'             TO      PAR-ENCERRADA
091600             REWRITE REG-PARTIDA
091700
091800             MOVE   ' NA REGRAVACAO' TO      WS-ACESSO-ARQ
091900             MOVE    013             TO      WS-PTO-ERRO
092000             PERFORM 0320-00-TESTA-FS-PARTIDAS
092100
092200             ADD     1       TO      WS-QTD-JOGOS-FECHA
092300
092400             IF      PAR-SEEDING     NOT EQUAL 'S'
092500                     PERFORM 1230-00-CALCULA-ANALISES
092600                       VARYING TAB-IND-SJ(WS-IND-SRV-ACHADO)
092700                               FROM 1 BY 1
092800                         UNTIL TAB-IND-SJ(WS-IND-SRV-ACHADO)
092900                               GREATER
093000                               TAB-MAX-SJ(WS-IND-SRV-ACHADO)
093100             END-IF
093200
093300             MOVE    'N'             TO      SRV-ATIVO(WS-IND-SRV-ACHADO)
093400     END-IF.
093500*
093600 1200-99-EXIT.
093700     EXIT.
093800*
093900*****************************************************************
094000*   PLACAR: DIGITOS DENTRO DOS PARENTESES DO CONTEUDO DO EVENTO  *
094100*   FIM DE PARTIDA, NOS 5 PRIMEIROS CARACTERES APOS O "(" -      *
094200*   "A - E" (ALIADO, TRACO, ESPACO, EIXO)                       *
094300*****************************************************************
094400 1210-00-PARSE-PLACAR        SECTION.
094500*****************************************************************
094600*
094700     MOVE    ZEROS   TO      WS-PLACAR-ALIADOS
094800                             WS-PLACAR-EIXO.
094900     MOVE    SPACES  TO      WS-CF-PLACAR
095000                             WS-CF-RESTO.
095100
095200     UNSTRING EVT-CONTEUDO  DELIMITED BY '('
095300              INTO WS-CF-RESTO WS-CF-PLACAR.
095400
095500     MOVE    WS-CF-PLACAR(1:1)       TO      WS-PLACAR-ALIADOS.
095600     MOVE    WS-CF-PLACAR(5:1)       TO      WS-PLACAR-EIXO.
095700*
095800 1210-99-EXIT.
095900     EXIT.
096000*
096100*****************************************************************
096200*   CALCULA E GRAVA A ANALISE DE UM JOGADOR DO ELENCO DO JOGO    *
096300*   ENCERRADO (CHAMADA VARIANDO NO INDICE DO ELENCO DO SLOT)     *
096400*****************************************************************
096500 1230-00-CALCULA-ANALISES    SECTION.
096600*****************************************************************
096700*
096800     IF      SRV-JOG-ID(WS-IND-SRV-ACHADO,
096900             TAB-IND-SJ(WS-IND-SRV-ACHADO))   NOT EQUAL SPACES
097000
097100             PERFORM 1235-00-CALCULA-TEMPO-JOGO
097200
097300             IF      NOT TEMPO-JOGO-INVALIDO
097400                     PERFORM 1240-00-GRAVA-ANALISE
097500             ELSE
097600                     DISPLAY '* AVISO GPEPB006: TEMPO DE JOGO '
097700                             'INVALIDO (CONTAGEM IMPAR) - JOGO '
097800                             SRV-CHAVE-JOGO(WS-IND-SRV-ACHADO)
097900                             ' JOGADOR '
098000                             SRV-JOG-ID(WS-IND-SRV-ACHADO,
098100                             TAB-IND-SJ(WS-IND-SRV-ACHADO))
098200             END-IF
098300     END-IF.
098400*
098500 1230-99-EXIT.
098600     EXIT.
098700*
098800*****************************************************************
098900*   TEMPO DE JOGO DO PARTICIPANTE (REGRA U6 - SOMA TELESCOPICA   *
099000*   DOS PARES CONEC/DESCONEC: SOMA DOS INTERVALOS ADJACENTES     *
099100*   EQUIVALE A ULTIMO INSTANTE MENOS PRIMEIRO INSTANTE)          *
099200*****************************************************************
099300 1235-00-CALCULA-TEMPO-JOGO  SECTION.
099400*****************************************************************
099500*
099600     MOVE    'N'     TO      WS-TEMPO-INVALIDO.
099700     MOVE    ZEROS   TO      WS-TEMPO-JOGO.
099800
099900     IF      SRV-JOG-QTD-CD(WS-IND-SRV-ACHADO,
100000             TAB-IND-SJ(WS-IND-SRV-ACHADO))   EQUAL   ZEROS
100100
100200             COMPUTE WS-TEMPO-JOGO =
100300                     PAR-DURACAO - 300
100400             IF      WS-TEMPO-JOGO   LESS    ZEROS
100500                     MOVE    ZEROS   TO      WS-TEMPO-JOGO
100600             END-IF
100700     ELSE
100800             MOVE    SRV-JOG-QTD-CD(WS-IND-SRV-ACHADO,
100900                     TAB-IND-SJ(WS-IND-SRV-ACHADO))
101000                             TO      WS-QTD-PARES-CD
101100
101200             IF      SRV-JOG-1O-TIPO(WS-IND-SRV-ACHADO,
101300                     TAB-IND-SJ(WS-IND-SRV-ACHADO))   EQUAL   'D'
101400                     MOVE    SRV-SEG-EFETIVO(WS-IND-SRV-ACHADO)
101500                                     TO      WS-1O-SEG-EFETIVO
101600                     ADD     1       TO      WS-QTD-PARES-CD
101700             ELSE
101800                     MOVE    SRV-JOG-1O-SEG(WS-IND-SRV-ACHADO,
101900                             TAB-IND-SJ(WS-IND-SRV-ACHADO))
102000                                     TO      WS-1O-SEG-EFETIVO
102100             END-IF
102200
102300             IF      SRV-JOG-ULT-TIPO(WS-IND-SRV-ACHADO,
102400                     TAB-IND-SJ(WS-IND-SRV-ACHADO))   EQUAL   'C'
102500                     MOVE    SRV-SEG-FIM(WS-IND-SRV-ACHADO)
102600                                     TO      WS-ULT-SEG-EFETIVO
102700                     ADD     1       TO      WS-QTD-PARES-CD
102800             ELSE
102900                     MOVE    SRV-JOG-ULT-SEG(WS-IND-SRV-ACHADO,
103000                             TAB-IND-SJ(WS-IND-SRV-ACHADO))
103100                                     TO      WS-ULT-SEG-EFETIVO
103200             END-IF
103300
103400             DIVIDE  WS-QTD-PARES-CD BY 2 GIVING WS-CI-TAM
103500                     REMAINDER WS-CI-POS
103600             IF      WS-CI-POS       NOT EQUAL ZEROS
103700                     MOVE    'S'     TO      WS-TEMPO-INVALIDO
103800             ELSE
103900                     COMPUTE WS-TEMPO-JOGO =
104000                             WS-ULT-SEG-EFETIVO - WS-1O-SEG-EFETIVO
104100                     IF      WS-TEMPO-JOGO   LESS    ZEROS
104200                             MOVE    ZEROS   TO      WS-TEMPO-JOGO
104300                     END-IF
104400             END-IF
104500     END-IF.
104600*
104700 1235-99-EXIT.
104800     EXIT.
104900*
105000*****************************************************************
105100*   MONTA E GRAVA O REGISTRO DE ANALISE DO JOGADOR NA PARTIDA    *
105200*****************************************************************
105300 1240-00-GRAVA-ANALISE       SECTION.
105400*****************************************************************
105500*
105600     MOVE    SRV-CHAVE-JOGO(WS-IND-SRV-ACHADO)
105700                             TO      ANL-CHAVE-PARTIDA.
105800     MOVE    SRV-JOG-ID(WS-IND-SRV-ACHADO,
105900             TAB-IND-SJ(WS-IND-SRV-ACHADO))
106000                             TO      ANL-JOGADOR-ID.
106100     MOVE    SRV-JOG-ABATES(WS-IND-SRV-ACHADO,
106200             TAB-IND-SJ(WS-IND-SRV-ACHADO))
106300                             TO      ANL-TOT-ABATES.
106400     MOVE    SRV-JOG-MORTES(WS-IND-SRV-ACHADO,
106500             TAB-IND-SJ(WS-IND-SRV-ACHADO))
106600                             TO      ANL-TOT-MORTES.
106700     MOVE    SRV-JOG-FA(WS-IND-SRV-ACHADO,
106800             TAB-IND-SJ(WS-IND-SRV-ACHADO))
106900                             TO      ANL-TOT-FOGO-AMIGO.
107000     MOVE    SRV-JOG-MRT-FA(WS-IND-SRV-ACHADO,
107100             TAB-IND-SJ(WS-IND-SRV-ACHADO))
107200                             TO      ANL-TOT-MORTE-FA.
107300     MOVE    WS-TEMPO-JOGO   TO      ANL-TEMPO-JOGO.
107400     MOVE    ZEROS           TO      ANL-ABT-MIN-POND.
107500
107600     IF      WS-TEMPO-JOGO   GREATER ZEROS
107700             COMPUTE WS-OUT-KPM ROUNDED =
107800                     (SRV-JOG-ABATES(WS-IND-SRV-ACHADO,
107900                      TAB-IND-SJ(WS-IND-SRV-ACHADO)) * 60) /
108000                     WS-TEMPO-JOGO
108100             COMPUTE WS-OUT-DPM ROUNDED =
108200                     (SRV-JOG-MORTES(WS-IND-SRV-ACHADO,
108300                      TAB-IND-SJ(WS-IND-SRV-ACHADO)) * 60) /
108400                     WS-TEMPO-JOGO
108500     ELSE
108600             MOVE    ZEROS   TO      WS-OUT-KPM
108700                                     WS-OUT-DPM
108800     END-IF.
108900     MOVE    WS-OUT-KPM      TO      ANL-ABT-MIN.
109000     MOVE    WS-OUT-DPM      TO      ANL-MRT-MIN.
109100
109200     IF      SRV-JOG-MORTES(WS-IND-SRV-ACHADO,
109300             TAB-IND-SJ(WS-IND-SRV-ACHADO))   NOT EQUAL ZEROS
109400             COMPUTE WS-OUT-RATIO ROUNDED =
109500                     SRV-JOG-ABATES(WS-IND-SRV-ACHADO,
109600                     TAB-IND-SJ(WS-IND-SRV-ACHADO)) /
109700                     SRV-JOG-MORTES(WS-IND-SRV-ACHADO,
109800                     TAB-IND-SJ(WS-IND-SRV-ACHADO))
109900     ELSE
110000             MOVE    SRV-JOG-ABATES(WS-IND-SRV-ACHADO,
110100                     TAB-IND-SJ(WS-IND-SRV-ACHADO))
110200                             TO      WS-OUT-RATIO
110300     END-IF.
110400     MOVE    WS-OUT-RATIO    TO      ANL-INDICE.
110500
110600     WRITE   REG-SAIDA-ANALISE       FROM    REG-ANALISE.
110700
110800     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
110900     MOVE    014             TO      WS-PTO-ERRO.
111000     PERFORM 0350-00-TESTA-FS-ANALISE.
111100
111200     ADD     1       TO      WS-GRV-ANALISE.
111300*
111400 1240-99-EXIT.
111500     EXIT.
111600*
111700*****************************************************************
111800*   KILL - ABATE: JOG1 GANHA ABATE, JOG2 SOFRE MORTE             *
111900*****************************************************************
112000 1300-00-TRATA-ABATE         SECTION.
112100*****************************************************************
112200*
112300     IF      WS-IND-SRV-ACHADO       GREATER ZEROS
112400       AND   SRV-COM-JOGO-ATIVO(WS-IND-SRV-ACHADO)
112500
112600             IF      EVT-JOG1-ID     NOT EQUAL SPACES
112700                     MOVE    EVT-JOG1-ID     TO      WS-UPS-ID
112800                     PERFORM 9100-00-LOCALIZA-JOGADOR-PARTIDA
112900                     IF      WS-IND-SJ-ACHADO        GREATER ZEROS
113000                             ADD     1
113100                               TO    SRV-JOG-ABATES(WS-IND-SRV-ACHADO,
113200                                     WS-IND-SJ-ACHADO)
113300                     END-IF
113400             END-IF
113500
113600             IF      EVT-JOG2-ID     NOT EQUAL SPACES
113700                     MOVE    EVT-JOG2-ID     TO      WS-UPS-ID
113800                     PERFORM 9100-00-LOCALIZA-JOGADOR-PARTIDA
113900                     IF      WS-IND-SJ-ACHADO        GREATER ZEROS
114000                             ADD     1
114100                               TO    SRV-JOG-MORTES(WS-IND-SRV-ACHADO,
114200                                     WS-IND-SJ-ACHADO)
114300                     END-IF
114400             END-IF
114500     END-IF.
114600*
114700 1300-99-EXIT.
114800     EXIT.
114900*
115000*****************************************************************
115100*   TEAM KILL - FOGO AMIGO: JOG1 GANHA FOGO AMIGO, JOG2 SOFRE    *
115200*****************************************************************
115300 1310-00-TRATA-ABATE-ALIADO  SECTION.
115400*****************************************************************
115500*
115600     IF      WS-IND-SRV-ACHADO       GREATER ZEROS
115700       AND   SRV-COM-JOGO-ATIVO(WS-IND-SRV-ACHADO)
115800
115900             IF      EVT-JOG1-ID     NOT EQUAL SPACES
116000                     MOVE    EVT-JOG1-ID     TO      WS-UPS-ID
116100                     PERFORM 9100-00-LOCALIZA-JOGADOR-PARTIDA
116200                     IF      WS-IND-SJ-ACHADO        GREATER ZEROS
116300                             ADD     1
116400                               TO    SRV-JOG-FA(WS-IND-SRV-ACHADO,
116500                                     WS-IND-SJ-ACHADO)
116600                     END-IF
116700             END-IF
116800
116900             IF      EVT-JOG2-ID     NOT EQUAL SPACES
117000                     MOVE    EVT-JOG2-ID     TO      WS-UPS-ID
117100                     PERFORM 9100-00-LOCALIZA-JOGADOR-PARTIDA
117200                     IF      WS-IND-SJ-ACHADO        GREATER ZEROS
117300                             ADD     1
117400                               TO    SRV-JOG-MRT-FA(WS-IND-SRV-ACHADO,
117500                                     WS-IND-SJ-ACHADO)
117600                     END-IF
117700             END-IF
117800     END-IF.
117900*
118000 1310-99-EXIT.
118100     EXIT.
118200*
118300*****************************************************************
118400*   CONNECTED/DISCONNECTED - ATUALIZA 1O/ULTIMO EVENTO DE CONEXAO*
118500*   DO JOGADOR (JOG1) DENTRO DA JANELA DA PARTIDA ATIVA          *
118600*****************************************************************
118700 1400-00-TRATA-CONEC-DESC    SECTION.
118800*****************************************************************
118900*
119000     IF      WS-IND-SRV-ACHADO       GREATER ZEROS
119100       AND   SRV-COM-JOGO-ATIVO(WS-IND-SRV-ACHADO)
119200       AND   EVT-JOG1-ID     NOT EQUAL SPACES
119300
119400             MOVE    EVT-JOG1-ID     TO      WS-UPS-ID
119500             PERFORM 9100-00-LOCALIZA-JOGADOR-PARTIDA
119600
119700             IF      WS-IND-SJ-ACHADO        GREATER ZEROS
119800                     MOVE    EVT-DTHR        TO      WS-PD-DATA-HORA
119900                     CALL    WS-GPEXP002     USING   WS-PARM-DATA
120000                     END-CALL
120100
120200                     IF      SRV-JOG-QTD-CD(WS-IND-SRV-ACHADO,
120300                             WS-IND-SJ-ACHADO)       EQUAL   ZEROS
120400                             IF      EVT-TIPO        EQUAL 'CONNECTED'
120500                                     MOVE    'C'
120600                                       TO    SRV-JOG-1O-TIPO(
120700                                             WS-IND-SRV-ACHADO,
120800                                             WS-IND-SJ-ACHADO)
120900                             ELSE
121000                                     MOVE    'D'
121100                                       TO    SRV-JOG-1O-TIPO(
121200                                             WS-IND-SRV-ACHADO,
121300                                             WS-IND-SJ-ACHADO)
121400                             END-IF
121500                             MOVE    WS-PD-SEGUNDOS
121600                               TO    SRV-JOG-1O-SEG(
121700                                     WS-IND-SRV-ACHADO,
121800                                     WS-IND-SJ-ACHADO)
121900                     END-IF
122000
122100                     IF      EVT-TIPO        EQUAL   'CONNECTED'
122200                             MOVE    'C'
122300                               TO    SRV-JOG-ULT-TIPO(
122400                                     WS-IND-SRV-ACHADO,
122500                                     WS-IND-SJ-ACHADO)
122600                     ELSE
122700                             MOVE    'D'
122800                               TO    SRV-JOG-ULT-TIPO(
122900                                     WS-IND-SRV-ACHADO,
123000                                     WS-IND-SJ-ACHADO)
123100                     END-IF
123200                     MOVE    WS-PD-SEGUNDOS
123300                       TO    SRV-JOG-ULT-SEG(
123400                             WS-IND-SRV-ACHADO,
123500                             WS-IND-SJ-ACHADO)
123600
123700                     ADD     1
123800                       TO    SRV-JOG-QTD-CD(WS-IND-SRV-ACHADO,
123900                             WS-IND-SJ-ACHADO)
124000             END-IF
124100     END-IF.
124200*
124300 1400-99-EXIT.
124400     EXIT.
124500*
124600*****************************************************************
124700*   MESSAGE - DETECTA MENSAGEM DE AGRADECIMENTO DE SEEDING       *
124800*****************************************************************
124900 1500-00-TRATA-MENSAGEM      SECTION.
125000*****************************************************************
125100*
125200     IF      WS-IND-SRV-ACHADO       GREATER ZEROS
125300       AND   SRV-COM-JOGO-ATIVO(WS-IND-SRV-ACHADO)
125400
125500             MOVE    ZEROS   TO      WS-QTD-ACHOU
125600             INSPECT EVT-CONTEUDO
125700                     TALLYING WS-QTD-ACHOU
125800                     FOR ALL 'THANK YOU FOR SEEDING'
125900             IF      WS-QTD-ACHOU    GREATER ZEROS
126000                     MOVE    'S'     TO      SRV-SEEDING(
126100                                             WS-IND-SRV-ACHADO)
126200             END-IF
126300     END-IF.
126400*
126500 1500-99-EXIT.
126600     EXIT.
126700*
126800*****************************************************************
126900 2000-00-GRAVA-ARQ-PROCESSADO SECTION.
127000*****************************************************************
127100*
127200     PERFORM 0130-00-CAPTURA-DATA-HORA.
127300
127400     MOVE    WS-NOME-ARQ-ATUAL       TO      ARQ-NOME-ARQUIVO.
127500     MOVE    WS-DTHR-AGORA           TO      ARQ-DTHR-INGESTAO.
127600     WRITE   REG-ARQ-PROC.
127700
127800     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
127900     MOVE    015             TO      WS-PTO-ERRO.
128000     PERFORM 0340-00-TESTA-FS-ARQPROC.
128100*
128200 2000-99-EXIT.
128300     EXIT.
128400*
128500*****************************************************************
128600*   MONTA O CARIMBO DE DATA/HORA ATUAL DO SISTEMA (INGESTAO)     *
128700*****************************************************************
128800 0130-00-CAPTURA-DATA-HORA   SECTION.
128900*****************************************************************
129000*
129100     ACCEPT  WS-DATA-SISTEMA FROM    DATE.
129200     ACCEPT  WS-HORA-SISTEMA FROM    TIME.
129300
129400     IF      WS-DS-ANO-2     LESS    070
129500             MOVE    2000    TO      WA-ANO
129600     ELSE
129700             MOVE    1900    TO      WA-ANO
129800     END-IF.
129900     ADD     WS-DS-ANO-2     TO      WA-ANO.
130000
130100     MOVE    WS-DS-MES       TO      WA-MES.
130200     MOVE    WS-DS-DIA       TO      WA-DIA.
130300     MOVE    WS-HS-HORA      TO      WA-HORA.
130400     MOVE    WS-HS-MINUTO    TO      WA-MINUTO.
130500     MOVE    WS-HS-SEGUNDO   TO      WA-SEGUNDO.
130600     MOVE    '-'             TO      WA-TRACO1
130700                                     WA-TRACO2.
130800     MOVE    'T'             TO      WA-T.
130900     MOVE    ':'             TO      WA-DPTO1
131000                                     WA-DPTO2.
131100*
131200 0130-99-EXIT.
131300     EXIT.
131400*
131500*****************************************************************
131600 3000-00-PROCED-FINAIS       SECTION.
131700*****************************************************************
131800*
131900     IF      NOT ARQ-JA-PROCESSADO
132000             PERFORM 0715-00-COMPARA-SERVIDOR
132100               VARYING WS-IND-SRV-BUSCA FROM 1 BY 1
132200                 UNTIL WS-IND-SRV-BUSCA GREATER TAB-IND-SRV
132300
132400             CLOSE   EVENTOS
132500                     ANALISE
132600                     PARTIDAS
132700                     JOGADOR
132800
132900             MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ
133000             MOVE    016             TO      WS-PTO-ERRO
133100             PERFORM 0310-00-TESTA-FS-EVENTOS
133200             PERFORM 0350-00-TESTA-FS-ANALISE
133300             PERFORM 0320-00-TESTA-FS-PARTIDAS
133400             PERFORM 0330-00-TESTA-FS-JOGADOR
133500     END-IF.
133600
133700     CLOSE   ARQPROC.
133800
133900     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
134000     MOVE    017             TO      WS-PTO-ERRO.
134100     PERFORM 0340-00-TESTA-FS-ARQPROC.
134200
134300     PERFORM 3100-00-MONTA-ESTATISTICA.
134400*
134500 3000-99-EXIT.
134600     EXIT.
134700*
134800*****************************************************************
134900 3100-00-MONTA-ESTATISTICA   SECTION.
135000*****************************************************************
135100*
135200     DISPLAY '******************* GPEPB006 ******************'.
135300     DISPLAY '*                                             *'.
135400     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
135500     DISPLAY '*                                             *'.
135600     DISPLAY '******************* GPEPB006 ******************'.
135700     DISPLAY '*                                             *'.
135800     DISPLAY '* ARQUIVO DESTA EXECUCAO...: ' WS-NOME-ARQ-ATUAL.
135900     MOVE    WS-QTD-ARQ-LIDOS        TO      WS-EDICAO.
136000     DISPLAY '* ARQUIVOS INGERIDOS....: ' WS-EDICAO ' *'.
136100     MOVE    WS-QTD-ARQ-PULADOS      TO      WS-EDICAO.
136200     DISPLAY '* ARQUIVOS PULADOS......: ' WS-EDICAO ' *'.
136300     MOVE    WS-LID-EVENTOS  TO      WS-EDICAO.
136400     DISPLAY '* EVENTOS INGERIDOS.....: ' WS-EDICAO ' *'.
136500     MOVE    WS-QTD-JOGOS-ABERT      TO      WS-EDICAO.
136600     DISPLAY '* JOGOS ABERTOS.........: ' WS-EDICAO ' *'.
136700     MOVE    WS-QTD-JOGOS-FECHA      TO      WS-EDICAO.
136800     DISPLAY '* JOGOS FECHADOS........: ' WS-EDICAO ' *'.
136900     MOVE    WS-QTD-JOGOS-SEED       TO      WS-EDICAO.
137000     DISPLAY '* JOGOS DE SEEDING......: ' WS-EDICAO ' *'.
137100     MOVE    WS-GRV-ANALISE  TO      WS-EDICAO.
137200     DISPLAY '* ANALISES GRAVADAS.....: ' WS-EDICAO ' *'.
137300     MOVE    WS-JOG-CRIADOS  TO      WS-EDICAO.
137400     DISPLAY '* JOGADORES CRIADOS.....: ' WS-EDICAO ' *'.
137500     MOVE    WS-JOG-ATUALIZ  TO      WS-EDICAO.
137600     DISPLAY '* JOGADORES ATUALIZADOS.: ' WS-EDICAO ' *'.
137700     DISPLAY '*                                             *'.
137800     DISPLAY '******************* GPEPB006 ******************'.
137900*
138000 3100-99-EXIT.
138100     EXIT.
138200*
138300*****************************************************************
138400*   LOCALIZA UM JOGADOR NO ELENCO (TAB-SRV-JOG) DO SLOT ACHADO   *
138500*****************************************************************
138600 9100-00-LOCALIZA-JOGADOR-PARTIDA SECTION.
138700*****************************************************************
138800*
138900     MOVE    ZEROS   TO      WS-IND-SJ-ACHADO.
139000
139100     PERFORM 9105-00-COMPARA-JOGADOR-PARTIDA
139200       VARYING WS-IND-JOG-BUSCA       FROM    1       BY      1
139300         UNTIL WS-IND-JOG-BUSCA       GREATER
139400               TAB-IND-SJ(WS-IND-SRV-ACHADO)
139500            OR WS-IND-SJ-ACHADO       GREATER ZEROS.
139600*
139700 9100-99-EXIT.
139800     EXIT.
139900*
140000*****************************************************************
140100 9105-00-COMPARA-JOGADOR-PARTIDA  SECTION.
140200*****************************************************************
140300*
140400     IF      SRV-JOG-ID(WS-IND-SRV-ACHADO, WS-IND-JOG-BUSCA)
140500             EQUAL   WS-UPS-ID
140600             MOVE    WS-IND-JOG-BUSCA        TO      WS-IND-SJ-ACHADO
140700     END-IF.
140800*
140900 9105-99-EXIT.
141000     EXIT.
141100*
141200*****************************************************************
141300*   INCLUI UM NOVO JOGADOR NO ELENCO (TAB-SRV-JOG) DO SLOT       *
141400*****************************************************************
141500 9110-00-INCLUI-JOGADOR-PARTIDA   SECTION.
141600*****************************************************************
141700*
141800     IF      TAB-IND-SJ(WS-IND-SRV-ACHADO) GREATER OR EQUAL
141900             TAB-MAX-SJ(WS-IND-SRV-ACHADO)
142000             MOVE 'TAB-SJ'   TO      WS-DDNAME-ARQ
142100             MOVE  99        TO      WS-FS-ARQ
142200             MOVE   ' NA TABELA '    TO      WS-ACESSO-ARQ
142300             MOVE    018             TO      WS-PTO-ERRO
142400             PERFORM         0999-00-ABEND-ARQ
142500     END-IF.
142600
142700     ADD     1       TO      TAB-IND-SJ(WS-IND-SRV-ACHADO).
142800     MOVE    TAB-IND-SJ(WS-IND-SRV-ACHADO)   TO      WS-IND-SJ-ACHADO.
142900
143000     MOVE    WS-UPS-ID       TO      SRV-JOG-ID(WS-IND-SRV-ACHADO,
143100                                     WS-IND-SJ-ACHADO).
143200     MOVE    ZEROS           TO      SRV-JOG-ABATES(WS-IND-SRV-ACHADO,
143300                                             WS-IND-SJ-ACHADO)
143400                                     SRV-JOG-MORTES(WS-IND-SRV-ACHADO,
143500                                             WS-IND-SJ-ACHADO)
143600                                     SRV-JOG-FA(WS-IND-SRV-ACHADO,
143700                                             WS-IND-SJ-ACHADO)
143800                                     SRV-JOG-MRT-FA(WS-IND-SRV-ACHADO,
143900                                             WS-IND-SJ-ACHADO)
144000                                     SRV-JOG-QTD-CD(WS-IND-SRV-ACHADO,
144100                                             WS-IND-SJ-ACHADO).
144200*
144300 9110-99-EXIT.
144400     EXIT.
144500*
144600*****************************************************************
144700*   APURA O PROXIMO NUMERO DE JOGO DO SERVIDOR, LOCALIZANDO NO   *
144800*   MESTRE DE PARTIDAS A MAIOR CHAVE JA GRAVADA PARA O SERVIDOR  *
144900*   (START PELA CHAVE MAXIMA POSSIVEL DO SERVIDOR, LEITURA UNICA)*
145000*****************************************************************
145100 9300-00-APURA-NUMERO-JOGO   SECTION.
145200*****************************************************************
145300*
145400     MOVE    EVT-SERVIDOR    TO      WCM-SERVIDOR.
145500     MOVE    '_'             TO      WCM-TRACO.
145600     MOVE    999999          TO      WCM-NUMERO.
145700     MOVE    SPACES          TO      WS-CHAVE-MONTA(10:3).
145800     MOVE    WS-CHAVE-MONTA  TO      PAR-CHAVE.
145900
146000     START   PARTIDAS        KEY IS LESS THAN OR EQUAL PAR-CHAVE.
146100
146200     IF      WS-FS-PARTIDAS  EQUAL   00
146300             READ    PARTIDAS        NEXT     RECORD
146400
146500             MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ
146600             MOVE    019             TO      WS-PTO-ERRO
146700             PERFORM 0320-00-TESTA-FS-PARTIDAS
146800
146900             IF      WS-FS-PARTIDAS  EQUAL   00
147000               AND   PAR-SERVIDOR    EQUAL   EVT-SERVIDOR
147100                     MOVE    PAR-NUMERO      TO      SRV-NUMERO(
147200                                                     WS-IND-SRV-ACHADO)
147300             ELSE
147400                     MOVE    ZEROS           TO      SRV-NUMERO(
147500                                                     WS-IND-SRV-ACHADO)
147600             END-IF
147700     ELSE
147800             MOVE    ZEROS           TO      SRV-NUMERO(
147900                                             WS-IND-SRV-ACHADO)
148000     END-IF.
148100
148200     MOVE    'S'     TO      SRV-NUM-CONHECIDO(WS-IND-SRV-ACHADO).
148300*
148400 9300-99-EXIT.
148500     EXIT.
148600*
148700*****************************************************************
148800 0999-00-ABEND-ARQ           SECTION.
148900*****************************************************************
149000*
149100     MOVE    12              TO      RETURN-CODE.
149200
149300     DISPLAY '******************* GPEPB006 ******************'.
149400     DISPLAY '*                                             *'.
149500     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
149600     DISPLAY '*                                             *'.
149700     DISPLAY '******************* GPEPB006 ******************'.
149800     DISPLAY '*                                             *'.
149900     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
150000     WS-DDNAME-ARQ ' *'.
150100     DISPLAY '*                                             *'.
150200     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
150300     '             *'.
150400     DISPLAY '*                                             *'.
150500     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
150600     '            *'.
150700     DISPLAY '*                                             *'.
150800     IF      WS-DEBUG-LIGADO
150900             DISPLAY '* GRAVADOS-CONTADOR(HEXA)....: '
151000                      WS-GRV-ANALISE-R
151100     END-IF.
151200     DISPLAY '*                                             *'.
151300     DISPLAY '******************* GPEPB006 ******************'.
151400     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
151500     DISPLAY '******************* GPEPB006 ******************'.
151600
151700     GOBACK.
151800*
151900 0999-99-EXIT.
152000     EXIT.
152100*
152200*****************************************************************
152300*                   FIM DO PROGRAMA - GPEPB006                  *
152400*****************************************************************
