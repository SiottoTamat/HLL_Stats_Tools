000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO MESTRE - JOGADORES     - LRECL 090 BYTES      *
000500******************************************************************
000600* NOME DO BOOK    - COBO0004 - CADASTRO MESTRE DE JOGADORES     *
000700* ORGANIZACAO     - INDEXADO PELA CHAVE  - JOG-ID               *
000800******************************************************************
000900* REG-JOGADOR      - PIC X(090)       - REG. TOTAL DO ARQUIVO   *
001000******************************************************************
001100* JOG-ID           - PIC X(017)       - ID DO JOGADOR (CHAVE)   *
001200* JOG-NOME-ATUAL   - PIC X(025)       - APELIDO MAIS RECENTE    *
001300* JOG-1A-VEZ       - PIC X(019)       - DATA/HORA DO 1O EVENTO  *
001400* JOG-ULT-VEZ      - PIC X(019)       - DATA/HORA DO ULT. EVENTO*
001500* JOG-QTD-APELIDOS - PIC 9(003)       - QTDE. DE TROCAS DE NOME *
001600* FILLER           - PIC X(007)       - AREA LIVRE              *
001700******************************************************************
001800*
001900 01          REG-JOGADOR.
002000   03        JOG-ID              PIC     X(017).
002100   03        JOG-NOME-ATUAL      PIC     X(025).
002200   03        JOG-1A-VEZ          PIC     X(019).
002300   03        JOG-ULT-VEZ         PIC     X(019).
002400   03        JOG-QTD-APELIDOS    PIC     9(003).
002500   03        FILLER              PIC     X(007).
002600*
002700******************************************************************
002800* FIM DO BOOK DO ARQUIVO MESTRE          SEQ. - MASTER - JOGADOR*
002900******************************************************************
