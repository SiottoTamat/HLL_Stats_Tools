000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB001.
000600 AUTHOR.                     CARLOS ANDRADE
000650 INSTALLATION.               SIGPE - NUCLEO DE ESTATISTICA
000700 DATE-WRITTEN.               08/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.                   USO INTERNO SIGPE
001000*
001100*****************************************************************
001200* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001300*****************************************************************
001400* ANALISTA.....: CARLOS ANDRADE                                 *
001500* LINGUAGEM....: COBOL/BATCH                                    *
001600* PROGRAMADOR..: CARLOS ANDRADE                                 *
001700* DATA.........: 08/03/1991                                     *
001800*****************************************************************
001900* OBJETIVO.....: A PARTIR DO ARQUIVO DE EVENTOS DO SERVIDOR,     *
002000*                SEPARAR OS EVENTOS EM GRUPOS DE UMA PARTIDA,   *
002100*                DESCARTANDO EVENTOS DE OUTRO SERVIDOR, JA      *
002200*                PROCESSADOS OU DUPLICADOS DENTRO DA PARTIDA.   *
002300*****************************************************************
002400*        HISTORICO DE ALTERACOES                                *
002500*****************************************************************
002600* 08/03/1991 CAA REQ.SIGPE-001 - VERSAO INICIAL.                *
002700* 22/04/1991 CAA REQ.SIGPE-005 - INCLUSAO DO PONTO DE RETOMADA  *
002800*                (WS-PARM-RETOMA) PARA NAO REPETIR PARTIDAS JA  *
002900*                GRAVADAS EM EXECUCOES ANTERIORES.               *
003000* 10/09/1992 CAA REQ.SIGPE-014 - INCLUSAO DA DEDUPLICACAO DE    *
003100*                EVENTOS REPETIDOS DENTRO DE UMA MESMA PARTIDA. *
003200* 03/02/1994 RGF REQ.SIGPE-029 - LIMITE DA TABELA DE PARTIDA    *
003300*                AMPLIADO DE 1500 PARA 3000 EVENTOS.             *
003400* 17/06/1997 RGF REQ.SIGPE-047 - NOME DA PARTIDA (DATA + MAPA)  *
003500*                PASSA A SER EXIBIDO NO RELATORIO DE CONTROLE.  *
003600* 06/01/1999 LTS REQ.SIGPE-060 - REVISAO PRE-ANO 2000: CAMPOS   *
003700*                DE DATA/HORA JA TRAFEGAM COM 4 DIGITOS DE ANO, *
003800*                NENHUM AJUSTE NECESSARIO NESTE PROGRAMA.        *
003900* 21/08/2003 MFA REQ.SIGPE-078 - CORRECAO NA QUEBRA: PARTIDA    *
004000*                SEM "FIM DE PARTIDA" NO FINAL DO ARQUIVO PASSA *
004100*                A SER GRAVADA NORMALMENTE NO FECHAMENTO.        *
004150* 22/03/2011 WPS REQ.SIGPE-105 - INCLUSAO DO PARAGRAFO           *
004175*                INSTALLATION NO CABECALHO, PADRONIZANDO COM OS  *
004180*                DEMAIS PROGRAMAS DO NUCLEO.                     *
004200*****************************************************************
004300*
004400*****************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*****************************************************************
004700 CONFIGURATION               SECTION.
004800*****************************************************************
004900 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
005000                               WS-DEBUG-LIGADO
005100                               OFF     STATUS  IS
005200                               WS-DEBUG-DESLIGADO.
005300*****************************************************************
005400 INPUT-OUTPUT                SECTION.
005500*****************************************************************
005600 FILE-CONTROL.
005700*****************************************************************
005800* INPUT..: EVENTOS - EVENTOS DO SERVIDOR DE JOGO  - LRECL = 220 *
005900*****************************************************************
006000*
006100     SELECT  EVENTOS  ASSIGN  TO  UT-S-EVENTOS
006200             FILE     STATUS  IS  WS-FS-EVENTOS.
006300*
006400*****************************************************************
006500* INPUT..: PARMSPLT - PARAMETROS DE SERVIDOR/RETOMADA - LRECL 40*
006600*****************************************************************
006700*
006800     SELECT  PARMSPLT ASSIGN  TO  UT-S-PARMSPLT
006900             FILE     STATUS  IS  WS-FS-PARMSPLT.
007000*
007100*****************************************************************
007200* OUTPUT.: GAMELOG  - EVENTOS SEPARADOS POR PARTIDA - LRECL 220 *
007300*****************************************************************
007400*
007500     SELECT  GAMELOG  ASSIGN  TO  UT-S-GAMELOG
007600             FILE     STATUS  IS  WS-FS-GAMELOG.
007700*
007800*****************************************************************
007900 DATA                        DIVISION.
008000*****************************************************************
008100 FILE                        SECTION.
008200*****************************************************************
008300* INPUT..: EVENTOS - EVENTOS DO SERVIDOR DE JOGO  - LRECL = 220 *
008400*****************************************************************
008500*
008600 FD  EVENTOS
008700     RECORDING  MODE      IS  F
008800     LABEL      RECORD    IS  STANDARD
008900     BLOCK      CONTAINS  0   RECORDS.
009000*
009100 01      REG-EVENTOS         PIC     X(220).
009200*
009300*****************************************************************
009400* INPUT..: PARMSPLT - PARAMETROS DE SERVIDOR/RETOMADA - LRECL 40*
009500*****************************************************************
009600*
009700 FD  PARMSPLT
009800     RECORDING  MODE      IS  F
009900     LABEL      RECORD    IS  STANDARD
010000     BLOCK      CONTAINS  0   RECORDS.
010100*
010200 01      REG-PARMSPLT        PIC     X(040).
010300*
010400*****************************************************************
010500* OUTPUT.: GAMELOG  - EVENTOS SEPARADOS POR PARTIDA - LRECL 220 *
010600*****************************************************************
010700*
010800 FD  GAMELOG
010900     RECORDING  MODE      IS  F
011000     LABEL      RECORD    IS  STANDARD
011100     BLOCK      CONTAINS  0   RECORDS.
011200*
011300 01      REG-GAMELOG         PIC     X(220).
011400*
011500*****************************************************************
011600 WORKING-STORAGE             SECTION.
011700*****************************************************************
011800*
011900 01      WS-FS-EVENTOS       PIC     9(002)  VALUE   ZEROS.
012000 01      WS-FS-PARMSPLT      PIC     9(002)  VALUE   ZEROS.
012100 01      WS-FS-GAMELOG       PIC     9(002)  VALUE   ZEROS.
012200*
012300 01      WS-LID-EVENTOS      PIC     9(007)  COMP    VALUE ZEROS.
012400 01      WS-GRV-GAMELOG      PIC     9(007)  COMP    VALUE ZEROS.
012500 01      WS-DESC-SERVIDOR    PIC     9(007)  COMP    VALUE ZEROS.
012600 01      WS-DESC-RETOMA      PIC     9(007)  COMP    VALUE ZEROS.
012700 01      WS-DESC-DUPLIC      PIC     9(007)  COMP    VALUE ZEROS.
012800 01      WS-QTD-PARTIDAS     PIC     9(007)  COMP    VALUE ZEROS.
012900*
013000 01      WS-GRV-GAMELOG-R    REDEFINES       WS-GRV-GAMELOG
013100                             PIC     X(004).
013200*
013300 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
013400*
013500******************************************************************
013600*        PARAMETROS DE EXECUCAO (LIDOS DE PARMSPLT)              *
013700******************************************************************
013800*
013900 01      WS-PARM-SERVIDOR    PIC     X(002)  VALUE SPACES.
014000 01      WS-PARM-RETOMA      PIC     X(019)  VALUE LOW-VALUES.
014100*
014200******************************************************************
014300*        TABELA DE ACUMULACAO DA PARTIDA CORRENTE                *
014400******************************************************************
014500*
014600 01      TAB-IND-PARTIDA     PIC     9(004)  COMP    VALUE ZEROS.
014700 01      TAB-MAX-PARTIDA     PIC     9(004)  COMP    VALUE 3000.
014800*
014900 01      TAB-PARTIDA.
015000   03    TAB-EVT             OCCURS  3000    TIMES.
015100     05  TAB-EVT-ID          PIC     9(010).
015200     05  TAB-EVT-REG         PIC     X(210).
015300*
015400 01      TAB-PARTIDA-R       REDEFINES       TAB-PARTIDA.
015500   03    TAB-EVT-R           OCCURS  3000    TIMES
015600                             PIC     X(220).
015700*
015800******************************************************************
015900*        TABELA DE IDS JA VISTOS NA PARTIDA CORRENTE (DEDUP)     *
016000******************************************************************
016100*
016200 01      TAB-IND-VISTO       PIC     9(004)  COMP    VALUE ZEROS.
016300 01      WS-ID-ACHADO        PIC     X(001)  VALUE 'N'.
016400   88    ID-JA-VISTO                         VALUE 'S'.
016500*
016600******************************************************************
016700*        AREA DE PARTIDA CORRENTE (NOME, DATA, MAPA)              *
016800******************************************************************
016900*
017000 01      WS-DTHR-PARTIDA     PIC     X(019)  VALUE SPACES.
017100 01      WS-DTHR-PARTIDA-R   REDEFINES       WS-DTHR-PARTIDA.
017200   03    WS-DP-ANO           PIC     9(004).
017300   03    FILLER              PIC     X(001).
017400   03    WS-DP-MES           PIC     9(002).
017500   03    FILLER              PIC     X(001).
017600   03    WS-DP-DIA           PIC     9(002).
017700   03    FILLER              PIC     X(001).
017800   03    WS-DP-HORA          PIC     9(002).
017900   03    FILLER              PIC     X(001).
018000   03    WS-DP-MIN           PIC     9(002).
018100   03    FILLER              PIC     X(001).
018200   03    WS-DP-SEG           PIC     9(002).
018300*
018400 01      WS-CONTEUDO-PARTIDO.
018500   03    WS-CP-PREFIXO       PIC     X(012).
018600   03    WS-CP-RESTO         PIC     X(048).
018700 01      WS-MAPA-PARTIDA     PIC     X(020)  VALUE SPACES.
018800 01      WS-MODO-PARTIDA     PIC     X(010)  VALUE SPACES.
018900*
019000*****************************************************************
019100*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
019200*****************************************************************
019300*
019400 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
019500 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
019600 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
019700 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
019800*
019900     COPY    COBW0001.
020000*
020100*****************************************************************
020200 LINKAGE                     SECTION.
020300*****************************************************************
020400 PROCEDURE                   DIVISION.
020500*****************************************************************
020600*
020700     PERFORM 0100-00-PROCED-INICIAIS.
020800
020900     PERFORM 1000-00-PROCED-PRINCIPAIS
021000       UNTIL WS-FS-EVENTOS   EQUAL   10.
021100
021200     PERFORM 3000-00-PROCED-FINAIS.
021300
021400     GOBACK.
021500*
021600*****************************************************************
021700 0100-00-PROCED-INICIAIS     SECTION.
021800*****************************************************************
021900*
022000     OPEN    INPUT   EVENTOS
022100                     PARMSPLT
022200             OUTPUT  GAMELOG.
022300
022400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
022500     MOVE    001             TO      WS-PTO-ERRO.
022600     PERFORM 0200-00-TESTA-FILE-STATUS.
022700
022800     PERFORM 0250-00-LEITURA-PARAMETROS.
022900
023000     MOVE    ZEROS           TO      TAB-IND-PARTIDA
023100                                     TAB-IND-VISTO.
023200
023300     PERFORM 0500-00-LEITURA-EVENTOS.
023400*
023500 0100-99-EXIT.
023600     EXIT.
023700*
023800*****************************************************************
023900 0200-00-TESTA-FILE-STATUS   SECTION.
024000*****************************************************************
024100*
024200     PERFORM 0300-00-TESTA-FS-EVENTOS.
024300     PERFORM 0350-00-TESTA-FS-PARMSPLT.
024400     PERFORM 0400-00-TESTA-FS-GAMELOG.
024500*
024600 0200-99-EXIT.
024700     EXIT.
024800*
024900*****************************************************************
025000 0300-00-TESTA-FS-EVENTOS    SECTION.
025100*****************************************************************
025200*
025300     IF      WS-FS-EVENTOS   NOT EQUAL 00 AND 10
025400             MOVE 'EVENTOS'  TO      WS-DDNAME-ARQ
025500             MOVE  WS-FS-EVENTOS
025600                             TO      WS-FS-ARQ
025700             PERFORM         0999-00-ABEND-ARQ
025800     END-IF.
025900*
026000 0300-99-EXIT.
026100     EXIT.
026200*
026300*****************************************************************
026400 0350-00-TESTA-FS-PARMSPLT   SECTION.
026500*****************************************************************
026600*
026700     IF      WS-FS-PARMSPLT  NOT EQUAL 00 AND 10
026800             MOVE 'PARMSPLT' TO      WS-DDNAME-ARQ
026900             MOVE  WS-FS-PARMSPLT
027000                             TO      WS-FS-ARQ
027100             PERFORM         0999-00-ABEND-ARQ
027200     END-IF.
027300*
027400 0350-99-EXIT.
027500     EXIT.
027600*
027700*****************************************************************
027800 0400-00-TESTA-FS-GAMELOG    SECTION.
027900*****************************************************************
028000*
028100     IF      WS-FS-GAMELOG   NOT EQUAL 00
028200             MOVE 'GAMELOG'  TO      WS-DDNAME-ARQ
028300             MOVE  WS-FS-GAMELOG
028400                             TO      WS-FS-ARQ
028500             PERFORM         0999-00-ABEND-ARQ
028600     END-IF.
028700*
028800 0400-99-EXIT.
028900     EXIT.
029000*
029100*****************************************************************
029200 0250-00-LEITURA-PARAMETROS  SECTION.
029300*****************************************************************
029400*
029500     READ    PARMSPLT        INTO    REG-PARMSPLT.
029600
029700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
029800     MOVE    002             TO      WS-PTO-ERRO.
029900     PERFORM 0350-00-TESTA-FS-PARMSPLT.
030000
030100     IF      WS-FS-PARMSPLT  EQUAL   00
030200             MOVE    REG-PARMSPLT(01:02)     TO      WS-PARM-SERVIDOR
030300             MOVE    REG-PARMSPLT(04:19)     TO      WS-PARM-RETOMA
030400     END-IF.
030500*
030600 0250-99-EXIT.
030700     EXIT.
030800*
030900*****************************************************************
031000 0500-00-LEITURA-EVENTOS     SECTION.
031100*****************************************************************
031200*
031300     READ    EVENTOS         INTO    REG-EVENTO.
031400
031500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
031600     MOVE    003             TO      WS-PTO-ERRO.
031700     PERFORM 0300-00-TESTA-FS-EVENTOS.
031800
031900     IF      WS-FS-EVENTOS   EQUAL   00
032000             ADD 001         TO      WS-LID-EVENTOS
032100     END-IF.
032200*
032300 0500-99-EXIT.
032400     EXIT.
032500*
032600*****************************************************************
032700 1000-00-PROCED-PRINCIPAIS   SECTION.
032800*****************************************************************
032900*
033000     IF      EVT-SERVIDOR    NOT EQUAL WS-PARM-SERVIDOR
033100             ADD 001         TO      WS-DESC-SERVIDOR
033200     ELSE
033300       IF    EVT-DTHR        LESS    WS-PARM-RETOMA
033400             ADD 001         TO      WS-DESC-RETOMA
033500       ELSE
033600         IF  EVT-TIPO        EQUAL   'MATCH START'
033700             PERFORM         1300-00-GRAVA-PARTIDA-CORRENTE
033800             PERFORM         1350-00-INICIA-PARTIDA-NOVA
033900         ELSE
034000             PERFORM         1100-00-VERIFICA-DUPLICADO
034100         END-IF
034200       END-IF
034300     END-IF.
034400
034500     PERFORM 0500-00-LEITURA-EVENTOS.
034600*
034700 1000-99-EXIT.
034800     EXIT.
034900*
035000*****************************************************************
035100 1100-00-VERIFICA-DUPLICADO  SECTION.
035200*****************************************************************
035300*
035400     MOVE    'N'             TO      WS-ID-ACHADO.
035500
035600     PERFORM 1150-00-PROCURA-ID
035700       VARYING TAB-IND-VISTO FROM    1       BY      1
035800         UNTIL TAB-IND-VISTO GREATER TAB-IND-PARTIDA
035900            OR ID-JA-VISTO.
036000
036100     IF      ID-JA-VISTO
036200             ADD 001         TO      WS-DESC-DUPLIC
036300     ELSE
036400             PERFORM         1200-00-ACUMULA-EVENTO
036500     END-IF.
036600*
036700 1100-99-EXIT.
036800     EXIT.
036900*
037000*****************************************************************
037100 1150-00-PROCURA-ID          SECTION.
037200*****************************************************************
037300*
037400     IF      TAB-EVT-ID(TAB-IND-VISTO) EQUAL EVT-ID
037500             MOVE    'S'     TO      WS-ID-ACHADO
037600     END-IF.
037700*
037800 1150-99-EXIT.
037900     EXIT.
038000*
038100*****************************************************************
038200 1200-00-ACUMULA-EVENTO      SECTION.
038300*****************************************************************
038400*
038500     IF      TAB-IND-PARTIDA NOT LESS TAB-MAX-PARTIDA
038600             MOVE 'GAMELOG'  TO      WS-DDNAME-ARQ
038700             MOVE    999     TO      WS-FS-ARQ
038800             MOVE    005     TO      WS-PTO-ERRO
038900             PERFORM         0999-00-ABEND-ARQ
039000     ELSE
039100             ADD     001     TO      TAB-IND-PARTIDA
039200             MOVE    EVT-ID  TO      TAB-EVT-ID(TAB-IND-PARTIDA)
039300             MOVE    REG-EVENTO
039400                             TO      TAB-EVT-R(TAB-IND-PARTIDA)
039500     END-IF.
039600*
039700 1200-99-EXIT.
039800     EXIT.
039900*
040000*****************************************************************
040100 1300-00-GRAVA-PARTIDA-CORRENTE SECTION.
040200*****************************************************************
040300*
040400     IF      TAB-IND-PARTIDA GREATER ZEROS
040500             PERFORM 1310-00-GRAVA-UM-EVENTO
040600               VARYING TAB-IND-VISTO FROM 1 BY 1
040700                 UNTIL TAB-IND-VISTO GREATER TAB-IND-PARTIDA
040800             ADD     001     TO      WS-QTD-PARTIDAS
040900             DISPLAY 'GPEPB001 - PARTIDA GRAVADA - '
041000                      'DATA ' WS-DTHR-PARTIDA
041100                      ' MAPA ' WS-MAPA-PARTIDA
041200                      ' MODO ' WS-MODO-PARTIDA
041300                      ' EVENTOS ' TAB-IND-PARTIDA
041400     END-IF.
041500*
041600 1300-99-EXIT.
041700     EXIT.
041800*
041900*****************************************************************
042000 1310-00-GRAVA-UM-EVENTO     SECTION.
042100*****************************************************************
042200*
042300     WRITE   REG-GAMELOG     FROM    TAB-EVT-R(TAB-IND-VISTO).
042400
042500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
042600     MOVE    006             TO      WS-PTO-ERRO.
042700     PERFORM 0400-00-TESTA-FS-GAMELOG.
042800
042900     ADD     001             TO      WS-GRV-GAMELOG.
043000*
043100 1310-99-EXIT.
043200     EXIT.
043300*
043400*****************************************************************
043500 1350-00-INICIA-PARTIDA-NOVA SECTION.
043600*****************************************************************
043700*
043800     MOVE    ZEROS           TO      TAB-IND-PARTIDA
043900                                     TAB-IND-VISTO.
044000
044100     MOVE    EVT-DTHR        TO      WS-DTHR-PARTIDA.
044200
044300     MOVE    EVT-CONTEUDO    TO      WS-CONTEUDO-PARTIDO.
044400     MOVE    SPACES          TO      WS-MAPA-PARTIDA
044500                                     WS-MODO-PARTIDA.
044600
044700     UNSTRING WS-CP-RESTO    DELIMITED BY ALL SPACES
044800              INTO WS-MAPA-PARTIDA WS-MODO-PARTIDA.
044900
045000     PERFORM 1200-00-ACUMULA-EVENTO.
045100*
045200 1350-99-EXIT.
045300     EXIT.
045400*
045500*****************************************************************
045600 3000-00-PROCED-FINAIS       SECTION.
045700*****************************************************************
045800*
045900     PERFORM 1300-00-GRAVA-PARTIDA-CORRENTE.
046000
046100     CLOSE   EVENTOS
046200             PARMSPLT
046300             GAMELOG.
046400
046500     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
046600     MOVE    007             TO      WS-PTO-ERRO.
046700     PERFORM 0200-00-TESTA-FILE-STATUS.
046800
046900     PERFORM 3100-00-MONTA-ESTATISTICA.
047000*
047100 3000-99-EXIT.
047200     EXIT.
047300*
047400*****************************************************************
047500 3100-00-MONTA-ESTATISTICA   SECTION.
047600*****************************************************************
047700*
047800     DISPLAY '******************* GPEPB001 ******************'.
047900     DISPLAY '*                                             *'.
048000     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
048100     DISPLAY '*                                             *'.
048200     DISPLAY '******************* GPEPB001 ******************'.
048300     DISPLAY '*                                             *'.
048400     MOVE    WS-LID-EVENTOS  TO      WS-EDICAO.
048500     DISPLAY '* EVENTOS LIDOS.........: ' WS-EDICAO ' *'.
048600     MOVE    WS-DESC-SERVIDOR TO     WS-EDICAO.
048700     DISPLAY '* DESCARTADOS-SERVIDOR..: ' WS-EDICAO ' *'.
048800     MOVE    WS-DESC-RETOMA  TO      WS-EDICAO.
048900     DISPLAY '* DESCARTADOS-RETOMADA..: ' WS-EDICAO ' *'.
049000     MOVE    WS-DESC-DUPLIC  TO      WS-EDICAO.
049100     DISPLAY '* DESCARTADOS-DUPLICADO.: ' WS-EDICAO ' *'.
049200     MOVE    WS-GRV-GAMELOG  TO      WS-EDICAO.
049300     DISPLAY '* EVENTOS GRAVADOS......: ' WS-EDICAO ' *'.
049400     MOVE    WS-QTD-PARTIDAS TO      WS-EDICAO.
049500     DISPLAY '* PARTIDAS SEPARADAS....: ' WS-EDICAO ' *'.
049600     DISPLAY '*                                             *'.
049700     DISPLAY '******************* GPEPB001 ******************'.
049800*
049900 3100-99-EXIT.
050000     EXIT.
050100*
050200*****************************************************************
050300 0999-00-ABEND-ARQ           SECTION.
050400*****************************************************************
050500*
050600     MOVE    12              TO      RETURN-CODE.
050700
050800     DISPLAY '******************* GPEPB001 ******************'.
050900     DISPLAY '*                                             *'.
051000     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
051100     DISPLAY '*                                             *'.
051200     DISPLAY '******************* GPEPB001 ******************'.
051300     DISPLAY '*                                             *'.
051400     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
051500     WS-DDNAME-ARQ ' *'.
051600     DISPLAY '*                                             *'.
051700     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
051800     '             *'.
051900     DISPLAY '*                                             *'.
052000     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
052100     '            *'.
052200     DISPLAY '*                                             *'.
052300     IF      WS-DEBUG-LIGADO
052400             DISPLAY '* GRAVADOS-CONTADOR(HEXA)....: '
052500                      WS-GRV-GAMELOG-R
052600     END-IF.
052700     DISPLAY '*                                             *'.
052800     DISPLAY '******************* GPEPB001 ******************'.
052900     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
053000     DISPLAY '******************* GPEPB001 ******************'.
053100
053200     GOBACK.
053300*
053400 0999-99-EXIT.
053500     EXIT.
053600*
053700*****************************************************************
053800*                   FIM DO PROGRAMA - GPEPB001                  *
053900*****************************************************************
