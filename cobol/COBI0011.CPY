000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - PARM6      - LRECL 050 BYTES     *
000500******************************************************************
000600* NOME DO BOOK    - COBI0011 - CARTAO DE PARAMETRO DO INGESTOR   *
000700*                   ESTILO SQL (GPEPB006)                       *
000800******************************************************************
000900* OBSERVACAO      - O INGESTOR PROCESSA UM ARQUIVO DE EVENTOS    *
001000*                   POR EXECUCAO (A ORDEM CRESCENTE DE NOME DE   *
001100*                   ARQUIVO E GARANTIDA PELO JCL, QUE EXECUTA O  *
001200*                   PASSO UMA VEZ PARA CADA ARQUIVO PENDENTE);   *
001300*                   O CARTAO INFORMA O NOME DO ARQUIVO DESTA     *
001400*                   EXECUCAO PARA CONFRONTO COM O CHECKPOINT.    *
001500******************************************************************
001600* REG-PARM6        - PIC X(050)       - REG. TOTAL DO ARQUIVO   *
001700******************************************************************
001800* P6-NOME-ARQUIVO  - PIC X(044)       - NOME DO ARQUIVO DE      *
001900*                                       EVENTOS DESTA EXECUCAO  *
002000* FILLER           - PIC X(006)       - AREA LIVRE               *
002100******************************************************************
002200*
002300 01          REG-PARM6.
002400   03        P6-NOME-ARQUIVO     PIC     X(044).
002500   03        FILLER              PIC     X(006).
002600*
002700******************************************************************
002800* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - PARM6   *
002900******************************************************************
