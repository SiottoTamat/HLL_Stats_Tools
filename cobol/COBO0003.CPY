000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO MESTRE - PARTIDAS      - LRECL 110 BYTES      *
000500******************************************************************
000600* NOME DO BOOK    - COBO0003 - CADASTRO MESTRE DE PARTIDAS      *
000700* ORGANIZACAO     - INDEXADO PELA CHAVE  - PAR-CHAVE            *
000800******************************************************************
000900* REG-PARTIDA      - PIC X(110)       - REG. TOTAL DO ARQUIVO   *
001000******************************************************************
001100* PAR-CHAVE        - PIC X(012)       - SERVIDOR_SEQUENCIAL     *
001200* PAR-SERVIDOR     - PIC X(002)       - IDENTIFICADOR SERVIDOR  *
001300* PAR-NUMERO       - PIC 9(006)       - SEQUENCIAL POR SERVIDOR *
001400* PAR-DTHR-INICIO  - PIC X(019)       - INICIO DA PARTIDA       *
001500* PAR-DTHR-FIM     - PIC X(019)       - FIM DA PARTIDA (BRANCOS *
001600*                                       SE AINDA ABERTA)        *
001700* PAR-MAPA         - PIC X(020)       - NOME DO MAPA            *
001800* PAR-MODO         - PIC X(010)       - MODO DE JOGO            *
001900* PAR-DURACAO      - PIC 9(006)       - DURACAO EM SEGUNDOS     *
002000* PAR-PLACAR-ALIADOS-PIC 9(001)       - PLACAR FINAL ALIADOS    *
002100* PAR-PLACAR-EIXO  - PIC 9(001)       - PLACAR FINAL EIXO       *
002200* PAR-VENCEDOR     - PIC X(006)       - ALIADOS OU EIXO         *
002300* PAR-SEEDING      - PIC X(001)       - S/N PARTIDA DE SEEDING  *
002400* PAR-ENCERRADA    - PIC X(001)       - S/N PARTIDA ENCERRADA   *
002500* FILLER           - PIC X(006)       - AREA LIVRE              *
002600******************************************************************
002700*
002800 01          REG-PARTIDA.
002900   03        PAR-CHAVE           PIC     X(012).
003000   03        PAR-SERVIDOR        PIC     X(002).
003100   03        PAR-NUMERO          PIC     9(006).
003200   03        PAR-DTHR-INICIO     PIC     X(019).
003300   03        PAR-DTHR-FIM        PIC     X(019).
003400   03        PAR-MAPA            PIC     X(020).
003500   03        PAR-MODO            PIC     X(010).
003600   03        PAR-DURACAO         PIC     9(006).
003700   03        PAR-PLACAR-ALIADOS  PIC     9(001).
003800   03        PAR-PLACAR-EIXO     PIC     9(001).
003900   03        PAR-VENCEDOR        PIC     X(006).
004000   03        PAR-SEEDING         PIC     X(001).
004100   03        PAR-ENCERRADA       PIC     X(001).
004200   03        FILLER              PIC     X(006).
004300*
004400******************************************************************
004500* FIM DO BOOK DO ARQUIVO MESTRE          SEQ. - MASTER - PARTIDA*
004600******************************************************************
