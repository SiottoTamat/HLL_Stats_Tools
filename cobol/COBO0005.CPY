000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA - PONTO-MES   - LRECL 070 BYTES      *
000500******************************************************************
000600* NOME DO BOOK    - COBO0005 - PONTO DE SERIE MENSAL DE METRICA*
000700******************************************************************
000800* REG-PONTO        - PIC X(070)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* PNT-JOGADOR-ID   - PIC X(017)       - ID DO JOGADOR           *
001100* PNT-METRICA      - PIC X(020)       - NOME DA METRICA (ABT-MIN
001200*                                       MRT-MIN, INDICE,        *
001300*                                       ABT-MIN-POND, ...)      *
001400* PNT-DATA         - PIC X(019)       - DATA/HORA DE INICIO DA  *
001500*                                       PARTIDA DE ORIGEM       *
001600* PNT-VALOR        - PIC S9(005)V99   - VALOR DA METRICA        *
001700* FILLER           - PIC X(007)       - AREA LIVRE              *
001800******************************************************************
001900*
002000 01          REG-PONTO.
002100   03        PNT-JOGADOR-ID      PIC     X(017).
002200   03        PNT-METRICA         PIC     X(020).
002300   03        PNT-DATA            PIC     X(019).
002400   03        PNT-VALOR           PIC     S9(005)V99.
002500   03        FILLER              PIC     X(007).
002600*
002700******************************************************************
002800* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - PONTO  *
002900******************************************************************
