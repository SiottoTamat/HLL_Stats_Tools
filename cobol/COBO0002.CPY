000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA - ANALISE     - LRECL 080 BYTES      *
000500******************************************************************
000600* NOME DO BOOK    - COBO0002 - ANALISE DE JOGADOR NA PARTIDA    *
000700******************************************************************
000800* REG-ANALISE      - PIC X(080)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* ANL-CHAVE-PARTIDA- PIC X(012)       - CHAVE DA PARTIDA        *
001100* ANL-JOGADOR-ID   - PIC X(017)       - ID DO JOGADOR           *
001200* ANL-TOT-ABATES   - PIC 9(004)       - TOTAL DE ABATES FEITOS  *
001300* ANL-TOT-MORTES   - PIC 9(004)       - TOTAL DE MORTES SOFRIDAS*
001400* ANL-TOT-FOGO-AMIGO-PIC 9(003)       - TOTAL DE ABATES ALIADOS *
001500* ANL-TOT-MORTE-FA - PIC 9(003)       - TOTAL DE MORTES POR     *
001600*                                       FOGO AMIGO              *
001700* ANL-ABT-MIN      - PIC 9(003)V99    - ABATES POR MINUTO       *
001800* ANL-MRT-MIN      - PIC 9(003)V99    - MORTES POR MINUTO       *
001900* ANL-INDICE       - PIC 9(004)V9     - INDICE ABATE/MORTE      *
002000* ANL-TEMPO-JOGO   - PIC 9(006)       - SEGUNDOS CONECTADO      *
002100* ANL-ABT-MIN-POND - PIC 9(004)V99    - ABATES/MIN PONDERADO    *
002200*                                       (SO PREENCHIDO PELO     *
002300*                                       ANALISADOR GPEPB003)    *
002400* FILLER           - PIC X(010)       - AREA LIVRE              *
002500******************************************************************
002600*
002700 01          REG-ANALISE.
002800   03        ANL-CHAVE-PARTIDA   PIC     X(012).
002900   03        ANL-JOGADOR-ID      PIC     X(017).
003000   03        ANL-TOT-ABATES      PIC     9(004).
003100   03        ANL-TOT-MORTES      PIC     9(004).
003200   03        ANL-TOT-FOGO-AMIGO  PIC     9(003).
003300   03        ANL-TOT-MORTE-FA    PIC     9(003).
003400   03        ANL-ABT-MIN         PIC     9(003)V99.
003500   03        ANL-MRT-MIN         PIC     9(003)V99.
003600   03        ANL-INDICE          PIC     9(004)V9.
003700   03        ANL-TEMPO-JOGO      PIC     9(006).
003800   03        ANL-ABT-MIN-POND    PIC     9(004)V99.
003900   03        FILLER              PIC     X(010).
004000*
004100******************************************************************
004200* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - ANALISE*
004300******************************************************************
