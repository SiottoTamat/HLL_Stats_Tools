000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - ELENCO    - LRECL 050 BYTES      *
000500******************************************************************
000600* NOME DO BOOK    - COBI0006 - ELENCO DE JOGADORES ACOMPANHADOS*
000700******************************************************************
000800* REG-ELENCO       - PIC X(050)       - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* ELC-JOGADOR-ID   - PIC X(017)       - ID DO JOGADOR DO ELENCO*
001100* ELC-NOME         - PIC X(025)       - NOME EXIBIDO           *
001200* FILLER           - PIC X(008)       - AREA LIVRE              *
001300******************************************************************
001400*
001500 01          REG-ELENCO.
001600   03        ELC-JOGADOR-ID      PIC     X(017).
001700   03        ELC-NOME            PIC     X(025).
001800   03        FILLER              PIC     X(008).
001900*
002000******************************************************************
002100* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - ELENCO  *
002200******************************************************************
