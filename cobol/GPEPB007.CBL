000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB007.
000600 AUTHOR.                     RAIMUNDO GOMES FILHO.
000700 INSTALLATION.               SIGPE - CPD.
000800 DATE-WRITTEN.               05/07/1994.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: RAIMUNDO GOMES FILHO                           *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: RAIMUNDO GOMES FILHO                           *
001800* DATA.........: 05/07/1994                                     *
001900*****************************************************************
002000* OBJETIVO.....: MONTAR O RANKING DOS 10 JOGADORES COM MAIS     *
002100*                ABATES USANDO UM GRUPO DE ARMAS CONFIGURADO NO *
002200*                CARTAO PARM7 (EX.: TODAS AS METRALHADORAS DE   *
002300*                UMA MESMA FAMILIA), A PARTIR DO ARQUIVO DE     *
002400*                DETALHE DE ABATES POR ARMA (ANLARMA) GERADO    *
002500*                PELO GPEPB003. PARA CADA (PARTIDA,JOGADOR) SOMA*
002600*                OS ABATES DAS ARMAS DO GRUPO; DESCARTA QUEM NAO*
002700*                TEM NENHUM ABATE NO GRUPO; ORDENA DECRESCENTE  *
002800*                E IMPRIME OS 10 PRIMEIROS, COM NOME DO JOGADOR *
002900*                (CADASTRO MESTRE), MAPA E INICIO DA PARTIDA    *
003000*                (CADASTRO MESTRE DE PARTIDAS).                 *
003100*****************************************************************
003200*        HISTORICO DE ALTERACOES                                *
003300*****************************************************************
003400* 18/03/1997 RGF REQ.SIGPE-052 - VERSAO INICIAL DO RANKING DE   *
003500*                ABATES POR GRUPO DE ARMAS, COM CARTAO PARM7    *
003600*                INFORMANDO O GRUPO E A LISTA DE ARMAS.         *
003700* 09/11/1997 RGF REQ.SIGPE-055 - CORRECAO NA TABELA DE ACUMULO: *
003800*                O MESMO PAR (PARTIDA,JOGADOR) PODIA GERAR DUAS *
003900*                ENTRADAS QUANDO AS ARMAS DO GRUPO APARECIAM EM *
004000*                REGISTROS ANLARMA NAO CONSECUTIVOS NO ARQUIVO. *
004100* 14/01/1999 LTS REQ.SIGPE-066 - REVISAO PRE-ANO 2000: DATA DO  *
004200*                CABECALHO DO RELATORIO PASSOU A SER MONTADA    *
004300*                COM SECULO COMPLETO (19XX/20XX), A PARTIR DO   *
004400*                REGISTRO ESPECIAL DATE.                        *
004500* 02/08/2001 MFA REQ.SIGPE-073 - CRITERIO DE DESEMPATE NA TABELA*
004600*                TOP-10: ENTRE DOIS JOGADORES COM O MESMO NUMERO*
004700*                DE ABATES, PREVALECE O QUE FOI ENCONTRADO       *
004800*                PRIMEIRO NA VARREDURA DO ANLARMA (SEM TROCA DE *
004900*                POSICAO), EVITANDO RESULTADO INSTAVEL ENTRE     *
005000*                REEXECUCOES DO MESMO JOB.                       *
005100* 20/05/2004 CAA REQ.SIGPE-084 - INCLUSAO DO NOME DO MAPA E DO  *
005200*                INICIO DA PARTIDA NO DETALHE DO RELATORIO, VIA *
005300*                LEITURA DIRETA DO MESTRE DE PARTIDAS PARA CADA  *
005400*                UM DOS 10 CLASSIFICADOS.                       *
005500* 11/09/2007 MFA REQ.SIGPE-090 - COMENTARIOS DE MANUTENCAO E    *
005600*                REVISAO GERAL DO PROGRAMA.                      *
005620* 12/04/2011 WPS REQ.SIGPE-107 - PREENCHIDO O PARAGRAFO SECURITY *
005640*                DO CABECALHO (CONSTAVA EM BRANCO), PADRONIZANDO *
005650*                COM OS DEMAIS PROGRAMAS DO NUCLEO.              *
005660* 12/04/2011 WPS REQ.SIGPE-107 - CORRIGIDA A DATA-ESCRITA DO     *
005670*                CABECALHO: CONSTAVA A DATA DE ENTRADA EM         *
005680*                PRODUCAO (18/03/1997, JA REGISTRADA NO HISTORICO*
005690*                ABAIXO); O PROJETO E A CODIFICACAO INICIAL DESTE*
005695*                RANKING SAO DE 05/07/1994.                      *
005700*****************************************************************
005800*
005900*****************************************************************
006000 ENVIRONMENT                 DIVISION.
006100*****************************************************************
006200 CONFIGURATION               SECTION.
006300*****************************************************************
006400 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
006500                               WS-DEBUG-LIGADO
006600                               OFF     STATUS  IS
006700                               WS-DEBUG-DESLIGADO.
006800*****************************************************************
006900 INPUT-OUTPUT                SECTION.
007000*****************************************************************
007100 FILE-CONTROL.
007200*****************************************************************
007300* INPUT..: PARM7    - GRUPO DE ARMAS A RANQUEAR      - LRECL 50 *
007400*****************************************************************
007500*
007600     SELECT  PARM7    ASSIGN  TO  UT-S-PARM7
007700             FILE     STATUS  IS  WS-FS-PARM7.
007800*
007900*****************************************************************
008000* INPUT..: ANLARMA  - ABATES POR ARMA/PARTIDA/JOGADOR - LRECL 70*
008100*          (GERADO PELO GPEPB003)                               *
008200*****************************************************************
008300*
008400     SELECT  ANLARMA  ASSIGN  TO  UT-S-ANLARMA
008500             FILE     STATUS  IS  WS-FS-ANLARMA.
008600*
008700*****************************************************************
008800* INPUT..: PARTIDAS - MESTRE DE PARTIDAS (INDEXADO)  - LRECL 110*
008900*****************************************************************
009000*
009100     SELECT  PARTIDAS ASSIGN  TO  UT-I-PARTIDAS
009200             ORGANIZATION     IS  INDEXED
009300             ACCESS   MODE    IS  RANDOM
009400             RECORD   KEY     IS  PAR-CHAVE
009500             FILE     STATUS  IS  WS-FS-PARTIDAS.
009600*
009700*****************************************************************
009800* INPUT..: JOGADOR  - MESTRE DE JOGADORES (INDEXADO) - LRECL 090*
009900*****************************************************************
010000*
010100     SELECT  JOGADOR  ASSIGN  TO  UT-I-JOGADOR
010200             ORGANIZATION     IS  INDEXED
010300             ACCESS   MODE    IS  RANDOM
010400             RECORD   KEY     IS  JOG-ID
010500             FILE     STATUS  IS  WS-FS-JOGADOR.
010600*
010700*****************************************************************
010800* OUTPUT.: RELPB07  - RELATORIO DO RANKING DE ABATES - LRECL 133*
010900*****************************************************************
011000*
011100     SELECT  RELPB07  ASSIGN  TO  UT-S-RELPB07
011200             FILE     STATUS  IS  WS-FS-RELPB07.
011300*
011400*****************************************************************
011500 DATA                        DIVISION.
011600*****************************************************************
011700 FILE                        SECTION.
011800*****************************************************************
011900* INPUT..: PARM7    - GRUPO DE ARMAS A RANQUEAR      - LRECL 50 *
012000*****************************************************************
012100*
012200 FD  PARM7
012300     RECORDING  MODE      IS  F
012400     LABEL      RECORD    IS  STANDARD
012500     BLOCK      CONTAINS  0   RECORDS.
012600*
012700 01      REG-PARM7-ARQ       PIC     X(050).
012800*
012900*****************************************************************
013000* OUTPUT.: RELPB07  - RELATORIO DO RANKING DE ABATES - LRECL 133*
013100*****************************************************************
013200*
013300 FD  RELPB07
013400     RECORDING  MODE      IS  F
013500     LABEL      RECORD    IS  STANDARD
013600     BLOCK      CONTAINS  0   RECORDS.
013700*
013800 01      REG-RELPB07         PIC     X(133).
013900*
014000*****************************************************************
014100 WORKING-STORAGE             SECTION.
014200*****************************************************************
014300*
014400 01      WS-FS-PARM7         PIC     9(002)  VALUE   ZEROS.
014500 01      WS-FS-ANLARMA       PIC     9(002)  VALUE   ZEROS.
014600 01      WS-FS-PARTIDAS      PIC     9(002)  VALUE   ZEROS.
014700 01      WS-FS-JOGADOR       PIC     9(002)  VALUE   ZEROS.
014800 01      WS-FS-RELPB07       PIC     9(002)  VALUE   ZEROS.
014900*
015000 01      WS-LID-PARM7        PIC     9(003)  COMP    VALUE ZEROS.
015100 01      WS-LID-ANLARMA      PIC     9(007)  COMP    VALUE ZEROS.
015200 01      WS-QTD-DESCARTADOS  PIC     9(007)  COMP    VALUE ZEROS.
015300 01      WS-QTD-ACUMULADOS  PIC     9(005)  COMP    VALUE ZEROS.
015400 01      WS-QTD-ACUMULADOS-R REDEFINES       WS-QTD-ACUMULADOS
015500                             PIC     X(004).
015600 01      WS-QTD-IMPRESSOS   PIC     9(003)  COMP    VALUE ZEROS.
015700*
015800 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
015900 01      WS-LINHAS           PIC     9(003)  COMP    VALUE 99.
016000 01      WS-PAGI             PIC     9(003)  COMP    VALUE ZEROS.
016100*
016200******************************************************************
016300*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
016400******************************************************************
016500*
016600 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
016700 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
016800 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
016900 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
017000*
017100******************************************************************
017200*        DATA/HORA DO SISTEMA (CARIMBO DO CABECALHO)             *
017300******************************************************************
017400*
017500 01      WS-DATA-SISTEMA     PIC     9(006)  VALUE   ZEROS.
017600 01      WS-DATA-SISTEMA-R   REDEFINES       WS-DATA-SISTEMA.
017700   03    WS-DS-ANO-2         PIC     9(002).
017800   03    WS-DS-MES           PIC     9(002).
017900   03    WS-DS-DIA           PIC     9(002).
018000*
018100 01      WS-HORA-SISTEMA     PIC     9(008)  VALUE   ZEROS.
018200 01      WS-HORA-SISTEMA-R   REDEFINES       WS-HORA-SISTEMA.
018300   03    WS-HS-HORA          PIC     9(002).
018400   03    WS-HS-MINUTO        PIC     9(002).
018500   03    WS-HS-SEGUNDO       PIC     9(002).
018600   03    FILLER              PIC     9(002).
018700*
018800 01      WS-DATA-CAB         PIC     X(010)  VALUE '99/99/9999'.
018900 01      WS-DATA-CAB-R       REDEFINES       WS-DATA-CAB.
019000   03    DC-DIA              PIC     9(002).
019100   03    FILLER              PIC     X(001).
019200   03    DC-MES              PIC     9(002).
019300   03    FILLER              PIC     X(001).
019400   03    DC-SECULO           PIC     9(002).
019500   03    DC-ANO2             PIC     9(002).
019600*
019700 01      WS-HORA-CAB         PIC     X(008)  VALUE '99:99:99'.
019800 01      WS-HORA-CAB-R       REDEFINES       WS-HORA-CAB.
019900   03    HC-HORA             PIC     9(002).
020000   03    FILLER              PIC     X(001).
020100   03    HC-MINUTO           PIC     9(002).
020200   03    FILLER              PIC     X(001).
020300   03    HC-SEGUNDO          PIC     9(002).
020400*
020500******************************************************************
020600*        GRUPO DE ARMAS CONFIGURADO NO CARTAO PARM7              *
020700******************************************************************
020800*
020900 01      WS-CFG-GRUPO        PIC     X(020)  VALUE SPACES.
021000 01      WS-CFG-QTD          PIC     9(003)  COMP    VALUE ZEROS.
021100 01      WS-CFG-MAX          PIC     9(003)  COMP    VALUE 50.
021200 01      WS-IND-ARMA-BUSCA   PIC     9(003)  COMP    VALUE ZEROS.
021300 01      WS-ARMA-NO-GRUPO    PIC     X(001)  VALUE 'N'.
021400   88    ARMA-PERTENCE-GRUPO                VALUE 'S'.
021500*
021600 01      TAB-CFG-ARMAS.
021700   03    CFG-ARMA            OCCURS  50      TIMES
021800                             PIC     X(030).
021900*
022000******************************************************************
022100*        TABELA DE ACUMULO POR (PARTIDA,JOGADOR)                 *
022200******************************************************************
022300*
022400 01      WS-ACM-MAX          PIC     9(005)  COMP    VALUE 1000.
022500 01      WS-IND-ACM-BUSCA    PIC     9(005)  COMP    VALUE ZEROS.
022600 01      WS-IND-ACM-ACHADO   PIC     9(005)  COMP    VALUE ZEROS.
022700 01      WS-ACM-IND-AVAL     PIC     9(005)  COMP    VALUE ZEROS.
022800*
022900 01      TAB-ACUMULO.
023000   03    ACM-ENTRADA         OCCURS   1000    TIMES.
023100     05  ACM-CHAVE-PARTIDA   PIC     X(012).
023200     05  ACM-JOGADOR-ID      PIC     X(017).
023300     05  ACM-QTD             PIC     9(006)  COMP.
023400     05  FILLER              PIC     X(005).
023500*
023600******************************************************************
023700*        TABELA TOP-10 (INSERCAO POR POSICAO)                    *
023800******************************************************************
023900*
024000 01      WS-TOP-QTD-OCUP     PIC     9(002)  COMP    VALUE ZEROS.
024100 01      WS-TOP-MAX          PIC     9(002)  COMP    VALUE 10.
024200 01      WS-TOP-IND-BUSCA    PIC     9(002)  COMP    VALUE ZEROS.
024300 01      WS-TOP-POS-INS      PIC     9(002)  COMP    VALUE ZEROS.
024400 01      WS-TOP-IND-DESLOC   PIC     9(002)  COMP    VALUE ZEROS.
024500 01      WS-TOP-IND-ANT      PIC     9(002)  COMP    VALUE ZEROS.
024600 01      WS-TOP-IND-ENRIQ    PIC     9(002)  COMP    VALUE ZEROS.
024700 01      WS-TOP-IND-IMP      PIC     9(002)  COMP    VALUE ZEROS.
024800*
024900 01      TAB-TOP10.
025000   03    TOP-ENTRADA         OCCURS  10      TIMES.
025100     05  TOP-CHAVE-PARTIDA   PIC     X(012).
025200     05  TOP-JOGADOR-ID      PIC     X(017).
025300     05  TOP-QTD             PIC     9(006)  COMP.
025400     05  TOP-NOME            PIC     X(025).
025500     05  TOP-MAPA            PIC     X(020).
025600     05  TOP-DTHR-INICIO     PIC     X(019).
025700     05  FILLER              PIC     X(010).
025800*
025900******************************************************************
026000*    LAY-OUT LINHA           1                                   *
026100******************************************************************
026200*
026300 01      CAB1.
026400   03    FILLER              PIC     X(001) VALUE '1'.
026500   03    FILLER              PIC     X(010) VALUE '#MAINFRAME'.
026600   03    FILLER              PIC     X(031) VALUE SPACES.
026700   03    FILLER              PIC     X(053) VALUE
026800        'S I G P E  -  G E S T A O  D E  P A R T I D A S'.
026900   03    FILLER              PIC     X(019) VALUE SPACES.
027000   03    FILLER              PIC     X(009) VALUE 'DATA...: '.
027100   03    CAB1-DATA           PIC     X(010) VALUE '99/99/9999'.
027200*
027300******************************************************************
027400*    LAY-OUT LINHA           2                                   *
027500******************************************************************
027600*
027700 01      CAB2.
027800   03    FILLER              PIC     X(001) VALUE SPACES.
027900   03    FILLER              PIC     X(022) VALUE
028000        'NUCLEO DE ESTATISTICA'.
028100   03    FILLER              PIC     X(035) VALUE SPACES.
028200   03    FILLER              PIC     X(017) VALUE
028300        'R E L A T O R I O'.
028400   03    FILLER              PIC     X(038) VALUE SPACES.
028500   03    FILLER              PIC     X(009) VALUE 'HORA...: '.
028600   03    CAB2-HORA           PIC     X(008) VALUE '99:99:99'.
028700   03    FILLER              PIC     X(003) VALUE SPACES.
028800*
028900******************************************************************
029000*    LAY-OUT LINHA           3                                   *
029100******************************************************************
029200*
029300 01      CAB3.
029400   03    FILLER              PIC     X(001) VALUE SPACES.
029500   03    FILLER              PIC     X(007) VALUE
029600        'GRUPO: '.
029700   03    CAB3-GRUPO          PIC     X(020) VALUE SPACES.
029800   03    FILLER              PIC     X(020) VALUE SPACES.
029900   03    FILLER              PIC     X(041) VALUE
030000        'R A N K I N G  D E  A B A T E S  P O R  A R M A'.
030100   03    FILLER              PIC     X(024) VALUE SPACES.
030200   03    FILLER              PIC     X(009) VALUE 'PAGINA.: '.
030300   03    CAB3-PAGINA         PIC     ZZ9.
030400   03    FILLER              PIC     X(008) VALUE SPACES.
030500*
030600******************************************************************
030700*    LAY-OUT LINHA           4                                   *
030800******************************************************************
030900*
031000 01      CAB4.
031100   03    FILLER              PIC     X(001) VALUE SPACES.
031200   03    FILLER              PIC     X(131) VALUE ALL '-'.
031300   03    FILLER              PIC     X(001) VALUE SPACES.
031400*
031500******************************************************************
031600*    LAY-OUT LINHA           6                                   *
031700******************************************************************
031800*
031900 01      CAB6.
032000   03    FILLER              PIC     X(005) VALUE SPACES.
032100   03    FILLER              PIC     X(003) VALUE 'POS'.
032200   03    FILLER              PIC     X(007) VALUE SPACES.
032300   03    FILLER              PIC     X(007) VALUE 'JOGADOR'.
032400   03    FILLER              PIC     X(019) VALUE SPACES.
032500   03    FILLER              PIC     X(006) VALUE 'ABATES'.
032600   03    FILLER              PIC     X(007) VALUE SPACES.
032700   03    FILLER              PIC     X(004) VALUE 'MAPA'.
032800   03    FILLER              PIC     X(017) VALUE SPACES.
032900   03    FILLER              PIC     X(017) VALUE
033000        'INICIO DA PARTIDA'.
033100   03    FILLER              PIC     X(041) VALUE SPACES.
033200*
033300******************************************************************
033400*    LAY-OUT DETALHE                                             *
033500******************************************************************
033600*
033700 01      DET1.
033800   03    FILLER              PIC     X(004) VALUE SPACES.
033900   03    DET1-POS            PIC     ZZ9.
034000   03    FILLER              PIC     X(007) VALUE SPACES.
034100   03    DET1-JOGADOR        PIC     X(025) VALUE SPACES.
034200   03    FILLER              PIC     X(006) VALUE SPACES.
034300   03    DET1-ABATES         PIC     ZZZ9.
034400   03    FILLER              PIC     X(009) VALUE SPACES.
034500   03    DET1-MAPA           PIC     X(020) VALUE SPACES.
034600   03    FILLER              PIC     X(006) VALUE SPACES.
034700   03    DET1-INICIO         PIC     X(019) VALUE SPACES.
034800   03    FILLER              PIC     X(030) VALUE SPACES.
034900*
035000******************************************************************
035100* INPUT..: PARM7    - GRUPO DE ARMAS A RANQUEAR      - LRECL 50 *
035200******************************************************************
035300*
035400     COPY    COBI0012.
035500*
035600******************************************************************
035700* INPUT..: ANLARMA  - ABATES POR ARMA/PARTIDA/JOGADOR - LRECL 70*
035800******************************************************************
035900*
036000     COPY    COBO0008.
036100*
036200******************************************************************
036300* INPUT..: PARTIDAS - MESTRE DE PARTIDAS (INDEXADO)  - LRECL 110*
036400******************************************************************
036500*
036600     COPY    COBO0003.
036700*
036800******************************************************************
036900* INPUT..: JOGADOR  - MESTRE DE JOGADORES (INDEXADO) - LRECL 090*
037000******************************************************************
037100*
037200     COPY    COBO0004.
037300*
037400*****************************************************************
037500 LINKAGE                     SECTION.
037600*****************************************************************
037700 PROCEDURE                   DIVISION.
037800*****************************************************************
037900*
038000     PERFORM 0100-00-PROCED-INICIAIS.
038100
038200     PERFORM 1000-00-PROCED-PRINCIPAIS
038300       UNTIL WS-FS-ANLARMA   EQUAL   10.
038400
038500     PERFORM 2000-00-MONTA-TOP10
038600       VARYING WS-ACM-IND-AVAL       FROM    1       BY      1
038700         UNTIL WS-ACM-IND-AVAL       GREATER
038800               WS-QTD-ACUMULADOS.
038900
039000     PERFORM 2100-00-ENRIQUECE-TOP10
039100       VARYING WS-TOP-IND-ENRIQ      FROM    1       BY      1
039200         UNTIL WS-TOP-IND-ENRIQ      GREATER WS-TOP-QTD-OCUP.
039300
039400     PERFORM 2500-00-GRAVACAO-CABECALHO.
039500
039600     PERFORM 2510-00-GRAVACAO-DETALHE
039700       VARYING WS-TOP-IND-IMP        FROM    1       BY      1
039800         UNTIL WS-TOP-IND-IMP        GREATER WS-TOP-QTD-OCUP.
039900
040000     PERFORM 3000-00-PROCED-FINAIS.
040100
040200     GOBACK.
040300*
040400*****************************************************************
040500 0100-00-PROCED-INICIAIS     SECTION.
040600*****************************************************************
040700*
040800     OPEN    INPUT   PARM7.
040900
041000     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
041100     MOVE    001             TO      WS-PTO-ERRO.
041200     PERFORM 0300-00-TESTA-FS-PARM7.
041300
041400     PERFORM 0110-00-CARREGA-PARM7.
041500
041600     CLOSE   PARM7.
041700
041800     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
041900     MOVE    002             TO      WS-PTO-ERRO.
042000     PERFORM 0300-00-TESTA-FS-PARM7.
042100
042200     OPEN    INPUT   ANLARMA.
042300
042400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
042500     MOVE    003             TO      WS-PTO-ERRO.
042600     PERFORM 0310-00-TESTA-FS-ANLARMA.
042700
042800     OPEN    I-O     PARTIDAS.
042900
043000     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
043100     MOVE    004             TO      WS-PTO-ERRO.
043200     PERFORM 0320-00-TESTA-FS-PARTIDAS.
043300
043400     OPEN    I-O     JOGADOR.
043500
043600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
043700     MOVE    005             TO      WS-PTO-ERRO.
043800     PERFORM 0330-00-TESTA-FS-JOGADOR.
043900
044000     OPEN    OUTPUT  RELPB07.
044100
044200     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
044300     MOVE    006             TO      WS-PTO-ERRO.
044400     PERFORM 0340-00-TESTA-FS-RELPB07.
044500
044600     PERFORM 0130-00-CAPTURA-DATA-HORA.
044700
044800     MOVE    ZEROS           TO      WS-QTD-ACUMULADOS.
044900     MOVE    ZEROS           TO      WS-TOP-QTD-OCUP.
045000
045100     PERFORM 0510-00-LEITURA-ANLARMA.
045200
045300     IF      WS-FS-ANLARMA   EQUAL   10
045400             DISPLAY '*** GPEPB007 - ARQUIVO ANLARMA VAZIO - '
045500                     'RELATORIO SERA IMPRESSO SO COM O '
045600                     'CABECALHO ***'
045700     END-IF.
045800*
045900 0100-99-EXIT.
046000     EXIT.
046100*
046200*****************************************************************
046300 0110-00-CARREGA-PARM7       SECTION.
046400*****************************************************************
046500*
046600     MOVE    ZEROS           TO      WS-CFG-QTD.
046700     MOVE    SPACES          TO      WS-CFG-GRUPO.
046800
046900     READ    PARM7           INTO    REG-PARM7.
047000
047100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
047200     MOVE    007             TO      WS-PTO-ERRO.
047300     PERFORM 0300-00-TESTA-FS-PARM7.
047400
047500     ADD     1               TO      WS-LID-PARM7.
047600
047700     IF      P7-CARTAO-CONTROLE
047800             MOVE    P7-GRUPO        TO      WS-CFG-GRUPO
047900     END-IF.
048000
048100     READ    PARM7           INTO    REG-PARM7.
048200
048300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
048400     MOVE    008             TO      WS-PTO-ERRO.
048500     PERFORM 0300-00-TESTA-FS-PARM7.
048600
048700     PERFORM 0111-00-INCLUI-ARMA-CFG
048800       UNTIL WS-FS-PARM7     EQUAL   10.
048900*
049000 0110-99-EXIT.
049100     EXIT.
049200*
049300*****************************************************************
049400 0111-00-INCLUI-ARMA-CFG     SECTION.
049500*****************************************************************
049600*
049700     ADD     1               TO      WS-LID-PARM7.
049800
049900     IF      P7-CARTAO-ARMA
050000             IF      WS-CFG-QTD      GREATER OR EQUAL
050100                     WS-CFG-MAX
050200                     MOVE 'TAB-ARMA' TO      WS-DDNAME-ARQ
050300                     MOVE  99        TO      WS-FS-ARQ
050400                     MOVE   ' NA TABELA '    TO      WS-ACESSO-ARQ
050500                     MOVE    009             TO      WS-PTO-ERRO
050600                     PERFORM         0999-00-ABEND-ARQ
050700             END-IF
050800             ADD     1               TO      WS-CFG-QTD
050900             MOVE    P7-ARMA         TO      CFG-ARMA(WS-CFG-QTD)
051000     END-IF.
051100
051200     READ    PARM7           INTO    REG-PARM7.
051300
051400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
051500     MOVE    008             TO      WS-PTO-ERRO.
051600     PERFORM 0300-00-TESTA-FS-PARM7.
051700*
051800 0111-99-EXIT.
051900     EXIT.
052000*
052100*****************************************************************
052200 0130-00-CAPTURA-DATA-HORA   SECTION.
052300*****************************************************************
052400*
052500     ACCEPT  WS-DATA-SISTEMA FROM    DATE.
052600     ACCEPT  WS-HORA-SISTEMA FROM    TIME.
052700
052800     MOVE    WS-DS-DIA       TO      DC-DIA.
052900     MOVE    WS-DS-MES       TO      DC-MES.
053000
053100     IF      WS-DS-ANO-2     GREATER OR EQUAL 70
053200             MOVE    19              TO      DC-SECULO
053300     ELSE
053400             MOVE    20              TO      DC-SECULO
053500     END-IF.
053600
053700     MOVE    WS-DS-ANO-2     TO      DC-ANO2.
053800
053900     MOVE    WS-HS-HORA      TO      HC-HORA.
054000     MOVE    WS-HS-MINUTO    TO      HC-MINUTO.
054100     MOVE    WS-HS-SEGUNDO   TO      HC-SEGUNDO.
054200*
054300 0130-99-EXIT.
054400     EXIT.
054500*
054600*****************************************************************
054700 0300-00-TESTA-FS-PARM7      SECTION.
054800*****************************************************************
054900*
055000     IF      WS-FS-PARM7     NOT EQUAL 00 AND 10
055100             MOVE 'PARM7'    TO      WS-DDNAME-ARQ
055200             MOVE  WS-FS-PARM7
055300                             TO      WS-FS-ARQ
055400             PERFORM         0999-00-ABEND-ARQ
055500     END-IF.
055600*
055700 0300-99-EXIT.
055800     EXIT.
055900*
056000*****************************************************************
056100 0310-00-TESTA-FS-ANLARMA    SECTION.
056200*****************************************************************
056300*
056400     IF      WS-FS-ANLARMA   NOT EQUAL 00 AND 10
056500             MOVE 'ANLARMA'  TO      WS-DDNAME-ARQ
056600             MOVE  WS-FS-ANLARMA
056700                             TO      WS-FS-ARQ
056800             PERFORM         0999-00-ABEND-ARQ
056900     END-IF.
057000*
057100 0310-99-EXIT.
057200     EXIT.
057300*
057400*****************************************************************
057500 0320-00-TESTA-FS-PARTIDAS   SECTION.
057600*****************************************************************
057700*
057800     IF      WS-FS-PARTIDAS  NOT EQUAL 00 AND 23
057900             MOVE 'PARTIDAS' TO      WS-DDNAME-ARQ
058000             MOVE  WS-FS-PARTIDAS
058100                             TO      WS-FS-ARQ
058200             PERFORM         0999-00-ABEND-ARQ
058300     END-IF.
058400*
058500 0320-99-EXIT.
058600     EXIT.
058700*
058800*****************************************************************
058900 0330-00-TESTA-FS-JOGADOR    SECTION.
059000*****************************************************************
059100*
059200     IF      WS-FS-JOGADOR   NOT EQUAL 00 AND 23
059300             MOVE 'JOGADOR'  TO      WS-DDNAME-ARQ
059400             MOVE  WS-FS-JOGADOR
059500                             TO      WS-FS-ARQ
059600             PERFORM         0999-00-ABEND-ARQ
059700     END-IF.
059800*
059900 0330-99-EXIT.
060000     EXIT.
060100*
060200*****************************************************************
060300 0340-00-TESTA-FS-RELPB07    SECTION.
060400*****************************************************************
060500*
060600     IF      WS-FS-RELPB07   NOT EQUAL 00
060700             MOVE 'RELPB07'  TO      WS-DDNAME-ARQ
060800             MOVE  WS-FS-RELPB07
060900                             TO      WS-FS-ARQ
061000             PERFORM         0999-00-ABEND-ARQ
061100     END-IF.
061200*
061300 0340-99-EXIT.
061400     EXIT.
061500*
061600*****************************************************************
061700 0510-00-LEITURA-ANLARMA     SECTION.
061800*****************************************************************
061900*
062000     READ    ANLARMA         INTO    REG-ANALISE-ARMA.
062100
062200     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
062300     MOVE    010             TO      WS-PTO-ERRO.
062400     PERFORM 0310-00-TESTA-FS-ANLARMA.
062500
062600     IF      WS-FS-ANLARMA   EQUAL   00
062700             ADD     1       TO      WS-LID-ANLARMA
062800     END-IF.
062900*
063000 0510-99-EXIT.
063100     EXIT.
063200*
063300*****************************************************************
063400 1000-00-PROCED-PRINCIPAIS   SECTION.
063500*****************************************************************
063600*
063700     PERFORM 1010-00-VERIFICA-ARMA-GRUPO.
063800
063900     IF      ARMA-PERTENCE-GRUPO
064000             PERFORM 1020-00-ACUMULA-RANKING
064100     ELSE
064200             ADD     1       TO      WS-QTD-DESCARTADOS
064300     END-IF.
064400
064500     PERFORM 0510-00-LEITURA-ANLARMA.
064600*
064700 1000-99-EXIT.
064800     EXIT.
064900*
065000*****************************************************************
065100*   PROCURA A ARMA DO REGISTRO ANLARMA NA LISTA DO CARTAO PARM7  *
065200*****************************************************************
065300 1010-00-VERIFICA-ARMA-GRUPO SECTION.
065400*****************************************************************
065500*
065600     MOVE    'N'             TO      WS-ARMA-NO-GRUPO.
065700
065800     PERFORM 1011-00-COMPARA-ARMA-GRUPO
065900       VARYING WS-IND-ARMA-BUSCA      FROM    1       BY      1
066000         UNTIL WS-IND-ARMA-BUSCA      GREATER WS-CFG-QTD
066100            OR ARMA-PERTENCE-GRUPO.
066200*
066300 1010-99-EXIT.
066400     EXIT.
066500*
066600*****************************************************************
066700 1011-00-COMPARA-ARMA-GRUPO  SECTION.
066800*****************************************************************
066900*
067000     IF      CFG-ARMA(WS-IND-ARMA-BUSCA)     EQUAL   ARM-ARMA
067100             MOVE    'S'             TO      WS-ARMA-NO-GRUPO
067200     END-IF.
067300*
067400 1011-99-EXIT.
067500     EXIT.
067600*
067700*****************************************************************
067800*   SOMA O ABATE NA TABELA DE ACUMULO POR (PARTIDA,JOGADOR)      *
067900*****************************************************************
068000 1020-00-ACUMULA-RANKING     SECTION.
068100*****************************************************************
068200*
068300     MOVE    ZEROS           TO      WS-IND-ACM-ACHADO.
068400
068500     PERFORM 1021-00-COMPARA-CHAVE-JOGADOR
068600       VARYING WS-IND-ACM-BUSCA        FROM    1       BY      1
068700         UNTIL WS-IND-ACM-BUSCA        GREATER
068800               WS-QTD-ACUMULADOS
068900            OR WS-IND-ACM-ACHADO        GREATER ZEROS.
069000
069100     IF      WS-IND-ACM-ACHADO      GREATER ZEROS
069200             ADD     ARM-QTD-ABATES  TO      ACM-QTD(
069300                                             WS-IND-ACM-ACHADO)
069400     ELSE
069500             PERFORM 1030-00-INCLUI-ACUMULO
069600     END-IF.
069700*
069800 1020-99-EXIT.
069900     EXIT.
070000*
070100*****************************************************************
070200 1021-00-COMPARA-CHAVE-JOGADOR SECTION.
070300*****************************************************************
070400*
070500     IF      ACM-CHAVE-PARTIDA(WS-IND-ACM-BUSCA) EQUAL
070600             ARM-CHAVE-PARTIDA
070700       AND   ACM-JOGADOR-ID(WS-IND-ACM-BUSCA)    EQUAL
070800             ARM-JOGADOR-ID
070900             MOVE    WS-IND-ACM-BUSCA        TO
071000                     WS-IND-ACM-ACHADO
071100     END-IF.
071200*
071300 1021-99-EXIT.
071400     EXIT.
071500*
071600*****************************************************************
071700 1030-00-INCLUI-ACUMULO      SECTION.
071800*****************************************************************
071900*
072000     IF      WS-QTD-ACUMULADOS      GREATER OR EQUAL
072100             WS-ACM-MAX
072200             MOVE 'TAB-ACM'  TO      WS-DDNAME-ARQ
072300             MOVE  99        TO      WS-FS-ARQ
072400             MOVE   ' NA TABELA '    TO      WS-ACESSO-ARQ
072500             MOVE    011             TO      WS-PTO-ERRO
072600             PERFORM         0999-00-ABEND-ARQ
072700     END-IF.
072800
072900     ADD     1               TO      WS-QTD-ACUMULADOS.
073000
073100     MOVE    ARM-CHAVE-PARTIDA       TO      ACM-CHAVE-PARTIDA(
073200                                             WS-QTD-ACUMULADOS).
073300     MOVE    ARM-JOGADOR-ID          TO      ACM-JOGADOR-ID(
073400                                             WS-QTD-ACUMULADOS).
073500     MOVE    ARM-QTD-ABATES          TO      ACM-QTD(
073600                                             WS-QTD-ACUMULADOS).
073700*
073800 1030-99-EXIT.
073900     EXIT.
074000*
074100*****************************************************************
074200*   PERCORRE A TABELA DE ACUMULO E MONTA A TOP-10 POR INSERCAO   *
074300*****************************************************************
074400 2000-00-MONTA-TOP10         SECTION.
074500*****************************************************************
074600*
074700     IF      ACM-QTD(WS-ACM-IND-AVAL)       GREATER ZEROS
074800             PERFORM 2010-00-AVALIA-POSICAO-TOP10
074900     END-IF.
075000*
075100 2000-99-EXIT.
075200     EXIT.
075300*
075400*****************************************************************
075500 2010-00-AVALIA-POSICAO-TOP10 SECTION.
075600*****************************************************************
075700*
075800     MOVE    ZEROS           TO      WS-TOP-POS-INS.
075900
076000     PERFORM 2020-00-LOCALIZA-POSICAO-TOP10
076100       VARYING WS-TOP-IND-BUSCA        FROM    1       BY      1
076200         UNTIL WS-TOP-IND-BUSCA        GREATER 10
076300            OR WS-TOP-POS-INS          GREATER ZEROS.
076400
076500     IF      WS-TOP-POS-INS  GREATER ZEROS
076600             PERFORM 2030-00-DESLOCA-TOP10
076700               VARYING WS-TOP-IND-DESLOC     FROM    10 BY -1
076800                 UNTIL WS-TOP-IND-DESLOC     EQUAL
076900                       WS-TOP-POS-INS
077000
077100             MOVE    ACM-CHAVE-PARTIDA(WS-ACM-IND-AVAL)    TO
077200                     TOP-CHAVE-PARTIDA(WS-TOP-POS-INS)
077300             MOVE    ACM-JOGADOR-ID(WS-ACM-IND-AVAL)       TO
077400                     TOP-JOGADOR-ID(WS-TOP-POS-INS)
077500             MOVE    ACM-QTD(WS-ACM-IND-AVAL)              TO
077600                     TOP-QTD(WS-TOP-POS-INS)
077700
077800             IF      WS-TOP-QTD-OCUP GREATER OR EQUAL WS-TOP-MAX
077900                     CONTINUE
078000             ELSE
078100                     ADD     1       TO      WS-TOP-QTD-OCUP
078200             END-IF
078300     END-IF.
078400*
078500 2010-99-EXIT.
078600     EXIT.
078700*
078800*****************************************************************
078900 2020-00-LOCALIZA-POSICAO-TOP10 SECTION.
079000*****************************************************************
079100*
079200     IF      WS-TOP-IND-BUSCA        GREATER WS-TOP-QTD-OCUP
079300       OR    ACM-QTD(WS-ACM-IND-AVAL)        GREATER
079400             TOP-QTD(WS-TOP-IND-BUSCA)
079500             MOVE    WS-TOP-IND-BUSCA        TO
079600                     WS-TOP-POS-INS
079700     END-IF.
079800*
079900 2020-99-EXIT.
080000     EXIT.
080100*
080200*****************************************************************
080300 2030-00-DESLOCA-TOP10       SECTION.
080400*****************************************************************
080500*
080600     COMPUTE WS-TOP-IND-ANT = WS-TOP-IND-DESLOC - 1.
080700
080800     MOVE    TOP-CHAVE-PARTIDA(WS-TOP-IND-ANT)      TO
080900             TOP-CHAVE-PARTIDA(WS-TOP-IND-DESLOC).
081000     MOVE    TOP-JOGADOR-ID(WS-TOP-IND-ANT)         TO
081100             TOP-JOGADOR-ID(WS-TOP-IND-DESLOC).
081200     MOVE    TOP-QTD(WS-TOP-IND-ANT)                TO
081300             TOP-QTD(WS-TOP-IND-DESLOC).
081400*
081500 2030-99-EXIT.
081600     EXIT.
081700*
081800*****************************************************************
081900*   COMPLETA CADA UM DOS 10 CLASSIFICADOS COM NOME (JOGADOR) E   *
082000*   MAPA/INICIO (PARTIDAS), LIDOS DIRETO NOS MESTRES POR CHAVE   *
082100*****************************************************************
082200 2100-00-ENRIQUECE-TOP10     SECTION.
082300*****************************************************************
082400*
082500     MOVE    TOP-JOGADOR-ID(WS-TOP-IND-ENRIQ)       TO      JOG-ID.
082600     READ    JOGADOR.
082700
082800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
082900     MOVE    012             TO      WS-PTO-ERRO.
083000     PERFORM 0330-00-TESTA-FS-JOGADOR.
083100
083200     IF      WS-FS-JOGADOR   EQUAL   00
083300             MOVE    JOG-NOME-ATUAL  TO      TOP-NOME(
083400                                             WS-TOP-IND-ENRIQ)
083500     ELSE
083600             MOVE    '<DESCONHECIDO>'        TO      TOP-NOME(
083700                                             WS-TOP-IND-ENRIQ)
083800     END-IF.
083900
084000     MOVE    TOP-CHAVE-PARTIDA(WS-TOP-IND-ENRIQ)    TO
084100             PAR-CHAVE.
084200     READ    PARTIDAS.
084300
084400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
084500     MOVE    013             TO      WS-PTO-ERRO.
084600     PERFORM 0320-00-TESTA-FS-PARTIDAS.
084700
084800     IF      WS-FS-PARTIDAS  EQUAL   00
084900             MOVE    PAR-MAPA        TO      TOP-MAPA(
085000                                             WS-TOP-IND-ENRIQ)
085100             MOVE    PAR-DTHR-INICIO TO      TOP-DTHR-INICIO(
085200                                             WS-TOP-IND-ENRIQ)
085300     ELSE
085400             MOVE    SPACES          TO      TOP-MAPA(
085500                                             WS-TOP-IND-ENRIQ)
085600             MOVE    SPACES          TO      TOP-DTHR-INICIO(
085700                                             WS-TOP-IND-ENRIQ)
085800     END-IF.
085900*
086000 2100-99-EXIT.
086100     EXIT.
086200*
086300*****************************************************************
086400 2500-00-GRAVACAO-CABECALHO  SECTION.
086500*****************************************************************
086600*
086700     ADD     1               TO      WS-PAGI.
086800
086900     MOVE    WS-DATA-CAB     TO      CAB1-DATA.
087000     MOVE    CAB1            TO      REG-RELPB07.
087100     PERFORM 2520-00-GRAVACAO-RELPB07.
087200
087300     MOVE    WS-HORA-CAB     TO      CAB2-HORA.
087400     MOVE    CAB2            TO      REG-RELPB07.
087500     PERFORM 2520-00-GRAVACAO-RELPB07.
087600
087700     MOVE    WS-CFG-GRUPO    TO      CAB3-GRUPO.
087800     MOVE    WS-PAGI         TO      CAB3-PAGINA.
087900     MOVE    CAB3            TO      REG-RELPB07.
088000     PERFORM 2520-00-GRAVACAO-RELPB07.
088100
088200     MOVE    CAB4            TO      REG-RELPB07.
088300     PERFORM 2520-00-GRAVACAO-RELPB07.
088400
088500     MOVE    SPACES          TO      REG-RELPB07.
088600     PERFORM 2520-00-GRAVACAO-RELPB07.
088700
088800     MOVE    CAB6            TO      REG-RELPB07.
088900     PERFORM 2520-00-GRAVACAO-RELPB07.
089000
089100     MOVE    006             TO      WS-LINHAS.
089200*
089300 2500-99-EXIT.
089400     EXIT.
089500*
089600*****************************************************************
089700 2510-00-GRAVACAO-DETALHE    SECTION.
089800*****************************************************************
089900*
090000     ADD     1               TO      WS-LINHAS.
090100
090200     IF      WS-LINHAS       GREATER 54
090300             PERFORM 2500-00-GRAVACAO-CABECALHO
090400     END-IF.
090500
090600     MOVE    WS-TOP-IND-IMP  TO      DET1-POS.
090700     MOVE    TOP-NOME(WS-TOP-IND-IMP)        TO      DET1-JOGADOR.
090800     MOVE    TOP-QTD(WS-TOP-IND-IMP)         TO      DET1-ABATES.
090900     MOVE    TOP-MAPA(WS-TOP-IND-IMP)        TO      DET1-MAPA.
091000     MOVE    TOP-DTHR-INICIO(WS-TOP-IND-IMP) TO      DET1-INICIO.
091100
091200     MOVE    DET1            TO      REG-RELPB07.
091300     PERFORM 2520-00-GRAVACAO-RELPB07.
091400
091500     ADD     1               TO      WS-QTD-IMPRESSOS.
091600*
091700 2510-99-EXIT.
091800     EXIT.
091900*
092000*****************************************************************
092100 2520-00-GRAVACAO-RELPB07    SECTION.
092200*****************************************************************
092300*
092400     WRITE   REG-RELPB07.
092500
092600     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
092700     MOVE    014             TO      WS-PTO-ERRO.
092800     PERFORM 0340-00-TESTA-FS-RELPB07.
092900*
093000 2520-99-EXIT.
093100     EXIT.
093200*
093300*****************************************************************
093400 3000-00-PROCED-FINAIS       SECTION.
093500*****************************************************************
093600*
093700     CLOSE   ANLARMA
093800             PARTIDAS
093900             JOGADOR
094000             RELPB07.
094100
094200     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
094300     MOVE    015             TO      WS-PTO-ERRO.
094400     PERFORM 0310-00-TESTA-FS-ANLARMA.
094500     PERFORM 0320-00-TESTA-FS-PARTIDAS.
094600     PERFORM 0330-00-TESTA-FS-JOGADOR.
094700     PERFORM 0340-00-TESTA-FS-RELPB07.
094800
094900     PERFORM 3100-00-MONTA-ESTATISTICA.
095000*
095100 3000-99-EXIT.
095200     EXIT.
095300*
095400*****************************************************************
095500 3100-00-MONTA-ESTATISTICA   SECTION.
095600*****************************************************************
095700*
095800     DISPLAY '******************* GPEPB007 ******************'.
095900     DISPLAY '*                                             *'.
096000     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
096100     DISPLAY '*                                             *'.
096200     DISPLAY '******************* GPEPB007 ******************'.
096300     DISPLAY '*                                             *'.
096400     DISPLAY '* GRUPO DE ARMAS...........: ' WS-CFG-GRUPO.
096500     MOVE    WS-CFG-QTD              TO      WS-EDICAO.
096600     DISPLAY '* ARMAS NO GRUPO.........: ' WS-EDICAO ' *'.
096700     MOVE    WS-LID-ANLARMA          TO      WS-EDICAO.
096800     DISPLAY '* REGISTROS ANLARMA LIDOS: ' WS-EDICAO ' *'.
096900     MOVE    WS-QTD-DESCARTADOS      TO      WS-EDICAO.
097000     DISPLAY '* DESCARTADOS (FORA GRUPO): ' WS-EDICAO ' *'.
097100     MOVE    WS-QTD-ACUMULADOS       TO      WS-EDICAO.
097200     DISPLAY '* PARES PARTIDA/JOGADOR..: ' WS-EDICAO ' *'.
097300     MOVE    WS-QTD-IMPRESSOS        TO      WS-EDICAO.
097400     DISPLAY '* LINHAS DE RANKING IMPRESSAS: ' WS-EDICAO ' *'.
097500     DISPLAY '*                                             *'.
097600     DISPLAY '******************* GPEPB007 ******************'.
097700*
097800 3100-99-EXIT.
097900     EXIT.
098000*
098100*****************************************************************
098200 0999-00-ABEND-ARQ           SECTION.
098300*****************************************************************
098400*
098500     MOVE    12              TO      RETURN-CODE.
098600
098700     DISPLAY '******************* GPEPB007 ******************'.
098800     DISPLAY '*                                             *'.
098900     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
099000     DISPLAY '*                                             *'.
099100     DISPLAY '******************* GPEPB007 ******************'.
099200     DISPLAY '*                                             *'.
099300     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
099400     WS-DDNAME-ARQ ' *'.
099500     DISPLAY '*                                             *'.
099600     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
099700     '             *'.
099800     DISPLAY '*                                             *'.
099900     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
100000     '            *'.
100100     DISPLAY '*                                             *'.
100200     IF      WS-DEBUG-LIGADO
100300             DISPLAY '* PARES ACUMULADOS(HEXA).....: '
100400                      WS-QTD-ACUMULADOS-R
100500     END-IF.
100600     DISPLAY '*                                             *'.
100700     DISPLAY '******************* GPEPB007 ******************'.
100800     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
100900     DISPLAY '******************* GPEPB007 ******************'.
101000
101100     GOBACK.
101200*
101300 0999-99-EXIT.
101400     EXIT.
101500*
101600*****************************************************************
101700*                   FIM DO PROGRAMA - GPEPB007                  *
101800*****************************************************************
