000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB008.
000600 AUTHOR.                     PAULO LIMA COSTA.
000700 INSTALLATION.               SIGPE - CPD.
000800 DATE-WRITTEN.               11/09/1993.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: PAULO LIMA COSTA                               *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: PAULO LIMA COSTA                                *
001800* DATA.........: 11/09/1993                                     *
001900*****************************************************************
002000* OBJETIVO.....: A PARTIR DO CARTAO DE PARAMETRO (PARM8),        *
002100*                APURAR NO ARQUIVO DE EVENTOS OS ABATES E AS    *
002200*                MORTES DE UM JOGADOR DENTRO DE UM PERIODO,     *
002300*                EMITINDO UMA UNICA LINHA COM OS TOTAIS.         *
002400*****************************************************************
002500*        HISTORICO DE ALTERACOES                                *
002600*****************************************************************
002700* 11/09/1993 PLC REQ.SIGPE-014 - VERSAO INICIAL. LEITURA DO     *
002800*                CARTAO PARM8 E VARREDURA UNICA DO ARQUIVO DE   *
002900*                EVENTOS, CONTANDO ABATES (JOGADOR COMO JOG1) E *
003000*                MORTES (JOGADOR COMO JOG2) DENTRO DO PERIODO.   *
003100* 14/02/1995 PLC REQ.SIGPE-021 - CORRIGIDO O TESTE DE PERIODO   *
003200*                PARA CONSIDERAR SOMENTE A DATA (10 POSICOES)   *
003300*                DE EVT-DTHR, IGNORANDO A HORA NA COMPARACAO.    *
003400* 22/07/1998 RGF REQ.SIGPE-055 - EXCLUIDOS DA CONTAGEM OS       *
003500*                EVENTOS DE FOGO AMIGO (TEAM KILL); SOMENTE      *
003600*                EVENTOS DE ABATE (KILL) ENTRAM NOS TOTAIS.      *
003700* 09/12/1998 LTS REQ.SIGPE-062 - REVISAO PRE-ANO 2000: DATAS DO *
003800*                CARTAO PARM8 E DE EVT-DTHR JA CHEGAM NO FORMATO*
003900*                AAAA-MM-DD, SEM JANELA DE SECULO A CALCULAR.    *
004000* 30/06/2002 MFA REQ.SIGPE-071 - INCLUSA A CONTAGEM DE REGISTROS*
004100*                LIDOS E DESCARTADOS NA ESTATISTICA FINAL, PARA *
004200*                CONFERENCIA DO OPERADOR.                        *
004300* 15/03/2009 CAA REQ.SIGPE-091 - REVISAO GERAL DE COMENTARIOS E *
004400*                PADRONIZACAO DOS NOMES DE CAMPO DE TRABALHO.    *
004450* 12/04/2011 WPS REQ.SIGPE-107 - PREENCHIDO O PARAGRAFO SECURITY *
004470*                DO CABECALHO (CONSTAVA EM BRANCO), PADRONIZANDO *
004480*                COM OS DEMAIS PROGRAMAS DO NUCLEO.              *
004500*****************************************************************
004600*
004700*****************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*****************************************************************
005000 CONFIGURATION               SECTION.
005100*****************************************************************
005200 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
005300                               WS-DEBUG-LIGADO
005400                               OFF     STATUS  IS
005500                               WS-DEBUG-DESLIGADO.
005600*****************************************************************
005700 INPUT-OUTPUT                SECTION.
005800*****************************************************************
005900 FILE-CONTROL.
006000*****************************************************************
006100* INPUT..: PARM8    - CARTAO DE PARAMETRO DO PERIODO - LRECL 050*
006200*****************************************************************
006300*
006400     SELECT  PARM8    ASSIGN  TO  UT-S-PARM8
006500             FILE     STATUS  IS  WS-FS-PARM8.
006600*
006700*****************************************************************
006800* INPUT..: EVENTOS  - GAMELOG DE PARTIDA             - LRECL 220*
006900*****************************************************************
007000*
007100     SELECT  EVENTOS  ASSIGN  TO  UT-S-EVENTOS
007200             FILE     STATUS  IS  WS-FS-EVENTOS.
007300*
007400*****************************************************************
007500 DATA                        DIVISION.
007600*****************************************************************
007700 FILE                        SECTION.
007800*****************************************************************
007900* INPUT..: PARM8    - CARTAO DE PARAMETRO DO PERIODO - LRECL 050*
008000*****************************************************************
008100*
008200 FD  PARM8
008300     RECORDING  MODE      IS  F
008400     LABEL      RECORD    IS  STANDARD
008500     BLOCK      CONTAINS  0   RECORDS.
008600*
008700 01      REG-PARM8-ARQ       PIC     X(050).
008800*
008900*****************************************************************
009000* INPUT..: EVENTOS  - GAMELOG DE PARTIDA             - LRECL 220*
009100*****************************************************************
009200*
009300 FD  EVENTOS
009400     RECORDING  MODE      IS  F
009500     LABEL      RECORD    IS  STANDARD
009600     BLOCK      CONTAINS  0   RECORDS.
009700*
009800 01      REG-EVENTOS-ARQ     PIC     X(220).
009900*
010000*****************************************************************
010100 WORKING-STORAGE             SECTION.
010200*****************************************************************
010300*
010400 01      WS-FS-PARM8         PIC     9(002)  VALUE   ZEROS.
010500 01      WS-FS-EVENTOS       PIC     9(002)  VALUE   ZEROS.
010600*
010700 01      WS-LID-PARM8        PIC     9(003)  COMP    VALUE ZEROS.
010800 01      WS-LID-EVENTOS      PIC     9(009)  COMP    VALUE ZEROS.
010900 01      WS-QTD-DESPREZADOS  PIC     9(009)  COMP    VALUE ZEROS.
011000*
011100 01      WS-QTD-ABATES       PIC     9(007)  COMP    VALUE ZEROS.
011200 01      WS-QTD-ABATES-R     REDEFINES       WS-QTD-ABATES
011300                             PIC     X(004).
011400*
011500 01      WS-QTD-MORTES       PIC     9(007)  COMP    VALUE ZEROS.
011600 01      WS-QTD-MORTES-R     REDEFINES       WS-QTD-MORTES
011700                             PIC     X(004).
011800*
011900 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
012000*
012100*****************************************************************
012200*        AREA DO CARTAO DE PARAMETRO JA POSICIONADA             *
012300*****************************************************************
012400*
012500 01      WS-JOGADOR-ID       PIC     X(017)  VALUE SPACES.
012600 01      WS-DATA-INI         PIC     X(010)  VALUE SPACES.
012700 01      WS-DATA-FIM         PIC     X(010)  VALUE SPACES.
012800*
012900*****************************************************************
013000*        AREA DE TRABALHO DA DATA DO EVENTO (10 POSICOES)       *
013100*****************************************************************
013200*
013300 01      WS-EVT-DATA         PIC     X(010)  VALUE SPACES.
013400 01      WS-EVT-DATA-R       REDEFINES       WS-EVT-DATA.
013500     03  ED-ANO              PIC     X(004).
013600     03  FILLER              PIC     X(001).
013700     03  ED-MES              PIC     X(002).
013800     03  FILLER              PIC     X(001).
013900     03  ED-DIA              PIC     X(002).
014000*
014100 01      WS-EVENTO-NO-PERIODO
014200                             PIC     X(001)  VALUE 'N'.
014300     88  EVENTO-NO-PERIODO           VALUE 'S'.
014400     88  EVENTO-FORA-PERIODO         VALUE 'N'.
014500*
014600*****************************************************************
014700*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
014800*****************************************************************
014900*
015000 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
015100 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
015200 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
015300*
015400 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
015500*
015600*****************************************************************
015700* INPUT..: PARM8    - CARTAO DE PARAMETRO DO PERIODO - LRECL 050*
015800*****************************************************************
015900*
016000     COPY    COBI0013.
016100*
016200*****************************************************************
016300* INPUT..: EVENTOS  - GAMELOG DE PARTIDA             - LRECL 220*
016400*****************************************************************
016500*
016600     COPY    COBW0001.
016700*
016800*****************************************************************
016900 LINKAGE                     SECTION.
017000*****************************************************************
017100 PROCEDURE                   DIVISION.
017200*****************************************************************
017300*
017400     PERFORM 0100-00-PROCED-INICIAIS.
017500
017600     PERFORM 1000-00-PROCED-PRINCIPAIS
017700       UNTIL WS-FS-EVENTOS   EQUAL   10.
017800
017900     PERFORM 3000-00-PROCED-FINAIS.
018000
018100     GOBACK.
018200*
018300*****************************************************************
018400 0100-00-PROCED-INICIAIS     SECTION.
018500*****************************************************************
018600*
018700     OPEN    INPUT   PARM8
018800             INPUT   EVENTOS.
018900
019000     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
019100
019200     MOVE    001             TO      WS-PTO-ERRO.
019300
019400     PERFORM 0200-00-TESTA-FILE-STATUS.
019500
019600     PERFORM 0110-00-CAPTURA-CARTAO-PARM8.
019700
019800     PERFORM 0500-00-LEITURA-EVENTOS.
019900
020000     IF      WS-FS-EVENTOS   EQUAL   10
020100             DISPLAY
020200             '******************* GPEPB008 ******************'
020300             DISPLAY
020400             '*                                             *'
020500             DISPLAY
020600             '*          ARQUIVO EVENTOS ESTA VAZIO         *'
020700             DISPLAY
020800             '*                                             *'
020900     END-IF.
021000*
021100 0100-99-EXIT.
021200     EXIT.
021300*
021400*****************************************************************
021500*   LE O CARTAO UNICO PARM8 E POSICIONA JOGADOR/PERIODO PEDIDOS *
021600*****************************************************************
021700 0110-00-CAPTURA-CARTAO-PARM8
021800                             SECTION.
021900*****************************************************************
022000*
022100     READ    PARM8           INTO    REG-PARM8.
022200
022300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
022400
022500     MOVE    002             TO      WS-PTO-ERRO.
022600
022700     PERFORM 0300-00-TESTA-FS-PARM8.
022800
022900     ADD     001             TO      WS-LID-PARM8.
023000
023100     MOVE    P8-JOGADOR-ID   TO      WS-JOGADOR-ID.
023200     MOVE    P8-DATA-INI     TO      WS-DATA-INI.
023300     MOVE    P8-DATA-FIM     TO      WS-DATA-FIM.
023400*
023500 0110-99-EXIT.
023600     EXIT.
023700*
023800*****************************************************************
023900 0200-00-TESTA-FILE-STATUS   SECTION.
024000*****************************************************************
024100*
024200     PERFORM 0300-00-TESTA-FS-PARM8.
024300
024400     PERFORM 0310-00-TESTA-FS-EVENTOS.
024500*
024600 0200-99-EXIT.
024700     EXIT.
024800*
024900*****************************************************************
025000 0300-00-TESTA-FS-PARM8      SECTION.
025100*****************************************************************
025200*
025300     IF      WS-FS-PARM8     NOT EQUAL 00 AND 10
025400             MOVE 'PARM8'    TO      WS-DDNAME-ARQ
025500             MOVE  WS-FS-PARM8
025600                             TO      WS-FS-ARQ
025700             PERFORM         0999-00-ABEND-ARQ
025800     END-IF.
025900*
026000 0300-99-EXIT.
026100     EXIT.
026200*
026300*****************************************************************
026400 0310-00-TESTA-FS-EVENTOS    SECTION.
026500*****************************************************************
026600*
026700     IF      WS-FS-EVENTOS   NOT EQUAL 00 AND 10
026800             MOVE 'EVENTOS'  TO      WS-DDNAME-ARQ
026900             MOVE  WS-FS-EVENTOS
027000                             TO      WS-FS-ARQ
027100             PERFORM         0999-00-ABEND-ARQ
027200     END-IF.
027300*
027400 0310-99-EXIT.
027500     EXIT.
027600*
027700*****************************************************************
027800 0500-00-LEITURA-EVENTOS     SECTION.
027900*****************************************************************
028000*
028100     READ    EVENTOS         INTO    REG-EVENTO.
028200
028300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
028400
028500     MOVE    003             TO      WS-PTO-ERRO.
028600
028700     PERFORM 0310-00-TESTA-FS-EVENTOS.
028800
028900     IF      WS-FS-EVENTOS   EQUAL   00
029000             ADD 001         TO      WS-LID-EVENTOS
029100     END-IF.
029200*
029300 0500-99-EXIT.
029400     EXIT.
029500*
029600*****************************************************************
029700 1000-00-PROCED-PRINCIPAIS   SECTION.
029800*****************************************************************
029900*
030000     MOVE    'N'             TO      WS-EVENTO-NO-PERIODO.
030100
030200     IF      EVT-TIPO        EQUAL   'KILL'
030300         AND (EVT-JOG1-ID    EQUAL   WS-JOGADOR-ID
030400          OR   EVT-JOG2-ID   EQUAL   WS-JOGADOR-ID)
030500             PERFORM 1010-00-VERIFICA-PERIODO
030600     END-IF.
030700
030800     IF      EVENTO-NO-PERIODO
030900             PERFORM 1020-00-ACUMULA-ABATE-MORTE
031000     ELSE
031100             ADD     001     TO      WS-QTD-DESPREZADOS
031200     END-IF.
031300
031400     PERFORM 0500-00-LEITURA-EVENTOS.
031500*
031600 1000-99-EXIT.
031700     EXIT.
031800*
031900*****************************************************************
032000*   O PERIODO E FECHADO NO INICIO E ABERTO NO FIM (DATA-FIM     *
032100*   NAO ENTRA NA CONTAGEM) - REQ.SIGPE-014                       *
032200*****************************************************************
032300 1010-00-VERIFICA-PERIODO    SECTION.
032400*****************************************************************
032500*
032600     MOVE    EVT-DTHR(1:10)  TO      WS-EVT-DATA.
032700
032800     IF      WS-EVT-DATA     GREATER OR EQUAL      WS-DATA-INI
032900       AND   WS-EVT-DATA     LESS    THAN           WS-DATA-FIM
033000             MOVE 'S'        TO      WS-EVENTO-NO-PERIODO
033100     END-IF.
033200*
033300 1010-99-EXIT.
033400     EXIT.
033500*
033600*****************************************************************
033700*   JOGADOR COMO JOG1 = ABATE ; JOGADOR COMO JOG2 = MORTE        *
033800*****************************************************************
033900 1020-00-ACUMULA-ABATE-MORTE SECTION.
034000*****************************************************************
034100*
034200     IF      EVT-JOG1-ID     EQUAL   WS-JOGADOR-ID
034300             ADD     001     TO      WS-QTD-ABATES
034400     END-IF.
034500
034600     IF      EVT-JOG2-ID     EQUAL   WS-JOGADOR-ID
034700             ADD     001     TO      WS-QTD-MORTES
034800     END-IF.
034900*
035000 1020-99-EXIT.
035100     EXIT.
035200*
035300*****************************************************************
035400 3000-00-PROCED-FINAIS       SECTION.
035500*****************************************************************
035600*
035700     CLOSE   PARM8
035800             EVENTOS.
035900
036000     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
036100
036200     MOVE    004             TO      WS-PTO-ERRO.
036300
036400     PERFORM 0200-00-TESTA-FILE-STATUS.
036500
036600     PERFORM 3100-00-MONTA-ESTATISTICA.
036700
036800     PERFORM 3200-00-IMPRIME-RESULTADO.
036900*
037000 3000-99-EXIT.
037100     EXIT.
037200*
037300*****************************************************************
037400 3100-00-MONTA-ESTATISTICA   SECTION.
037500*****************************************************************
037600*
037700     DISPLAY '******************* GPEPB008 ******************'.
037800     DISPLAY '*                                             *'.
037900     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
038000     DISPLAY '*                                             *'.
038100     DISPLAY '******************* GPEPB008 ******************'.
038200     DISPLAY '*                                             *'.
038300     MOVE    WS-LID-EVENTOS  TO      WS-EDICAO.
038400     DISPLAY '* REGISTROS LIDOS.......- EVENTOS.: ' WS-EDICAO
038500     ' *'.
038600     MOVE    WS-QTD-DESPREZADOS
038700                             TO      WS-EDICAO.
038800     DISPLAY '* EVENTOS FORA DO PERIODO..........: ' WS-EDICAO
038900     ' *'.
039000     DISPLAY '*                                             *'.
039100     DISPLAY '******************* GPEPB008 ******************'.
039200*
039300 3100-99-EXIT.
039400     EXIT.
039500*
039600*****************************************************************
039700*   LINHA UNICA COM JOGADOR, ABATES, MORTES E PERIODO PEDIDO    *
039800*   PELO CARTAO PARM8 - SAIDA DO PROGRAMA (REQ.SIGPE-014)        *
039900*****************************************************************
040000 3200-00-IMPRIME-RESULTADO   SECTION.
040100*****************************************************************
040200*
040300     DISPLAY WS-JOGADOR-ID ' ' WS-QTD-ABATES ' ' WS-QTD-MORTES
040400             ' ' WS-DATA-INI '/' WS-DATA-FIM.
040500*
040600 3200-99-EXIT.
040700     EXIT.
040800*
040900*****************************************************************
041000 0999-00-ABEND-ARQ           SECTION.
041100*****************************************************************
041200*
041300     MOVE    12              TO      RETURN-CODE.
041400
041500     DISPLAY '******************* GPEPB008 ******************'.
041600     DISPLAY '*                                             *'.
041700     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
041800     DISPLAY '*                                             *'.
041900     DISPLAY '******************* GPEPB008 ******************'.
042000     DISPLAY '*                                             *'.
042100     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
042200     WS-DDNAME-ARQ ' *'.
042300     DISPLAY '*                                             *'.
042400     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
042500     '             *'.
042600     DISPLAY '*                                             *'.
042700     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
042800     '            *'.
042900     DISPLAY '*                                             *'.
043000     IF      WS-DEBUG-LIGADO
043100             DISPLAY '* ABATES(HEXA)................: '
043200                      WS-QTD-ABATES-R
043300             DISPLAY '* MORTES(HEXA)................: '
043400                      WS-QTD-MORTES-R
043500     END-IF.
043600     DISPLAY '*                                             *'.
043700     DISPLAY '******************* GPEPB008 ******************'.
043800     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
043900     DISPLAY '******************* GPEPB008 ******************'.
044000
044100     GOBACK.
044200*
044300 0999-99-EXIT.
044400     EXIT.
044500*
044600*****************************************************************
044700*                   FIM DO PROGRAMA - GPEPB008                  *
044800*****************************************************************
