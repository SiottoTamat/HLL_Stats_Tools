000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - PARM5      - LRECL 111 BYTES     *
000500******************************************************************
000600* NOME DO BOOK    - COBI0010 - CARTAO DE PARAMETRO DO EXTRATOR  *
000700*                   DE METRICAS / MEDIA DE GRUPO (GPEPB005)      *
000800******************************************************************
000900* OBSERVACAO      - PRIMEIRO REGISTRO DO ARQUIVO E SEMPRE O      *
001000*                   CARTAO DE CONTROLE (P5-TIPO-REG = 'C'); OS   *
001100*                   REGISTROS SEGUINTES SAO CARTOES DE JOGADOR   *
001200*                   (P5-TIPO-REG = 'J') - UM SO PARA O MODO      *
001300*                   EXTRATOR, VARIOS PARA O MODO MEDIA DE GRUPO. *
001400*                   SE P5-DATA-INI/P5-DATA-FIM VIEREM EM BRANCO  *
001500*                   O PROGRAMA ASSUME OS PADROES DA NORMA        *
001600*                   (INICIO DA SERIE / DATA DE HOJE).            *
001700******************************************************************
001800* REG-PARM5        - PIC X(111)       - REG. TOTAL DO ARQUIVO   *
001900******************************************************************
002000* P5-TIPO-REG      - PIC X(001)       - C=CONTROLE  J=JOGADOR   *
002100*                                                                *
002200*   -- AREA DO CARTAO DE CONTROLE (P5-TIPO-REG = 'C') --         *
002300* P5-MODO          - PIC X(001)       - E=EXTRATOR G=MEDIA GRUPO*
002400* P5-DATA-INI      - PIC X(010)       - AAAA-MM-DD (OU BRANCO)  *
002500* P5-DATA-FIM      - PIC X(010)       - AAAA-MM-DD (OU BRANCO)  *
002600* P5-QTD-METRICAS  - PIC 9(002)       - QTDE DE METRICAS PEDIDAS*
002700* P5-METRICAS      - PIC X(020) (4)   - LISTA DE METRICAS       *
002800*                                       (MODO GRUPO USA SO A 1A)*
002900* FILLER           - PIC X(007)       - AREA LIVRE               *
003000*                                                                *
003100*   -- AREA DO CARTAO DE JOGADOR (P5-TIPO-REG = 'J') --          *
003200* P5-JOGADOR-ID    - PIC X(017)       - ID DO JOGADOR             *
003300* FILLER           - PIC X(093)       - AREA LIVRE               *
003400******************************************************************
003500*
003600 01          REG-PARM5.
003700   03        P5-TIPO-REG         PIC     X(001).
003800     88      P5-CARTAO-CONTROLE          VALUE 'C'.
003900     88      P5-CARTAO-JOGADOR           VALUE 'J'.
004000   03        P5-AREA-DADOS       PIC     X(110).
004100*
004200 01          P5-AREA-CONTROLE    REDEFINES        P5-AREA-DADOS.
004300   03        P5-MODO             PIC     X(001).
004400     88      P5-MODO-EXTRATOR            VALUE 'E'.
004500     88      P5-MODO-MEDIA-GRUPO         VALUE 'G'.
004600   03        P5-DATA-INI         PIC     X(010).
004700   03        P5-DATA-FIM         PIC     X(010).
004800   03        P5-QTD-METRICAS     PIC     9(002).
004900   03        P5-METRICAS         PIC     X(020)  OCCURS  4  TIMES.
005000   03        FILLER              PIC     X(007).
005100*
005200 01          P5-AREA-JOGADOR     REDEFINES        P5-AREA-DADOS.
005300   03        P5-JOGADOR-ID       PIC     X(017).
005400   03        FILLER              PIC     X(093).
005500*
005600******************************************************************
005700* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - PARM5   *
005800******************************************************************
