000100******************************************************************
000200* SISTEMA         - SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - PARM7      - LRECL 050 BYTES     *
000500******************************************************************
000600* NOME DO BOOK    - COBI0012 - CARTAO DE PARAMETRO DO RANKING    *
000700*                   DE ABATES POR ARMA (GPEPB007)                *
000800******************************************************************
000900* OBSERVACAO      - PRIMEIRO REGISTRO DO ARQUIVO E O CARTAO DE    *
001000*                   CONTROLE (P7-TIPO-REG = 'C'), COM O NOME DO   *
001100*                   GRUPO DE ARMAS A RANQUEAR; OS REGISTROS       *
001200*                   SEGUINTES SAO CARTOES DE ARMA (P7-TIPO-REG =  *
001300*                   'A'), UM POR ARMA PERTENCENTE AO GRUPO.       *
001400******************************************************************
001500* REG-PARM7        - PIC X(050)       - REG. TOTAL DO ARQUIVO    *
001600******************************************************************
001700* P7-TIPO-REG      - PIC X(001)       - C=CONTROLE  A=ARMA       *
001800*                                                                 *
001900*   -- AREA DO CARTAO DE CONTROLE (P7-TIPO-REG = 'C') --          *
002000* P7-GRUPO         - PIC X(020)       - NOME DO GRUPO DE ARMAS   *
002100* FILLER           - PIC X(029)       - AREA LIVRE                *
002200*                                                                 *
002300*   -- AREA DO CARTAO DE ARMA (P7-TIPO-REG = 'A') --              *
002400* P7-ARMA          - PIC X(030)       - NOME DA ARMA DO GRUPO    *
002500* FILLER           - PIC X(019)       - AREA LIVRE                *
002600******************************************************************
002700*
002800 01          REG-PARM7.
002900   03        P7-TIPO-REG         PIC     X(001).
003000     88      P7-CARTAO-CONTROLE          VALUE 'C'.
003100     88      P7-CARTAO-ARMA              VALUE 'A'.
003200   03        P7-AREA-DADOS       PIC     X(049).
003300*
003400 01          P7-AREA-CONTROLE    REDEFINES        P7-AREA-DADOS.
003500   03        P7-GRUPO            PIC     X(020).
003600   03        FILLER              PIC     X(029).
003700*
003800 01          P7-AREA-ARMA        REDEFINES        P7-AREA-DADOS.
003900   03        P7-ARMA             PIC     X(030).
004000   03        FILLER              PIC     X(019).
004100*
004200******************************************************************
004300* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - PARM7   *
004400******************************************************************
