000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPEPB009.
000600 AUTHOR.                     MARIA FERNANDA ARAUJO.
000700 INSTALLATION.               SIGPE - CPD.
000800 DATE-WRITTEN.               10/02/1995.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO SIGPE
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPE - GESTAO DE PARTIDAS E ESTATISTICAS      *
001400*****************************************************************
001500* ANALISTA.....: MARIA FERNANDA ARAUJO                          *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: MARIA FERNANDA ARAUJO                          *
001800* DATA.........: 10/02/1995                                     *
001900*****************************************************************
002000* OBJETIVO.....: A PARTIR DO CARTAO DE PARAMETRO (PARM9) E DO   *
002100*                ARQUIVO DE ANALISES POR PARTIDA (ANALISE),      *
002200*                CALCULAR A MEDIA DIARIA DE UMA METRICA DE UM   *
002300*                JOGADOR, AGRUPADA PELA DATA DE INICIO DA        *
002400*                PARTIDA, E GRAVAR UM PONTO POR DIA NO ARQUIVO   *
002500*                DE SAIDA (EXTMED), EM ORDEM CRESCENTE DE DATA.  *
002600*****************************************************************
002700*        HISTORICO DE ALTERACOES                                *
002800*****************************************************************
002900* 04/05/1999 MFA REQ.SIGPE-064 - VERSAO INICIAL. LEITURA DO     *
003000*                CARTAO PARM9, VARREDURA DA ANALISE COM ACESSO   *
003100*                ALEATORIO A PARTIDAS PARA OBTER A DATA DE       *
003200*                INICIO DE CADA PARTIDA, ACUMULO EM TABELA       *
003300*                ORDENADA POR DATA E GRAVACAO DAS MEDIAS.        *
003400* 19/11/1999 MFA REQ.SIGPE-064 - REVISAO PRE-ANO 2000: DATAS DO *
003500*                CARTAO PARM9 E DE PAR-DTHR-INICIO JA CHEGAM NO *
003600*                FORMATO AAAA-MM-DD, SEM JANELA DE SECULO A      *
003700*                CALCULAR.                                       *
003800* 08/03/2002 RGF REQ.SIGPE-070 - CORRIGIDO O DESCARTE DE         *
003900*                ANALISES CUJA PARTIDA NAO FOI LOCALIZADA NO     *
004000*                MESTRE PARTIDAS (FILE STATUS 23), EVITANDO      *
004100*                ABEND EM BASES COM PARTIDAS EXPURGADAS.         *
004200* 27/09/2006 CAA REQ.SIGPE-085 - INCLUIDA A METRICA ABT-MIN-POND *
004300*                NA LISTA DE METRICAS ACEITAS PELO CARTAO PARM9. *
004400* 12/04/2011 LTS REQ.SIGPE-098 - REVISAO GERAL DE COMENTARIOS E *
004500*                CONFERENCIA DO LIMITE DE 3660 DATAS DISTINTAS   *
004600*                NA TABELA DE ACUMULO (10 ANOS DE HISTORICO).    *
004620* 13/04/2011 WPS REQ.SIGPE-107 - PREENCHIDO O PARAGRAFO SECURITY *
004640*                DO CABECALHO (CONSTAVA EM BRANCO), PADRONIZANDO *
004650*                COM OS DEMAIS PROGRAMAS DO NUCLEO.              *
004660* 13/04/2011 WPS REQ.SIGPE-107 - CORRIGIDA A DATA-ESCRITA DO     *
004670*                CABECALHO: CONSTAVA A DATA DE ENTRADA EM         *
004680*                PRODUCAO (04/05/1999, JA REGISTRADA NO HISTORICO*
004690*                ABAIXO); O PROJETO E A CODIFICACAO INICIAL DESTA*
004695*                MEDIA DIARIA SAO DE 10/02/1995.                 *
004700*****************************************************************
004800*
004900*****************************************************************
005000 ENVIRONMENT                 DIVISION.
005100*****************************************************************
005200 CONFIGURATION               SECTION.
005300*****************************************************************
005400 SPECIAL-NAMES.               UPSI-0  ON      STATUS  IS
005500                               WS-DEBUG-LIGADO
005600                               OFF     STATUS  IS
005700                               WS-DEBUG-DESLIGADO.
005800*****************************************************************
005900 INPUT-OUTPUT                SECTION.
006000*****************************************************************
006100 FILE-CONTROL.
006200*****************************************************************
006300* INPUT..: PARM9    - CARTAO DE PARAMETRO DA MEDIA   - LRECL 060*
006400*****************************************************************
006500*
006600     SELECT  PARM9    ASSIGN  TO  UT-S-PARM9
006700             FILE     STATUS  IS  WS-FS-PARM9.
006800*
006900*****************************************************************
007000* INPUT..: ANALISE  - ANALISE DE JOGADOR NA PARTIDA  - LRECL 080*
007100*****************************************************************
007200*
007300     SELECT  ANALISE  ASSIGN  TO  UT-S-ANALISE
007400             FILE     STATUS  IS  WS-FS-ANALISE.
007500*
007600*****************************************************************
007700* I-O....: PARTIDAS - MESTRE DE PARTIDAS (INDEXADO)  - LRECL 110*
007800*****************************************************************
007900*
008000     SELECT  PARTIDAS ASSIGN  TO  UT-I-PARTIDAS
008100             ORGANIZATION    IS      INDEXED
008200             ACCESS   MODE   IS      RANDOM
008300             RECORD   KEY    IS      PAR-CHAVE
008400             FILE     STATUS IS      WS-FS-PARTIDAS.
008500*
008600*****************************************************************
008700* OUTPUT.: EXTMED   - SERIE DIARIA DA METRICA PEDIDA - LRECL 070*
008800*****************************************************************
008900*
009000     SELECT  EXTMED   ASSIGN  TO  UT-S-EXTMED
009100             FILE     STATUS  IS  WS-FS-EXTMED.
009200*
009300*****************************************************************
009400 DATA                        DIVISION.
009500*****************************************************************
009600 FILE                        SECTION.
009700*****************************************************************
009800* INPUT..: PARM9    - CARTAO DE PARAMETRO DA MEDIA   - LRECL 060*
009900*****************************************************************
010000*
010100 FD  PARM9
010200     RECORDING  MODE      IS  F
010300     LABEL      RECORD    IS  STANDARD
010400     BLOCK      CONTAINS  0   RECORDS.
010500*
010600 01      REG-PARM9-ARQ       PIC     X(060).
010700*
010800*****************************************************************
010900* INPUT..: ANALISE  - ANALISE DE JOGADOR NA PARTIDA  - LRECL 080*
011000*****************************************************************
011100*
011200 FD  ANALISE
011300     RECORDING  MODE      IS  F
011400     LABEL      RECORD    IS  STANDARD
011500     BLOCK      CONTAINS  0   RECORDS.
011600*
011700 01      REG-ANALISE-ARQ     PIC     X(080).
011800*
011900*****************************************************************
012000* I-O....: PARTIDAS - MESTRE DE PARTIDAS (INDEXADO)  - LRECL 110*
012100*****************************************************************
012200*
012300 FD  PARTIDAS
012400     RECORDING  MODE      IS  F
012500     LABEL      RECORD    IS  STANDARD.
012600*
012700 01      REG-PARTIDAS-ARQ    PIC     X(110).
012800*
012900*****************************************************************
013000* OUTPUT.: EXTMED   - SERIE DIARIA DA METRICA PEDIDA - LRECL 070*
013100*****************************************************************
013200*
013300 FD  EXTMED
013400     RECORDING  MODE      IS  F
013500     LABEL      RECORD    IS  STANDARD
013600     BLOCK      CONTAINS  0   RECORDS.
013700*
013800 01      REG-EXTMED-ARQ      PIC     X(070).
013900*
014000*****************************************************************
014100 WORKING-STORAGE             SECTION.
014200*****************************************************************
014300*
014400 01      WS-FS-PARM9         PIC     9(002)  VALUE   ZEROS.
014500 01      WS-FS-ANALISE       PIC     9(002)  VALUE   ZEROS.
014600 01      WS-FS-PARTIDAS      PIC     9(002)  VALUE   ZEROS.
014700 01      WS-FS-EXTMED        PIC     9(002)  VALUE   ZEROS.
014800*
014900 01      WS-LID-PARM9        PIC     9(003)  COMP    VALUE ZEROS.
015000 01      WS-LID-ANALISE      PIC     9(007)  COMP    VALUE ZEROS.
015100 01      WS-QTD-DESPREZADAS  PIC     9(007)  COMP    VALUE ZEROS.
015200 01      WS-QTD-DESPREZADAS-R
015300                             REDEFINES       WS-QTD-DESPREZADAS
015400                             PIC     X(004).
015500 01      WS-QTD-SEM-PARTIDA  PIC     9(007)  COMP    VALUE ZEROS.
015600 01      WS-GRV-EXTMED       PIC     9(005)  COMP    VALUE ZEROS.
015700 01      WS-GRV-EXTMED-R     REDEFINES       WS-GRV-EXTMED
015800                             PIC     X(002).
015900*
016000 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
016100*
016200*****************************************************************
016300*        AREA DO CARTAO DE PARAMETRO JA POSICIONADA             *
016400*****************************************************************
016500*
016600 01      WS-JOGADOR-ID       PIC     X(017)  VALUE SPACES.
016700 01      WS-METRICA-PEDIDA   PIC     X(020)  VALUE SPACES.
016800 01      WS-DATA-INI         PIC     X(010)  VALUE SPACES.
016900 01      WS-DATA-FIM         PIC     X(010)  VALUE SPACES.
017000*
017100*****************************************************************
017200*        AREA DE TRABALHO DA DATA DA PARTIDA (SO A DATA)        *
017300*****************************************************************
017400*
017500 01      WS-DATA-PARTIDA     PIC     X(010)  VALUE SPACES.
017600 01      WS-DATA-PARTIDA-R   REDEFINES       WS-DATA-PARTIDA.
017700     03  DP-ANO              PIC     X(004).
017800     03  FILLER              PIC     X(001).
017900     03  DP-MES              PIC     X(002).
018000     03  FILLER              PIC     X(001).
018100     03  DP-DIA              PIC     X(002).
018200*
018300 01      WS-VALOR-METRICA    PIC     S9(005)V99  VALUE ZEROS.
018400 01      WS-VALOR-MEDIA      PIC     S9(005)V99  VALUE ZEROS.
018500*
018600 01      WS-EVENTO-NO-PERIODO
018700                             PIC     X(001)  VALUE 'N'.
018800     88  EVENTO-NO-PERIODO           VALUE 'S'.
018900     88  EVENTO-FORA-PERIODO         VALUE 'N'.
019000*
019100*****************************************************************
019200*        TABELA DE ACUMULO POR DATA - ORDENADA CRESCENTE        *
019300*****************************************************************
019400*
019500 01      WS-DAT-MAX          PIC     9(004)  COMP    VALUE 3660.
019600 01      WS-DAT-QTD-OCUP     PIC     9(004)  COMP    VALUE ZEROS.
019700 01      WS-DAT-IND-BUSCA    PIC     9(004)  COMP    VALUE ZEROS.
019800 01      WS-DAT-POS-INS      PIC     9(004)  COMP    VALUE ZEROS.
019900 01      WS-DAT-IND-DESLOC   PIC     9(004)  COMP    VALUE ZEROS.
020000 01      WS-DAT-IND-ANT      PIC     9(004)  COMP    VALUE ZEROS.
020100 01      WS-DAT-IND-GRV      PIC     9(004)  COMP    VALUE ZEROS.
020200*
020300 01      TAB-ACUMULO-DATA.
020400     03  DAT-ENTRADA         OCCURS  3660    TIMES.
020500         05  DAT-DATA        PIC     X(010).
020600         05  DAT-SOMA        PIC     S9(007)V99.
020700         05  DAT-QTD         PIC     9(005)  COMP.
020800         05  FILLER          PIC     X(003).
020900*
021000*****************************************************************
021100*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
021200*****************************************************************
021300*
021400 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
021500 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
021600 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
021700*
021800 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
021900*
022000*****************************************************************
022100* INPUT..: PARM9    - CARTAO DE PARAMETRO DA MEDIA   - LRECL 060*
022200*****************************************************************
022300*
022400     COPY    COBI0014.
022500*
022600*****************************************************************
022700* INPUT..: ANALISE  - ANALISE DE JOGADOR NA PARTIDA  - LRECL 080*
022800*****************************************************************
022900*
023000     COPY    COBO0002.
023100*
023200*****************************************************************
023300* I-O....: PARTIDAS - MESTRE DE PARTIDAS (INDEXADO)  - LRECL 110*
023400*****************************************************************
023500*
023600     COPY    COBO0003.
023700*
023800*****************************************************************
023900* OUTPUT.: EXTMED   - SERIE DIARIA DA METRICA PEDIDA - LRECL 070*
024000*****************************************************************
024100*
024200     COPY    COBO0005.
024300*
024400*****************************************************************
024500 LINKAGE                     SECTION.
024600*****************************************************************
024700 PROCEDURE                   DIVISION.
024800*****************************************************************
024900*
025000     PERFORM 0100-00-PROCED-INICIAIS.
025100
025200     PERFORM 1000-00-PROCED-PRINCIPAIS
025300       UNTIL WS-FS-ANALISE   EQUAL   10.
025400
025500     PERFORM 3000-00-PROCED-FINAIS.
025600
025700     GOBACK.
025800*
025900*****************************************************************
026000 0100-00-PROCED-INICIAIS     SECTION.
026100*****************************************************************
026200*
026300     OPEN    INPUT   PARM9
026400             INPUT   ANALISE
026500             INPUT   PARTIDAS
026600             OUTPUT  EXTMED.
026700
026800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
026900
027000     MOVE    001             TO      WS-PTO-ERRO.
027100
027200     PERFORM 0200-00-TESTA-FILE-STATUS.
027300
027400     PERFORM 0110-00-CAPTURA-CARTAO-PARM9.
027500
027600     PERFORM 0500-00-LEITURA-ANALISE.
027700
027800     IF      WS-FS-ANALISE   EQUAL   10
027900             DISPLAY
028000             '******************* GPEPB009 ******************'
028100             DISPLAY
028200             '*                                             *'
028300             DISPLAY
028400             '*          ARQUIVO ANALISE ESTA VAZIO         *'
028500             DISPLAY
028600             '*                                             *'
028700     END-IF.
028800*
028900 0100-99-EXIT.
029000     EXIT.
029100*
029200*****************************************************************
029300*   LE O CARTAO UNICO PARM9 E POSICIONA JOGADOR/METRICA/PERIODO *
029400*****************************************************************
029500 0110-00-CAPTURA-CARTAO-PARM9
029600                             SECTION.
029700*****************************************************************
029800*
029900     READ    PARM9           INTO    REG-PARM9.
030000
030100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
030200
030300     MOVE    002             TO      WS-PTO-ERRO.
030400
030500     PERFORM 0310-00-TESTA-FS-PARM9.
030600
030700     ADD     001             TO      WS-LID-PARM9.
030800
030900     MOVE    P9-JOGADOR-ID   TO      WS-JOGADOR-ID.
031000     MOVE    P9-METRICA      TO      WS-METRICA-PEDIDA.
031100     MOVE    P9-DATA-INI     TO      WS-DATA-INI.
031200     MOVE    P9-DATA-FIM     TO      WS-DATA-FIM.
031300*
031400 0110-99-EXIT.
031500     EXIT.
031600*
031700*****************************************************************
031800 0200-00-TESTA-FILE-STATUS   SECTION.
031900*****************************************************************
032000*
032100     PERFORM 0310-00-TESTA-FS-PARM9.
032200
032300     PERFORM 0320-00-TESTA-FS-ANALISE.
032400
032500     PERFORM 0340-00-TESTA-FS-EXTMED.
032600*
032700 0200-99-EXIT.
032800     EXIT.
032900*
033000*****************************************************************
033100 0310-00-TESTA-FS-PARM9      SECTION.
033200*****************************************************************
033300*
033400     IF      WS-FS-PARM9     NOT EQUAL 00 AND 10
033500             MOVE 'PARM9'    TO      WS-DDNAME-ARQ
033600             MOVE  WS-FS-PARM9
033700                             TO      WS-FS-ARQ
033800             PERFORM         0999-00-ABEND-ARQ
033900     END-IF.
034000*
034100 0310-99-EXIT.
034200     EXIT.
034300*
034400*****************************************************************
034500 0320-00-TESTA-FS-ANALISE    SECTION.
034600*****************************************************************
034700*
034800     IF      WS-FS-ANALISE   NOT EQUAL 00 AND 10
034900             MOVE 'ANALISE'  TO      WS-DDNAME-ARQ
035000             MOVE  WS-FS-ANALISE
035100                             TO      WS-FS-ARQ
035200             PERFORM         0999-00-ABEND-ARQ
035300     END-IF.
035400*
035500 0320-99-EXIT.
035600     EXIT.
035700*
035800*****************************************************************
035900 0340-00-TESTA-FS-EXTMED     SECTION.
036000*****************************************************************
036100*
036200     IF      WS-FS-EXTMED    NOT EQUAL 00
036300             MOVE 'EXTMED'   TO      WS-DDNAME-ARQ
036400             MOVE  WS-FS-EXTMED
036500                             TO      WS-FS-ARQ
036600             PERFORM         0999-00-ABEND-ARQ
036700     END-IF.
036800*
036900 0340-99-EXIT.
037000     EXIT.
037100*
037200*****************************************************************
037300 0500-00-LEITURA-ANALISE     SECTION.
037400*****************************************************************
037500*
037600     READ    ANALISE         INTO    REG-ANALISE.
037700
037800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
037900
038000     MOVE    003             TO      WS-PTO-ERRO.
038100
038200     PERFORM 0320-00-TESTA-FS-ANALISE.
038300
038400     IF      WS-FS-ANALISE   EQUAL   00
038500             ADD 001         TO      WS-LID-ANALISE
038600     END-IF.
038700*
038800 0500-99-EXIT.
038900     EXIT.
039000*
039100*****************************************************************
039200 1000-00-PROCED-PRINCIPAIS   SECTION.
039300*****************************************************************
039400*
039500     MOVE    'N'             TO      WS-EVENTO-NO-PERIODO.
039600
039700     IF      ANL-JOGADOR-ID  EQUAL   WS-JOGADOR-ID
039800             PERFORM 1010-00-LOCALIZA-DATA-PARTIDA
039900     ELSE
040000             ADD     001     TO      WS-QTD-DESPREZADAS
040100     END-IF.
040200
040300     PERFORM 0500-00-LEITURA-ANALISE.
040400*
040500 1000-99-EXIT.
040600     EXIT.
040700*
040800*****************************************************************
040900*   OBTEM A DATA DE INICIO DA PARTIDA NO MESTRE PARTIDAS; SE A  *
041000*   PARTIDA NAO FOR ENCONTRADA (EXPURGADA), A ANALISE E          *
041100*   DESCARTADA SEM ABEND - REQ.SIGPE-070                         *
041200*****************************************************************
041300 1010-00-LOCALIZA-DATA-PARTIDA
041400                             SECTION.
041500*****************************************************************
041600*
041700     MOVE    ANL-CHAVE-PARTIDA
041800                             TO      PAR-CHAVE.
041900
042000     READ    PARTIDAS.
042100
042200     IF      WS-FS-PARTIDAS  EQUAL   00
042300             MOVE    PAR-DTHR-INICIO(1:10)
042400                             TO      WS-DATA-PARTIDA
042500             PERFORM 1020-00-VERIFICA-PERIODO
042600     ELSE
042700       IF    WS-FS-PARTIDAS  EQUAL   23
042800             ADD     001     TO      WS-QTD-SEM-PARTIDA
042900       ELSE
043000             MOVE 'PARTIDAS' TO      WS-DDNAME-ARQ
043100             MOVE  WS-FS-PARTIDAS
043200                             TO      WS-FS-ARQ
043300             MOVE    004     TO      WS-PTO-ERRO
043400             PERFORM         0999-00-ABEND-ARQ
043500       END-IF
043600     END-IF.
043700*
043800 1010-99-EXIT.
043900     EXIT.
044000*
044100*****************************************************************
044200 1020-00-VERIFICA-PERIODO    SECTION.
044300*****************************************************************
044400*
044500     IF      WS-DATA-PARTIDA GREATER OR EQUAL      WS-DATA-INI
044600       AND   WS-DATA-PARTIDA LESS    OR EQUAL      WS-DATA-FIM
044700             MOVE 'S'        TO      WS-EVENTO-NO-PERIODO
044800     END-IF.
044900
045000     IF      EVENTO-NO-PERIODO
045100             PERFORM 1030-00-SELECIONA-METRICA
045200     ELSE
045300             ADD     001     TO      WS-QTD-DESPREZADAS
045400     END-IF.
045500*
045600 1020-99-EXIT.
045700     EXIT.
045800*
045900*****************************************************************
046000*   COPIA PARA WS-VALOR-METRICA O CAMPO DA ANALISE PEDIDO NO    *
046100*   CARTAO PARM9                                                *
046200*****************************************************************
046300 1030-00-SELECIONA-METRICA   SECTION.
046400*****************************************************************
046500*
046600     MOVE    ZEROS           TO      WS-VALOR-METRICA.
046700
046800     IF      WS-METRICA-PEDIDA       EQUAL   'ABT-MIN'
046900             MOVE    ANL-ABT-MIN     TO      WS-VALOR-METRICA
047000     ELSE
047100       IF    WS-METRICA-PEDIDA       EQUAL   'MRT-MIN'
047200             MOVE    ANL-MRT-MIN     TO      WS-VALOR-METRICA
047300       ELSE
047400         IF  WS-METRICA-PEDIDA       EQUAL   'INDICE'
047500             MOVE    ANL-INDICE      TO      WS-VALOR-METRICA
047600         ELSE
047700           IF WS-METRICA-PEDIDA      EQUAL   'ABT-MIN-POND'
047800             MOVE    ANL-ABT-MIN-POND
047900                             TO      WS-VALOR-METRICA
048000           END-IF
048100         END-IF
048200       END-IF
048300     END-IF.
048400
048500     PERFORM 1040-00-ACUMULA-DATA.
048600*
048700 1030-99-EXIT.
048800     EXIT.
048900*
049000*****************************************************************
049100*   LOCALIZA OU INSERE A DATA NA TABELA, MANTENDO-A EM ORDEM    *
049200*   CRESCENTE, E ACUMULA SOMA/QTD PARA O CALCULO DA MEDIA       *
049300*****************************************************************
049400 1040-00-ACUMULA-DATA        SECTION.
049500*****************************************************************
049600*
049700     MOVE    ZEROS           TO      WS-DAT-IND-BUSCA.
049800
049900     PERFORM 1050-00-COMPARA-DATA
050000       VARYING WS-DAT-IND-DESLOC FROM 1 BY 1
050100         UNTIL WS-DAT-IND-DESLOC GREATER WS-DAT-QTD-OCUP
050200            OR WS-DAT-IND-BUSCA  GREATER ZEROS.
050300
050400     IF      WS-DAT-IND-BUSCA GREATER ZEROS
050500             MOVE    WS-DAT-IND-BUSCA        TO WS-DAT-POS-INS
050600     ELSE
050700             PERFORM 1060-00-LOCALIZA-POSICAO-DATA
050800     END-IF.
050900
051000     ADD     WS-VALOR-METRICA
051100                       TO      DAT-SOMA(WS-DAT-POS-INS).
051200     ADD     001       TO      DAT-QTD(WS-DAT-POS-INS).
051300*
051400 1040-99-EXIT.
051500     EXIT.
051600*
051700 1050-00-COMPARA-DATA        SECTION.
051800*****************************************************************
051900*
052000     IF      DAT-DATA(WS-DAT-IND-DESLOC) EQUAL WS-DATA-PARTIDA
052100             MOVE    WS-DAT-IND-DESLOC       TO WS-DAT-IND-BUSCA
052200     END-IF.
052300*
052400 1050-99-EXIT.
052500     EXIT.
052600*
052700*****************************************************************
052800*   DATA NOVA: LOCALIZA A POSICAO ORDENADA E DESLOCA A CAUDA    *
052900*   DA TABELA UMA POSICAO PARA A DIREITA ANTES DE INSERIR       *
053000*****************************************************************
053100 1060-00-LOCALIZA-POSICAO-DATA
053200                             SECTION.
053300*****************************************************************
053400*
053500     IF      WS-DAT-QTD-OCUP GREATER OR EQUAL      WS-DAT-MAX
053600             MOVE 'EXTMED'   TO      WS-DDNAME-ARQ
053700             MOVE    99      TO      WS-FS-ARQ
053800             MOVE    121     TO      WS-PTO-ERRO
053900             PERFORM         0999-00-ABEND-ARQ
054000     END-IF.
054100
054200     MOVE    1               TO      WS-DAT-POS-INS.
054300
054400     PERFORM 1070-00-AVALIA-POSICAO-DATA
054500       VARYING WS-DAT-IND-DESLOC FROM 1 BY 1
054600         UNTIL WS-DAT-IND-DESLOC GREATER WS-DAT-QTD-OCUP.
054700
054800     PERFORM 1080-00-DESLOCA-DATA
054900       VARYING WS-DAT-IND-DESLOC FROM WS-DAT-QTD-OCUP BY -1
055000         UNTIL WS-DAT-IND-DESLOC LESS   WS-DAT-POS-INS.
055100
055200     ADD     001             TO      WS-DAT-QTD-OCUP.
055300
055400     MOVE    WS-DATA-PARTIDA TO      DAT-DATA(WS-DAT-POS-INS).
055500     MOVE    ZEROS           TO      DAT-SOMA(WS-DAT-POS-INS)
055600                                     DAT-QTD(WS-DAT-POS-INS).
055700*
055800 1060-99-EXIT.
055900     EXIT.
056000*
056100 1070-00-AVALIA-POSICAO-DATA SECTION.
056200*****************************************************************
056300*
056400     IF      WS-DATA-PARTIDA GREATER DAT-DATA(WS-DAT-IND-DESLOC)
056500             ADD     001     TO      WS-DAT-POS-INS
056600     END-IF.
056700*
056800 1070-99-EXIT.
056900     EXIT.
057000*
057100 1080-00-DESLOCA-DATA        SECTION.
057200*****************************************************************
057300*
057400     COMPUTE WS-DAT-IND-ANT = WS-DAT-IND-DESLOC + 1.
057500
057600     MOVE    DAT-ENTRADA(WS-DAT-IND-DESLOC)
057700                             TO      DAT-ENTRADA(WS-DAT-IND-ANT).
057800*
057900 1080-99-EXIT.
058000     EXIT.
058100*
058200*****************************************************************
058300 3000-00-PROCED-FINAIS       SECTION.
058400*****************************************************************
058500*
058600     PERFORM 3100-00-GRAVACAO-EXTMED
058700       VARYING WS-DAT-IND-GRV FROM 1 BY 1
058800         UNTIL WS-DAT-IND-GRV GREATER WS-DAT-QTD-OCUP.
058900
059000     CLOSE   PARM9
059100             ANALISE
059200             PARTIDAS
059300             EXTMED.
059400
059500     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
059600
059700     MOVE    005             TO      WS-PTO-ERRO.
059800
059900     PERFORM 0200-00-TESTA-FILE-STATUS.
060000
060100     PERFORM 3900-00-MONTA-ESTATISTICA.
060200*
060300 3000-99-EXIT.
060400     EXIT.
060500*
060600*****************************************************************
060700*   PARA CADA DATA ACUMULADA, CALCULA A MEDIA (ARREDONDADA A    *
060800*   2 CASAS, PARA CIMA A PARTIR DE 0,005) E GRAVA UM PONTO      *
060900*****************************************************************
061000 3100-00-GRAVACAO-EXTMED     SECTION.
061100*****************************************************************
061200*
061300     IF      DAT-QTD(WS-DAT-IND-GRV) GREATER ZEROS
061400             COMPUTE WS-VALOR-MEDIA ROUNDED =
061500                     DAT-SOMA(WS-DAT-IND-GRV)
061600                   / DAT-QTD(WS-DAT-IND-GRV)
061700
061800             MOVE    SPACES  TO      REG-PONTO
061900
062000             MOVE    WS-JOGADOR-ID   TO      PNT-JOGADOR-ID
062100             MOVE    WS-METRICA-PEDIDA
062200                             TO      PNT-METRICA
062300             MOVE    SPACES  TO      PNT-DATA
062400             MOVE    DAT-DATA(WS-DAT-IND-GRV)
062500                             TO      PNT-DATA(1:10)
062600             MOVE    WS-VALOR-MEDIA  TO      PNT-VALOR
062700
062800             WRITE   REG-EXTMED-ARQ  FROM    REG-PONTO
062900
063000             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ
063100
063200             MOVE    006     TO      WS-PTO-ERRO
063300
063400             PERFORM 0340-00-TESTA-FS-EXTMED
063500
063600             ADD     001     TO      WS-GRV-EXTMED
063700     END-IF.
063800*
063900 3100-99-EXIT.
064000     EXIT.
064100*
064200*****************************************************************
064300 3900-00-MONTA-ESTATISTICA   SECTION.
064400*****************************************************************
064500*
064600     DISPLAY '******************* GPEPB009 ******************'.
064700     DISPLAY '*                                             *'.
064800     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
064900     DISPLAY '*                                             *'.
065000     DISPLAY '******************* GPEPB009 ******************'.
065100     DISPLAY '*                                             *'.
065200     MOVE    WS-LID-ANALISE  TO      WS-EDICAO.
065300     DISPLAY '* REGISTROS LIDOS.......- ANALISE.: ' WS-EDICAO
065400     ' *'.
065500     MOVE    WS-QTD-DESPREZADAS
065600                             TO      WS-EDICAO.
065700     DISPLAY '* ANALISES DESPREZADAS (JOG/PERIODO): ' WS-EDICAO
065800     '*'.
065900     MOVE    WS-QTD-SEM-PARTIDA
066000                             TO      WS-EDICAO.
066100     DISPLAY '* ANALISES SEM PARTIDA NO MESTRE...: ' WS-EDICAO
066200     ' *'.
066300     MOVE    WS-GRV-EXTMED   TO      WS-EDICAO.
066400     DISPLAY '* REGISTROS GRAVADOS....- EXTMED..: ' WS-EDICAO
066500     ' *'.
066600     DISPLAY '*                                             *'.
066700     IF      WS-DEBUG-LIGADO
066800             DISPLAY '* GRAVADOS-CONTADOR(HEXA)....: '
066900                      WS-GRV-EXTMED-R
067000             DISPLAY '* DESPREZADAS-CONTADOR(HEXA).: '
067100                      WS-QTD-DESPREZADAS-R
067200     END-IF.
067300     DISPLAY '*                                             *'.
067400     DISPLAY '******************* GPEPB009 ******************'.
067500*
067600 3900-99-EXIT.
067700     EXIT.
067800*
067900*****************************************************************
068000 0999-00-ABEND-ARQ           SECTION.
068100*****************************************************************
068200*
068300     MOVE    12              TO      RETURN-CODE.
068400
068500     DISPLAY '******************* GPEPB009 ******************'.
068600     DISPLAY '*                                             *'.
068700     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
068800     DISPLAY '*                                             *'.
068900     DISPLAY '******************* GPEPB009 ******************'.
069000     DISPLAY '*                                             *'.
069100     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
069200     WS-DDNAME-ARQ ' *'.
069300     DISPLAY '*                                             *'.
069400     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
069500     '             *'.
069600     DISPLAY '*                                             *'.
069700     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
069800     '            *'.
069900     DISPLAY '*                                             *'.
070000     DISPLAY '******************* GPEPB009 ******************'.
070100     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
070200     DISPLAY '******************* GPEPB009 ******************'.
070300
070400     GOBACK.
070500*
070600 0999-99-EXIT.
070700     EXIT.
070800*
070900*****************************************************************
071000*                   FIM DO PROGRAMA - GPEPB009                  *
071100*****************************************************************
